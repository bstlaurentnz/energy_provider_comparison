000100********************************************                              
000200**   File Control Entry For Meter Extract *                               
000300**    Input File - Electricity Authority  *                               
000400**    Style Export, 48 Half Hour Slots.   *                               
000500********************************************                              
000600* 02/06/99 vbc - Created.                                                 
000700*                                                                         
000800      select  Meter-In   assign       "METER-IN"                          
000900                        organization line sequential                      
001000                        status       Meter-In-Status.                     
