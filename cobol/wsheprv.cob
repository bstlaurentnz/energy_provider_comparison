000100********************************************                              
000200**                                          *                             
000300**  Record Definition For Retail Provider  *                              
000400**   Tariff Plans (Time-Of-Use Pricing)    *                              
000500**                                          *                             
000600**  Flat config line layout (one line per  *                              
000700**   provider), comma/pipe/tilde delimited *                              
000800**   groups -  see zz200 unstring logic :  *                              
000900**   name,daily,gst,pcnt,per1|per2|...     *                              
001000**   per = name,buy,buyback,rcnt,r1~r2~... *                              
001100**   r   = start,end,daymask(MTWTFSS)      *                              
001200********************************************                              
001300* Table entry approx 1090 bytes, WS only.                                 
001400*                                                                         
001500* THESE FIELD DEFINITIONS MAY NEED CHANGING                               
001600*                                                                         
001700* 23/04/90 vbc - Created.                                                 
001800* 11/08/92 vbc - Max periods 4 -> 5, max                                  
001900*                ranges per period 3 -> 4                                 
002000*                to cover 3-tier night plans.                             
002100* 15/02/95 vbc - Added Prv-Day-Flag-Tbl                                   
002200*                redefine over Prv-Day-Flags                              
002300*                for per-weekday lookups.                                 
002400* 30/06/96 vbc - Promoted to an occurs 10                                 
002500*                table so > 1 plan can be                                 
002600*                compared in a single run.                                
002700*                                                                         
002800  01  HE-Provider-Table.                                                  
002900      03  Prv-Loaded-Count      pic 9(2) comp.                            
003000      03  filler                pic x(2).                                 
003100      03  Prv-Entry             occurs 10                                 
003200                                 indexed Prv-Ix.                          
003300          05  Prv-Name              pic x(30).                            
003400          05  Prv-Daily-Charge      pic 9(3)v9(4)                         
003500                                    comp-3.                               
003600          05  Prv-Gst-Flag          pic x.                                
003700*             88 Prv-Gst-Liable          value "Y".                       
003800*             88 Prv-Gst-Exempt          value "N".                       
003900          05  Prv-Period-Count      pic 9(2).                             
004000          05  Prv-Period-Tbl        occurs 5.                             
004100              07  Prv-Period-Name   pic x(12).                            
004200              07  Prv-Buy-Price     pic 9(2)v9(4)                         
004300                                    comp-3.                               
004400              07  Prv-Buyback-Price pic 9(2)v9(4)                         
004500                                    comp-3.                               
004600              07  Prv-Range-Count   pic 9(2).                             
004700              07  Prv-Range-Tbl     occurs 4.                             
004800                  09 Prv-Start-Hour     pic 9(2).                         
004900                  09 Prv-End-Hour       pic 9(2).                         
005000                  09 Prv-Day-Flags      pic x(7).                         
005100                  09 Prv-Day-Flag-Tbl                                     
005200                         redefines Prv-Day-Flags                          
005300                         pic x    occurs 7.                               
005400                  09 filler             pic x(3).                         
005500          05  filler                pic x(9).                             
