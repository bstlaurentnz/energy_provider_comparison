000100********************************************                              
000200**   File Control Entry For Provider      *                               
000300**    Rate Schedule File - Flat Text,     *                               
000400**    One Provider Plan Per Line - See    *                               
000500**    Wsheprv For The Field Layout.       *                               
000600********************************************                              
000700* 19/09/99 vbc - Created.                                                 
000800*                                                                         
000900      select  Prov-Cfg   assign       "PROV-CFG"                          
001000                        organization line sequential                      
001100                        status       Prov-Cfg-Status.                     
