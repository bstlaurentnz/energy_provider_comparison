000100********************************************                              
000200**   File Control Entry For Wide Energy   *                               
000300**    Record File - Out Of Hea020/Hea040, *                               
000400**    In To Hea050/Hea060.                *                               
000500********************************************                              
000600* 25/03/98 vbc - Created.                                                 
000700* 11/08/98 vbc - Widened record to 300 after                              
000800*                pivot column growth request.                             
000900*                                                                         
001000      select  Wide-File  assign       "WIDE-FILE"                         
001100                        organization line sequential                      
001200                        status       Wide-File-Status.                    
