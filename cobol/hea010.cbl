000100******************************************************************        
000200**                                                               *        
000300**           H E A 0 1 0   -   Sensor Reading Aggregator         *        
000400**                                                               *        
000500**   Reads long format sensor readings from Sensor-In, rejects  *         
000600**   bad records, buckets survivors into whole minute intervals *         
000700**   per sensor and writes one aggregated reading per (sensor,  *         
000800**   minute) group to Agg-File, sorted by entity then bucket.   *         
000900**                                                               *        
001000******************************************************************        
001100*                                                                         
001200 identification          division.                                        
001300*================================                                         
001400*                                                                         
001500      program-id.       hea010.                                           
001600      author.           P J Renwick.                                      
001700      installation.     Solstice Metering Bureau, Data Services.          
001800      date-written.     14/05/91.                                         
001900      date-compiled.                                                      
002000      security.         Copyright (C) 1991-2026 & later, Solstice         
002100                        Metering Bureau.  For internal use only.          
002200***                                                                       
002300*   Remarks.          First of three sensor-file utilities, this          
002400*                     one cleans and time-buckets the raw drop            
002500*                     file from the hub loggers before Hea020             
002600*                     re-shapes it into the wide analysis file.           
002700***                                                                       
002800*   Called Modules.   None.                                               
002900***                                                                       
003000*   Called By.        Hea030 (the pipeline driver), or run alone          
003100*                     for a cleaned long-format audit trail.              
003200***                                                                       
003300*   Files Used.       Sensor-In  (input)                                  
003400*                     Agg-File   (output)                                 
003500***                                                                       
003600*   Error Messages.   SY101, SY102, SY103.                                
003700***                                                                       
003800*Changes:                                                                 
003900*14/05/91 pjr - Created.  Mean aggregation only, to match the             
004000*                first cut of the Logger Interchange format.              
004100*02/11/91 pjr - Added max/min/last methods per bureau request             
004200*                from the Northgate pilot site.                           
004300*19/08/92 tmk - Bucket table enlarged 800 to 2000 entries, site           
004400*               counts had grown past the old limit (SY103).              
004500*23/01/94 pjr - Reject count now printed with input/output                
004600*                counts on the completion banner.                         
004700*11/03/96 tmk - Housekeeping, tidied up comments, no logic                
004800*                change.                                                  
004900*14/09/98 pjr - Y2K: bucket year widened to 4 digits throughout,          
005000*                Last-Changed compare now century safe.                   
005100*07/02/00 tmk - Confirmed clean running over the century                  
005200*                rollover, no further changes needed.                     
005300*30/06/03 pjr - Rounding of the aggregated value corrected to             
005400*                round half away from zero, was truncating.               
005500*18/11/06 djh - Arg1 added to allow ops to select the                     
005600*                aggregation method without a recompile.                  
005700*09/03/11 djh - Return-Code now set on every exit path (16 on             
005800*                an abort, zero on a clean finish) so Hea030              
005900*                can tell whether the pipeline step worked.               
006000*09/03/11 djh - Sensor-In-Status and Agg-File-Status were being           
006100*                tested in the open/read/write checks but were            
006200*                never declared anywhere - added the working              
006300*                storage group the Select entries were already            
006400*                pointing at.                                             
006500*                                                                         
006600 environment             division.                                        
006700*================================                                         
006800*                                                                         
006900 copy "envdiv.cob".                                                       
007000*                                                                         
007100 input-output            section.                                         
007200 file-control.                                                            
007300      copy "selsnin.cob".                                                 
007400      copy "selagg.cob".                                                  
007500*                                                                         
007600 data                    division.                                        
007700*================================                                         
007800*                                                                         
007900 file section.                                                            
008000*                                                                         
008100      copy "fdsnin.cob".                                                  
008200      copy "fdagg.cob".                                                   
008300*                                                                         
008400 working-storage section.                                                 
008500*-----------------------                                                  
008600 77  Prog-Name          pic x(16) value "HEA010 V 4.6.0".                 
008700*                                                                         
008800 01  WS-File-Statuses.                                                    
008900     03  Sensor-In-Status    pic xx value zero.                           
009000     03  Agg-File-Status     pic xx value zero.                           
009100     03  FILLER              pic x value space.                           
009200*                                                                         
009300 01  WS-Switches.                                                         
009400     03  WS-Eof-Switch       pic x value "N".                             
009500        88 WS-At-Eof                value "Y".                            
009600     03  WS-Header-Switch    pic x value "Y".                             
009700     03  FILLER              pic x value space.                           
009800*                                                                         
009900 01  WS-Counters.                                                         
010000     03  WS-Recs-In          pic 9(7)   comp.                             
010100     03  WS-Recs-Rejected    pic 9(7)   comp.                             
010200     03  WS-Recs-Out         pic 9(7)   comp.                             
010300     03  WS-Bkt-Count        pic 9(5)   comp.                             
010400     03  WS-Bkt-Ix           pic 9(5)   comp.                             
010500     03  WS-Scan-Ix          pic 9(5)   comp.                             
010600     03  WS-Found-Switch     pic x.                                       
010700     03  FILLER              pic x value space.                           
010800*                                                                         
010900 01  WS-Method-Area.                                                      
011000     03  WS-Agg-Method       pic x(10) value "AVERAGE".                   
011100        88 WS-Method-Average     value "AVERAGE".                         
011200        88 WS-Method-Max         value "MAX".                             
011300        88 WS-Method-Min         value "MIN".                             
011400        88 WS-Method-Last        value "LAST".                            
011500     03  FILLER              pic x value space.                           
011600*                                                                         
011700 01  WS-Current-Ts-Num       pic 9(14) comp-3.                            
011800*                                                                         
011900* --- generic text-to-signed-number parsing work area, no                 
012000*     intrinsic functions used, digits placed by reference                
012100*     modification - see Zz305/Zz306.                                     
012200*                                                                         
012300 01  WS-Parse-Area.                                                       
012400     03  WS-Parse-Text-In    pic x(18).                                   
012500     03  WS-Parse-Body       pic x(17).                                   
012600     03  WS-Parse-Sign       pic x     value "+".                         
012700     03  WS-Parse-Valid      pic x     value "Y".                         
012800         88 Parse-Is-Valid          value "Y".                            
012900     03  WS-Parse-Int-Part   pic x(9).                                    
013000     03  WS-Parse-Frac-Part  pic x(6).                                    
013100     03  WS-Parse-Int-Len    pic 9(2) comp.                               
013200     03  WS-Parse-Frac-Len   pic 9(2) comp.                               
013300     03  WS-Parse-Int-Num    pic 9(7).                                    
013400     03  WS-Parse-Int-Num-X  redefines WS-Parse-Int-Num                   
013500                              pic x(7).                                   
013600     03  WS-Parse-Frac-Num   pic 9(3).                                    
013700     03  WS-Parse-Frac-Num-X redefines WS-Parse-Frac-Num                  
013800                              pic x(3).                                   
013900     03  WS-Parse-Value      pic s9(7)v999 comp-3.                        
014000     03  FILLER              pic x value space.                           
014100*                                                                         
014200 01  WS-Generic-Scan-Area.                                                
014300     03  WS-Generic-Text     pic x(18).                                   
014400     03  WS-Generic-Len      pic 9(2) comp.                               
014500     03  WS-Generic-Digits   pic x     value "Y".                         
014600         88 Generic-All-Digits     value "Y".                             
014700     03  WS-Scan-Ptr         pic 9(2) comp.                               
014800     03  FILLER              pic x value space.                           
014900*                                                                         
015000* --- minute bucket table, one entry per distinct                         
015100*     (entity, minute) group seen so far this run.                        
015200*                                                                         
015300 01  HE-Bucket-Table.                                                     
015400     03  Bkt-Entry           occurs 2000                                  
015500                              indexed Bkt-Ix-1 Bkt-Ix-2.                  
015600         05  Bkx-Key.                                                     
015700             07  Bkx-Entity-Id   pic x(40).                               
015800             07  Bkx-Year        pic 9(4).                                
015900             07  Bkx-Month       pic 99.                                  
016000             07  Bkx-Day         pic 99.                                  
016100             07  Bkx-Hour        pic 99.                                  
016200             07  Bkx-Minute      pic 99.                                  
016300         05  Bkt-Sum             pic s9(9)v9(6) comp-3.                   
016400         05  Bkt-Count           pic 9(7)       comp.                     
016500         05  Bkt-Max             pic s9(7)v999  comp-3.                   
016600         05  Bkt-Min             pic s9(7)v999  comp-3.                   
016700         05  Bkt-Last-Value      pic s9(7)v999  comp-3.                   
016800         05  Bkt-Last-Ts-Num     pic 9(14)      comp-3.                   
016900         05  filler              pic x(4).                                
017000*                                                                         
017100      copy "wshesnr.cob".                                                 
017200*                                                                         
017300 01  WS-Agg-Out-Line.                                                     
017400     03  WS-Out-Entity       pic x(40).                                   
017500     03  filler              pic x      value ",".                        
017600     03  WS-Out-State        pic -ZZZZZ9.999.                             
017700     03  filler              pic x      value ",".                        
017800     03  WS-Out-Changed      pic x(24).                                   
017900     03  filler              pic x(107).                                  
018000*                                                                         
018100 01  WS-Bkt-Hold.                                                         
018200     03  filler              pic x(52).                                   
018300     03  filler              pic s9(9)v9(6) comp-3.                       
018400     03  filler              pic 9(7)       comp.                         
018500     03  filler              pic s9(7)v999  comp-3.                       
018600     03  filler              pic s9(7)v999  comp-3.                       
018700     03  filler              pic s9(7)v999  comp-3.                       
018800     03  filler              pic 9(14)      comp-3.                       
018900     03  filler              pic x(4).                                    
019000*                                                                         
019100 01  WS-Scan-Ix2             pic 9(5)       comp.                         
019200 01  WS-Hdr-Line             pic x(40) value                              
019300         "entity_id,state,last_changed".                                  
019400*                                                                         
019500 01  WS-Report-Figs.                                                      
019600     03  WS-Rpt-In           pic zzz,zz9.                                 
019700     03  WS-Rpt-Rej          pic zzz,zz9.                                 
019800     03  WS-Rpt-Out          pic zzz,zz9.                                 
019900     03  FILLER              pic x value space.                           
020000*                                                                         
020100 01  Arg1                    pic x(10).                                   
020200*                                                                         
020300 01  Error-Messages.                                                      
020400     03  SY101   pic x(40) value                                          
020500         "SY101 Cannot open Sensor-In - aborting".                        
020600     03  SY102   pic x(40) value                                          
020700         "SY102 Cannot open Agg-File - aborting".                         
020800     03  SY103   pic x(52) value                                          
020900         "SY103 Bucket table full at 2000 entries".                       
021000     03  FILLER              pic x value space.                           
021100*                                                                         
021200 procedure division chaining Arg1.                                        
021300*                                                                         
021400 aa000-Main                  section.                                     
021500*****************************************                                 
021600* Controls the whole run : open files,                                    
021700* drive the read/process/write cycle,                                     
021800* sort the bucket table, emit it, close                                   
021900* down and print the completion banner.                                   
022000*                                                                         
022100     display   Prog-Name " starting".                                     
022200     if        Arg1 not = spaces                                          
022300               move      Arg1 to WS-Agg-Method                            
022400     end-if.                                                              
022500*                                                                         
022600     open      input  Sensor-In.                                          
022700     if        Sensor-In-Status not = "00"                                
022800               display   SY101                                            
022900               move      16 to Return-Code                                
023000               goback                                                     
023100     end-if.                                                              
023200*                                                                         
023300     open      output Agg-File.                                           
023400     if        Agg-File-Status not = "00"                                 
023500               display   SY102                                            
023600               close     Sensor-In                                        
023700               move      16 to Return-Code                                
023800               goback                                                     
023900     end-if.                                                              
024000*                                                                         
024100     move      zeros to WS-Recs-In                                        
024200                        WS-Recs-Rejected                                  
024300                        WS-Recs-Out                                       
024400                        WS-Bkt-Count.                                     
024500*                                                                         
024600     perform   zz100-Read-Sensor-In thru zz100-Exit.                      
024700     perform   aa050-Process-One-Reading thru aa050-Exit                  
024800               until WS-Eof-Switch = "Y".                                 
024900*                                                                         
025000     perform   aa060-Sort-Buckets thru aa060-Exit.                        
025100     perform   zz500-Write-Aggregates thru zz500-Exit                     
025200               varying WS-Bkt-Ix from 1 by 1                              
025300               until WS-Bkt-Ix > WS-Bkt-Count.                            
025400*                                                                         
025500     close     Sensor-In                                                  
025600               Agg-File.                                                  
025700*                                                                         
025800     move      WS-Recs-In       to WS-Rpt-In.                             
025900     move      WS-Recs-Rejected to WS-Rpt-Rej.                            
026000     move      WS-Recs-Out      to WS-Rpt-Out.                            
026100     display   "HEA010 complete - method " WS-Agg-Method.                 
026200     display   "  records read      - " WS-Rpt-In.                        
026300     display   "  records rejected  - " WS-Rpt-Rej.                       
026400     display   "  records written   - " WS-Rpt-Out.                       
026500     move      zero to Return-Code.                                       
026600     goback.                                                              
026700*                                                                         
026800 aa000-Exit.  exit section.                                               
026900*                                                                         
027000 zz100-Read-Sensor-In         section.                                    
027100*****************************************                                 
027200* Skip the optional header line (it                                       
027300* contains the literal "entity_id" in                                     
027400* the first field) then read on.                                          
027500*                                                                         
027600     read      Sensor-In                                                  
027700               at end                                                     
027800               move      "Y" to WS-Eof-Switch                             
027900               go to     zz100-Exit                                       
028000     end-read.                                                            
028100     if        WS-Header-Switch = "Y"                                     
028200               move      "N" to WS-Header-Switch                          
028300               if        Sensor-In-Record (1:9) = "entity_id"             
028400                         go to zz100-Read-Sensor-In                       
028500               end-if                                                     
028600     end-if.                                                              
028700     add       1 to WS-Recs-In.                                           
028800*                                                                         
028900 zz100-Exit.                                                              
029000     exit      section.                                                   
029100 aa050-Process-One-Reading    section.                                    
029200*****************************************                                 
029300* Edit the current record; if it is                                       
029400* clean, bucket it by minute and feed                                     
029500* the accumulators, otherwise count it                                    
029600* as rejected (A.1).  Then read ahead.                                    
029700*                                                                         
029800     perform   zz300-Edit-Reading thru zz300-Exit.                        
029900     if        WS-Parse-Valid = "Y"                                       
030000               perform zz310-Bucket-Time thru zz310-Exit                  
030100               perform zz330-Find-Or-Add-Bucket thru                      
030200                       zz330-Exit                                         
030300               perform zz320-Accumulate thru zz320-Exit                   
030400     else                                                                 
030500               add     1 to WS-Recs-Rejected                              
030600     end-if.                                                              
030700     perform   zz100-Read-Sensor-In thru zz100-Exit.                      
030800*                                                                         
030900 aa050-Exit.  exit section.                                               
031000*                                                                         
031100 zz300-Edit-Reading           section.                                    
031200*****************************************                                 
031300* Split the CSV line, then apply the                                      
031400* A.1 validity filter - blank, literal                                    
031500* unknown, or non numeric state is                                        
031600* rejected, as is an unparseable                                          
031700* Last-Changed timestamp.                                                 
031800*                                                                         
031900     move      spaces to HE-Sensor-Reading.                               
032000     move      1 to WS-Scan-Ptr.                                          
032100     unstring  Sensor-In-Record delimited by ","                          
032200               into Sen-Entity-Id                                         
032300                    Sen-State-Text                                        
032400                    Sen-Last-Changed                                      
032500               pointer WS-Scan-Ptr.                                       
032600     move      "Y" to WS-Parse-Valid.                                     
032700     if        Sen-State-Text = spaces or                                 
032800               Sen-State-Text = "unknown"                                 
032900               move "N" to WS-Parse-Valid                                 
033000               go to zz300-Exit                                           
033100     end-if.                                                              
033200     move      spaces to WS-Parse-Text-In.                                
033300     move      Sen-State-Text to WS-Parse-Text-In.                        
033400     perform   zz305-Edit-Numeric-Text thru                               
033500               zz305-Exit.                                                
033600     if        WS-Parse-Valid not = "Y"                                   
033700               go to zz300-Exit                                           
033800     end-if.                                                              
033900     move      WS-Parse-Value to Sen-State-Num.                           
034000*                                                                         
034100* Last-Changed must be at least the 19                                    
034200* char prefix YYYY-MM-DD HH:MM:SS ; the                                   
034300* trailing fraction and Z are optional                                    
034400* and are not validated further here.                                     
034500*                                                                         
034600     if        Sen-Last-Changed (5:1) not = "-" or                        
034700               Sen-Last-Changed (8:1) not = "-" or                        
034800               Sen-Last-Changed (11:1) not = " " or                       
034900               Sen-Last-Changed (14:1) not = ":" or                       
035000               Sen-Last-Changed (17:1) not = ":" or                       
035100               Sen-Last-Changed (1:4) not numeric or                      
035200               Sen-Last-Changed (6:2) not numeric or                      
035300               Sen-Last-Changed (9:2) not numeric or                      
035400               Sen-Last-Changed (12:2) not numeric or                     
035500               Sen-Last-Changed (15:2) not numeric or                     
035600               Sen-Last-Changed (18:2) not numeric                        
035700               move "N" to WS-Parse-Valid                                 
035800               go to zz300-Exit                                           
035900     end-if.                                                              
036000     set       Sen-State-Is-Valid to true.                                
036100*                                                                         
036200 zz300-Exit.                                                              
036300     exit      section.                                                   
036400 zz305-Edit-Numeric-Text      section.                                    
036500*****************************************                                 
036600* Convert Ws-Parse-Text-In (left                                          
036700* justified text, optional leading                                        
036800* sign, optional single decimal point)                                    
036900* into Ws-Parse-Value.  No intrinsic                                      
037000* functions used - digits are placed                                      
037100* by reference modification once the                                      
037200* sign and decimal point are located.                                     
037300* Sets Ws-Parse-Valid to N on any                                         
037400* malformed input.                                                        
037500*                                                                         
037600     move      "+" to WS-Parse-Sign.                                      
037700     move      spaces to WS-Parse-Body.                                   
037800     move      WS-Parse-Text-In to WS-Parse-Body.                         
037900     if        WS-Parse-Text-In (1:1) = "+" or "-"                        
038000               move WS-Parse-Text-In (1:1) to                             
038100                    WS-Parse-Sign                                         
038200               move spaces to WS-Parse-Body                               
038300               move WS-Parse-Text-In (2:17) to                            
038400                    WS-Parse-Body                                         
038500     end-if.                                                              
038600     move      spaces to WS-Parse-Int-Part                                
038700                         WS-Parse-Frac-Part.                              
038800     unstring  WS-Parse-Body delimited by "."                             
038900               into WS-Parse-Int-Part                                     
039000                    WS-Parse-Frac-Part.                                   
039100*                                                                         
039200     move      spaces to WS-Generic-Text.                                 
039300     move      WS-Parse-Int-Part to WS-Generic-Text.                      
039400     perform   zz306-Scan-Digit-Field thru                                
039500               zz306-Exit.                                                
039600     move      WS-Generic-Len to WS-Parse-Int-Len.                        
039700     if        WS-Generic-Digits not = "Y" or                             
039800               WS-Parse-Int-Len = 0                                       
039900               move "N" to WS-Parse-Valid                                 
040000               go to zz305-Exit                                           
040100     end-if.                                                              
040200*                                                                         
040300     move      spaces to WS-Generic-Text.                                 
040400     move      WS-Parse-Frac-Part to WS-Generic-Text.                     
040500     perform   zz306-Scan-Digit-Field thru                                
040600               zz306-Exit.                                                
040700     move      WS-Generic-Len to WS-Parse-Frac-Len.                       
040800     if        WS-Generic-Digits not = "Y"                                
040900               move "N" to WS-Parse-Valid                                 
041000               go to zz305-Exit                                           
041100     end-if.                                                              
041200     if        WS-Parse-Frac-Len > 3                                      
041300               move 3 to WS-Parse-Frac-Len                                
041400     end-if.                                                              
041500*                                                                         
041600     move      zeros to WS-Parse-Int-Num.                                 
041700     move      WS-Parse-Int-Part (1:WS-Parse-Int-Len)                     
041800                 to WS-Parse-Int-Num-X                                    
041900                    (8 - WS-Parse-Int-Len :                               
042000                     WS-Parse-Int-Len).                                   
042100     move      zeros to WS-Parse-Frac-Num.                                
042200     if        WS-Parse-Frac-Len > 0                                      
042300               move WS-Parse-Frac-Part                                    
042400                      (1:WS-Parse-Frac-Len)                               
042500                 to WS-Parse-Frac-Num-X                                   
042600                      (1:WS-Parse-Frac-Len)                               
042700     end-if.                                                              
042800*                                                                         
042900     compute   WS-Parse-Value rounded =                                   
043000               WS-Parse-Int-Num +                                         
043100               (WS-Parse-Frac-Num / 1000).                                
043200     if        WS-Parse-Sign = "-"                                        
043300               compute WS-Parse-Value =                                   
043400                       WS-Parse-Value * -1                                
043500     end-if.                                                              
043600     move      "Y" to WS-Parse-Valid.                                     
043700*                                                                         
043800 zz305-Exit.                                                              
043900     exit      section.                                                   
044000*                                                                         
044100 zz306-Scan-Digit-Field       section.                                    
044200*****************************************                                 
044300* Scan Ws-Generic-Text (left justified,                                   
044400* space filled) from the left, stopping                                   
044500* at the first space, to give its                                         
044600* trimmed length; flags any non digit                                     
044700* found in that span.  Used twice per                                     
044800* call to Zz305, once for the integer                                     
044900* part and once for the fraction part.                                    
045000*                                                                         
045100     move      zeros to WS-Generic-Len.                                   
045200     move      "Y" to WS-Generic-Digits.                                  
045300     perform   zz307-Scan-One-Char thru                                   
045400               zz307-Exit                                                 
045500               varying WS-Scan-Ptr from 1 by 1                            
045600               until WS-Scan-Ptr > 18                                     
045700               or WS-Generic-Text (WS-Scan-Ptr:1)                         
045800                    = space.                                              
045900*                                                                         
046000 zz306-Exit.                                                              
046100     exit      section.                                                   
046200*                                                                         
046300 zz307-Scan-One-Char         section.                                     
046400*****************************************                                 
046500* One character of the Zz306 scan -                                       
046600* kept as its own paragraph so the                                        
046700* scan can be driven by an out of                                         
046800* line Perform Varying (no inline                                         
046900* Perform / End-Perform in this shop                                      
047000* since the 1996 coding standard).                                        
047100*                                                                         
047200     if        WS-Generic-Text (WS-Scan-Ptr:1)                            
047300                 not numeric                                              
047400               move "N" to WS-Generic-Digits                              
047500     end-if.                                                              
047600     add       1 to WS-Generic-Len.                                       
047700*                                                                         
047800 zz307-Exit.                                                              
047900     exit      section.                                                   
048000 zz310-Bucket-Time            section.                                    
048100*****************************************                                 
048200* A.2 - floor the reading's Last-                                         
048300* Changed to the whole minute to get                                      
048400* its bucket key; seconds/fraction are                                    
048500* dropped, never rounded up.                                              
048600*                                                                         
048700     move      Sen-Entity-Id to Bkt-Entity-Id.                            
048800     move      Sen-LC-Year   to Bkt-Year.                                 
048900     move      Sen-LC-Month  to Bkt-Month.                                
049000     move      Sen-LC-Day    to Bkt-Day.                                  
049100     move      Sen-LC-Hour   to Bkt-Hour.                                 
049200     move      Sen-LC-Minute to Bkt-Minute.                               
049300     compute   WS-Current-Ts-Num =                                        
049400               Sen-LC-Year   * 10000000000 +                              
049500               Sen-LC-Month  * 100000000 +                                
049600               Sen-LC-Day    * 1000000 +                                  
049700               Sen-LC-Hour   * 10000 +                                    
049800               Sen-LC-Minute * 100 +                                      
049900               Sen-LC-Second.                                             
050000*                                                                         
050100 zz310-Exit.                                                              
050200     exit      section.                                                   
050300*                                                                         
050400 zz330-Find-Or-Add-Bucket     section.                                    
050500*****************************************                                 
050600* Linear search of the buckets filled                                     
050700* so far for this run; house style for                                    
050800* tables of this modest size (see also                                    
050900* Hea020's entity table).  Adds a new                                     
051000* entry, primed to zero, if not found.                                    
051100*                                                                         
051200     move      "N" to WS-Found-Switch.                                    
051300     if        WS-Bkt-Count > 0                                           
051400               perform zz331-Compare-One-Bucket                           
051500                       thru zz331-Exit                                    
051600                       varying WS-Scan-Ix from 1 by 1                     
051700                       until WS-Scan-Ix > WS-Bkt-Count                    
051800                       or WS-Found-Switch = "Y"                           
051900     end-if.                                                              
052000     if        WS-Found-Switch = "Y"                                      
052100               go to zz330-Exit                                           
052200     end-if.                                                              
052300     if        WS-Bkt-Count >= 2000                                       
052400               display SY103                                              
052500               close Sensor-In Agg-File                                   
052600               move 16 to Return-Code                                     
052700               goback                                                     
052800     end-if.                                                              
052900     add       1 to WS-Bkt-Count.                                         
053000     move      WS-Bkt-Count to WS-Bkt-Ix.                                 
053100     move      Bkt-Entity-Id to Bkx-Entity-Id (WS-Bkt-Ix).                
053200     move      Bkt-Year      to Bkx-Year (WS-Bkt-Ix).                     
053300     move      Bkt-Month     to Bkx-Month (WS-Bkt-Ix).                    
053400     move      Bkt-Day       to Bkx-Day (WS-Bkt-Ix).                      
053500     move      Bkt-Hour      to Bkx-Hour (WS-Bkt-Ix).                     
053600     move      Bkt-Minute    to Bkx-Minute (WS-Bkt-Ix).                   
053700     move      zeros to Bkt-Sum (WS-Bkt-Ix)                               
053800                        Bkt-Count (WS-Bkt-Ix)                             
053900                        Bkt-Last-Ts-Num (WS-Bkt-Ix).                      
054000     move      Sen-State-Num to Bkt-Max (WS-Bkt-Ix)                       
054100                                Bkt-Min (WS-Bkt-Ix).                      
054200*                                                                         
054300 zz330-Exit.                                                              
054400     exit      section.                                                   
054500*                                                                         
054600 zz331-Compare-One-Bucket     section.                                    
054700     if        Bkx-Entity-Id (WS-Scan-Ix) = Bkt-Entity-Id and             
054800               Bkx-Year      (WS-Scan-Ix) = Bkt-Year      and             
054900               Bkx-Month     (WS-Scan-Ix) = Bkt-Month     and             
055000               Bkx-Day       (WS-Scan-Ix) = Bkt-Day       and             
055100               Bkx-Hour      (WS-Scan-Ix) = Bkt-Hour      and             
055200               Bkx-Minute    (WS-Scan-Ix) = Bkt-Minute                    
055300               move WS-Scan-Ix to WS-Bkt-Ix                               
055400               move "Y" to WS-Found-Switch                                
055500     end-if.                                                              
055600*                                                                         
055700 zz331-Exit.                                                              
055800     exit      section.                                                   
055900 zz320-Accumulate             section.                                    
056000*****************************************                                 
056100* A.3 - feed the bucket's running                                         
056200* figures for whichever method this                                       
056300* run is using; all four are kept up                                      
056400* to date for every bucket so method                                      
056500* switching never needs a second pass.                                    
056600*                                                                         
056700     add       Sen-State-Num to Bkt-Sum (WS-Bkt-Ix).                      
056800     add       1 to Bkt-Count (WS-Bkt-Ix).                                
056900     if        Sen-State-Num > Bkt-Max (WS-Bkt-Ix)                        
057000               move Sen-State-Num to Bkt-Max (WS-Bkt-Ix)                  
057100     end-if.                                                              
057200     if        Sen-State-Num < Bkt-Min (WS-Bkt-Ix)                        
057300               move Sen-State-Num to Bkt-Min (WS-Bkt-Ix)                  
057400     end-if.                                                              
057500     if        WS-Current-Ts-Num >                                        
057600                 Bkt-Last-Ts-Num (WS-Bkt-Ix)                              
057700               move Sen-State-Num to                                      
057800                    Bkt-Last-Value (WS-Bkt-Ix)                            
057900               move WS-Current-Ts-Num to                                  
058000                    Bkt-Last-Ts-Num (WS-Bkt-Ix)                           
058100     end-if.                                                              
058200*                                                                         
058300 zz320-Exit.                                                              
058400     exit      section.                                                   
058500*                                                                         
058600 aa060-Sort-Buckets           section.                                    
058700*****************************************                                 
058800* Selection sort of the bucket table                                      
058900* into Entity-Id then bucket timestamp                                    
059000* order, ready for Zz500 to spool it                                      
059100* out; table is small enough (2000 max)                                   
059200* that an N squared sort is no trouble.                                   
059300*                                                                         
059400     if        WS-Bkt-Count < 2                                           
059500               go to aa060-Exit                                           
059600     end-if.                                                              
059700     perform   zz340-Selection-Pass thru                                  
059800               zz340-Exit                                                 
059900               varying WS-Bkt-Ix from 1 by 1                              
060000               until WS-Bkt-Ix >= WS-Bkt-Count.                           
060100*                                                                         
060200 aa060-Exit.                                                              
060300     exit      section.                                                   
060400*                                                                         
060500 zz340-Selection-Pass         section.                                    
060600     move      WS-Bkt-Ix to WS-Scan-Ix.                                   
060700     perform   zz350-Selection-Scan thru                                  
060800               zz350-Exit                                                 
060900               varying WS-Scan-Ix2 from WS-Bkt-Ix                         
061000               by 1                                                       
061100               until WS-Scan-Ix2 > WS-Bkt-Count.                          
061200     if        WS-Scan-Ix not = WS-Bkt-Ix                                 
061300               move Bkt-Entry (WS-Bkt-Ix) to WS-Bkt-Hold                  
061400               move Bkt-Entry (WS-Scan-Ix) to                             
061500                    Bkt-Entry (WS-Bkt-Ix)                                 
061600               move WS-Bkt-Hold to Bkt-Entry (WS-Scan-Ix)                 
061700     end-if.                                                              
061800*                                                                         
061900 zz340-Exit.                                                              
062000     exit      section.                                                   
062100*                                                                         
062200 zz350-Selection-Scan         section.                                    
062300     if        Bkx-Key (WS-Scan-Ix2) < Bkx-Key (WS-Scan-Ix)               
062400               move WS-Scan-Ix2 to WS-Scan-Ix                             
062500     end-if.                                                              
062600*                                                                         
062700 zz350-Exit.                                                              
062800     exit      section.                                                   
062900*                                                                         
063000 zz500-Write-Aggregates       section.                                    
063100*****************************************                                 
063200* Emit one Agg-File line per bucket in                                    
063300* sorted order, applying the A.3 method                                   
063400* selection and the A.4 rounding rule;                                    
063500* the header line is written once,                                        
063600* ahead of the first data row.                                            
063700*                                                                         
063800     if        WS-Bkt-Ix = 1                                              
063900               move WS-Hdr-Line to Agg-File-Record                        
064000               write Agg-File-Record                                      
064100     end-if.                                                              
064200     evaluate  true                                                       
064300       when     WS-Method-Max                                             
064400                move Bkt-Max (WS-Bkt-Ix) to WS-Out-State                  
064500       when     WS-Method-Min                                             
064600                move Bkt-Min (WS-Bkt-Ix) to WS-Out-State                  
064700       when     WS-Method-Last                                            
064800                move Bkt-Last-Value (WS-Bkt-Ix) to                        
064900                     WS-Out-State                                         
065000       when     other                                                     
065100                compute WS-Out-State rounded =                            
065200                        Bkt-Sum (WS-Bkt-Ix) /                             
065300                        Bkt-Count (WS-Bkt-Ix)                             
065400     end-evaluate.                                                        
065500     move      Bkx-Entity-Id (WS-Bkt-Ix) to WS-Out-Entity.                
065600     move      Bkx-Year   (WS-Bkt-Ix) to Agg-LC-Year.                     
065700     move      Bkx-Month  (WS-Bkt-Ix) to Agg-LC-Month.                    
065800     move      Bkx-Day    (WS-Bkt-Ix) to Agg-LC-Day.                      
065900     move      Bkx-Hour   (WS-Bkt-Ix) to Agg-LC-Hour.                     
066000     move      Bkx-Minute (WS-Bkt-Ix) to Agg-LC-Minute.                   
066100     move      Agg-Last-Changed to WS-Out-Changed.                        
066200     write     Agg-File-Record from WS-Agg-Out-Line.                      
066300     add       1 to WS-Recs-Out.                                          
066400*                                                                         
066500 zz500-Exit.                                                              
066600     exit      section.                                                   
