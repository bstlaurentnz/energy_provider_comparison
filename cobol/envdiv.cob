000100************************************************                          
000200**                                              *                         
000300**   Shared Environment Division Boilerplate    *                         
000400**      Configuration Section + Printer SN      *                         
000500**                                              *                         
000600************************************************                          
000700* Copied into every HEA0nn program so the page                            
000800*  control, class tests and switch names stay                             
000900*  identical across the whole batch suite.                                
001000*                                                                         
001100* 29/01/90 vbc - Created for the HEA batch suite.                         
001200* 14/03/91 vbc - Added UPSI-0 re-run switch.                              
001300* 02/11/94 vbc - Class HE-NUMERIC-CLASS added for                         
001400*                manual STATE-field edit checks.                          
001500*                                                                         
001600  configuration            section.                                       
001700  source-computer.         IBM-4341.                                      
001800  object-computer.         IBM-4341.                                      
001900  special-names.                                                          
002000      C01                  is TOP-OF-FORM                                 
002100      class HE-NUMERIC-CLASS is "0" thru "9"                              
002200      class HE-SIGN-CLASS    is "+" "-"                                   
002300      UPSI-0               is HE-RERUN-SWITCH.                            
