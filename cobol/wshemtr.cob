000100********************************************                              
000200**                                          *                             
000300**  Record Definition For Retailer Meter   *                              
000400**   Extract File (48 half-hour slots)     *                              
000500**     Sequential line file, CSV coded     *                              
000600********************************************                              
000700* Rec approx 430 bytes as text, CSV.                                      
000800*                                                                         
000900* THESE FIELD DEFINITIONS MAY NEED CHANGING                               
001000*                                                                         
001100* 18/03/90 vbc - Created.                                                 
001200* 02/10/94 vbc - Widened Mtr-Date to x(10) to                             
001300*                take either DD/MM/YYYY or                                
001400*                YYYY-MM-DD per retailer feed.                            
001500*                                                                         
001600  01  HE-Meter-Record.                                                    
001700      03  Mtr-Icp               pic x(15).                                
001800      03  Mtr-Meter-Number      pic x(15).                                
001900      03  Mtr-Element           pic x(12).                                
002000*         88 Mtr-Is-Feed-In          value "Feed-in".                     
002100*         88 Mtr-Is-Consumption      value "Consumption".                 
002200      03  Mtr-Date              pic x(10).                                
002300      03  Mtr-Date-Slash redefines Mtr-Date.                              
002400          05  Mtr-DMY-Day       pic 99.                                   
002500          05  filler            pic x.                                    
002600          05  Mtr-DMY-Month     pic 99.                                   
002700          05  filler            pic x.                                    
002800          05  Mtr-DMY-Year      pic 9(4).                                 
002900      03  Mtr-Date-Dash redefines Mtr-Date.                               
003000          05  Mtr-YMD-Year      pic 9(4).                                 
003100          05  filler            pic x.                                    
003200          05  Mtr-YMD-Month     pic 99.                                   
003300          05  filler            pic x.                                    
003400          05  Mtr-YMD-Day       pic 99.                                   
003500      03  Mtr-Period-Kwh        pic s9(4)v999 comp-3                      
003600                                occurs 48.                                
003700      03  filler                pic x(8).                                 
