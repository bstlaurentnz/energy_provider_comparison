000100******************************************************************        
000200**                                                               *        
000300**        H E A 0 6 0  -  Provider Comparison & TOU Pricing      *        
000400**                                                               *        
000500**   Prices the wide timestep file against every tariff plan     *        
000600**   in Prov-Cfg (or the 3 built-in sample plans when that file  *        
000700**   will not open), ranks the plans by total cost, and prints   *        
000800**   a comparison report.  The time-of-use lookup (Zz600) is a   *        
000900**   general period/range scanner driven off a provider's own    *        
001000**   configured table, rather than Hea050's flat peak test.      *        
001100**                                                               *        
001200******************************************************************        
001300*                                                                         
001400 identification          division.                                        
001500*================================                                         
001600*                                                                         
001700      program-id.       hea060.                                           
001800      author.           V B Coen.                                         
001900      installation.     Solstice Metering Bureau, Data Services.          
002000      date-written.     19/09/99.                                         
002100      date-compiled.                                                      
002200      security.         Copyright (C) 1999-2026 & later, Solstice         
002300                        Metering Bureau.  For internal use only.          
002400****                                                                      
002500**   Remarks.          Reads Wide-File once to size the data              
002600**                     interval, then once again per provider to          
002700**                     cost it; no provider may see another               
002800**                     provider's running totals, so each pass            
002900**                     starts the Psm- entry at zero.  Self-test          
003000**                     of Zz600 runs last (Zz900), using the              
003100**                     reference 3-tier plan quoted in the tariff         
003200**                     review paper, not a loaded provider.               
003300****                                                                      
003400**   Called Modules.   None.                                              
003500****                                                                      
003600**   Called By.        Run standalone once Hea020 or Hea040 has           
003700**                     produced a Wide-File for the period being          
003800**                     compared.                                          
003900****                                                                      
004000**   Files Used.       Wide-File   (input, read once per provider)        
004100**                     Prov-Cfg    (input, optional - Sy151 falls         
004200**                                 back to the 3 built-in plans)          
004300**                     Print-File  (output, Report Writer)                
004400****                                                                      
004500**   Error Messages.   SY151, SY152, SY153, SY154.                        
004600****                                                                      
004700**Changes:                                                                
004800**19/09/99 vbc - Created, provider ranking rules taken from the           
004900**               retailer tariff comparison paper Solstice                
005000**               commissioned for the Northgate trial.                    
005100**14/01/00 vbc - Y2K: Psm-Last-Day now carries the full 4 digit           
005200**               year (Ccyymmdd) - no century assumptions left            
005300**               anywhere in the day-break test.                          
005400**22/11/04 vbc - Added the 3-tier self-test (Zz900) after a               
005500**               support call where a plan's night period                 
005600**               silently lost the midnight crossover - ranges            
005700**               now checked against the quoted acceptance cases          
005800**               on every run.                                            
005900**30/06/11 djh - AVG-COST-PER-KWH now keyed off total consumption,        
006000**               not grid purchase, per the revised tariff-review         
006100**               methodology (review ref TR-118).                         
006200**                                                                        
006300 environment             division.                                        
006400*================================                                         
006500*                                                                         
006600 copy "envdiv.cob".                                                       
006700*                                                                         
006800 input-output            section.                                         
006900 file-control.                                                            
007000      copy "selwide.cob".                                                 
007100      copy "selprv.cob".                                                  
007200      copy "selprint.cob".                                                
007300*                                                                         
007400 data                    division.                                        
007500*================================                                         
007600*                                                                         
007700 file section.                                                            
007800*                                                                         
007900      copy "fdwide.cob".                                                  
008000      copy "fdprv.cob".                                                   
008100*                                                                         
008200 fd  Print-File                                                           
008300     report is Provider-Comparison-Report.                                
008400*                                                                         
008500 working-storage section.                                                 
008600*-----------------------                                                  
008700 77  Prog-Name          pic x(16) value "HEA060 V 1.0.0".                 
008800*                                                                         
008900 01  WS-File-Statuses.                                                    
009000     03  Wide-File-Status    pic xx value zero.                           
009100     03  Prov-Cfg-Status     pic xx value zero.                           
009200     03  Print-File-Status   pic xx value zero.                           
009300     03  FILLER              pic x value space.                           
009400*                                                                         
009500 01  WS-Switches.                                                         
009600     03  WS-Eof-Switch       pic x value "N".                             
009700     03  WS-Header-Switch    pic x value "Y".                             
009800     03  WS-Cfg-Eof-Switch   pic x value "N".                             
009900     03  WS-Cfg-Open-Ok      pic x value "N".                             
010000         88 Cfg-File-Present      value "Y".                              
010100     03  WS-First-Day-Flag   pic x value "Y".                             
010200     03  FILLER              pic x value space.                           
010300*                                                                         
010400 01  WS-Counters.                                                         
010500     03  WS-Recs-In          pic 9(7) comp.                               
010600     03  WS-Cfg-Lines-In     pic 9(2) comp.                               
010700     03  FILLER              pic x value space.                           
010800*                                                                         
010900 * --- the two leading timestamps, read once ahead of any                 
011000 *     provider pass, give the sampling interval every provider           
011100 *     is costed at (F.1); default is one minute when the file            
011200 *     has under two rows.                                                
011300 *                                                                        
011400 01  WS-Interval-Area.                                                    
011500     03  WS-Interval-Minutes pic 9(4)      comp value 1.                  
011600     03  WS-First-Total-Min  pic 9(5)      comp.                          
011700     03  WS-Second-Total-Min pic 9(5)      comp.                          
011800     03  WS-Have-First       pic x         value "N".                     
011900     03  WS-Have-Second      pic x         value "N".                     
012000     03  FILLER              pic x value space.                           
012100*                                                                         
012200 01  WS-Split-Fields.                                                     
012300     03  WS-Ts-Text          pic x(24).                                   
012400     03  WS-Pv-Text          pic x(18).                                   
012500     03  WS-Con-Text         pic x(18).                                   
012600     03  FILLER              pic x value space.                           
012700*                                                                         
012800 * --- generic text-to-signed-number parsing work area, the same          
012900 *     shape used throughout this suite (see Hea010/Hea020/Hea040/        
013000 *     Hea050) for turning an edited text column back into a              
013100 *     working number without an intrinsic function in sight.             
013200 *                                                                        
013300 01  WS-Parse-Area.                                                       
013400     03  WS-Parse-Text-In    pic x(18).                                   
013500     03  WS-Parse-Body       pic x(17).                                   
013600     03  WS-Parse-Sign       pic x     value "+".                         
013700     03  WS-Parse-Valid      pic x     value "Y".                         
013800     03  WS-Parse-Int-Part   pic x(9).                                    
013900     03  WS-Parse-Frac-Part  pic x(6).                                    
014000     03  WS-Parse-Int-Len    pic 9(2) comp.                               
014100     03  WS-Parse-Frac-Len   pic 9(2) comp.                               
014200     03  WS-Parse-Int-Num    pic 9(7).                                    
014300     03  WS-Parse-Int-Num-X  redefines WS-Parse-Int-Num                   
014400                              pic x(7).                                   
014500     03  WS-Parse-Frac-Num   pic 9(3).                                    
014600     03  WS-Parse-Frac-Num-X redefines WS-Parse-Frac-Num                  
014700                              pic x(3).                                   
014800     03  WS-Parse-Value      pic s9(7)v999 comp-3.                        
014900     03  FILLER              pic x value space.                           
015000*                                                                         
015100 01  WS-Generic-Scan-Area.                                                
015200     03  WS-Generic-Text     pic x(18).                                   
015300     03  WS-Generic-Len      pic 9(2) comp.                               
015400     03  WS-Generic-Digits   pic x     value "Y".                         
015500     03  WS-Scan-Ptr         pic 9(2) comp.                               
015600*                                                                         
015700 * --- day-of-week work area for Zz105 - old sexton's-rule                
015800 *     arithmetic, the same one the bureau has used since the             
015900 *     mainframe days whenever a library day-of-week routine              
016000 *     was not to hand.                                                   
016100 *                                                                        
016200     03  FILLER              pic x value space.                           
016300 01  WS-Weekday-Calc.                                                     
016400     03  WS-Zell-Month       pic 9(2)      comp.                          
016500     03  WS-Zell-Year        pic 9(4)      comp.                          
016600     03  WS-Zell-Century     pic 9(2)      comp.                          
016700     03  WS-Zell-Yr-Of-Cent  pic 9(2)      comp.                          
016800     03  WS-Zell-Term-A      pic 9(4)      comp.                          
016900     03  WS-Zell-Sum         pic 9(4)      comp.                          
017000     03  WS-Zell-Day-Num     pic 9         comp.                          
017100     03  WS-Zell-Mon0        pic 9(2)      comp.                          
017200     03  FILLER              pic x value space.                           
017300*                                                                         
017400      copy "wshewid.cob".                                                 
017500      copy "wsheprv.cob".                                                 
017600      copy "wshesum.cob".                                                 
017700     03  FILLER              pic x value space.                           
017800*                                                                         
017900 * --- per-record economics scratch, Pass 2 onward (one pass per          
018000 *     provider); kept apart from the Psm- accumulators so the            
018100 *     arithmetic below reads cleanly against F.1-F.3.                    
018200 *                                                                        
018300 01  WS-Timestep-Area.                                                    
018400     03  WS-Net-Kwh          pic s9(5)v999 comp-3.                        
018500     03  WS-Pv-Energy-Kwh    pic s9(5)v999 comp-3.                        
018600     03  WS-Con-Energy-Kwh   pic s9(5)v999 comp-3.                        
018700     03  WS-Grid-Purch-Kwh   pic s9(5)v999 comp-3.                        
018800     03  WS-Grid-Sale-Kwh    pic s9(5)v999 comp-3.                        
018900     03  WS-Buy-Price        pic 9(2)v9(4) comp-3.                        
019000     03  WS-Buyback-Price    pic 9(2)v9(4) comp-3.                        
019100     03  WS-Purch-Cost       pic s9(7)v9999 comp-3.                       
019200     03  WS-Sale-Revenue     pic s9(7)v9999 comp-3.                       
019300     03  WS-Energy-Cost      pic s9(7)v9999 comp-3.                       
019400     03  WS-Period-Ix        pic 9(2)      comp.                          
019500     03  WS-Weekday-Ix       pic 9         comp.                          
019600     03  WS-This-Date        pic 9(8)      comp.                          
019700     03  WS-Unmatched-Sw     pic x.                                       
019800         88 Range-Unmatched      value "Y".                               
019900     03  WS-Rg-Start-Hr      pic 9(2)      comp.                          
020000     03  WS-Rg-End-Hr        pic 9(2)      comp.                          
020100     03  WS-Resolved-Period-Name pic x(12).                               
020200     03  WS-Unknown-Period-Name  pic x(12) value "unknown".               
020300     03  FILLER              pic x value space.                           
020400*                                                                         
020500 * --- nested-delimiter parse of one Prov-Cfg line - the rate             
020600 *     fields are laid one after another with three levels of             
020700 *     separator packed into the one line : comma between the             
020800 *     top level fields, pipe between the rate periods within             
020900 *     a plan, tilde between the hour ranges within a period              
021000 *     (see Wsheprv copybook header for the full picture).                
021100 *     Every level reuses the same pointer-driven single field            
021200 *     Unstring this suite always uses for wide CSV rows.                 
021300 *                                                                        
021400 01  WS-Provider-Parse-Area.                                              
021500     03  WS-Cfg-Ptr          pic 9(3) comp.                               
021600     03  WS-Cfg-Name-Text    pic x(30).                                   
021700     03  WS-Cfg-Daily-Text   pic x(10).                                   
021800     03  WS-Cfg-Gst-Text     pic x(1).                                    
021900     03  WS-Cfg-Pcnt-Text    pic x(2).                                    
022000     03  WS-Periods-Blob     pic x(700).                                  
022100     03  WS-Period-Text      occurs 5 pic x(120).                         
022200     03  WS-Period-Ptr       pic 9(3) comp.                               
022300     03  WS-Pt-Name-Text     pic x(12).                                   
022400     03  WS-Pt-Buy-Text      pic x(10).                                   
022500     03  WS-Pt-Buyback-Text  pic x(10).                                   
022600     03  WS-Pt-Rcnt-Text     pic x(2).                                    
022700     03  WS-Ranges-Blob      pic x(80).                                   
022800     03  WS-Range-Ix         pic 9(2) comp.                               
022900     03  WS-Range-Text       occurs 4 pic x(20).                          
023000     03  WS-Range-Ptr        pic 9(3) comp.                               
023100     03  WS-Rg-Start-Text    pic x(2).                                    
023200     03  WS-Rg-End-Text      pic x(2).                                    
023300     03  WS-Rg-Days-Text     pic x(7).                                    
023400     03  FILLER              pic x value space.                           
023500*                                                                         
023600 * --- selection-sort hold buffer for ranking Psm-Entry by total          
023700 *     cost (F.5) - field by field, the same shape as the row swap        
023800 *     Hea010/Hea020/Hea040 use, so the move lines up regardless          
023900 *     of how the compiler chooses to store the Comp/Comp-3 items.        
024000 *                                                                        
024100 01  WS-Psm-Hold.                                                         
024200     03  filler              pic x(30).                                   
024300     03  filler              pic 9(5)       comp.                         
024400     03  filler              pic s9(7)v99   comp-3.                       
024500     03  filler              pic s9(7)v99   comp-3.                       
024600     03  filler              pic s9(7)v99   comp-3.                       
024700     03  filler              pic s9(5)v99   comp-3.                       
024800     03  filler              pic s9(3)v9999 comp-3.                       
024900     03  filler              pic 9(7)v999   comp-3.                       
025000     03  filler              pic 9(7)v999   comp-3.                       
025100     03  filler              pic 9(7)v999   comp-3.                       
025200     03  filler              pic 9(7)v999   comp-3.                       
025300     03  filler              occurs 5 pic 9(7)v999 comp-3.                
025400     03  filler              occurs 5 pic 9(7)v999 comp-3.                
025500     03  filler              pic s9(7)v99   comp-3.                       
025600     03  filler              pic s9(7)v99   comp-3.                       
025700     03  filler              pic s9(3)v99   comp-3.                       
025800     03  filler              pic 9(8)       comp.                         
025900     03  filler              pic x(6).                                    
026000*                                                                         
026100 01  WS-Sort-Ix1             pic 9(2) comp.                               
026200 01  WS-Sort-Ix2             pic 9(2) comp.                               
026300 01  WS-Max-Total-Cost       pic s9(7)v99 comp-3.                         
026400*                                                                         
026500 01  WS-Report-Work.                                                      
026600     03  WS-Period-Start-Ts  pic x(19)  value spaces.                     
026700     03  WS-Period-End-Ts    pic x(19)  value spaces.                     
026800     03  WS-Rpt-Ix           pic 9(2)   comp.                             
026900     03  FILLER              pic x value space.                           
027000*                                                                         
027100 01  Error-Messages.                                                      
027200     03  SY151   pic x(40) value                                          
027300         "SY151 Cannot open Wide-File - aborting".                        
027400     03  SY152   pic x(40) value                                          
027500         "SY152 No providers to process - abort".                         
027600     03  SY153   pic x(40) value                                          
027700         "SY153 Cannot open Print-File - aborting".                       
027800     03  SY154   pic x(46) value                                          
027900         "SY154 Provider table full - line ignored".                      
028000*                                                                         
028100 report section.                                                          
028200*                                                                         
028300 rd  Provider-Comparison-Report                                           
028400     control       final                                                  
028500     page limit    60 lines                                               
028600     heading       1                                                      
028700     first detail  8                                                      
028800     last detail   58.                                                    
028900     03  FILLER              pic x value space.                           
029000*                                                                         
029100 01  Rpt-Page-Head    type page heading.                                  
029200     03  line  1.                                                         
029300         05  col  1    pic x(40) value                                    
029400             "HEA060 - ENERGY PROVIDER COMPARISON".                       
029500     03  line  3.                                                         
029600         05  col  1    pic x(13) value "Data period:".                    
029700         05  col 15    pic x(19) source WS-Period-Start-Ts.               
029800         05  col 36    pic x(3)  value "to".                              
029900         05  col 39    pic x(19) source WS-Period-End-Ts.                 
030000     03  line  4.                                                         
030100         05  col  1    pic x(24) value                                    
030200             "Data interval (minutes):".                                  
030300         05  col 26    pic zzz9  source WS-Interval-Minutes.              
030400     03  line  6.                                                         
030500         05  col  1    pic x(7)  value "SUMMARY".                         
030600     03  FILLER              pic x value space.                           
030700*                                                                         
030800 01  Rpt-Summary-Line type detail.                                        
030900     03  line + 1.                                                        
031000         05  col  1    pic x(30) source Psm-Name (Psm-Ix).                
031100         05  col 32    pic zzz9                                           
031200             source Psm-Analysis-Days (Psm-Ix).                           
031300         05  col 38    pic -(5)9.99                                       
031400             source Psm-Total-Cost (Psm-Ix).                              
031500         05  col 51    pic -(4)9.99                                       
031600             source Psm-Avg-Daily-Cost (Psm-Ix).                          
031700         05  col 63    pic 9.9999                                         
031800             source Psm-Avg-Cost-Per-Kwh (Psm-Ix).                        
031900         05  col 73    pic zzzz9.99                                       
032000             source Psm-Total-Consum-Kwh (Psm-Ix).                        
032100     03  FILLER              pic x value space.                           
032200*                                                                         
032300 01  Rpt-Savings-Head type detail.                                        
032400     03  line + 2.                                                        
032500         05  col  1    pic x(17) value "POTENTIAL SAVINGS".               
032600     03  FILLER              pic x value space.                           
032700*                                                                         
032800 01  Rpt-Savings-Line type detail.                                        
032900     03  line + 1.                                                        
033000         05  col  1    pic x(30) source Psm-Name (Psm-Ix).                
033100         05  col 32    pic -(5)9.99                                       
033200             source Psm-Total-Cost (Psm-Ix).                              
033300         05  col 45    pic -(5)9.99                                       
033400             source Psm-Savings-Vs-Max (Psm-Ix).                          
033500         05  col 58    pic -(3)9.99                                       
033600             source Psm-Savings-Percent (Psm-Ix).                         
033700         05  FILLER              pic x value space.                       
033800*                                                                         
033900 procedure division.                                                      
034000*                                                                         
034100 aa000-Main                  section.                                     
034200*****************************************                                 
034300* Controls the whole run : interval                                       
034400* sizing, provider load, one priced pass                                  
034500* per provider, ranking, then the                                         
034600* printed report; Zz900's self-test                                       
034700* closes the run off.                                                     
034800*                                                                         
034900     display   Prog-Name " starting".                                     
035000     move      zero to WS-Recs-In.                                        
035100     perform   aa010-Determine-Interval thru aa010-Exit.                  
035200     perform   aa020-Load-Providers thru aa020-Exit.                      
035300     if        Prv-Loaded-Count = zero                                    
035400               display   SY152                                            
035500               move      16 to Return-Code                                
035600               goback                                                     
035700     end-if.                                                              
035800     perform   aa030-Cost-One-Provider thru aa030-Exit                    
035900               varying Prv-Ix from 1 by 1                                 
036000               until Prv-Ix > Prv-Loaded-Count.                           
036100     perform   aa040-Rank-Providers thru aa040-Exit.                      
036200*                                                                         
036300     open      output Print-File.                                         
036400     if        Print-File-Status not = "00"                               
036500               display   SY153                                            
036600               move      16 to Return-Code                                
036700               goback                                                     
036800     end-if.                                                              
036900     perform   aa050-Print-Report thru aa050-Exit.                        
037000     close     Print-File.                                                
037100*                                                                         
037200     perform   zz900-Self-Test thru zz900-Exit.                           
037300     display   "HEA060 complete - " Prv-Loaded-Count                      
037400               " provider(s) costed".                                     
037500     move      zero to Return-Code.                                       
037600     goback.                                                              
037700*                                                                         
037800 aa000-Exit.  exit section.                                               
037900*                                                                         
038000 aa010-Determine-Interval    section.                                     
038100*****************************************                                 
038200* F.1 - the sampling interval is the                                      
038300* difference between the first two                                        
038400* timestamps on the file; one minute by                                   
038500* default when there are fewer than two                                   
038600* rows to compare.                                                        
038700*                                                                         
038800     open      input Wide-File.                                           
038900     if        Wide-File-Status not = "00"                                
039000               display   SY151                                            
039100               move      16 to Return-Code                                
039200               goback                                                     
039300     end-if.                                                              
039400     move      "N" to WS-Eof-Switch.                                      
039500     move      "Y" to WS-Header-Switch.                                   
039600     perform   zz100-Read-Wide-File thru zz100-Exit.                      
039700     if        WS-Eof-Switch not = "Y"                                    
039800               move Wid-Timestamp to WS-Period-Start-Ts (1:19)            
039900               compute WS-First-Total-Min =                               
040000                       Wid-TS-Hour * 60 + Wid-TS-Minute                   
040100               move "Y" to WS-Have-First                                  
040200               perform zz100-Read-Wide-File thru zz100-Exit               
040300     end-if.                                                              
040400     if        WS-Eof-Switch not = "Y" and WS-Have-First = "Y"            
040500               compute WS-Second-Total-Min =                              
040600                       Wid-TS-Hour * 60 + Wid-TS-Minute                   
040700               move "Y" to WS-Have-Second                                 
040800     end-if.                                                              
040900     if        WS-Have-Second = "Y" and                                   
041000               WS-Second-Total-Min > WS-First-Total-Min                   
041100               compute WS-Interval-Minutes =                              
041200                       WS-Second-Total-Min - WS-First-Total-Min           
041300     end-if.                                                              
041400     move      WS-Period-Start-Ts to WS-Period-End-Ts.                    
041500     perform   zz110-Find-Last-Record thru zz110-Exit                     
041600               until WS-Eof-Switch = "Y".                                 
041700     close     Wide-File.                                                 
041800*                                                                         
041900 aa010-Exit.  exit section.                                               
042000*                                                                         
042100 zz110-Find-Last-Record      section.                                     
042200*****************************************                                 
042300* Runs on to end of file purely to pick                                   
042400* up the last timestamp seen, for the                                     
042500* report header's data-period line.                                       
042600*                                                                         
042700     move      Wid-Timestamp to WS-Period-End-Ts (1:19)                   
042800     perform   zz100-Read-Wide-File thru zz100-Exit.                      
042900*                                                                         
043000 zz110-Exit.                                                              
043100     exit      section.                                                   
043200*                                                                         
043300 aa020-Load-Providers        section.                                     
043400*****************************************                                 
043500* F.4 - try the configuration file                                        
043600* first; fall back to the three built-in                                  
043700* sample plans when Prov-Cfg will not                                     
043800* open (the usual case for a one-off                                      
043900* run with no tariff file prepared).                                      
044000*                                                                         
044100     move      zero to Prv-Loaded-Count.                                  
044200     open      input Prov-Cfg.                                            
044300     if        Prov-Cfg-Status = "00"                                     
044400               move "Y" to WS-Cfg-Open-Ok                                 
044500               move "N" to WS-Cfg-Eof-Switch                              
044600               perform zz150-Read-Prov-Cfg thru zz150-Exit                
044700               perform aa025-Load-One-Cfg-Line thru aa025-Exit            
044800                       until WS-Cfg-Eof-Switch = "Y"                      
044900               close Prov-Cfg                                             
045000     end-if.                                                              
045100     if        Prv-Loaded-Count = zero                                    
045200               perform zz160-Build-Sample-Plans thru zz160-Exit           
045300     end-if.                                                              
045400*                                                                         
045500 aa020-Exit.  exit section.                                               
045600*                                                                         
045700 aa025-Load-One-Cfg-Line     section.                                     
045800*****************************************                                 
045900* One provider line, added to the table                                   
046000* if there is still room (Sy154 is a                                      
046100* warning, not an abort - a long config                                   
046200* simply loses its tail entries).                                         
046300*                                                                         
046400     if        Prv-Loaded-Count < 10                                      
046500               add 1 to Prv-Loaded-Count                                  
046600               perform zz200-Parse-Provider-Line thru                     
046700                       zz200-Exit                                         
046800     else                                                                 
046900               display SY154                                              
047000     end-if.                                                              
047100     perform   zz150-Read-Prov-Cfg thru zz150-Exit.                       
047200*                                                                         
047300 aa025-Exit.  exit section.                                               
047400*                                                                         
047500 zz150-Read-Prov-Cfg         section.                                     
047600*****************************************                                 
047700* Read-ahead for the config file -                                        
047800* header line (first column carries the                                   
047900* literal "name") skipped the same way                                    
048000* Zz100 skips the wide file header.                                       
048100*                                                                         
048200     read      Prov-Cfg                                                   
048300               at end                                                     
048400               move      "Y" to WS-Cfg-Eof-Switch                         
048500               go to     zz150-Exit                                       
048600     end-read.                                                            
048700     if        WS-Header-Switch = "Y"                                     
048800               move      "N" to WS-Header-Switch                          
048900               if        Prov-Cfg-Record (1:4) = "name"                   
049000                         go to zz150-Read-Prov-Cfg                        
049100               end-if                                                     
049200     end-if.                                                              
049300*                                                                         
049400 zz150-Exit.                                                              
049500     exit      section.                                                   
049600*                                                                         
049700 zz160-Build-Sample-Plans    section.                                     
049800*****************************************                                 
049900* F.4 - the three built-in plans, each                                    
050000* one peak range (07-21) and one                                          
050100* off-peak range (21-07, crossing                                         
050200* midnight) applying every day of the                                     
050300* week.                                                                   
050400*                                                                         
050500     move      3 to Prv-Loaded-Count.                                     
050600*                                                                         
050700     move      "PowerCorp Standard" to Prv-Name (1).                      
050800     move      1.2000 to Prv-Daily-Charge (1).                            
050900     move      "N" to Prv-Gst-Flag (1).                                   
051000     move      1 to Prv-Ix.                                               
051100     perform   zz165-Build-Peak-Offpeak thru zz165-Exit.                  
051200     move      0.2800 to Prv-Buy-Price (1, 1).                            
051300     move      0.0800 to Prv-Buyback-Price (1, 1).                        
051400     move      0.1200 to Prv-Buy-Price (1, 2).                            
051500     move      0.0800 to Prv-Buyback-Price (1, 2).                        
051600*                                                                         
051700     move      "GreenEnergy Plus" to Prv-Name (2).                        
051800     move      0.8000 to Prv-Daily-Charge (2).                            
051900     move      "Y" to Prv-Gst-Flag (2).                                   
052000     move      2 to Prv-Ix.                                               
052100     perform   zz165-Build-Peak-Offpeak thru zz165-Exit.                  
052200     move      0.3200 to Prv-Buy-Price (2, 1).                            
052300     move      0.1200 to Prv-Buyback-Price (2, 1).                        
052400     move      0.0800 to Prv-Buy-Price (2, 2).                            
052500     move      0.1200 to Prv-Buyback-Price (2, 2).                        
052600*                                                                         
052700     move      "EcoUtility Premium" to Prv-Name (3).                      
052800     move      1.5000 to Prv-Daily-Charge (3).                            
052900     move      "N" to Prv-Gst-Flag (3).                                   
053000     move      3 to Prv-Ix.                                               
053100     perform   zz165-Build-Peak-Offpeak thru zz165-Exit.                  
053200     move      0.2600 to Prv-Buy-Price (3, 1).                            
053300     move      0.1000 to Prv-Buyback-Price (3, 1).                        
053400     move      0.1500 to Prv-Buy-Price (3, 2).                            
053500     move      0.1000 to Prv-Buyback-Price (3, 2).                        
053600*                                                                         
053700 zz160-Exit.                                                              
053800     exit      section.                                                   
053900*                                                                         
054000 zz165-Build-Peak-Offpeak    section.                                     
054100*****************************************                                 
054200* Common shape shared by all three                                        
054300* built-in plans : period 1 peak 07-21,                                   
054400* period 2 offpeak 21-07, both ranges                                     
054500* flagged for all seven days.                                             
054600*                                                                         
054700     move      2 to Prv-Period-Count (Prv-Ix).                            
054800     move      "peak" to Prv-Period-Name (Prv-Ix, 1).                     
054900     move      1 to Prv-Range-Count (Prv-Ix, 1).                          
055000     move      7 to Prv-Start-Hour (Prv-Ix, 1, 1).                        
055100     move      21 to Prv-End-Hour (Prv-Ix, 1, 1).                         
055200     move      "YYYYYYY" to Prv-Day-Flags (Prv-Ix, 1, 1).                 
055300     move      "offpeak" to Prv-Period-Name (Prv-Ix, 2).                  
055400     move      1 to Prv-Range-Count (Prv-Ix, 2).                          
055500     move      21 to Prv-Start-Hour (Prv-Ix, 2, 1).                       
055600     move      7 to Prv-End-Hour (Prv-Ix, 2, 1).                          
055700     move      "YYYYYYY" to Prv-Day-Flags (Prv-Ix, 2, 1).                 
055800*                                                                         
055900 zz165-Exit.                                                              
056000     exit      section.                                                   
056100*                                                                         
056200 zz200-Parse-Provider-Line   section.                                     
056300*****************************************                                 
056400* Nested-delimiter split of one Prov-Cfg                                  
056500* line into Prv-Entry (Prv-Loaded-Count)                                  
056600* - top level comma fields first, then                                    
056700* the pipe separated periods, then the                                    
056800* tilde separated ranges inside each                                      
056900* period (see the copybook header for                                     
057000* the full picture of the line format).                                   
057100*                                                                         
057200     move      1 to WS-Cfg-Ptr.                                           
057300     unstring  Prov-Cfg-Record delimited by ","                           
057400               into WS-Cfg-Name-Text                                      
057500               pointer WS-Cfg-Ptr.                                        
057600     unstring  Prov-Cfg-Record delimited by ","                           
057700               into WS-Cfg-Daily-Text                                     
057800               pointer WS-Cfg-Ptr.                                        
057900     unstring  Prov-Cfg-Record delimited by ","                           
058000               into WS-Cfg-Gst-Text                                       
058100               pointer WS-Cfg-Ptr.                                        
058200     unstring  Prov-Cfg-Record delimited by ","                           
058300               into WS-Cfg-Pcnt-Text                                      
058400               pointer WS-Cfg-Ptr.                                        
058500     move      spaces to WS-Periods-Blob.                                 
058600     move      Prov-Cfg-Record (WS-Cfg-Ptr:) to WS-Periods-Blob.          
058700*                                                                         
058800     move      WS-Cfg-Name-Text to Prv-Name (Prv-Loaded-Count).           
058900     move      spaces to WS-Parse-Text-In.                                
059000     move      WS-Cfg-Daily-Text to WS-Parse-Text-In.                     
059100     perform   zz305-Edit-Numeric-Text thru zz305-Exit.                   
059200     move      WS-Parse-Value                                             
059300                 to Prv-Daily-Charge (Prv-Loaded-Count).                  
059400     move      WS-Cfg-Gst-Text to Prv-Gst-Flag (Prv-Loaded-Count).        
059500     move      WS-Cfg-Pcnt-Text                                           
059600                 to Prv-Period-Count (Prv-Loaded-Count).                  
059700*                                                                         
059800     move      spaces to WS-Period-Text (1) WS-Period-Text (2)            
059900                         WS-Period-Text (3) WS-Period-Text (4)            
060000                         WS-Period-Text (5).                              
060100     move      1 to WS-Period-Ptr.                                        
060200     perform   zz210-Split-One-Period thru zz210-Exit                     
060300               varying WS-Period-Ix from 1 by 1                           
060400               until WS-Period-Ix > Prv-Period-Count                      
060500                        (Prv-Loaded-Count).                               
060600     perform   zz220-Decode-One-Period thru zz220-Exit                    
060700               varying WS-Period-Ix from 1 by 1                           
060800               until WS-Period-Ix > Prv-Period-Count                      
060900                        (Prv-Loaded-Count).                               
061000*                                                                         
061100 zz200-Exit.                                                              
061200     exit      section.                                                   
061300*                                                                         
061400 zz210-Split-One-Period      section.                                     
061500     unstring  WS-Periods-Blob delimited by "|"                           
061600               into WS-Period-Text (WS-Period-Ix)                         
061700               pointer WS-Period-Ptr.                                     
061800*                                                                         
061900 zz210-Exit.                                                              
062000     exit      section.                                                   
062100*                                                                         
062200 zz220-Decode-One-Period     section.                                     
062300*****************************************                                 
062400* Break one "name,buy,buyback,rcnt,                                       
062500* ranges" period entry down into                                          
062600* Prv-Period-Tbl, then the same again                                     
062700* one level deeper for its ranges.                                        
062800*                                                                         
062900     move      1 to WS-Period-Ptr.                                        
063000     unstring  WS-Period-Text (WS-Period-Ix) delimited by ","             
063100               into WS-Pt-Name-Text                                       
063200               pointer WS-Period-Ptr.                                     
063300     unstring  WS-Period-Text (WS-Period-Ix) delimited by ","             
063400               into WS-Pt-Buy-Text                                        
063500               pointer WS-Period-Ptr.                                     
063600     unstring  WS-Period-Text (WS-Period-Ix) delimited by ","             
063700               into WS-Pt-Buyback-Text                                    
063800               pointer WS-Period-Ptr.                                     
063900     unstring  WS-Period-Text (WS-Period-Ix) delimited by ","             
064000               into WS-Pt-Rcnt-Text                                       
064100               pointer WS-Period-Ptr.                                     
064200     move      spaces to WS-Ranges-Blob.                                  
064300     move      WS-Period-Text (WS-Period-Ix) (WS-Period-Ptr:)             
064400               to WS-Ranges-Blob.                                         
064500*                                                                         
064600     move      WS-Pt-Name-Text                                            
064700               to Prv-Period-Name (Prv-Loaded-Count,                      
064800                                   WS-Period-Ix).                         
064900     move      spaces to WS-Parse-Text-In.                                
065000     move      WS-Pt-Buy-Text to WS-Parse-Text-In.                        
065100     perform   zz305-Edit-Numeric-Text thru zz305-Exit.                   
065200     move      WS-Parse-Value                                             
065300               to Prv-Buy-Price (Prv-Loaded-Count,                        
065400                                 WS-Period-Ix).                           
065500     move      spaces to WS-Parse-Text-In.                                
065600     move      WS-Pt-Buyback-Text to WS-Parse-Text-In.                    
065700     perform   zz305-Edit-Numeric-Text thru zz305-Exit.                   
065800     move      WS-Parse-Value                                             
065900               to Prv-Buyback-Price (Prv-Loaded-Count,                    
066000                                     WS-Period-Ix).                       
066100     move      WS-Pt-Rcnt-Text                                            
066200               to Prv-Range-Count (Prv-Loaded-Count,                      
066300                                   WS-Period-Ix).                         
066400*                                                                         
066500     move      spaces to WS-Range-Text (1) WS-Range-Text (2)              
066600                         WS-Range-Text (3) WS-Range-Text (4).             
066700     move      1 to WS-Range-Ptr.                                         
066800     perform   zz230-Split-One-Range thru zz230-Exit                      
066900               varying WS-Range-Ix from 1 by 1                            
067000               until WS-Range-Ix >                                        
067100                        Prv-Range-Count (Prv-Loaded-Count,                
067200                                         WS-Period-Ix).                   
067300     perform   zz240-Decode-One-Range thru zz240-Exit                     
067400               varying WS-Range-Ix from 1 by 1                            
067500               until WS-Range-Ix >                                        
067600                        Prv-Range-Count (Prv-Loaded-Count,                
067700                                         WS-Period-Ix).                   
067800*                                                                         
067900 zz220-Exit.                                                              
068000     exit      section.                                                   
068100*                                                                         
068200 zz230-Split-One-Range       section.                                     
068300     unstring  WS-Ranges-Blob delimited by "~"                            
068400               into WS-Range-Text (WS-Range-Ix)                           
068500               pointer WS-Range-Ptr.                                      
068600*                                                                         
068700 zz230-Exit.                                                              
068800     exit      section.                                                   
068900*                                                                         
069000 zz240-Decode-One-Range      section.                                     
069100*****************************************                                 
069200* One "start,end,daymask" range, moved                                    
069300* straight into Prv-Range-Tbl - start,                                    
069400* end and the seven day flags are all                                     
069500* plain two-digit/one-character text,                                     
069600* so no numeric parse is needed here.                                     
069700*                                                                         
069800     move      1 to WS-Range-Ptr.                                         
069900     unstring  WS-Range-Text (WS-Range-Ix) delimited by ","               
070000               into WS-Rg-Start-Text                                      
070100               pointer WS-Range-Ptr.                                      
070200     unstring  WS-Range-Text (WS-Range-Ix) delimited by ","               
070300               into WS-Rg-End-Text                                        
070400               pointer WS-Range-Ptr.                                      
070500     unstring  WS-Range-Text (WS-Range-Ix) delimited by ","               
070600               into WS-Rg-Days-Text                                       
070700               pointer WS-Range-Ptr.                                      
070800     move      WS-Rg-Start-Text                                           
070900               to Prv-Start-Hour (Prv-Loaded-Count, WS-Period-Ix,         
071000                                  WS-Range-Ix).                           
071100     move      WS-Rg-End-Text                                             
071200               to Prv-End-Hour (Prv-Loaded-Count, WS-Period-Ix,           
071300                                WS-Range-Ix).                             
071400     move      WS-Rg-Days-Text                                            
071500               to Prv-Day-Flags (Prv-Loaded-Count, WS-Period-Ix,          
071600                                 WS-Range-Ix).                            
071700*                                                                         
071800 zz240-Exit.                                                              
071900     exit      section.                                                   
072000*                                                                         
072100 aa030-Cost-One-Provider     section.                                     
072200*****************************************                                 
072300* One full pass of Wide-File, priced                                      
072400* against the provider at Prv-Entry                                       
072500* (Prv-Ix), rolled into Psm-Entry at                                      
072600* the same subscript (F.1-F.3).                                           
072700*                                                                         
072800     move      spaces to Psm-Name (Prv-Ix).                               
072900     move      Prv-Name (Prv-Ix) to Psm-Name (Prv-Ix).                    
073000     move      zero to Psm-Analysis-Days (Prv-Ix)                         
073100                       Psm-Total-Energy-Cost (Prv-Ix)                     
073200                       Psm-Total-Daily-Chgs (Prv-Ix)                      
073300                       Psm-Total-Consum-Kwh (Prv-Ix)                      
073400                       Psm-Total-Gener-Kwh (Prv-Ix)                       
073500                       Psm-Total-Purch-Kwh (Prv-Ix)                       
073600                       Psm-Total-Sale-Kwh (Prv-Ix)                        
073700                       Psm-Day-Energy-Cost (Prv-Ix)                       
073800                       Psm-Last-Day (Prv-Ix).                             
073900     move      "Y" to WS-First-Day-Flag.                                  
074000*                                                                         
074100     open      input Wide-File.                                           
074200     if        Wide-File-Status not = "00"                                
074300               display   SY151                                            
074400               move      16 to Return-Code                                
074500               goback                                                     
074600     end-if.                                                              
074700     move      "N" to WS-Eof-Switch.                                      
074800     move      "Y" to WS-Header-Switch.                                   
074900     perform   zz100-Read-Wide-File thru zz100-Exit.                      
075000     perform   zz300-Cost-One-Record thru zz300-Exit                      
075100               until WS-Eof-Switch = "Y".                                 
075200     if        WS-First-Day-Flag not = "Y"                                
075300               add Psm-Day-Energy-Cost (Prv-Ix)                           
075400                 to Psm-Total-Energy-Cost (Prv-Ix)                        
075500     end-if.                                                              
075600     close     Wide-File.                                                 
075700*                                                                         
075800     compute   Psm-Total-Cost (Prv-Ix) =                                  
075900               Psm-Total-Energy-Cost (Prv-Ix) +                           
076000               Psm-Total-Daily-Chgs (Prv-Ix).                             
076100     if        Psm-Analysis-Days (Prv-Ix) > 0                             
076200               compute Psm-Avg-Daily-Cost (Prv-Ix) rounded =              
076300                       Psm-Total-Cost (Prv-Ix) /                          
076400                       Psm-Analysis-Days (Prv-Ix)                         
076500     else                                                                 
076600               move zero to Psm-Avg-Daily-Cost (Prv-Ix)                   
076700     end-if.                                                              
076800     if        Psm-Total-Consum-Kwh (Prv-Ix) > 0                          
076900               compute Psm-Avg-Cost-Per-Kwh (Prv-Ix) rounded =            
077000                       Psm-Total-Cost (Prv-Ix) /                          
077100                       Psm-Total-Consum-Kwh (Prv-Ix)                      
077200     else                                                                 
077300               move zero to Psm-Avg-Cost-Per-Kwh (Prv-Ix)                 
077400     end-if.                                                              
077500*                                                                         
077600 aa030-Exit.  exit section.                                               
077700*                                                                         
077800 zz300-Cost-One-Record       section.                                     
077900*****************************************                                 
078000* F.1 - convert this timestep's kW                                        
078100* figures to kWh at the detected                                          
078200* interval, price the net against the                                     
078300* provider's time-of-use table, and                                       
078400* roll the cost into the day's running                                    
078500* total; F.3's control break fires when                                   
078600* the calendar date changes.                                              
078700*                                                                         
078800     compute   WS-Pv-Energy-Kwh rounded =                                 
078900               Wid-Pv-Gen-Kw * WS-Interval-Minutes / 60.                  
079000     compute   WS-Con-Energy-Kwh rounded =                                
079100               Wid-Consumption-Kw * WS-Interval-Minutes / 60.             
079200     compute   WS-Net-Kwh = WS-Pv-Energy-Kwh - WS-Con-Energy-Kwh.         
079300     if        WS-Net-Kwh > 0                                             
079400               move WS-Net-Kwh to WS-Grid-Sale-Kwh                        
079500               move zero to WS-Grid-Purch-Kwh                             
079600     else                                                                 
079700               compute WS-Grid-Purch-Kwh = WS-Net-Kwh * -1                
079800               move zero to WS-Grid-Sale-Kwh                              
079900     end-if.                                                              
080000*                                                                         
080100     perform   zz600-Get-Tou-Pricing thru zz600-Exit.                     
080200     compute   WS-Purch-Cost = WS-Grid-Purch-Kwh * WS-Buy-Price.          
080300     if        Prv-Gst-Flag (Prv-Ix) = "Y"                                
080400               compute WS-Purch-Cost rounded =                            
080500                       WS-Purch-Cost * 1.15                               
080600     end-if.                                                              
080700     compute   WS-Sale-Revenue =                                          
080800               WS-Grid-Sale-Kwh * WS-Buyback-Price.                       
080900     compute   WS-Energy-Cost = WS-Purch-Cost - WS-Sale-Revenue.          
081000*                                                                         
081100     add       WS-Pv-Energy-Kwh to Psm-Total-Gener-Kwh (Prv-Ix).          
081200     add       WS-Con-Energy-Kwh to Psm-Total-Consum-Kwh (Prv-Ix).        
081300     add       WS-Grid-Purch-Kwh to Psm-Total-Purch-Kwh (Prv-Ix).         
081400     add       WS-Grid-Sale-Kwh to Psm-Total-Sale-Kwh (Prv-Ix).           
081500     if        WS-Period-Ix not > 5                                       
081600               add WS-Grid-Purch-Kwh to                                   
081700                   Psm-Period-Purch-Tbl (Prv-Ix, WS-Period-Ix)            
081800               add WS-Grid-Sale-Kwh to                                    
081900                   Psm-Period-Sale-Tbl (Prv-Ix, WS-Period-Ix)             
082000     end-if.                                                              
082100*                                                                         
082200     compute   WS-This-Date = Wid-TS-Year * 10000 +                       
082300                               Wid-TS-Month * 100 + Wid-TS-Day.           
082400     if        WS-This-Date not = Psm-Last-Day (Prv-Ix)                   
082500               if        WS-First-Day-Flag not = "Y"                      
082600                         add Psm-Day-Energy-Cost (Prv-Ix)                 
082700                           to Psm-Total-Energy-Cost (Prv-Ix)              
082800               end-if                                                     
082900               move      "N" to WS-First-Day-Flag                         
083000               move      zero to Psm-Day-Energy-Cost (Prv-Ix)             
083100               add       1 to Psm-Analysis-Days (Prv-Ix)                  
083200               compute   WS-Purch-Cost = Prv-Daily-Charge (Prv-Ix)        
083300               if        Prv-Gst-Flag (Prv-Ix) = "Y"                      
083400                         compute WS-Purch-Cost rounded =                  
083500                                 WS-Purch-Cost * 1.15                     
083600               end-if                                                     
083700               add       WS-Purch-Cost to                                 
083800                         Psm-Total-Daily-Chgs (Prv-Ix)                    
083900               move      WS-This-Date to Psm-Last-Day (Prv-Ix)            
084000     end-if.                                                              
084100     add       WS-Energy-Cost to Psm-Day-Energy-Cost (Prv-Ix).            
084200*                                                                         
084300     perform   zz100-Read-Wide-File thru zz100-Exit.                      
084400*                                                                         
084500 zz300-Exit.                                                              
084600     exit      section.                                                   
084700*                                                                         
084800 zz600-Get-Tou-Pricing       section.                                     
084900*****************************************                                 
085000* UNIT G - scan this provider's periods                                   
085100* in configured order, then that                                          
085200* period's ranges in configured order;                                    
085300* first match wins (G.3).  No match at                                    
085400* all falls back to period 1's prices                                     
085500* (G.3's "unknown" case).                                                 
085600*                                                                         
085700     compute   WS-Weekday-Ix = Wid-Weekday + 1.                           
085800     move      "Y" to WS-Unmatched-Sw.                                    
085900     move      1 to WS-Period-Ix.                                         
086000     perform   zz610-Scan-One-Period thru zz610-Exit                      
086100               varying WS-Period-Ix from 1 by 1                           
086200               until WS-Period-Ix > Prv-Period-Count (Prv-Ix)             
086300               or Range-Unmatched not = "Y".                              
086400     if        Range-Unmatched                                            
086500               move 1 to WS-Period-Ix                                     
086600               move WS-Unknown-Period-Name                                
086700                 to WS-Resolved-Period-Name                               
086800               display "HEA060 warning - no tou period matched, "         
086900                       "wkday=" Wid-Weekday " hour=" Wid-TS-Hour          
087000                       " - using unknown"                                 
087100     else                                                                 
087200               move Prv-Period-Name (Prv-Ix, WS-Period-Ix)                
087300                 to WS-Resolved-Period-Name                               
087400     end-if.                                                              
087500     move      Prv-Buy-Price (Prv-Ix, WS-Period-Ix)                       
087600               to WS-Buy-Price.                                           
087700     move      Prv-Buyback-Price (Prv-Ix, WS-Period-Ix)                   
087800               to WS-Buyback-Price.                                       
087900*                                                                         
088000 zz600-Exit.                                                              
088100     exit      section.                                                   
088200*                                                                         
088300 zz610-Scan-One-Period       section.                                     
088400*****************************************                                 
088500* Every range configured for one                                          
088600* period; the first range whose day                                       
088700* flag is set and whose hour test                                         
088800* passes (G.1) wins the whole period.                                     
088900*                                                                         
089000     move      1 to WS-Range-Ix.                                          
089100     perform   zz620-Test-One-Range thru zz620-Exit                       
089200               varying WS-Range-Ix from 1 by 1                            
089300               until WS-Range-Ix >                                        
089400                        Prv-Range-Count (Prv-Ix, WS-Period-Ix)            
089500               or Range-Unmatched not = "Y".                              
089600*                                                                         
089700 zz610-Exit.                                                              
089800     exit      section.                                                   
089900*                                                                         
090000 zz620-Test-One-Range        section.                                     
090100*****************************************                                 
090200* G.1/G.2 - one hour range test; a                                        
090300* range whose end hour is not greater                                     
090400* than its start hour crosses midnight,                                   
090500* so the test becomes an OR instead of                                    
090600* an AND.                                                                 
090700*                                                                         
090800     move      Prv-Start-Hour (Prv-Ix, WS-Period-Ix, WS-Range-Ix)         
090900               to WS-Rg-Start-Hr.                                         
091000     move      Prv-End-Hour (Prv-Ix, WS-Period-Ix, WS-Range-Ix)           
091100               to WS-Rg-End-Hr.                                           
091200     if        Prv-Day-Flag-Tbl (Prv-Ix, WS-Period-Ix,                    
091300                                 WS-Range-Ix, WS-Weekday-Ix) = "Y"        
091400               if        WS-Rg-End-Hr > WS-Rg-Start-Hr                    
091500                         if Wid-TS-Hour >= WS-Rg-Start-Hr                 
091600                            and Wid-TS-Hour < WS-Rg-End-Hr                
091700                            move "N" to WS-Unmatched-Sw                   
091800                         end-if                                           
091900               else                                                       
092000                         if Wid-TS-Hour >= WS-Rg-Start-Hr                 
092100                            or Wid-TS-Hour < WS-Rg-End-Hr                 
092200                            move "N" to WS-Unmatched-Sw                   
092300                         end-if                                           
092400               end-if                                                     
092500     end-if.                                                              
092600*                                                                         
092700 zz620-Exit.                                                              
092800     exit      section.                                                   
092900*                                                                         
093000 aa040-Rank-Providers        section.                                     
093100*****************************************                                 
093200* F.5 - selection sort of Psm-Entry                                       
093300* ascending by total cost, then savings                                   
093400* against the most expensive plan                                         
093500* (always the last entry once sorted).                                    
093600*                                                                         
093700     perform   zz700-Selection-Pass thru zz700-Exit                       
093800               varying WS-Sort-Ix1 from 1 by 1                            
093900               until WS-Sort-Ix1 > Prv-Loaded-Count.                      
094000     move      Psm-Total-Cost (Prv-Loaded-Count) to                       
094100               WS-Max-Total-Cost.                                         
094200     perform   zz710-Compute-Savings thru zz710-Exit                      
094300               varying WS-Sort-Ix1 from 1 by 1                            
094400               until WS-Sort-Ix1 > Prv-Loaded-Count.                      
094500*                                                                         
094600 aa040-Exit.  exit section.                                               
094700*                                                                         
094800 zz700-Selection-Pass        section.                                     
094900*****************************************                                 
095000* Outer pass of the selection sort -                                      
095100* find the cheapest remaining entry                                       
095200* from Ws-Sort-Ix1 on and swap it up.                                     
095300*                                                                         
095400     move      WS-Sort-Ix1 to WS-Sort-Ix2.                                
095500     perform   zz701-Find-Cheapest thru zz701-Exit                        
095600               varying Psm-Ix from WS-Sort-Ix1 by 1                       
095700               until Psm-Ix > Prv-Loaded-Count.                           
095800     if        WS-Sort-Ix2 not = WS-Sort-Ix1                              
095900               move Psm-Entry (WS-Sort-Ix1) to WS-Psm-Hold                
096000               move Psm-Entry (WS-Sort-Ix2)                               
096100                 to Psm-Entry (WS-Sort-Ix1)                               
096200               move WS-Psm-Hold to Psm-Entry (WS-Sort-Ix2)                
096300     end-if.                                                              
096400*                                                                         
096500 zz700-Exit.                                                              
096600     exit      section.                                                   
096700*                                                                         
096800 zz701-Find-Cheapest         section.                                     
096900     if        Psm-Total-Cost (Psm-Ix) <                                  
097000               Psm-Total-Cost (WS-Sort-Ix2)                               
097100               move Psm-Ix to WS-Sort-Ix2                                 
097200     end-if.                                                              
097300*                                                                         
097400 zz701-Exit.                                                              
097500     exit      section.                                                   
097600*                                                                         
097700 zz710-Compute-Savings       section.                                     
097800*****************************************                                 
097900* Savings and savings percent against                                     
098000* the most expensive (last, post-sort)                                    
098100* plan - zero for that plan itself.                                       
098200*                                                                         
098300     compute   Psm-Savings-Vs-Max (WS-Sort-Ix1) =                         
098400               WS-Max-Total-Cost - Psm-Total-Cost (WS-Sort-Ix1).          
098500     if        WS-Max-Total-Cost > 0                                      
098600               compute Psm-Savings-Percent (WS-Sort-Ix1) rounded =        
098700                       Psm-Savings-Vs-Max (WS-Sort-Ix1) /                 
098800                       WS-Max-Total-Cost * 100                            
098900     else                                                                 
099000               move zero to Psm-Savings-Percent (WS-Sort-Ix1)             
099100     end-if.                                                              
099200*                                                                         
099300 zz710-Exit.                                                              
099400     exit      section.                                                   
099500*                                                                         
099600 aa050-Print-Report          section.                                     
099700*****************************************                                 
099800* One pass through Psm-Entry for the                                      
099900* summary rows, then again for the                                        
100000* potential-savings rows (F.6).                                           
100100*                                                                         
100200     initiate  Provider-Comparison-Report.                                
100300     perform   zz750-Print-One-Summary thru zz750-Exit                    
100400               varying Psm-Ix from 1 by 1                                 
100500               until Psm-Ix > Prv-Loaded-Count.                           
100600     generate  Rpt-Savings-Head.                                          
100700     perform   zz760-Print-One-Saving thru zz760-Exit                     
100800               varying Psm-Ix from 1 by 1                                 
100900               until Psm-Ix > Prv-Loaded-Count.                           
101000     terminate Provider-Comparison-Report.                                
101100*                                                                         
101200 aa050-Exit.  exit section.                                               
101300*                                                                         
101400 zz750-Print-One-Summary     section.                                     
101500     generate  Rpt-Summary-Line.                                          
101600*                                                                         
101700 zz750-Exit.                                                              
101800     exit      section.                                                   
101900*                                                                         
102000 zz760-Print-One-Saving      section.                                     
102100     generate  Rpt-Savings-Line.                                          
102200*                                                                         
102300 zz760-Exit.                                                              
102400     exit      section.                                                   
102500*                                                                         
102600 zz100-Read-Wide-File        section.                                     
102700*****************************************                                 
102800* Skip the header line then read on -                                     
102900* same shape the rest of this suite                                       
103000* uses for every CSV input (see                                           
103100* Hea050's copy of the same section).                                     
103200*                                                                         
103300     read      Wide-File                                                  
103400               at end                                                     
103500               move      "Y" to WS-Eof-Switch                             
103600               go to     zz100-Exit                                       
103700     end-read.                                                            
103800     if        WS-Header-Switch = "Y"                                     
103900               move      "N" to WS-Header-Switch                          
104000               if        Wide-File-Record (1:9) = "timestamp"             
104100                         go to zz100-Read-Wide-File                       
104200               end-if                                                     
104300     end-if.                                                              
104400     move      spaces to WS-Ts-Text WS-Pv-Text WS-Con-Text.               
104500     unstring  Wide-File-Record delimited by ","                          
104600               into WS-Ts-Text                                            
104700                    WS-Pv-Text                                            
104800                    WS-Con-Text.                                          
104900     move      WS-Ts-Text to Wid-Timestamp.                               
105000     perform   zz105-Compute-Weekday thru zz105-Exit.                     
105100     move      spaces to WS-Parse-Text-In.                                
105200     move      WS-Pv-Text to WS-Parse-Text-In.                            
105300     perform   zz305-Edit-Numeric-Text thru zz305-Exit.                   
105400     if        WS-Parse-Valid = "Y"                                       
105500               move WS-Parse-Value to Wid-Pv-Gen-Kw                       
105600     else                                                                 
105700               move zero to Wid-Pv-Gen-Kw                                 
105800     end-if.                                                              
105900     move      spaces to WS-Parse-Text-In.                                
106000     move      WS-Con-Text to WS-Parse-Text-In.                           
106100     perform   zz305-Edit-Numeric-Text thru zz305-Exit.                   
106200     if        WS-Parse-Valid = "Y"                                       
106300               move WS-Parse-Value to Wid-Consumption-Kw                  
106400     else                                                                 
106500               move zero to Wid-Consumption-Kw                            
106600     end-if.                                                              
106700     add       1 to WS-Recs-In.                                           
106800*                                                                         
106900 zz100-Exit.                                                              
107000     exit      section.                                                   
107100*                                                                         
107200 zz105-Compute-Weekday      section.                                      
107300*****************************************                                 
107400* Wid-Weekday (G.2) off Wid-TS-Year/                                      
107500* Month/Day, no library function -                                        
107600* integer division truncation stands in                                   
107700* for the floor() terms the sexton's                                      
107800* rule calls for.  Jan and Feb are                                        
107900* worked as months 13 and 14 of the                                       
108000* year before.                                                            
108100*                                                                         
108200     move      Wid-TS-Month to WS-Zell-Month.                             
108300     move      Wid-TS-Year  to WS-Zell-Year.                              
108400     if        WS-Zell-Month < 3                                          
108500               add 12 to WS-Zell-Month                                    
108600               subtract 1 from WS-Zell-Year                               
108700     end-if.                                                              
108800     divide    WS-Zell-Year by 100                                        
108900               giving WS-Zell-Century.                                    
109000     compute   WS-Zell-Yr-Of-Cent =                                       
109100               WS-Zell-Year - (WS-Zell-Century * 100).                    
109200     compute   WS-Zell-Term-A =                                           
109300               (13 * (WS-Zell-Month + 1)) / 5.                            
109400     compute   WS-Zell-Sum =                                              
109500               Wid-TS-Day + WS-Zell-Term-A                                
109600               + WS-Zell-Yr-Of-Cent                                       
109700               + (WS-Zell-Yr-Of-Cent / 4)                                 
109800               + (WS-Zell-Century / 4)                                    
109900               + (5 * WS-Zell-Century).                                   
110000     compute   WS-Zell-Day-Num =                                          
110100               WS-Zell-Sum - ((WS-Zell-Sum / 7) * 7).                     
110200     compute   WS-Zell-Mon0 = WS-Zell-Day-Num + 5.                        
110300     compute   Wid-Weekday =                                              
110400               WS-Zell-Mon0 - ((WS-Zell-Mon0 / 7) * 7).                   
110500*                                                                         
110600 zz105-Exit.                                                              
110700     exit      section.                                                   
110800*                                                                         
110900 zz305-Edit-Numeric-Text     section.                                     
111000*****************************************                                 
111100* Convert Ws-Parse-Text-In (left                                          
111200* justified text, optional leading sign,                                  
111300* optional single decimal point) into                                     
111400* Ws-Parse-Value.  No intrinsic functions                                 
111500* used - digits are placed by reference                                   
111600* modification once the sign and decimal                                  
111700* point are located.  Sets Ws-Parse-Valid                                 
111800* to N on any malformed input - same                                      
111900* routine Hea010/Hea020/Hea040/Hea050                                     
112000* carry.                                                                  
112100*                                                                         
112200     move      "+" to WS-Parse-Sign.                                      
112300     move      spaces to WS-Parse-Body.                                   
112400     move      WS-Parse-Text-In to WS-Parse-Body.                         
112500     if        WS-Parse-Text-In (1:1) = "+" or "-"                        
112600               move WS-Parse-Text-In (1:1) to                             
112700                    WS-Parse-Sign                                         
112800               move spaces to WS-Parse-Body                               
112900               move WS-Parse-Text-In (2:17) to                            
113000                    WS-Parse-Body                                         
113100     end-if.                                                              
113200     move      spaces to WS-Parse-Int-Part                                
113300                         WS-Parse-Frac-Part.                              
113400     unstring  WS-Parse-Body delimited by "."                             
113500               into WS-Parse-Int-Part                                     
113600                    WS-Parse-Frac-Part.                                   
113700*                                                                         
113800     move      spaces to WS-Generic-Text.                                 
113900     move      WS-Parse-Int-Part to WS-Generic-Text.                      
114000     perform   zz306-Scan-Digit-Field thru                                
114100               zz306-Exit.                                                
114200     move      WS-Generic-Len to WS-Parse-Int-Len.                        
114300     if        WS-Generic-Digits not = "Y" or                             
114400               WS-Parse-Int-Len = 0                                       
114500               move "N" to WS-Parse-Valid                                 
114600               go to zz305-Exit                                           
114700     end-if.                                                              
114800*                                                                         
114900     move      spaces to WS-Generic-Text.                                 
115000     move      WS-Parse-Frac-Part to WS-Generic-Text.                     
115100     perform   zz306-Scan-Digit-Field thru                                
115200               zz306-Exit.                                                
115300     move      WS-Generic-Len to WS-Parse-Frac-Len.                       
115400     if        WS-Generic-Digits not = "Y"                                
115500               move "N" to WS-Parse-Valid                                 
115600               go to zz305-Exit                                           
115700     end-if.                                                              
115800     if        WS-Parse-Frac-Len > 3                                      
115900               move 3 to WS-Parse-Frac-Len                                
116000     end-if.                                                              
116100*                                                                         
116200     move      zeros to WS-Parse-Int-Num.                                 
116300     move      WS-Parse-Int-Part (1:WS-Parse-Int-Len)                     
116400                 to WS-Parse-Int-Num-X                                    
116500                    (8 - WS-Parse-Int-Len :                               
116600                     WS-Parse-Int-Len).                                   
116700     move      zeros to WS-Parse-Frac-Num.                                
116800     if        WS-Parse-Frac-Len > 0                                      
116900               move WS-Parse-Frac-Part                                    
117000                      (1:WS-Parse-Frac-Len)                               
117100                 to WS-Parse-Frac-Num-X                                   
117200                      (1:WS-Parse-Frac-Len)                               
117300     end-if.                                                              
117400*                                                                         
117500     compute   WS-Parse-Value rounded =                                   
117600               WS-Parse-Int-Num +                                         
117700               (WS-Parse-Frac-Num / 1000).                                
117800     if        WS-Parse-Sign = "-"                                        
117900               compute WS-Parse-Value =                                   
118000                       WS-Parse-Value * -1                                
118100     end-if.                                                              
118200     move      "Y" to WS-Parse-Valid.                                     
118300*                                                                         
118400 zz305-Exit.                                                              
118500     exit      section.                                                   
118600*                                                                         
118700 zz306-Scan-Digit-Field      section.                                     
118800*****************************************                                 
118900* Scan Ws-Generic-Text (left justified,                                   
119000* space filled) from the left, stopping                                   
119100* at the first space, to give its                                         
119200* trimmed length; flags any non digit                                     
119300* found in that span.                                                     
119400*                                                                         
119500     move      zeros to WS-Generic-Len.                                   
119600     move      "Y" to WS-Generic-Digits.                                  
119700     perform   zz307-Scan-One-Char thru                                   
119800               zz307-Exit                                                 
119900               varying WS-Scan-Ptr from 1 by 1                            
120000               until WS-Scan-Ptr > 18                                     
120100               or WS-Generic-Text (WS-Scan-Ptr:1)                         
120200                    = space.                                              
120300*                                                                         
120400 zz306-Exit.                                                              
120500     exit      section.                                                   
120600*                                                                         
120700 zz307-Scan-One-Char         section.                                     
120800*****************************************                                 
120900* One character of the Zz306 scan - kept                                  
121000* as its own paragraph so the scan can                                    
121100* be driven by an out of line Perform                                     
121200* Varying (no inline Perform / End-                                       
121300* Perform in this shop since the 1996                                     
121400* standard).                                                              
121500*                                                                         
121600     if        WS-Generic-Text (WS-Scan-Ptr:1)                            
121700                 not numeric                                              
121800               move "N" to WS-Generic-Digits                              
121900     end-if.                                                              
122000     add       1 to WS-Generic-Len.                                       
122100*                                                                         
122200 zz307-Exit.                                                              
122300     exit      section.                                                   
122400*                                                                         
122500 zz900-Self-Test             section.                                     
122600*****************************************                                 
122700* G.4 - the reference 3-tier plan quoted                                  
122800* in the tariff review paper, exercised                                   
122900* against its nine acceptance cases; a                                    
123000* literal local table, not a loaded                                       
123100* provider, so a bad Prov-Cfg file can                                    
123200* never mask this check.  Display only -                                  
123300* the shop has always left this kind of                                   
123400* self-check running in production (see                                   
123500* the 22/11/04 change note above).                                        
123600*                                                                         
123700     move      2 to Prv-Period-Count (10).                                
123800     move      "peak" to Prv-Period-Name (10, 1).                         
123900     move      2 to Prv-Range-Count (10, 1).                              
124000     move      7 to Prv-Start-Hour (10, 1, 1).                            
124100     move      11 to Prv-End-Hour (10, 1, 1).                             
124200     move      "YYYYYNN" to Prv-Day-Flags (10, 1, 1).                     
124300     move      17 to Prv-Start-Hour (10, 1, 2).                           
124400     move      21 to Prv-End-Hour (10, 1, 2).                             
124500     move      "YYYYYNN" to Prv-Day-Flags (10, 1, 2).                     
124600     move      "offpeak" to Prv-Period-Name (10, 2).                      
124700     move      3 to Prv-Range-Count (10, 2).                              
124800     move      11 to Prv-Start-Hour (10, 2, 1).                           
124900     move      17 to Prv-End-Hour (10, 2, 1).                             
125000     move      "YYYYYNN" to Prv-Day-Flags (10, 2, 1).                     
125100     move      21 to Prv-Start-Hour (10, 2, 2).                           
125200     move      23 to Prv-End-Hour (10, 2, 2).                             
125300     move      "YYYYYNN" to Prv-Day-Flags (10, 2, 2).                     
125400     move      7 to Prv-Start-Hour (10, 2, 3).                            
125500     move      23 to Prv-End-Hour (10, 2, 3).                             
125600     move      "NNNNNYY" to Prv-Day-Flags (10, 2, 3).                     
125700     move      0.2600 to Prv-Buy-Price (10, 1).                           
125800     move      0.0900 to Prv-Buy-Price (10, 2).                           
125900     move      0.0800 to Prv-Buyback-Price (10, 1).                       
126000     move      0.0800 to Prv-Buyback-Price (10, 2).                       
126100*                                                                         
126200     move      10 to Prv-Ix.                                              
126300     display   "HEA060 self-test (G.4 reference 3-tier plan):".           
126400     move      0 to Wid-Weekday.  move  6 to Wid-TS-Hour.                 
126500     perform   zz910-Run-One-Case thru zz910-Exit.                        
126600     move      0 to Wid-Weekday.  move  8 to Wid-TS-Hour.                 
126700     perform   zz910-Run-One-Case thru zz910-Exit.                        
126800     move      0 to Wid-Weekday.  move 12 to Wid-TS-Hour.                 
126900     perform   zz910-Run-One-Case thru zz910-Exit.                        
127000     move      0 to Wid-Weekday.  move 18 to Wid-TS-Hour.                 
127100     perform   zz910-Run-One-Case thru zz910-Exit.                        
127200     move      0 to Wid-Weekday.  move 22 to Wid-TS-Hour.                 
127300     perform   zz910-Run-One-Case thru zz910-Exit.                        
127400     move      0 to Wid-Weekday.  move 23 to Wid-TS-Hour.                 
127500     perform   zz910-Run-One-Case thru zz910-Exit.                        
127600     move      5 to Wid-Weekday.  move  8 to Wid-TS-Hour.                 
127700     perform   zz910-Run-One-Case thru zz910-Exit.                        
127800     move      5 to Wid-Weekday.  move 23 to Wid-TS-Hour.                 
127900     perform   zz910-Run-One-Case thru zz910-Exit.                        
128000     move      6 to Wid-Weekday.  move 10 to Wid-TS-Hour.                 
128100     perform   zz910-Run-One-Case thru zz910-Exit.                        
128200*                                                                         
128300 zz900-Exit.                                                              
128400     exit      section.                                                   
128500*                                                                         
128600 zz910-Run-One-Case          section.                                     
128700*****************************************                                 
128800* Wid-TS-Hour/Ws-Weekday-Ix already hold                                  
128900* the case; the reference plan only has                                   
129000* rates filed for peak and offpeak, so                                    
129100* the night hours (the midnight-crossing                                  
129200* range G.1 has to get right) are the                                     
129300* case with no period/range match at all                                  
129400* - run it through the same Zz610 scan                                    
129500* and G.3 fallback Zz600 itself uses, so                                  
129600* the case comes back named "unknown"                                     
129700* the same way a live run would, not a                                    
129800* hand-picked label for this table.                                       
129900*                                                                         
130000     compute   WS-Weekday-Ix = Wid-Weekday + 1.                           
130100     move      "Y" to WS-Unmatched-Sw.                                    
130200     move      1 to WS-Period-Ix.                                         
130300     perform   zz610-Scan-One-Period thru zz610-Exit                      
130400               varying WS-Period-Ix from 1 by 1                           
130500               until WS-Period-Ix > Prv-Period-Count (Prv-Ix)             
130600               or Range-Unmatched not = "Y".                              
130700     if        Range-Unmatched                                            
130800               move 1 to WS-Period-Ix                                     
130900               move WS-Unknown-Period-Name to                             
131000                    WS-Resolved-Period-Name                               
131100     else                                                                 
131200               move Prv-Period-Name (Prv-Ix, WS-Period-Ix)                
131300                 to WS-Resolved-Period-Name                               
131400     end-if.                                                              
131500     display   "  hour=" Wid-TS-Hour " wkday=" Wid-Weekday                
131600                       " -> " WS-Resolved-Period-Name.                    
131700*                                                                         
131800 zz910-Exit.                                                              
131900     exit      section.                                                   
