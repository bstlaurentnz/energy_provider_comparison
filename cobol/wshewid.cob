000100********************************************                              
000200**                                          *                             
000300**  Record Definition For Wide-Format      *                              
000400**   Energy Timestep File (PV + Load)      *                              
000500**     Sequential line file, CSV coded     *                              
000600********************************************                              
000700* Rec approx 44 bytes as text, CSV.                                       
000800*                                                                         
000900* 05/02/90 vbc - Created.                                                 
001000* 19/07/92 vbc - Added Wid-TS-Parts redefine                              
001100*                so hour & weekday can be                                 
001200*                pulled apart without a                                   
001300*                separate unstring in every                               
001400*                caller.                                                  
001500*                                                                         
001600* 09/03/11 djh - Date/time separators now carried as                      
001700*                literal-valued fields, not bare filler, and              
001800*                the tail filler corrected 7 to 5 bytes -                 
001900*                the redefine was two bytes over the parent               
002000*                Wid-Timestamp and the punctuation was never              
002100*                actually landing in the written record.                  
002200*                                                                         
002300  01  HE-Wide-Record.                                                     
002400      03  Wid-Timestamp         pic x(24).                                
002500      03  Wid-TS-Parts redefines Wid-Timestamp.                           
002600          05  Wid-TS-Year       pic 9(4).                                 
002700          05  filler            pic x    value "-".                       
002800          05  Wid-TS-Month      pic 99.                                   
002900          05  filler            pic x    value "-".                       
003000          05  Wid-TS-Day        pic 99.                                   
003100          05  filler            pic x    value "T".                       
003200          05  Wid-TS-Hour       pic 99.                                   
003300          05  filler            pic x    value ":".                       
003400          05  Wid-TS-Minute     pic 99.                                   
003500          05  filler            pic x    value ":".                       
003600          05  Wid-TS-Second     pic 99.                                   
003700          05  filler            pic x(5).                                 
003800      03  Wid-Pv-Gen-Kw         pic s9(5)v999 comp-3.                     
003900      03  Wid-Consumption-Kw    pic s9(5)v999 comp-3.                     
004000      03  Wid-Weekday           pic 9.                                    
004100*         88 Wid-Is-Monday             value 0.                           
004200*         88 Wid-Is-Sunday             value 6.                           
004300      03  filler                pic x(5).                                 
