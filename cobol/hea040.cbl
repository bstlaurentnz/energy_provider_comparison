000100******************************************************************        
000200**                                                               *        
000300**           H E A 0 4 0   -   Meter Extract Converter           *        
000400**                                                               *        
000500**   Reads the retailer's half hourly meter extract (one row    *         
000600**   per meter element per day, 48 kWh slots across the row)    *         
000700**   and reshapes it into the same wide timestep file Hea020    *         
000800**   produces from the sensor hub, so Hea050 and Hea060 can     *         
000900**   run against either data source without caring which one    *         
001000**   it is.                                                     *         
001100**                                                               *        
001200******************************************************************        
001300*                                                                         
001400 identification          division.                                        
001500*================================                                         
001600*                                                                         
001700      program-id.       hea040.                                           
001800      author.           D J Hale.                                         
001900      installation.     Solstice Metering Bureau, Data Services.          
002000      date-written.     02/06/99.                                         
002100      date-compiled.                                                      
002200      security.         Copyright (C) 1999-2026 & later, Solstice         
002300                        Metering Bureau.  For internal use only.          
002400***                                                                       
002500*   Remarks.          Takes the retailer export format (Icp,              
002600*                     Meter-Number, Element, Date, 48 half hour           
002700*                     kWh columns) and produces a Wide-File               
002800*                     identical in shape to Hea020's, so a run            
002900*                     can be fed from either the sensor hub or            
003000*                     the retailer's own smart meter data.                
003100***                                                                       
003200*   Called Modules.   None.                                               
003300***                                                                       
003400*   Called By.        Run alone against a retailer extract drop -         
003500*                     not part of the Hea030 sensor pipeline.             
003600***                                                                       
003700*   Files Used.       Meter-In   (input)                                  
003800*                     Wide-File  (output)                                 
003900***                                                                       
004000*   Error Messages.   SY131, SY132, SY133, SY134.                         
004100***                                                                       
004200*Changes:                                                                 
004300*02/06/99 djh - Created, against the first Electricity Authority          
004400*                style extract sample from the Northgate trial.           
004500*19/09/99 djh - Blank slot columns now treated as zero rather             
004600*                than rejecting the whole row - the retailer feed         
004700*                leaves a slot blank on a meter outage instead of         
004800*                sending a real reading.                                  
004900*14/09/99 djh - Y2K: four digit years carried on both date forms,         
005000*                confirmed clean ahead of the rollover.                   
005100*11/02/00 djh - Confirmed clean running over the century                  
005200*                rollover, no further changes needed.                     
005300*23/07/03 tmk - Row table enlarged 5000 to 20000 entries - a              
005400*                full year of half hourly data overran the old            
005500*                limit on the Northgate annual extract.                   
005600*09/03/11 djh - Date/time handling, file status declarations and          
005700*                the summary line totals brought into line with           
005800*                the fixes made to Hea010/Hea020 this release -           
005900*                see those programs' change logs for the detail.          
006000*                                                                         
006100 environment             division.                                        
006200*================================                                         
006300*                                                                         
006400 copy "envdiv.cob".                                                       
006500*                                                                         
006600 input-output            section.                                         
006700 file-control.                                                            
006800      copy "selmtr.cob".                                                  
006900      copy "selwide.cob".                                                 
007000*                                                                         
007100 data                    division.                                        
007200*================================                                         
007300*                                                                         
007400 file section.                                                            
007500*                                                                         
007600      copy "fdmtr.cob".                                                   
007700      copy "fdwide.cob".                                                  
007800*                                                                         
007900 working-storage section.                                                 
008000*-----------------------                                                  
008100 77  Prog-Name          pic x(16) value "HEA040 V 1.2.0".                 
008200*                                                                         
008300 01  WS-File-Statuses.                                                    
008400     03  Meter-In-Status     pic xx value zero.                           
008500     03  Wide-File-Status    pic xx value zero.                           
008600     03  FILLER              pic x value space.                           
008700*                                                                         
008800 01  WS-Switches.                                                         
008900     03  WS-Eof-Switch       pic x value "N".                             
009000     03  WS-Header-Switch    pic x value "Y".                             
009100     03  WS-Found-Switch     pic x.                                       
009200     03  WS-Date-Valid       pic x.                                       
009300        88 Date-Is-Valid          value "Y".                              
009400     03  FILLER              pic x value space.                           
009500*                                                                         
009600 01  WS-Counters.                                                         
009700     03  WS-Recs-In          pic 9(7) comp.                               
009800     03  WS-Recs-Skipped     pic 9(7) comp.                               
009900     03  WS-Recs-Out         pic 9(7) comp.                               
010000     03  Row-Count           pic 9(5) comp.                               
010100     03  WS-Scan-Ix          pic 9(5) comp.                               
010200     03  WS-Scan-Ix2         pic 9(5) comp.                               
010300     03  Row-Ix              pic 9(5) comp.                               
010400     03  WS-Csv-Ix           pic 9(3) comp.                               
010500     03  WS-Slot-Ix          pic 9(3) comp.                               
010600     03  WS-Distinct-Days    pic 9(5) comp.                               
010700     03  FILLER              pic x value space.                           
010800*                                                                         
010900* --- day + slot being exploded right now (D.2/D.3).                      
011000*                                                                         
011100 01  WS-Parsed-Date.                                                      
011200     03  WS-Pd-Year          pic 9(4).                                    
011300     03  WS-Pd-Month         pic 99.                                      
011400     03  WS-Pd-Day           pic 99.                                      
011500     03  FILLER              pic x value space.                           
011600*                                                                         
011700 01  WS-Prev-Day.                                                         
011800     03  WS-Prev-Year        pic 9(4) value zero.                         
011900     03  WS-Prev-Month       pic 99   value zero.                         
012000     03  WS-Prev-Day-No      pic 99   value zero.                         
012100     03  FILLER              pic x value space.                           
012200*                                                                         
012300 01  WS-Slot-Area.                                                        
012400     03  WS-Slot-Total-Min   pic 9(4)      comp.                          
012500     03  WS-Slot-Hour        pic 99        comp.                          
012600     03  WS-Slot-Minute      pic 99        comp.                          
012700     03  WS-Slot-Kwh         pic s9(4)v999 comp-3.                        
012800     03  WS-Slot-Kw          pic s9(5)v999 comp-3.                        
012900     03  FILLER              pic x value space.                           
013000*                                                                         
013100* --- the retailer row split into its 4 header columns plus               
013200*     48 slot text columns; Csv-Field is sized to the widest              
013300*     of the four leading columns (Icp/Meter-Number, 15 chars).           
013400*                                                                         
013500 01  WS-Csv-Fields.                                                       
013600     03  WS-Csv-Field        occurs 52 pic x(15).                         
013700*                                                                         
013800      copy "wshemtr.cob".                                                 
013900      copy "wshewid.cob".                                                 
014000     03  FILLER              pic x value space.                           
014100*                                                                         
014200* --- wide row table, one entry per distinct timestamp seen               
014300*     across both the Feed-in and Consumption streams; Pv/Con             
014400*     Set bytes tell Aa080 which side of the merge actually               
014500*     turned up for a given slot (D.3 - a missing element                 
014600*     contributes zero).                                                  
014700*                                                                         
014800 01  HE-Wide-Table.                                                       
014900     03  Row-Entry           occurs 20000                                 
015000                              indexed Row-Ix1 Row-Ix2.                    
015100         05  Row-Year            pic 9(4).                                
015200         05  Row-Month           pic 99.                                  
015300         05  Row-Day             pic 99.                                  
015400         05  Row-Hour            pic 99.                                  
015500         05  Row-Minute          pic 99.                                  
015600         05  Row-Pv-Kw           pic s9(5)v999 comp-3.                    
015700         05  Row-Pv-Set          pic x.                                   
015800         05  Row-Con-Kw          pic s9(5)v999 comp-3.                    
015900         05  Row-Con-Set         pic x.                                   
016000         05  filler              pic x(4).                                
016100*                                                                         
016200 01  WS-Row-Hold.                                                         
016300     03  filler              pic 9(4).                                    
016400     03  filler              pic 99.                                      
016500     03  filler              pic 99.                                      
016600     03  filler              pic 99.                                      
016700     03  filler              pic 99.                                      
016800     03  filler              pic s9(5)v999 comp-3.                        
016900     03  filler              pic x.                                       
017000     03  filler              pic s9(5)v999 comp-3.                        
017100     03  filler              pic x.                                       
017200     03  filler              pic x(4).                                    
017300*                                                                         
017400* --- generic text-to-signed-number parsing work area, the same           
017500*     shape as Hea010/Hea020 use for Sensor/Aggregated State -            
017600*     here it converts one slot's kWh text into Ws-Parse-Value.           
017700*                                                                         
017800 01  WS-Parse-Area.                                                       
017900     03  WS-Parse-Text-In    pic x(18).                                   
018000     03  WS-Parse-Body       pic x(17).                                   
018100     03  WS-Parse-Sign       pic x     value "+".                         
018200     03  WS-Parse-Valid      pic x     value "Y".                         
018300         88 Parse-Is-Valid          value "Y".                            
018400     03  WS-Parse-Int-Part   pic x(9).                                    
018500     03  WS-Parse-Frac-Part  pic x(6).                                    
018600     03  WS-Parse-Int-Len    pic 9(2) comp.                               
018700     03  WS-Parse-Frac-Len   pic 9(2) comp.                               
018800     03  WS-Parse-Int-Num    pic 9(7).                                    
018900     03  WS-Parse-Int-Num-X  redefines WS-Parse-Int-Num                   
019000                              pic x(7).                                   
019100     03  WS-Parse-Frac-Num   pic 9(3).                                    
019200     03  WS-Parse-Frac-Num-X redefines WS-Parse-Frac-Num                  
019300                              pic x(3).                                   
019400     03  WS-Parse-Value      pic s9(7)v999 comp-3.                        
019500     03  FILLER              pic x value space.                           
019600*                                                                         
019700 01  WS-Generic-Scan-Area.                                                
019800     03  WS-Generic-Text     pic x(18).                                   
019900     03  WS-Generic-Len      pic 9(2) comp.                               
020000     03  WS-Generic-Digits   pic x     value "Y".                         
020100         88 Generic-All-Digits     value "Y".                             
020200     03  WS-Scan-Ptr         pic 9(2) comp.                               
020300     03  FILLER              pic x value space.                           
020400*                                                                         
020500 01  WS-Header-Line          pic x(60) value                              
020600         "timestamp,pv_generation_kw,consumption_kw".                     
020700 01  WS-Data-Line            pic x(60).                                   
020800 01  WS-Build-Ptr            pic 9(3) comp.                               
020900 01  WS-Cell-Text            pic -ZZZZ9.999.                              
021000*                                                                         
021100 01  WS-Sum-Area.                                                         
021200     03  WS-Sum-Con-Kwh      pic s9(9)v999 comp-3.                        
021300     03  WS-Sum-Gen-Kwh      pic s9(9)v999 comp-3.                        
021400     03  WS-Net-Con-Kwh      pic s9(9)v9   comp-3.                        
021500     03  WS-Row-Con-Kwh      pic s9(7)v999 comp-3.                        
021600     03  WS-Row-Gen-Kwh      pic s9(7)v999 comp-3.                        
021700     03  FILLER              pic x value space.                           
021800*                                                                         
021900 01  WS-Range-Start          pic x(24).                                   
022000 01  WS-Range-End            pic x(24).                                   
022100*                                                                         
022200 01  WS-Report-Figs.                                                      
022300     03  WS-Rpt-In           pic zzz,zz9.                                 
022400     03  WS-Rpt-Skip         pic zzz,zz9.                                 
022500     03  WS-Rpt-Out          pic zzz,zz9.                                 
022600     03  WS-Rpt-Days         pic zz,zz9.                                  
022700     03  WS-Rpt-Con          pic -ZZZZZ9.999.                             
022800     03  WS-Rpt-Gen          pic -ZZZZZ9.999.                             
022900     03  WS-Rpt-Net          pic -ZZZZZ9.9.                               
023000     03  FILLER              pic x value space.                           
023100*                                                                         
023200 01  Error-Messages.                                                      
023300     03  SY131   pic x(40) value                                          
023400         "SY131 Cannot open Meter-In - aborting".                         
023500     03  SY132   pic x(40) value                                          
023600         "SY132 Cannot open Wide-File - aborting".                        
023700     03  SY133   pic x(45) value                                          
023800         "SY133 Row table full at 20000 - aborting".                      
023900     03  SY134   pic x(55) value                                          
024000         "SY134 warning - Date unparseable, record skipped".              
024100     03  FILLER              pic x value space.                           
024200*                                                                         
024300 procedure division.                                                      
024400*                                                                         
024500 aa000-Main                  section.                                     
024600*****************************************                                 
024700* Controls the whole run : open files,                                    
024800* explode every surviving meter row into                                  
024900* its 48 slots, merge the two element                                     
025000* streams by timestamp, sort, write, and                                  
025100* print the D.5 summary.                                                  
025200*                                                                         
025300     display   Prog-Name " starting".                                     
025400     open      input  Meter-In.                                           
025500     if        Meter-In-Status not = "00"                                 
025600               display   SY131                                            
025700               move      16 to Return-Code                                
025800               goback                                                     
025900     end-if.                                                              
026000*                                                                         
026100     open      output Wide-File.                                          
026200     if        Wide-File-Status not = "00"                                
026300               display   SY132                                            
026400               close     Meter-In                                         
026500               move      16 to Return-Code                                
026600               goback                                                     
026700     end-if.                                                              
026800*                                                                         
026900     move      zeros to WS-Recs-In                                        
027000                        WS-Recs-Skipped                                   
027100                        WS-Recs-Out                                       
027200                        Row-Count                                         
027300                        WS-Distinct-Days                                  
027400                        WS-Sum-Con-Kwh                                    
027500                        WS-Sum-Gen-Kwh.                                   
027600*                                                                         
027700     perform   aa050-Convert-Readings thru aa050-Exit.                    
027800     perform   aa070-Sort-Rows thru aa070-Exit.                           
027900     perform   zz500-Write-Header thru zz500-Exit.                        
028000     perform   aa080-Write-Rows thru aa080-Exit                           
028100               varying Row-Ix1 from 1 by 1                                
028200               until Row-Ix1 > Row-Count.                                 
028300*                                                                         
028400     close     Meter-In                                                   
028500               Wide-File.                                                 
028600*                                                                         
028700     perform   zz700-Print-Summary thru zz700-Exit.                       
028800     move      zero to Return-Code.                                       
028900     goback.                                                              
029000*                                                                         
029100 aa000-Exit.  exit section.                                               
029200*                                                                         
029300 zz100-Read-Meter-In          section.                                    
029400*****************************************                                 
029500* Skip the optional header line (its                                      
029600* first field carries the literal "icp")                                  
029700* then read on.                                                           
029800*                                                                         
029900     read      Meter-In                                                   
030000               at end                                                     
030100               move      "Y" to WS-Eof-Switch                             
030200               go to     zz100-Exit                                       
030300     end-read.                                                            
030400     if        WS-Header-Switch = "Y"                                     
030500               move      "N" to WS-Header-Switch                          
030600               if        Meter-In-Record (1:3) = "icp"                    
030700                         go to zz100-Read-Meter-In                        
030800               end-if                                                     
030900     end-if.                                                              
031000     add       1 to WS-Recs-In.                                           
031100*                                                                         
031200 zz100-Exit.                                                              
031300     exit      section.                                                   
031400*                                                                         
031500 aa050-Convert-Readings       section.                                    
031600*****************************************                                 
031700* Priming read then process while not                                     
031800* end of file - the classic read ahead                                    
031900* shape used throughout this suite.                                       
032000*                                                                         
032100     perform   zz100-Read-Meter-In thru zz100-Exit.                       
032200     perform   aa055-Process-One-Record thru aa055-Exit                   
032300               until WS-Eof-Switch = "Y".                                 
032400*                                                                         
032500 aa050-Exit.  exit section.                                               
032600*                                                                         
032700 aa055-Process-One-Record     section.                                    
032800*****************************************                                 
032900* Split the CSV line into its 52 columns,                                 
033000* parse the date (D.1), and if it reads                                   
033100* ok explode every one of the 48 slots                                    
033200* into the wide row table; an unparseable                                 
033300* date just skips this row with a                                         
033400* warning, the row before and after it                                    
033500* are unaffected.                                                         
033600*                                                                         
033700     perform   zz200-Split-Csv-Line thru zz200-Exit.                      
033800     move      WS-Csv-Field (1) to Mtr-Icp.                               
033900     move      WS-Csv-Field (2) to Mtr-Meter-Number.                      
034000     move      WS-Csv-Field (3) to Mtr-Element.                           
034100     move      WS-Csv-Field (4) to Mtr-Date.                              
034200     perform   zz300-Parse-Date thru zz300-Exit.                          
034300     if        Date-Is-Valid                                              
034400               perform zz310-Explode-Slots thru                           
034500                       zz310-Exit                                         
034600                       varying WS-Slot-Ix from 1 by 1                     
034700                       until WS-Slot-Ix > 48                              
034800     else                                                                 
034900               display SY134                                              
035000               add     1 to WS-Recs-Skipped                               
035100     end-if.                                                              
035200     perform   zz100-Read-Meter-In thru zz100-Exit.                       
035300*                                                                         
035400 aa055-Exit.  exit section.                                               
035500*                                                                         
035600 zz200-Split-Csv-Line         section.                                    
035700*****************************************                                 
035800* Carve the raw 500 byte line into its 52                                 
035900* comma delimited columns one at a time,                                  
036000* the pointer carrying forward from one                                   
036100* Unstring call to the next - simpler                                     
036200* than one giant Into list for a row this                                 
036300* wide.                                                                   
036400*                                                                         
036500     move      spaces to WS-Csv-Fields.                                   
036600     move      1 to WS-Scan-Ptr.                                          
036700     perform   zz201-Split-One-Field thru                                 
036800               zz201-Exit                                                 
036900               varying WS-Csv-Ix from 1 by 1                              
037000               until WS-Csv-Ix > 52.                                      
037100*                                                                         
037200 zz200-Exit.                                                              
037300     exit      section.                                                   
037400*                                                                         
037500 zz201-Split-One-Field        section.                                    
037600     unstring  Meter-In-Record delimited by ","                           
037700               into WS-Csv-Field (WS-Csv-Ix)                              
037800               pointer WS-Scan-Ptr.                                       
037900*                                                                         
038000 zz201-Exit.                                                              
038100     exit      section.                                                   
038200*                                                                         
038300 zz300-Parse-Date             section.                                    
038400*****************************************                                 
038500* D.1 - a slash in the third column                                       
038600* position means Dd/Mm/Yyyy, a dash in                                    
038700* the fifth means Yyyy-Mm-Dd; anything                                    
038800* else, or a non numeric date part                                        
038900* either way, fails the parse and the                                     
039000* row is skipped upstream.                                                
039100*                                                                         
039200     move      "N" to WS-Date-Valid.                                      
039300     if        Mtr-Date (3:1) = "/"                                       
039400               if      Mtr-DMY-Day not numeric or                         
039500                       Mtr-DMY-Month not numeric or                       
039600                       Mtr-DMY-Year not numeric                           
039700                       go to zz300-Exit                                   
039800               end-if                                                     
039900               move    Mtr-DMY-Year to WS-Pd-Year                         
040000               move    Mtr-DMY-Month to WS-Pd-Month                       
040100               move    Mtr-DMY-Day to WS-Pd-Day                           
040200               move    "Y" to WS-Date-Valid                               
040300               go to   zz300-Exit                                         
040400     end-if.                                                              
040500     if        Mtr-Date (5:1) = "-"                                       
040600               if      Mtr-YMD-Year not numeric or                        
040700                       Mtr-YMD-Month not numeric or                       
040800                       Mtr-YMD-Day not numeric                            
040900                       go to zz300-Exit                                   
041000               end-if                                                     
041100               move    Mtr-YMD-Year to WS-Pd-Year                         
041200               move    Mtr-YMD-Month to WS-Pd-Month                       
041300               move    Mtr-YMD-Day to WS-Pd-Day                           
041400               move    "Y" to WS-Date-Valid                               
041500     end-if.                                                              
041600*                                                                         
041700 zz300-Exit.                                                              
041800     exit      section.                                                   
041900*                                                                         
042000 zz305-Edit-Numeric-Text      section.                                    
042100*****************************************                                 
042200* Convert Ws-Parse-Text-In (left                                          
042300* justified text, optional leading sign,                                  
042400* optional single decimal point) into                                     
042500* Ws-Parse-Value.  No intrinsic functions                                 
042600* used - digits are placed by reference                                   
042700* modification once the sign and decimal                                  
042800* point are located.  Sets Ws-Parse-Valid                                 
042900* to N on any malformed input - same                                      
043000* routine as Hea010/Hea020 use on the                                     
043100* sensor side.                                                            
043200*                                                                         
043300     move      "+" to WS-Parse-Sign.                                      
043400     move      spaces to WS-Parse-Body.                                   
043500     move      WS-Parse-Text-In to WS-Parse-Body.                         
043600     if        WS-Parse-Text-In (1:1) = "+" or "-"                        
043700               move WS-Parse-Text-In (1:1) to                             
043800                    WS-Parse-Sign                                         
043900               move spaces to WS-Parse-Body                               
044000               move WS-Parse-Text-In (2:17) to                            
044100                    WS-Parse-Body                                         
044200     end-if.                                                              
044300     move      spaces to WS-Parse-Int-Part                                
044400                         WS-Parse-Frac-Part.                              
044500     unstring  WS-Parse-Body delimited by "."                             
044600               into WS-Parse-Int-Part                                     
044700                    WS-Parse-Frac-Part.                                   
044800*                                                                         
044900     move      spaces to WS-Generic-Text.                                 
045000     move      WS-Parse-Int-Part to WS-Generic-Text.                      
045100     perform   zz306-Scan-Digit-Field thru                                
045200               zz306-Exit.                                                
045300     move      WS-Generic-Len to WS-Parse-Int-Len.                        
045400     if        WS-Generic-Digits not = "Y" or                             
045500               WS-Parse-Int-Len = 0                                       
045600               move "N" to WS-Parse-Valid                                 
045700               go to zz305-Exit                                           
045800     end-if.                                                              
045900*                                                                         
046000     move      spaces to WS-Generic-Text.                                 
046100     move      WS-Parse-Frac-Part to WS-Generic-Text.                     
046200     perform   zz306-Scan-Digit-Field thru                                
046300               zz306-Exit.                                                
046400     move      WS-Generic-Len to WS-Parse-Frac-Len.                       
046500     if        WS-Generic-Digits not = "Y"                                
046600               move "N" to WS-Parse-Valid                                 
046700               go to zz305-Exit                                           
046800     end-if.                                                              
046900     if        WS-Parse-Frac-Len > 3                                      
047000               move 3 to WS-Parse-Frac-Len                                
047100     end-if.                                                              
047200*                                                                         
047300     move      zeros to WS-Parse-Int-Num.                                 
047400     move      WS-Parse-Int-Part (1:WS-Parse-Int-Len)                     
047500                 to WS-Parse-Int-Num-X                                    
047600                    (8 - WS-Parse-Int-Len :                               
047700                     WS-Parse-Int-Len).                                   
047800     move      zeros to WS-Parse-Frac-Num.                                
047900     if        WS-Parse-Frac-Len > 0                                      
048000               move WS-Parse-Frac-Part                                    
048100                      (1:WS-Parse-Frac-Len)                               
048200                 to WS-Parse-Frac-Num-X                                   
048300                      (1:WS-Parse-Frac-Len)                               
048400     end-if.                                                              
048500*                                                                         
048600     compute   WS-Parse-Value rounded =                                   
048700               WS-Parse-Int-Num +                                         
048800               (WS-Parse-Frac-Num / 1000).                                
048900     if        WS-Parse-Sign = "-"                                        
049000               compute WS-Parse-Value =                                   
049100                       WS-Parse-Value * -1                                
049200     end-if.                                                              
049300     move      "Y" to WS-Parse-Valid.                                     
049400*                                                                         
049500 zz305-Exit.                                                              
049600     exit      section.                                                   
049700*                                                                         
049800 zz306-Scan-Digit-Field       section.                                    
049900*****************************************                                 
050000* Scan Ws-Generic-Text (left justified,                                   
050100* space filled) from the left, stopping                                   
050200* at the first space, to give its                                         
050300* trimmed length; flags any non digit                                     
050400* found in that span.                                                     
050500*                                                                         
050600     move      zeros to WS-Generic-Len.                                   
050700     move      "Y" to WS-Generic-Digits.                                  
050800     perform   zz307-Scan-One-Char thru                                   
050900               zz307-Exit                                                 
051000               varying WS-Scan-Ptr from 1 by 1                            
051100               until WS-Scan-Ptr > 18                                     
051200               or WS-Generic-Text (WS-Scan-Ptr:1)                         
051300                    = space.                                              
051400*                                                                         
051500 zz306-Exit.                                                              
051600     exit      section.                                                   
051700*                                                                         
051800 zz307-Scan-One-Char          section.                                    
051900*****************************************                                 
052000* One character of the Zz306 scan - kept                                  
052100* as its own paragraph so the scan can                                    
052200* be driven by an out of line Perform                                     
052300* Varying (no inline Perform / End-Perform                                
052400* in this shop since the 1996 standard).                                  
052500*                                                                         
052600     if        WS-Generic-Text (WS-Scan-Ptr:1)                            
052700                 not numeric                                              
052800               move "N" to WS-Generic-Digits                              
052900     end-if.                                                              
053000     add       1 to WS-Generic-Len.                                       
053100*                                                                         
053200 zz307-Exit.                                                              
053300     exit      section.                                                   
053400*                                                                         
053500 zz310-Explode-Slots          section.                                    
053600*****************************************                                 
053700* D.2 - one half hour slot per pass;                                      
053800* Slot 1 starts the day at 00:00, Slot                                    
053900* 48 lands on 23:30 the same day with                                     
054000* no rollover (D.3), which the minutes-                                   
054100* since-midnight formula gives for                                        
054200* free - (48-1)*30 = 1410 minutes =                                       
054300* 23:30, never reaching the 1440 that                                     
054400* would roll into tomorrow.  A blank                                      
054500* slot column counts as zero kWh.                                         
054600*                                                                         
054700     compute   WS-Slot-Total-Min =                                        
054800               (WS-Slot-Ix - 1) * 30.                                     
054900     divide     WS-Slot-Total-Min by 60                                   
055000               giving WS-Slot-Hour                                        
055100               remainder WS-Slot-Minute.                                  
055200     if        WS-Csv-Field (4 + WS-Slot-Ix) = spaces                     
055300               move zero to WS-Slot-Kwh                                   
055400     else                                                                 
055500               move spaces to WS-Parse-Text-In                            
055600               move WS-Csv-Field (4 + WS-Slot-Ix) to                      
055700                    WS-Parse-Text-In                                      
055800               perform zz305-Edit-Numeric-Text thru                       
055900                       zz305-Exit                                         
056000               if      WS-Parse-Valid = "Y"                               
056100                       move WS-Parse-Value to WS-Slot-Kwh                 
056200               else                                                       
056300                       move zero to WS-Slot-Kwh                           
056400               end-if                                                     
056500     end-if.                                                              
056600     compute   WS-Slot-Kw = WS-Slot-Kwh * 2.                              
056700     perform   zz340-Find-Or-Add-Row thru zz340-Exit.                     
056800     evaluate  true                                                       
056900       when     Mtr-Element = "Feed-in"                                   
057000                move WS-Slot-Kw to Row-Pv-Kw (Row-Ix)                     
057100                move "Y" to Row-Pv-Set (Row-Ix)                           
057200       when     Mtr-Element = "Consumption"                               
057300                move WS-Slot-Kw to Row-Con-Kw (Row-Ix)                    
057400                move "Y" to Row-Con-Set (Row-Ix)                          
057500       when     other                                                     
057600                continue                                                  
057700     end-evaluate.                                                        
057800*                                                                         
057900 zz310-Exit.                                                              
058000     exit      section.                                                   
058100*                                                                         
058200 zz340-Find-Or-Add-Row        section.                                    
058300*****************************************                                 
058400* Linear search of the rows filled so                                     
058500* far for this timestamp, same shape as                                   
058600* the bucket/row tables in Hea010 and                                     
058700* Hea020; adds a fresh zeroed entry,                                      
058800* Pv/Con-Set both "N", if not found.                                      
058900*                                                                         
059000     move      "N" to WS-Found-Switch.                                    
059100     if        Row-Count > 0                                              
059200               perform zz341-Compare-One-Row                              
059300                       thru zz341-Exit                                    
059400                       varying WS-Scan-Ix from 1 by 1                     
059500                       until WS-Scan-Ix > Row-Count                       
059600                       or WS-Found-Switch = "Y"                           
059700     end-if.                                                              
059800     if        WS-Found-Switch = "Y"                                      
059900               go to zz340-Exit                                           
060000     end-if.                                                              
060100     if        Row-Count >= 20000                                         
060200               display SY133                                              
060300               close Meter-In Wide-File                                   
060400               move 16 to Return-Code                                     
060500               goback                                                     
060600     end-if.                                                              
060700     add       1 to Row-Count.                                            
060800     move      Row-Count to Row-Ix.                                       
060900     move      WS-Pd-Year to Row-Year (Row-Ix).                           
061000     move      WS-Pd-Month to Row-Month (Row-Ix).                         
061100     move      WS-Pd-Day to Row-Day (Row-Ix).                             
061200     move      WS-Slot-Hour to Row-Hour (Row-Ix).                         
061300     move      WS-Slot-Minute to Row-Minute (Row-Ix).                     
061400     move      zero to Row-Pv-Kw (Row-Ix)                                 
061500                        Row-Con-Kw (Row-Ix).                              
061600     move      "N" to Row-Pv-Set (Row-Ix)                                 
061700                       Row-Con-Set (Row-Ix).                              
061800*                                                                         
061900 zz340-Exit.                                                              
062000     exit      section.                                                   
062100*                                                                         
062200 zz341-Compare-One-Row        section.                                    
062300     if        Row-Year (WS-Scan-Ix) = WS-Pd-Year and                     
062400               Row-Month (WS-Scan-Ix) = WS-Pd-Month and                   
062500               Row-Day (WS-Scan-Ix) = WS-Pd-Day and                       
062600               Row-Hour (WS-Scan-Ix) = WS-Slot-Hour and                   
062700               Row-Minute (WS-Scan-Ix) = WS-Slot-Minute                   
062800               move WS-Scan-Ix to Row-Ix                                  
062900               move "Y" to WS-Found-Switch                                
063000     end-if.                                                              
063100*                                                                         
063200 zz341-Exit.                                                              
063300     exit      section.                                                   
063400*                                                                         
063500 aa070-Sort-Rows              section.                                    
063600*****************************************                                 
063700* Selection sort of the row table into                                    
063800* ascending timestamp order, same shape                                   
063900* as Hea010's bucket sort and Hea020's                                    
064000* row sort.                                                               
064100*                                                                         
064200     if        Row-Count < 2                                              
064300               go to aa070-Exit                                           
064400     end-if.                                                              
064500     perform   zz360-Selection-Pass thru                                  
064600               zz360-Exit                                                 
064700               varying Row-Ix from 1 by 1                                 
064800               until Row-Ix >= Row-Count.                                 
064900*                                                                         
065000 aa070-Exit.                                                              
065100     exit      section.                                                   
065200*                                                                         
065300 zz360-Selection-Pass         section.                                    
065400     move      Row-Ix to WS-Scan-Ix.                                      
065500     perform   zz361-Selection-Scan thru                                  
065600               zz361-Exit                                                 
065700               varying WS-Scan-Ix2 from Row-Ix                            
065800               by 1                                                       
065900               until WS-Scan-Ix2 > Row-Count.                             
066000     if        WS-Scan-Ix not = Row-Ix                                    
066100               move Row-Entry (Row-Ix) to WS-Row-Hold                     
066200               move Row-Entry (WS-Scan-Ix) to                             
066300                    Row-Entry (Row-Ix)                                    
066400               move WS-Row-Hold to Row-Entry (WS-Scan-Ix)                 
066500     end-if.                                                              
066600*                                                                         
066700 zz360-Exit.                                                              
066800     exit      section.                                                   
066900*                                                                         
067000 zz361-Selection-Scan         section.                                    
067100*****************************************                                 
067200* Row-Entry begins with the five numeric                                  
067300* date/time fields, so a group compare                                    
067400* gives correct chronological ordering                                    
067500* byte for byte without touching the                                      
067600* kW columns that follow them.                                            
067700*                                                                         
067800     if        Row-Entry (WS-Scan-Ix2) (1:12) <                           
067900               Row-Entry (WS-Scan-Ix) (1:12)                              
068000               move WS-Scan-Ix2 to WS-Scan-Ix                             
068100     end-if.                                                              
068200*                                                                         
068300 zz361-Exit.                                                              
068400     exit      section.                                                   
068500*                                                                         
068600 zz500-Write-Header           section.                                    
068700*****************************************                                 
068800* Fixed two column header - unlike                                        
068900* Hea020's generic pivot, the meter feed                                  
069000* only ever carries the two named                                         
069100* elements the wide file already has                                      
069200* slots for, so there is no entity                                        
069300* table to walk here.                                                     
069400*                                                                         
069500     move      WS-Header-Line to Wide-File-Record.                        
069600     write     Wide-File-Record.                                          
069700*                                                                         
069800 zz500-Exit.                                                              
069900     exit      section.                                                   
070000*                                                                         
070100 aa080-Write-Rows             section.                                    
070200*****************************************                                 
070300* Walk the sorted row table; a slot                                       
070400* nobody ever set stays zero (D.3 - a                                     
070500* missing element contributes zero), then                                 
070600* roll the row's contribution into the                                    
070700* D.5 summary totals before moving on.                                    
070800* Only the money and weekday fields are                                   
070900* zeroed here - the date/time punctuation                                 
071000* in Wid-TS-Parts is literal-valued in                                    
071100* Wshewid and must never be blanked.                                      
071200*                                                                         
071300     move      zero to Wid-Pv-Gen-Kw                                      
071400                        Wid-Consumption-Kw                                
071500                        Wid-Weekday.                                      
071600     move      Row-Year (Row-Ix1) to Wid-TS-Year.                         
071700     move      Row-Month (Row-Ix1) to Wid-TS-Month.                       
071800     move      Row-Day (Row-Ix1) to Wid-TS-Day.                           
071900     move      Row-Hour (Row-Ix1) to Wid-TS-Hour.                         
072000     move      Row-Minute (Row-Ix1) to Wid-TS-Minute.                     
072100     move      zero to Wid-TS-Second.                                     
072200     if        Row-Pv-Set (Row-Ix1) = "Y"                                 
072300               move Row-Pv-Kw (Row-Ix1) to Wid-Pv-Gen-Kw                  
072400     end-if.                                                              
072500     if        Row-Con-Set (Row-Ix1) = "Y"                                
072600               move Row-Con-Kw (Row-Ix1) to                               
072700                    Wid-Consumption-Kw                                    
072800     end-if.                                                              
072900*                                                                         
073000     move      spaces to WS-Data-Line.                                    
073100     move      1 to WS-Build-Ptr.                                         
073200     string    Wid-Timestamp delimited by size                            
073300               "," delimited by size                                      
073400               into WS-Data-Line                                          
073500               pointer WS-Build-Ptr.                                      
073600     move      Wid-Pv-Gen-Kw to WS-Cell-Text.                             
073700     string    WS-Cell-Text delimited by size                             
073800               "," delimited by size                                      
073900               into WS-Data-Line                                          
074000               pointer WS-Build-Ptr.                                      
074100     move      Wid-Consumption-Kw to WS-Cell-Text.                        
074200     string    WS-Cell-Text delimited by size                             
074300               into WS-Data-Line                                          
074400               pointer WS-Build-Ptr.                                      
074500     move      WS-Data-Line to Wide-File-Record.                          
074600     write     Wide-File-Record.                                          
074700     add       1 to WS-Recs-Out.                                          
074800*                                                                         
074900     perform   zz701-Accumulate-Summary thru                              
075000               zz701-Exit.                                                
075100*                                                                         
075200 aa080-Exit.                                                              
075300     exit      section.                                                   
075400*                                                                         
075500 zz701-Accumulate-Summary     section.                                    
075600*****************************************                                 
075700* D.4 - Kwh = Kw * 0.5 for a half hour                                    
075800* slot, summed as we go rather than in a                                  
075900* second pass over the written file; also                                 
076000* tracks the first/last timestamp seen                                    
076100* and counts a new calendar day each time                                 
076200* the date changes (the rows are already                                  
076300* in ascending order by the time Aa080                                    
076400* gets to them).                                                          
076500*                                                                         
076600     compute   WS-Row-Con-Kwh =                                           
076700               Wid-Consumption-Kw * 0.5.                                  
076800     add       WS-Row-Con-Kwh to WS-Sum-Con-Kwh.                          
076900     compute   WS-Row-Gen-Kwh = Wid-Pv-Gen-Kw * 0.5.                      
077000     add       WS-Row-Gen-Kwh to WS-Sum-Gen-Kwh.                          
077100     if        Row-Ix1 = 1                                                
077200               move Wid-Timestamp to WS-Range-Start                       
077300     end-if.                                                              
077400     move      Wid-Timestamp to WS-Range-End.                             
077500     if        Row-Year (Row-Ix1) not = WS-Prev-Year or                   
077600               Row-Month (Row-Ix1) not = WS-Prev-Month or                 
077700               Row-Day (Row-Ix1) not = WS-Prev-Day-No                     
077800               add  1 to WS-Distinct-Days                                 
077900               move Row-Year (Row-Ix1) to WS-Prev-Year                    
078000               move Row-Month (Row-Ix1) to WS-Prev-Month                  
078100               move Row-Day (Row-Ix1) to WS-Prev-Day-No                   
078200     end-if.                                                              
078300*                                                                         
078400 zz701-Exit.                                                              
078500     exit      section.                                                   
078600*                                                                         
078700 zz700-Print-Summary          section.                                    
078800*****************************************                                 
078900* D.5 - the labelled completion banner;                                   
079000* net consumption is held to one decimal                                  
079100* as the bureau's reporting standard                                      
079200* requires for this figure specifically.                                  
079300*                                                                         
079400     compute   WS-Net-Con-Kwh =                                           
079500               WS-Sum-Con-Kwh - WS-Sum-Gen-Kwh.                           
079600     move      WS-Recs-In      to WS-Rpt-In.                              
079700     move      WS-Recs-Skipped to WS-Rpt-Skip.                            
079800     move      WS-Recs-Out     to WS-Rpt-Out.                             
079900     move      WS-Distinct-Days to WS-Rpt-Days.                           
080000     move      WS-Sum-Con-Kwh  to WS-Rpt-Con.                             
080100     move      WS-Sum-Gen-Kwh  to WS-Rpt-Gen.                             
080200     move      WS-Net-Con-Kwh  to WS-Rpt-Net.                             
080300*                                                                         
080400     display   "HEA040 complete".                                         
080500     display   "  time range        - " WS-Range-Start                    
080600                "  to  " WS-Range-End.                                    
080700     display   "  total days        - " WS-Rpt-Days.                      
080800     display   "  total records     - " WS-Rpt-Out.                       
080900     display   "  records read      - " WS-Rpt-In.                        
081000     display   "  records skipped   - " WS-Rpt-Skip.                      
081100     display   "  total consumption - " WS-Rpt-Con " kWh".                
081200     display   "  total generation  - " WS-Rpt-Gen " kWh".                
081300     display   "  net consumption   - " WS-Rpt-Net " kWh".                
081400*                                                                         
081500 zz700-Exit.                                                              
081600     exit      section.                                                   
