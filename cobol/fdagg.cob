000100********************************************                              
000200**   FD For Aggregated Reading File        *                              
000300**    Header line entity_id,state,         *                              
000400**     last_changed written by Hea010.    *                               
000500********************************************                              
000600  fd  Agg-File.                                                           
000700  01  Agg-File-Record          pic x(200).                                
