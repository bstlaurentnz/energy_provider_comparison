000100********************************************                              
000200**                                          *                             
000300**  Record Definitions For Raw & Minute-   *                              
000400**   Bucketed Sensor Readings (Long Form)  *                              
000500**     Sequential line files, CSV coded    *                              
000600********************************************                              
000700* Raw rec approx 78 bytes as text, CSV.                                   
000800* Aggregated rec approx 76 bytes as text, CSV.                            
000900*                                                                         
001000* THESE FIELD DEFINITIONS MAY NEED CHANGING                               
001100*                                                                         
001200* 11/01/90 vbc - Created.                                                 
001300* 22/05/91 vbc - Split Last-Changed into parts                            
001400*                redefine for bucket truncation.                          
001500* 09/09/93 vbc - Widened Entity-Id 32 -> 40 to                            
001600*                match longest sensor.pv_xxxxx                            
001700*                names seen from the field.                               
001800*                                                                         
001900  01  HE-Sensor-Reading.                                                  
002000      03  Sen-Entity-Id         pic x(40).                                
002100      03  Sen-State-Text        pic x(12).                                
002200      03  Sen-State-Num         pic s9(7)v999 comp-3.                     
002300      03  Sen-State-Valid       pic x.                                    
002400          88 Sen-State-Is-Valid        value "Y".                         
002500          88 Sen-State-Is-Rejected     value "N".                         
002600      03  Sen-Last-Changed      pic x(26).                                
002700      03  Sen-LC-Parts redefines Sen-Last-Changed.                        
002800          05  Sen-LC-Year       pic 9(4).                                 
002900          05  filler            pic x.                                    
003000          05  Sen-LC-Month      pic 99.                                   
003100          05  filler            pic x.                                    
003200          05  Sen-LC-Day        pic 99.                                   
003300          05  filler            pic x.                                    
003400          05  Sen-LC-Hour       pic 99.                                   
003500          05  filler            pic x.                                    
003600          05  Sen-LC-Minute     pic 99.                                   
003700          05  filler            pic x.                                    
003800          05  Sen-LC-Second     pic 99.                                   
003900          05  Sen-LC-Tail       pic x(7).                                 
004000      03  filler                pic x(3).                                 
004100*                                                                         
004200* Bucket key used while grouping raw readings                             
004300*  by Entity + minute during aa050.                                       
004400*                                                                         
004500  01  HE-Bucket-Key.                                                      
004600      03  Bkt-Entity-Id         pic x(40).                                
004700      03  Bkt-Year              pic 9(4).                                 
004800      03  Bkt-Month             pic 99.                                   
004900      03  Bkt-Day               pic 99.                                   
005000      03  Bkt-Hour              pic 99.                                   
005100      03  Bkt-Minute            pic 99.                                   
005200      03  filler                pic x(4).                                 
005300*                                                                         
005400  01  HE-Aggregated-Reading.                                              
005500      03  Agg-Entity-Id         pic x(40).                                
005600      03  Agg-State             pic s9(7)v999 comp-3.                     
005700      03  Agg-Last-Changed      pic x(24).                                
005800      03  Agg-LC-Parts redefines Agg-Last-Changed.                        
005900          05  Agg-LC-Year       pic 9(4).                                 
006000          05  filler            pic x    value "-".                       
006100          05  Agg-LC-Month      pic 99.                                   
006200          05  filler            pic x    value "-".                       
006300          05  Agg-LC-Day        pic 99.                                   
006400          05  filler            pic x    value space.                     
006500          05  Agg-LC-Hour       pic 99.                                   
006600          05  filler            pic x    value ":".                       
006700          05  Agg-LC-Minute     pic 99.                                   
006800          05  filler            pic x    value ":".                       
006900          05  Agg-LC-Second     pic xx   value "00".                      
007000          05  filler            pic x    value ".".                       
007100          05  Agg-LC-Milli      pic xxx  value "000".                     
007200          05  Agg-LC-Zulu       pic x    value "Z".                       
007300      03  filler                pic x(10).                                
