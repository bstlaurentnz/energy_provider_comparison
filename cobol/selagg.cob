000100********************************************                              
000200**   File Control Entry For Aggregated    *                               
000300**    Reading File - Out Of Hea010,       *                               
000400**    In To Hea020.                       *                               
000500********************************************                              
000600* 25/03/98 vbc - Created.                                                 
000700*                                                                         
000800      select  Agg-File   assign       "AGG-FILE"                          
000900                        organization line sequential                      
001000                        status       Agg-File-Status.                     
