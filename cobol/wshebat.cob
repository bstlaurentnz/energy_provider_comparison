000100********************************************                              
000200**                                          *                             
000300**  Record Definition For Battery Storage  *                              
000400**   Simulation Parameters                 *                              
000500**     WS only - standard bank-sized unit  *                              
000600**     the bureau quotes for this plan;    *                              
000700**     no file behind it, values are set   *                              
000800**     by the 01-level VALUE clauses below *                              
000900********************************************                              
001000* Block approx 44 bytes.                                                  
001100*                                                                         
001200* 02/05/90 vbc - Created.                                                 
001300* 19/11/93 vbc - Added Bat-Sell-Price after                               
001400*                feed-in tariff review.                                   
001500* 11/04/97 vbc - Dropped the config-card read that used to sit            
001600*                over these fields - ops never asked for a                
001700*                second battery size in six years, and carrying           
001800*                an unused load routine just to cost it.                  
001900*                                                                         
002000  01  HE-Battery-Parameters.                                              
002100      03  Bat-Capacity-Kwh      pic 9(4)v99 comp-3                        
002200                                value 10.00.                              
002300      03  Bat-Efficiency        pic 9v9(4) comp-3                         
002400                                value 0.9500.                             
002500      03  Bat-Max-Charge-Kw     pic 9(3)v99 comp-3                        
002600                                value 5.00.                               
002700      03  Bat-Max-Discharge-Kw  pic 9(3)v99 comp-3                        
002800                                value 5.00.                               
002900      03  Bat-Buy-Peak          pic 9v9(4) comp-3                         
003000                                value 0.2600.                             
003100      03  Bat-Buy-Offpeak       pic 9v9(4) comp-3                         
003200                                value 0.0900.                             
003300      03  Bat-Peak-Start-Hour   pic 9(2)                                  
003400                                value 7.                                  
003500      03  Bat-Peak-End-Hour     pic 9(2)                                  
003600                                value 21.                                 
003700      03  Bat-Sell-Price        pic 9v9(4) comp-3                         
003800                                value 0.0800.                             
003900      03  Bat-Cost              pic 9(6)v99 comp-3                        
004000                                value 8000.00.                            
004100      03  Bat-Level-Kwh         pic s9(4)v9(4) comp-3.                    
004200      03  filler                pic x(6).                                 
