000100********************************************                              
000200**   FD For Provider Configuration File     *                             
000300**    One Provider Per Line, See Wsheprv   *                              
000400**    Copybook Header For The Delimited    *                              
000500**    Layout (Comma/Pipe/Tilde Nesting).   *                              
000600********************************************                              
000700  fd  Prov-Cfg.                                                           
000800  01  Prov-Cfg-Record          pic x(800).                                
