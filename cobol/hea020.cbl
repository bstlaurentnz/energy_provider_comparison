000100******************************************************************        
000200**                                                               *        
000300**              H E A 0 2 0   -   Sensor Data Pivot              *        
000400**                                                               *        
000500**   Reads the long format aggregated reading file and reshapes *         
000600**   it into one row per rounded timestamp, one column per      *         
000700**   sensor (wide format), for the E and F analysis jobs.       *         
000800**                                                               *        
000900******************************************************************        
001000*                                                                         
001100 identification          division.                                        
001200*================================                                         
001300*                                                                         
001400      program-id.       hea020.                                           
001500      author.           P J Renwick.                                      
001600      installation.     Solstice Metering Bureau, Data Services.          
001700      date-written.     21/05/91.                                         
001800      date-compiled.                                                      
001900      security.         Copyright (C) 1991-2026 & later, Solstice         
002000                        Metering Bureau.  For internal use only.          
002100***                                                                       
002200*   Remarks.          Second of three sensor-file utilities.              
002300*                     The two entity columns are discovered as            
002400*                     the file is read (first seen, first slot)           
002500*                     then ordered alphabetically for output by           
002600*                     Aa060, which only ever has the two slots            
002700*                     to choose between - see the 2001 note.              
002800***                                                                       
002900*   Called Modules.   None.                                               
003000***                                                                       
003100*   Called By.        Hea030 (the pipeline driver), or run alone          
003200*                     against an already aggregated file.                 
003300***                                                                       
003400*   Files Used.       Agg-File   (input)                                  
003500*                     Wide-File  (output)                                 
003600***                                                                       
003700*   Error Messages.   SY111, SY112, SY113, SY114.                         
003800***                                                                       
003900*Changes:                                                                 
004000*21/05/91 pjr - Created, fixed at 1 minute rounding.                      
004100*30/09/92 tmk - Arg1 added for the rounding interval in minutes,          
004200*                0 = no rounding, per the Northgate request.              
004300*14/09/98 pjr - Y2K: all four digit years carried through,                
004400*                century comparison now safe.                             
004500*11/04/01 djh - Entity table capped at 2 (PV + load) per the              
004600*                wide file contract; SY113 now aborts a run               
004700*                that sees a third distinct sensor id.                    
004800*19/02/05 pjr - Duplicate cell resolution (B.2) corrected to              
004900*                compare original timestamps, was comparing               
005000*                read sequence which broke on re-runs.                    
005100*09/03/11 djh - Return-Code now set on every exit path (16 on             
005200*                an abort, zero on a clean finish) so Hea030              
005300*                can tell whether the pipeline step worked.               
005400*09/03/11 djh - Output record now built from the copybook                 
005500*                layout properly - Wshewid was not being                  
005600*                copied in at all, and the old working area               
005700*                blanked the timestamp punctuation before                 
005800*                every row.  Dates were going out with blanks             
005900*                where the dashes and colons belong.                      
006000*09/03/11 djh - Agg-File-Status and Wide-File-Status were being           
006100*                tested in the open/read/write checks but were            
006200*                never declared anywhere - added the working              
006300*                storage group the Select entries were already            
006400*                pointing at.                                             
006500*                                                                         
006600 environment             division.                                        
006700*================================                                         
006800*                                                                         
006900 copy "envdiv.cob".                                                       
007000*                                                                         
007100 input-output            section.                                         
007200 file-control.                                                            
007300      copy "selagg.cob".                                                  
007400      copy "selwide.cob".                                                 
007500*                                                                         
007600 data                    division.                                        
007700*================================                                         
007800*                                                                         
007900 file section.                                                            
008000*                                                                         
008100      copy "fdagg.cob".                                                   
008200      copy "fdwide.cob".                                                  
008300*                                                                         
008400 working-storage section.                                                 
008500*-----------------------                                                  
008600 77  Prog-Name          pic x(16) value "HEA020 V 3.4.0".                 
008700*                                                                         
008800 01  WS-File-Statuses.                                                    
008900     03  Agg-File-Status     pic xx value zero.                           
009000     03  Wide-File-Status    pic xx value zero.                           
009100     03  FILLER              pic x value space.                           
009200*                                                                         
009300 01  WS-Switches.                                                         
009400     03  WS-Eof-Switch       pic x value "N".                             
009500     03  WS-Found-Switch     pic x.                                       
009600     03  FILLER              pic x value space.                           
009700*                                                                         
009800 01  WS-Counters.                                                         
009900     03  WS-Recs-In          pic 9(7) comp.                               
010000     03  WS-Recs-Out         pic 9(7) comp.                               
010100     03  WS-Interval-Mins    pic 9(2) comp value 1.                       
010200     03  Ent-Count           pic 9(3) comp.                               
010300     03  Row-Count           pic 9(5) comp.                               
010400     03  WS-Scan-Ix          pic 9(5) comp.                               
010500     03  WS-Scan-Ix2         pic 9(5) comp.                               
010600     03  Row-Ix              pic 9(5) comp.                               
010700     03  Col-Ix              pic 9(3) comp.                               
010800     03  WS-Floor-Minute     pic 99   comp.                               
010900     03  WS-Current-Ts-Num   pic 9(14) comp-3.                            
011000     03  FILLER              pic x value space.                           
011100*                                                                         
011200 01  Arg1                    pic x(10).                                   
011300*                                                                         
011400 01  HE-Entity-Table.                                                     
011500     03  Ent-Entry           occurs 2 indexed Ent-Ix1.                    
011600         05  Ent-Name            pic x(40).                               
011700     03  FILLER              pic x value space.                           
011800*                                                                         
011900 01  HE-Entity-Order.                                                     
012000     03  Ent-Order-Tbl       occurs 2 pic 9(1) comp.                      
012100     03  FILLER              pic x value space.                           
012200*                                                                         
012300 01  HE-Wide-Table.                                                       
012400     03  Row-Entry           occurs 2000                                  
012500                              indexed Row-Ix1 Row-Ix2.                    
012600         05  Row-Year            pic 9(4).                                
012700         05  Row-Month           pic 99.                                  
012800         05  Row-Day             pic 99.                                  
012900         05  Row-Hour            pic 99.                                  
013000         05  Row-Minute          pic 99.                                  
013100         05  Cell-Entry          occurs 2.                                
013200             07  Cell-Value          pic s9(5)v999                        
013300                                      comp-3.                             
013400             07  Cell-Orig-Ts        pic 9(14) comp-3.                    
013500             07  Cell-Set            pic x.                               
013600     03  FILLER              pic x value space.                           
013700*                                                                         
013800 01  WS-Row-Hold.                                                         
013900     03  filler              pic 9(4).                                    
014000     03  filler              pic 99.                                      
014100     03  filler              pic 99.                                      
014200     03  filler              pic 99.                                      
014300     03  filler              pic 99.                                      
014400     03  filler              occurs 2.                                    
014500         05  filler              pic s9(5)v999                            
014600                                  comp-3.                                 
014700         05  filler              pic 9(14) comp-3.                        
014800         05  filler              pic x.                                   
014900*                                                                         
015000      copy "wshesnr.cob".                                                 
015100      copy "wshewid.cob".                                                 
015200*                                                                         
015300 01  WS-Parsed-Entity        pic x(40).                                   
015400 01  WS-Parsed-State-Text    pic x(18).                                   
015500 01  WS-Parsed-Changed       pic x(26).                                   
015600*                                                                         
015700* parsed Agg-Last-Changed pieces, reusing the                             
015800* Agg-Lc-Parts picture positions directly.                                
015900*                                                                         
016000 01  WS-Parse-Area.                                                       
016100     03  WS-Parse-Text-In    pic x(18).                                   
016200     03  WS-Parse-Body       pic x(17).                                   
016300     03  WS-Parse-Sign       pic x     value "+".                         
016400     03  WS-Parse-Valid      pic x     value "Y".                         
016500         88 Parse-Is-Valid          value "Y".                            
016600     03  WS-Parse-Int-Part   pic x(9).                                    
016700     03  WS-Parse-Frac-Part  pic x(6).                                    
016800     03  WS-Parse-Int-Len    pic 9(2) comp.                               
016900     03  WS-Parse-Frac-Len   pic 9(2) comp.                               
017000     03  WS-Parse-Int-Num    pic 9(7).                                    
017100     03  WS-Parse-Int-Num-X  redefines WS-Parse-Int-Num                   
017200                              pic x(7).                                   
017300     03  WS-Parse-Frac-Num   pic 9(3).                                    
017400     03  WS-Parse-Frac-Num-X redefines WS-Parse-Frac-Num                  
017500                              pic x(3).                                   
017600     03  WS-Parse-Value      pic s9(7)v999 comp-3.                        
017700     03  FILLER              pic x value space.                           
017800*                                                                         
017900 01  WS-Generic-Scan-Area.                                                
018000     03  WS-Generic-Text     pic x(18).                                   
018100     03  WS-Generic-Len      pic 9(2) comp.                               
018200     03  WS-Generic-Digits   pic x     value "Y".                         
018300         88 Generic-All-Digits     value "Y".                             
018400     03  WS-Scan-Ptr         pic 9(2) comp.                               
018500     03  FILLER              pic x value space.                           
018600*                                                                         
018700 01  WS-Name-Scan-Len         pic 9(2) comp.                              
018800*                                                                         
018900 01  WS-Header-Line          pic x(300).                                  
019000 01  WS-Data-Line            pic x(300).                                  
019100 01  WS-Build-Ptr            pic 9(3) comp.                               
019200 01  WS-Cell-Text            pic -ZZZZ9.999.                              
019300*                                                                         
019400 01  Error-Messages.                                                      
019500     03  SY111   pic x(40) value                                          
019600         "SY111 Cannot open Agg-File - aborting".                         
019700     03  SY112   pic x(40) value                                          
019800         "SY112 Cannot open Wide-File - aborting".                        
019900     03  SY113   pic x(55) value                                          
020000         "SY113 More than two distinct sensors - aborting".               
020100     03  SY114   pic x(45) value                                          
020200         "SY114 Row table full at 2000 - aborting".                       
020300     03  FILLER              pic x value space.                           
020400*                                                                         
020500 procedure division chaining Arg1.                                        
020600*                                                                         
020700*                                                                         
020800 aa000-Main                  section.                                     
020900******************************************                                
021000* Open, validate Arg1, build the pivot                                    
021100* table in one pass, order it, write it.                                  
021200*                                                                         
021300     open      input Agg-File.                                            
021400     if        Agg-File-Status not = "00"                                 
021500               display SY111                                              
021600               move 16 to Return-Code                                     
021700               goback                                                     
021800     end-if.                                                              
021900     open      output Wide-File.                                          
022000     if        Wide-File-Status not = "00"                                
022100               display SY112                                              
022200               close Agg-File                                             
022300               move 16 to Return-Code                                     
022400               goback                                                     
022500     end-if.                                                              
022600     if        Arg1 not = spaces and                                      
022700               Arg1 (1:2) numeric                                         
022800               move Arg1 (1:2) to WS-Interval-Mins                        
022900     end-if.                                                              
023000     perform   aa050-Pivot-Readings thru                                  
023100               aa050-Exit.                                                
023200     perform   aa060-Sort-Entities thru                                   
023300               aa060-Exit.                                                
023400     perform   aa070-Sort-Rows thru                                       
023500               aa070-Exit.                                                
023600     perform   zz500-Write-Header thru                                    
023700               zz500-Exit.                                                
023800     perform   aa080-Write-Rows thru                                      
023900               aa080-Exit                                                 
024000               varying Row-Ix1 from 1 by 1                                
024100               until Row-Ix1 > Row-Count.                                 
024200     close     Agg-File Wide-File.                                        
024300     display   "HEA020 recs in  " WS-Recs-In.                             
024400     display   "HEA020 rows out " WS-Recs-Out.                            
024500     display   "HEA020 entities " Ent-Count.                              
024600     move      zero to Return-Code.                                       
024700     goback.                                                              
024800*                                                                         
024900 aa000-Exit.                                                              
025000     exit      section.                                                   
025100*                                                                         
025200 zz100-Read-Agg-In            section.                                    
025300******************************************                                
025400     read      Agg-File                                                   
025500               at end move "Y" to WS-Eof-Switch                           
025600               not at end add 1 to WS-Recs-In                             
025700     end-read.                                                            
025800*                                                                         
025900 zz100-Exit.                                                              
026000     exit      section.                                                   
026100*                                                                         
026200 aa050-Pivot-Readings         section.                                    
026300******************************************                                
026400* Priming read then process while not                                     
026500* end of file - the classic read ahead                                    
026600* shape used throughout this suite.                                       
026700*                                                                         
026800     perform   zz100-Read-Agg-In thru                                     
026900               zz100-Exit.                                                
027000     perform   aa055-Process-One-Record thru                              
027100               aa055-Exit                                                 
027200               until WS-Eof-Switch = "Y".                                 
027300*                                                                         
027400 aa050-Exit.                                                              
027500     exit      section.                                                   
027600*                                                                         
027700 aa055-Process-One-Record     section.                                    
027800******************************************                                
027900     perform   zz300-Parse-Agg-Record thru                                
028000               zz300-Exit.                                                
028100     if        Parse-Is-Valid                                             
028200               perform zz330-Find-Or-Add-Entity                           
028300                       thru zz330-Exit                                    
028400               perform zz310-Floor-Minute                                 
028500                       thru zz310-Exit                                    
028600               perform zz340-Find-Or-Add-Row                              
028700                       thru zz340-Exit                                    
028800               perform zz350-Store-Cell                                   
028900                       thru zz350-Exit                                    
029000     end-if.                                                              
029100     perform   zz100-Read-Agg-In thru zz100-Exit.                         
029200*                                                                         
029300 aa055-Exit.                                                              
029400     exit      section.                                                   
029500*                                                                         
029600 zz300-Parse-Agg-Record       section.                                    
029700******************************************                                
029800* Split the CSV line; the header record                                   
029900* (entity_id,state,last_changed) is                                       
030000* recognised by its literal text and                                      
030100* quietly skipped, same as Hea010.                                        
030200*                                                                         
030300     move      spaces to HE-Aggregated-Reading.                           
030400     move      "Y" to WS-Parse-Valid.                                     
030500     move      1 to WS-Scan-Ptr.                                          
030600     unstring  Agg-File-Record delimited by ","                           
030700               into Agg-Entity-Id                                         
030800                    WS-Parse-Text-In                                      
030900                    WS-Parsed-Changed                                     
031000               pointer WS-Scan-Ptr.                                       
031100     if        Agg-Entity-Id = "entity_id" or                             
031200               Agg-Entity-Id = spaces                                     
031300               move "N" to WS-Parse-Valid                                 
031400               go to zz300-Exit                                           
031500     end-if.                                                              
031600     perform   zz305-Edit-Numeric-Text thru                               
031700               zz305-Exit.                                                
031800     if        WS-Parse-Valid not = "Y"                                   
031900               go to zz300-Exit                                           
032000     end-if.                                                              
032100     move      WS-Parse-Value to Agg-State.                               
032200     move      spaces to Agg-Last-Changed.                                
032300     move      WS-Parsed-Changed (1:24)                                   
032400                 to Agg-Last-Changed.                                     
032500     if        Agg-LC-Year not numeric or                                 
032600               Agg-LC-Month not numeric or                                
032700               Agg-LC-Day not numeric or                                  
032800               Agg-LC-Hour not numeric or                                 
032900               Agg-LC-Minute not numeric                                  
033000               move "N" to WS-Parse-Valid                                 
033100               go to zz300-Exit                                           
033200     end-if.                                                              
033300     move      "Y" to WS-Parse-Valid.                                     
033400*                                                                         
033500 zz300-Exit.                                                              
033600     exit      section.                                                   
033700*                                                                         
033800 zz305-Edit-Numeric-Text      section.                                    
033900******************************************                                
034000* Convert Ws-Parse-Text-In (left                                          
034100* justified text, optional leading sign,                                  
034200* optional single decimal point) into                                     
034300* Ws-Parse-Value.  No intrinsic functions                                 
034400* used - digits are placed by reference                                   
034500* modification once the sign and decimal                                  
034600* point are located.  Sets Ws-Parse-Valid                                 
034700* to N on any malformed input.                                            
034800*                                                                         
034900     move      "+" to WS-Parse-Sign.                                      
035000     move      spaces to WS-Parse-Body.                                   
035100     move      WS-Parse-Text-In to WS-Parse-Body.                         
035200     if        WS-Parse-Text-In (1:1) = "+" or "-"                        
035300               move WS-Parse-Text-In (1:1) to                             
035400                    WS-Parse-Sign                                         
035500               move spaces to WS-Parse-Body                               
035600               move WS-Parse-Text-In (2:17) to                            
035700                    WS-Parse-Body                                         
035800     end-if.                                                              
035900     move      spaces to WS-Parse-Int-Part                                
036000                         WS-Parse-Frac-Part.                              
036100     unstring  WS-Parse-Body delimited by "."                             
036200               into WS-Parse-Int-Part                                     
036300                    WS-Parse-Frac-Part.                                   
036400*                                                                         
036500     move      spaces to WS-Generic-Text.                                 
036600     move      WS-Parse-Int-Part to WS-Generic-Text.                      
036700     perform   zz306-Scan-Digit-Field thru                                
036800               zz306-Exit.                                                
036900     move      WS-Generic-Len to WS-Parse-Int-Len.                        
037000     if        WS-Generic-Digits not = "Y" or                             
037100               WS-Parse-Int-Len = 0                                       
037200               move "N" to WS-Parse-Valid                                 
037300               go to zz305-Exit                                           
037400     end-if.                                                              
037500*                                                                         
037600     move      spaces to WS-Generic-Text.                                 
037700     move      WS-Parse-Frac-Part to WS-Generic-Text.                     
037800     perform   zz306-Scan-Digit-Field thru                                
037900               zz306-Exit.                                                
038000     move      WS-Generic-Len to WS-Parse-Frac-Len.                       
038100     if        WS-Generic-Digits not = "Y"                                
038200               move "N" to WS-Parse-Valid                                 
038300               go to zz305-Exit                                           
038400     end-if.                                                              
038500     if        WS-Parse-Frac-Len > 3                                      
038600               move 3 to WS-Parse-Frac-Len                                
038700     end-if.                                                              
038800*                                                                         
038900     move      zeros to WS-Parse-Int-Num.                                 
039000     move      WS-Parse-Int-Part (1:WS-Parse-Int-Len)                     
039100                 to WS-Parse-Int-Num-X                                    
039200                    (8 - WS-Parse-Int-Len :                               
039300                     WS-Parse-Int-Len).                                   
039400     move      zeros to WS-Parse-Frac-Num.                                
039500     if        WS-Parse-Frac-Len > 0                                      
039600               move WS-Parse-Frac-Part                                    
039700                      (1:WS-Parse-Frac-Len)                               
039800                 to WS-Parse-Frac-Num-X                                   
039900                      (1:WS-Parse-Frac-Len)                               
040000     end-if.                                                              
040100*                                                                         
040200     compute   WS-Parse-Value rounded =                                   
040300               WS-Parse-Int-Num +                                         
040400               (WS-Parse-Frac-Num / 1000).                                
040500     if        WS-Parse-Sign = "-"                                        
040600               compute WS-Parse-Value =                                   
040700                       WS-Parse-Value * -1                                
040800     end-if.                                                              
040900     move      "Y" to WS-Parse-Valid.                                     
041000*                                                                         
041100 zz305-Exit.                                                              
041200     exit      section.                                                   
041300*                                                                         
041400 zz306-Scan-Digit-Field       section.                                    
041500******************************************                                
041600* Scan Ws-Generic-Text (left justified,                                   
041700* space filled) from the left, stopping                                   
041800* at the first space, to give its                                         
041900* trimmed length; flags any non digit                                     
042000* found in that span.                                                     
042100*                                                                         
042200     move      zeros to WS-Generic-Len.                                   
042300     move      "Y" to WS-Generic-Digits.                                  
042400     perform   zz307-Scan-One-Char thru                                   
042500               zz307-Exit                                                 
042600               varying WS-Scan-Ptr from 1 by 1                            
042700               until WS-Scan-Ptr > 18                                     
042800               or WS-Generic-Text (WS-Scan-Ptr:1)                         
042900                    = space.                                              
043000*                                                                         
043100 zz306-Exit.                                                              
043200     exit      section.                                                   
043300*                                                                         
043400 zz307-Scan-One-Char         section.                                     
043500******************************************                                
043600* One character of the Zz306 scan - kept                                  
043700* as its own paragraph so the scan can                                    
043800* be driven by an out of line Perform                                     
043900* Varying (no inline Perform / End-Perform                                
044000* in this shop since the 1996 standard).                                  
044100*                                                                         
044200     if        WS-Generic-Text (WS-Scan-Ptr:1)                            
044300                 not numeric                                              
044400               move "N" to WS-Generic-Digits                              
044500     end-if.                                                              
044600     add       1 to WS-Generic-Len.                                       
044700*                                                                         
044800 zz307-Exit.                                                              
044900     exit      section.                                                   
045000*                                                                         
045100 zz310-Floor-Minute           section.                                    
045200******************************************                                
045300* B.1 - floor the minute of the parsed                                    
045400* timestamp down to the nearest interval                                  
045500* boundary; 0 means no rounding at all.                                   
045600*                                                                         
045700     if        WS-Interval-Mins = 0                                       
045800               move Agg-LC-Minute to WS-Floor-Minute                      
045900     else                                                                 
046000               divide Agg-LC-Minute by WS-Interval-Mins                   
046100                       giving WS-Scan-Ix                                  
046200               multiply WS-Scan-Ix by WS-Interval-Mins                    
046300                       giving WS-Floor-Minute                             
046400     end-if.                                                              
046500*                                                                         
046600 zz310-Exit.                                                              
046700     exit      section.                                                   
046800*                                                                         
046900 zz330-Find-Or-Add-Entity     section.                                    
047000******************************************                                
047100* Linear scan of the (small) entity                                       
047200* table - household sensor sets are two                                   
047300* entities in practice, PV and load, so                                   
047400* the table need not be large; see the                                    
047500* 2005 note above on why it stays small.                                  
047600*                                                                         
047700     move      "N" to WS-Found-Switch.                                    
047800     if        Ent-Count > 0                                              
047900               perform zz331-Compare-One-Entity                           
048000                       thru zz331-Exit                                    
048100                       varying WS-Scan-Ix from 1 by 1                     
048200                       until WS-Scan-Ix > Ent-Count                       
048300                       or WS-Found-Switch = "Y"                           
048400     end-if.                                                              
048500     if        WS-Found-Switch = "Y"                                      
048600               go to zz330-Exit                                           
048700     end-if.                                                              
048800     if        Ent-Count = 2                                              
048900               display SY113                                              
049000               close Agg-File Wide-File                                   
049100               move 16 to Return-Code                                     
049200               goback                                                     
049300     end-if.                                                              
049400     add       1 to Ent-Count.                                            
049500     move      Ent-Count to Col-Ix.                                       
049600     move      Agg-Entity-Id to Ent-Name (Col-Ix).                        
049700*                                                                         
049800 zz330-Exit.                                                              
049900     exit      section.                                                   
050000*                                                                         
050100 zz331-Compare-One-Entity     section.                                    
050200******************************************                                
050300     if        Ent-Name (WS-Scan-Ix) = Agg-Entity-Id                      
050400               move WS-Scan-Ix to Col-Ix                                  
050500               move "Y" to WS-Found-Switch                                
050600     end-if.                                                              
050700*                                                                         
050800 zz331-Exit.                                                              
050900     exit      section.                                                   
051000*                                                                         
051100 zz340-Find-Or-Add-Row        section.                                    
051200******************************************                                
051300* Linear scan for the floored timestamp;                                  
051400* Row-Count rows of up to 2000 in a run                                   
051500* covers a full day at one second                                         
051600* resolution with headroom to spare.                                      
051700*                                                                         
051800     move      "N" to WS-Found-Switch.                                    
051900     if        Row-Count > 0                                              
052000               perform zz341-Compare-One-Row                              
052100                       thru zz341-Exit                                    
052200                       varying WS-Scan-Ix from 1 by 1                     
052300                       until WS-Scan-Ix > Row-Count                       
052400                       or WS-Found-Switch = "Y"                           
052500     end-if.                                                              
052600     if        WS-Found-Switch = "Y"                                      
052700               go to zz340-Exit                                           
052800     end-if.                                                              
052900     if        Row-Count = 2000                                           
053000               display SY114                                              
053100               close Agg-File Wide-File                                   
053200               move 16 to Return-Code                                     
053300               goback                                                     
053400     end-if.                                                              
053500     add       1 to Row-Count.                                            
053600     move      Row-Count to Row-Ix.                                       
053700     move      Agg-LC-Year to Row-Year (Row-Ix).                          
053800     move      Agg-LC-Month to Row-Month (Row-Ix).                        
053900     move      Agg-LC-Day to Row-Day (Row-Ix).                            
054000     move      Agg-LC-Hour to Row-Hour (Row-Ix).                          
054100     move      WS-Floor-Minute to Row-Minute (Row-Ix).                    
054200*                                                                         
054300 zz340-Exit.                                                              
054400     exit      section.                                                   
054500*                                                                         
054600 zz341-Compare-One-Row        section.                                    
054700******************************************                                
054800     if        Row-Year (WS-Scan-Ix) = Agg-LC-Year and                    
054900               Row-Month (WS-Scan-Ix) = Agg-LC-Month and                  
055000               Row-Day (WS-Scan-Ix) = Agg-LC-Day and                      
055100               Row-Hour (WS-Scan-Ix) = Agg-LC-Hour and                    
055200               Row-Minute (WS-Scan-Ix) = WS-Floor-Minute                  
055300               move WS-Scan-Ix to Row-Ix                                  
055400               move "Y" to WS-Found-Switch                                
055500     end-if.                                                              
055600*                                                                         
055700 zz341-Exit.                                                              
055800     exit      section.                                                   
055900*                                                                         
056000 zz350-Store-Cell             section.                                    
056100******************************************                                
056200* B.2 - last original timestamp wins for                                  
056300* a given (entity, rounded minute) cell;                                  
056400* Cell-Orig-Ts carries the unrounded                                      
056500* moment so a later duplicate reading for                                 
056600* the same minute still overwrites an                                     
056700* earlier one.                                                            
056800*                                                                         
056900     compute   WS-Current-Ts-Num =                                        
057000               Agg-LC-Year * 10000000000 +                                
057100               Agg-LC-Month * 100000000 +                                 
057200               Agg-LC-Day * 1000000 +                                     
057300               Agg-LC-Hour * 10000 +                                      
057400               Agg-LC-Minute * 100 +                                      
057500               Agg-LC-Second.                                             
057600     if        Cell-Set (Row-Ix, Col-Ix) not = "Y" or                     
057700               WS-Current-Ts-Num >                                        
057800               Cell-Orig-Ts (Row-Ix, Col-Ix)                              
057900               move Agg-State to                                          
058000                    Cell-Value (Row-Ix, Col-Ix)                           
058100               move WS-Current-Ts-Num to                                  
058200                    Cell-Orig-Ts (Row-Ix, Col-Ix)                         
058300               move "Y" to                                                
058400                    Cell-Set (Row-Ix, Col-Ix)                             
058500     end-if.                                                              
058600*                                                                         
058700 zz350-Exit.                                                              
058800     exit      section.                                                   
058900*                                                                         
059000 aa060-Sort-Entities          section.                                    
059100******************************************                                
059200* B.4 - at most two entities can ever                                     
059300* reach this table (Zz330 aborts on a                                     
059400* third), so a straight compare of the                                    
059500* two names decides the column order;                                     
059600* no general sort is needed here.                                         
059700*                                                                         
059800     if        Ent-Count = 0                                              
059900               go to aa060-Exit                                           
060000     end-if.                                                              
060100     move      1 to Ent-Order-Tbl (1).                                    
060200     if        Ent-Count = 2                                              
060300               move 2 to Ent-Order-Tbl (2)                                
060400               if Ent-Name (1) > Ent-Name (2)                             
060500                  move 2 to Ent-Order-Tbl (1)                             
060600                  move 1 to Ent-Order-Tbl (2)                             
060700               end-if                                                     
060800     end-if.                                                              
060900*                                                                         
061000 aa060-Exit.                                                              
061100     exit      section.                                                   
061200*                                                                         
061300 aa070-Sort-Rows              section.                                    
061400******************************************                                
061500* Selection sort of the row table into                                    
061600* ascending timestamp order, same shape                                   
061700* as Hea010's bucket sort; 2000 rows at                                   
061800* worst makes an N squared pass cheap                                     
061900* enough for an overnight batch window.                                   
062000*                                                                         
062100     if        Row-Count < 2                                              
062200               go to aa070-Exit                                           
062300     end-if.                                                              
062400     perform   zz360-Selection-Pass thru                                  
062500               zz360-Exit                                                 
062600               varying Row-Ix from 1 by 1                                 
062700               until Row-Ix >= Row-Count.                                 
062800*                                                                         
062900 aa070-Exit.                                                              
063000     exit      section.                                                   
063100*                                                                         
063200 zz360-Selection-Pass         section.                                    
063300******************************************                                
063400     move      Row-Ix to WS-Scan-Ix.                                      
063500     perform   zz361-Selection-Scan thru                                  
063600               zz361-Exit                                                 
063700               varying WS-Scan-Ix2 from Row-Ix                            
063800               by 1                                                       
063900               until WS-Scan-Ix2 > Row-Count.                             
064000     if        WS-Scan-Ix not = Row-Ix                                    
064100               move Row-Entry (Row-Ix) to WS-Row-Hold                     
064200               move Row-Entry (WS-Scan-Ix) to                             
064300                    Row-Entry (Row-Ix)                                    
064400               move WS-Row-Hold to Row-Entry (WS-Scan-Ix)                 
064500     end-if.                                                              
064600*                                                                         
064700 zz360-Exit.                                                              
064800     exit      section.                                                   
064900*                                                                         
065000 zz361-Selection-Scan         section.                                    
065100******************************************                                
065200* Row-Entry begins with the five numeric                                  
065300* date/time fields, so a group compare                                    
065400* gives correct chronological ordering                                    
065500* byte for byte without touching the                                      
065600* cell columns that follow them.                                          
065700*                                                                         
065800     if        Row-Entry (WS-Scan-Ix2) (1:12) <                           
065900               Row-Entry (WS-Scan-Ix) (1:12)                              
066000               move WS-Scan-Ix2 to WS-Scan-Ix                             
066100     end-if.                                                              
066200*                                                                         
066300 zz361-Exit.                                                              
066400     exit      section.                                                   
066500*                                                                         
066600 zz500-Write-Header           section.                                    
066700******************************************                                
066800* B.4 - timestamp column first, then the                                  
066900* entity columns in the order Aa060 put                                   
067000* them in; header text comes straight                                     
067100* from the data, no keyword matching.                                     
067200*                                                                         
067300     move      spaces to WS-Header-Line.                                  
067400     string    "timestamp" delimited by size                              
067500               into WS-Header-Line                                        
067600               pointer WS-Build-Ptr.                                      
067700     if        Ent-Count > 0                                              
067800               perform zz510-Append-Header-Name                           
067900                       thru zz510-Exit                                    
068000                       varying WS-Scan-Ix from 1 by 1                     
068100                       until WS-Scan-Ix > Ent-Count                       
068200     end-if.                                                              
068300     move      WS-Header-Line to Wide-File-Record.                        
068400     write     Wide-File-Record.                                          
068500*                                                                         
068600 zz500-Exit.                                                              
068700     exit      section.                                                   
068800*                                                                         
068900 zz510-Append-Header-Name     section.                                    
069000******************************************                                
069100     move      Ent-Order-Tbl (WS-Scan-Ix) to Col-Ix.                      
069200     move      40 to WS-Name-Scan-Len.                                    
069300     perform   zz511-Name-Len-Scan thru                                   
069400               zz511-Exit                                                 
069500               varying WS-Name-Scan-Len from 40 by -1                     
069600               until WS-Name-Scan-Len = 1                                 
069700               or Ent-Name (Col-Ix) (WS-Name-Scan-Len:1)                  
069800                    not = space.                                          
069900     string    "," delimited by size                                      
070000               Ent-Name (Col-Ix) (1:WS-Name-Scan-Len)                     
070100                    delimited by size                                     
070200               into WS-Header-Line                                        
070300               pointer WS-Build-Ptr.                                      
070400*                                                                         
070500 zz510-Exit.                                                              
070600     exit      section.                                                   
070700*                                                                         
070800 zz511-Name-Len-Scan          section.                                    
070900******************************************                                
071000* Body is empty by design - the Until                                     
071100* test above does all the work; kept as                                   
071200* its own paragraph only because an out                                   
071300* of line Perform Varying must name one.                                  
071400*                                                                         
071500     continue.                                                            
071600*                                                                         
071700 zz511-Exit.                                                              
071800     exit      section.                                                   
071900*                                                                         
072000 aa080-Write-Rows             section.                                    
072100******************************************                                
072200* Walk the sorted row table; fill the                                     
072300* fixed two column Wide-Energy-Record                                     
072400* from whichever table slot Aa060 put                                     
072500* each entity into, zero filling a cell                                   
072600* nobody ever set (B.3).  Only the money                                  
072700* and weekday fields are zeroed here -                                    
072800* the date/time punctuation in                                            
072900* Wid-TS-Parts is literal-valued in                                       
073000* Wshewid and must never be blanked.                                      
073100*                                                                         
073200     move      zero to Wid-Pv-Gen-Kw                                      
073300                        Wid-Consumption-Kw                                
073400                        Wid-Weekday.                                      
073500     move      Row-Year (Row-Ix1) to Wid-TS-Year.                         
073600     move      Row-Month (Row-Ix1) to Wid-TS-Month.                       
073700     move      Row-Day (Row-Ix1) to Wid-TS-Day.                           
073800     move      Row-Hour (Row-Ix1) to Wid-TS-Hour.                         
073900     move      Row-Minute (Row-Ix1) to Wid-TS-Minute.                     
074000     move      zero to Wid-TS-Second.                                     
074100     if        Ent-Count > 0 and                                          
074200               Cell-Set (Row-Ix1, Ent-Order-Tbl (1)) = "Y"                
074300               move Cell-Value (Row-Ix1, Ent-Order-Tbl (1))               
074400                 to Wid-Pv-Gen-Kw                                         
074500     end-if.                                                              
074600     if        Ent-Count = 2 and                                          
074700               Cell-Set (Row-Ix1, Ent-Order-Tbl (2)) = "Y"                
074800               move Cell-Value (Row-Ix1, Ent-Order-Tbl (2))               
074900                 to Wid-Consumption-Kw                                    
075000     end-if.                                                              
075100     move      spaces to WS-Data-Line.                                    
075200     move      1 to WS-Build-Ptr.                                         
075300     string    Wid-Timestamp delimited by size                            
075400               "," delimited by size                                      
075500               into WS-Data-Line                                          
075600               pointer WS-Build-Ptr.                                      
075700     move      Wid-Pv-Gen-Kw to WS-Cell-Text.                             
075800     perform   zz520-Append-Cell thru zz520-Exit.                         
075900     move      Wid-Consumption-Kw to WS-Cell-Text.                        
076000     move      Row-Count to WS-Scan-Ix.                                   
076100     perform   zz521-Append-Last-Cell thru                                
076200               zz521-Exit.                                                
076300     move      WS-Data-Line to Wide-File-Record.                          
076400     write     Wide-File-Record.                                          
076500     add       1 to WS-Recs-Out.                                          
076600*                                                                         
076700 aa080-Exit.                                                              
076800     exit      section.                                                   
076900*                                                                         
077000 zz520-Append-Cell            section.                                    
077100******************************************                                
077200     string    WS-Cell-Text delimited by size                             
077300               "," delimited by size                                      
077400               into WS-Data-Line                                          
077500               pointer WS-Build-Ptr.                                      
077600*                                                                         
077700 zz520-Exit.                                                              
077800     exit      section.                                                   
077900*                                                                         
078000 zz521-Append-Last-Cell       section.                                    
078100******************************************                                
078200* Final column carries no trailing                                        
078300* comma; kept as its own paragraph                                        
078400* rather than a condition on Zz520 so                                     
078500* that section stays a one liner.                                         
078600*                                                                         
078700     string    WS-Cell-Text delimited by size                             
078800               into WS-Data-Line                                          
078900               pointer WS-Build-Ptr.                                      
079000*                                                                         
079100 zz521-Exit.                                                              
079200     exit      section.                                                   
