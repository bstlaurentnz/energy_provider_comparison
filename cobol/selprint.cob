000100********************************************                              
000200**   File Control Entry For The Printed   *                               
000300**    Report Output - Fd Written In-Line  *                               
000400**    Per Program As Layouts Differ, As   *                               
000500**    Pyrgstr And Vacprint Do.            *                               
000600********************************************                              
000700* 25/03/98 vbc - Created.                                                 
000800*                                                                         
000900      select  Print-File assign       "PRINT-FILE"                        
001000                        organization line sequential                      
001100                        status       Print-File-Status.                   
