000100******************************************************************        
000200**                                                               *        
000300**              H E A 0 3 0   -   Pipeline Driver                *        
000400**                                                               *        
000500**   Runs Hea010 (aggregate) then Hea020 (pivot) back to back,  *         
000600**   so ops can kick off one job instead of two for the common  *         
000700**   raw-drop-to-wide-file run.  Aborts the whole job if either *         
000800**   step comes back with a bad Return-Code, and can optionally *         
000900**   scrub the intermediate Agg-File once Hea020 is done with   *         
001000**   it.                                                        *         
001100**                                                               *        
001200******************************************************************        
001300*                                                                         
001400 identification          division.                                        
001500*================================                                         
001600*                                                                         
001700      program-id.       hea030.                                           
001800      author.           P J Renwick.                                      
001900      installation.     Solstice Metering Bureau, Data Services.          
002000      date-written.     03/06/91.                                         
002100      date-compiled.                                                      
002200      security.         Copyright (C) 1991-2026 & later, Solstice         
002300                        Metering Bureau.  For internal use only.          
002400***                                                                       
002500*   Remarks.          Third of the three sensor-file utilities.           
002600*                     Chains Hea010 into Hea020 so the nightly            
002700*                     job stream only has to schedule one step            
002800*                     for the common raw-to-wide conversion.              
002900***                                                                       
003000*   Called Modules.   Hea010, Hea020.                                     
003100***                                                                       
003200*   Called By.        Scheduled directly from the nightly run             
003300*                     book, in place of running Hea010 and                
003400*                     Hea020 as two separate steps.                       
003500***                                                                       
003600*   Files Used.       None opened here - Sensor-In, Agg-File and          
003700*                     Wide-File are opened and closed inside the          
003800*                     called programs.  Agg-File is removed from          
003900*                     disk at the end of this run when Arg2               
004000*                     asks for it.                                        
004100***                                                                       
004200*   Error Messages.   SY121, SY122.                                       
004300***                                                                       
004400*Changes:                                                                 
004500*03/06/91 pjr - Created, chains Hea010 straight into Hea020               
004600*                with no intermediate file cleanup.                       
004700*14/02/93 tmk - Arg1 added, passed through to Hea020 as the               
004800*                rounding interval, default 1 minute per the              
004900*                bureau standard.                                         
005000*09/07/95 pjr - Arg2 added - "Y" now removes the intermediate             
005100*                Agg-File once Hea020 has finished with it, so            
005200*                the overnight run does not silt up the drop              
005300*                folder with working files.                               
005400*14/09/98 pjr - Y2K: no century-sensitive data held in this               
005500*                program, confirmed clean, no change needed.              
005600*22/05/03 tmk - Abort logic tightened to test Return-Code after           
005700*                each chained call rather than assuming success;          
005800*                the bureau had a silent bad run when Hea010 hit          
005900*                SY103 but Hea030 carried on into Hea020 anyway.          
006000*09/03/11 djh - Uses CBL_DELETE_FILE for the intermediate file            
006100*                cleanup, matching the CBL_CHECK_FILE_EXIST               
006200*                routine already in use on the build utility.             
006300*                                                                         
006400 environment             division.                                        
006500*================================                                         
006600*                                                                         
006700 copy "envdiv.cob".                                                       
006800*                                                                         
006900 data                    division.                                        
007000*================================                                         
007100*                                                                         
007200 working-storage section.                                                 
007300*-----------------------                                                  
007400 77  Prog-Name          pic x(16) value "HEA030 V 1.3.0".                 
007500*                                                                         
007600 01  Arg1                pic x(10) value spaces.                          
007700 01  Arg2                pic x(10) value spaces.                          
007800*                                                                         
007900 01  WS-Delete-Flag      pic x     value "N".                             
008000     88 WS-Delete-Intermediate  value "Y".                                
008100*                                                                         
008200 01  WS-Hea010-Arg       pic x(10) value spaces.                          
008300*                                                                         
008400* --- Arg2 only ever carries a single Y/N flag in byte one,               
008500*     with the rest of the field unused padding - the view                
008600*     below lines that flag byte up as its own elementary                 
008700*     item so the test below does not have to reach into                  
008800*     Arg2 with a reference modifier.                                     
008900*                                                                         
009000 01  WS-Arg2-Flag-View   redefines Arg2.                                  
009100     03  WS-Arg2-Flag-Byte   pic x.                                       
009200     03  filler              pic x(9).                                    
009300*                                                                         
009400 01  WS-Agg-File-Name    pic x(9)  value "AGG-FILE".                      
009500 01  WS-Delete-Status    pic s9(9) comp-5 value zero.                     
009600*                                                                         
009700* --- CBL_DELETE_FILE hands back a binary return code, but when           
009800*     it is not zero we want the raw bytes for the warning line           
009900*     rather than a signed number that would just read "-1" or            
010000*     worse to whoever is on call that night.                             
010100*                                                                         
010200 01  WS-Delete-Status-X  redefines WS-Delete-Status                       
010300                          pic x(4).                                       
010400*                                                                         
010500 01  Error-Messages.                                                      
010600     03  SY121   pic x(45) value                                          
010700         "SY121 Hea010 aggregation step failed - abort".                  
010800     03  SY122   pic x(45) value                                          
010900         "SY122 Hea020 pivot step failed - abort".                        
011000     03  FILLER              pic x value space.                           
011100*                                                                         
011200 01  WS-Abort-Text       pic x(45) value spaces.                          
011300*                                                                         
011400* --- lines the leading message number off whichever of the               
011500*     two abort texts above gets moved in, so the scheduler's             
011600*     log scan can pick the code up on its own line rather                
011700*     than grepping the full sentence.                                    
011800*                                                                         
011900 01  WS-Abort-Text-Parts redefines WS-Abort-Text.                         
012000     03  WS-Abort-Code       pic x(5).                                    
012100     03  filler              pic x(40).                                   
012200*                                                                         
012300 procedure division chaining Arg1                                         
012400                             Arg2.                                        
012500*                                                                         
012600 aa000-Main                  section.                                     
012700*****************************************                                 
012800* Controls the whole pipeline run : call                                  
012900* Hea010, check it worked, call Hea020,                                   
013000* check that too, then clean up the                                       
013100* intermediate file if asked to.                                          
013200*                                                                         
013300     display   Prog-Name " starting".                                     
013400     move      "N" to WS-Delete-Flag.                                     
013500     if        WS-Arg2-Flag-Byte = "Y" or WS-Arg2-Flag-Byte = "y"         
013600               move "Y" to WS-Delete-Flag                                 
013700     end-if.                                                              
013800*                                                                         
013900     call      "HEA010" using WS-Hea010-Arg.                              
014000     if        Return-Code not = zero                                     
014100               move SY121 to WS-Abort-Text                                
014200               display SY121                                              
014300               display "HEA030 ABORT - REASON CODE " WS-Abort-Code        
014400               move 16 to Return-Code                                     
014500               goback                                                     
014600     end-if.                                                              
014700*                                                                         
014800     call      "HEA020" using Arg1.                                       
014900     if        Return-Code not = zero                                     
015000               move SY122 to WS-Abort-Text                                
015100               display SY122                                              
015200               display "HEA030 ABORT - REASON CODE " WS-Abort-Code        
015300               move 16 to Return-Code                                     
015400               goback                                                     
015500     end-if.                                                              
015600*                                                                         
015700     if        WS-Delete-Intermediate                                     
015800               perform zz400-Delete-Intermediate                          
015900                       thru zz400-Exit                                    
016000     end-if.                                                              
016100*                                                                         
016200     display   "HEA030 pipeline complete".                                
016300     move      zero to Return-Code.                                       
016400     goback.                                                              
016500*                                                                         
016600 aa000-Exit.  exit section.                                               
016700*                                                                         
016800 zz400-Delete-Intermediate   section.                                     
016900*****************************************                                 
017000* Hea020 has read Agg-File to the end                                     
017100* and closed it by now, so it is safe to                                  
017200* remove the working copy here.  A                                        
017300* non-zero Return-Code from the runtime                                   
017400* delete routine is logged, not treated                                   
017500* as a pipeline abort - the wide file is                                  
017600* already written and good.                                               
017700*                                                                         
017800     call      "CBL_DELETE_FILE" using WS-Agg-File-Name.                  
017900     move      Return-Code to WS-Delete-Status.                           
018000     if        WS-Delete-Status not = zero                                
018100               display "HEA030 warning - could not remove "               
018200                       WS-Agg-File-Name                                   
018300               display "HEA030 delete status "                            
018400                       WS-Delete-Status-X                                 
018500     end-if.                                                              
018600*                                                                         
018700 zz400-Exit.                                                              
018800     exit      section.                                                   
