000100********************************************                              
000200**   FD For Sensor Input File              *                              
000300**     Optional header line containing    *                               
000400**      literal entity_id is skipped by   *                               
000500**      the reading program.              *                               
000600********************************************                              
000700  fd  Sensor-In.                                                          
000800  01  Sensor-In-Record        pic x(200).                                 
