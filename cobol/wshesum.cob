000100********************************************                              
000200**                                          *                             
000300**  Working Storage For Provider Summary   *                              
000400**   And Battery Economics Accumulators    *                              
000500**     Modelled on the Coh-QTD/YTD style   *                              
000600**     accumulator blocks used elsewhere   *                              
000700**     in this suite                       *                              
000800********************************************                              
000900* Psm block approx 130 bytes * 10 entries.                                
001000* Bec block approx 90 bytes, single instance.                             
001100*                                                                         
001200* 07/05/90 vbc - Created.                                                 
001300* 14/01/94 vbc - Added per-period purchase                                
001400*                and sale accumulators after                              
001500*                F.4 sample-plan reporting                                
001600*                request.                                                 
001700* 26/09/96 vbc - Bec fields split with-battery                            
001800*                / without-battery per E.5.                               
001900*                                                                         
002000  01  HE-Provider-Summary-Table.                                          
002100      03  Psm-Entry             occurs 10                                 
002200                                 indexed Psm-Ix.                          
002300          05  Psm-Name              pic x(30).                            
002400          05  Psm-Analysis-Days     pic 9(5) comp.                        
002500          05  Psm-Total-Cost        pic s9(7)v99                          
002600                                    comp-3.                               
002700          05  Psm-Total-Energy-Cost pic s9(7)v99                          
002800                                    comp-3.                               
002900          05  Psm-Total-Daily-Chgs  pic s9(7)v99                          
003000                                    comp-3.                               
003100          05  Psm-Avg-Daily-Cost    pic s9(5)v99                          
003200                                    comp-3.                               
003300          05  Psm-Avg-Cost-Per-Kwh  pic s9(3)v9999                        
003400                                    comp-3.                               
003500          05  Psm-Total-Consum-Kwh  pic 9(7)v999                          
003600                                    comp-3.                               
003700          05  Psm-Total-Gener-Kwh   pic 9(7)v999                          
003800                                    comp-3.                               
003900          05  Psm-Total-Purch-Kwh   pic 9(7)v999                          
004000                                    comp-3.                               
004100          05  Psm-Total-Sale-Kwh    pic 9(7)v999                          
004200                                    comp-3.                               
004300          05  Psm-Period-Purch-Tbl  occurs 5                              
004400                                    pic 9(7)v999                          
004500                                    comp-3.                               
004600          05  Psm-Period-Sale-Tbl   occurs 5                              
004700                                    pic 9(7)v999                          
004800                                    comp-3.                               
004900          05  Psm-Day-Energy-Cost   pic s9(7)v99                          
005000                                    comp-3.                               
005100          05  Psm-Savings-Vs-Max    pic s9(7)v99                          
005200                                    comp-3.                               
005300          05  Psm-Savings-Percent   pic s9(3)v99                          
005400                                    comp-3.                               
005500          05  Psm-Last-Day          pic 9(8) comp.                        
005600          05  filler                pic x(6).                             
005700      03  Psm-Count             pic 9(2) comp.                            
005800*                                                                         
005900  01  HE-Battery-Economics.                                               
006000      03  Bec-Cost-With-Battery     pic s9(7)v99                          
006100                                    comp-3.                               
006200      03  Bec-Cost-Without-Battery  pic s9(7)v99                          
006300                                    comp-3.                               
006400      03  Bec-Daily-Savings         pic s9(7)v99                          
006500                                    comp-3.                               
006600      03  Bec-Annual-Savings        pic s9(9)v99                          
006700                                    comp-3.                               
006800      03  Bec-Payback-Years         pic 9(4)v9                            
006900                                    comp-3.                               
007000      03  Bec-Payback-Na            pic x.                                
007100*         88 Bec-Payback-Not-Applic       value "Y".                      
007200      03  Bec-Energy-Charged-Kwh    pic 9(7)v99                           
007300                                    comp-3.                               
007400      03  Bec-Energy-Discharged-Kwh pic 9(7)v99                           
007500                                    comp-3.                               
007600      03  Bec-Rt-Efficiency         pic 9v999                             
007700                                    comp-3.                               
007800      03  Bec-Utiliz-Cycles         pic 9(5)v99                           
007900                                    comp-3.                               
008000      03  Bec-Peak-Purch-With       pic 9(7)v99                           
008100                                    comp-3.                               
008200      03  Bec-Peak-Purch-Without    pic 9(7)v99                           
008300                                    comp-3.                               
008400      03  Bec-Offpeak-Purch-With    pic 9(7)v99                           
008500                                    comp-3.                               
008600      03  Bec-Offpeak-Purch-Without pic 9(7)v99                           
008700                                    comp-3.                               
008800      03  Bec-Peak-Reduction        pic s9(7)v99                          
008900                                    comp-3.                               
009000      03  Bec-Offpeak-Increase      pic s9(7)v99                          
009100                                    comp-3.                               
009200      03  filler                    pic x(8).                             
