000100********************************************                              
000200**   FD For Meter Extract Input File        *                             
000300**    4 leading cols + 48 slot columns -   *                              
000400**    allow generous width for CSV commas. *                              
000500********************************************                              
000600  fd  Meter-In.                                                           
000700  01  Meter-In-Record          pic x(500).                                
