000100******************************************************************        
000200**                                                               *        
000300**          H E A 0 5 0   -   Battery Simulation & Economics     *        
000400**                                                               *        
000500**   Two passes over the wide timestep file: one dispatching a   *        
000600**   home battery against the time of use buy price, one as a    *        
000700**   baseline with no battery fitted, then a printed economics   *        
000800**   report comparing the two.                                   *        
000900**                                                               *        
001000******************************************************************        
001100*                                                                         
001200 identification          division.                                        
001300*================================                                         
001400*                                                                         
001500      program-id.       hea050.                                           
001600      author.           D J Hale.                                         
001700      installation.     Solstice Metering Bureau, Data Services.          
001800      date-written.     05/02/90.                                         
001900      date-compiled.                                                      
002000      security.         Copyright (C) 1990-2026 & later, Solstice         
002100                        Metering Bureau.  For internal use only.          
002200***                                                                       
002300*   Remarks.          Runs the Wide-File twice - once with the            
002400*                     battery dispatch rules applied, once as a           
002500*                     do-nothing baseline - and prints the                
002600*                     comparison as a labelled economics report,          
002700*                     not a columnar one.                                 
002800***                                                                       
002900*   Called Modules.   None.                                               
003000***                                                                       
003100*   Called By.        Run standalone once Hea020 or Hea040 has            
003200*                     produced a Wide-File for the period being           
003300*                     costed.                                             
003400***                                                                       
003500*   Files Used.       Wide-File   (input, read twice)                     
003600*                     Print-File  (output, Report Writer)                 
003700***                                                                       
003800*   Error Messages.   SY141, SY142.                                       
003900***                                                                       
004000*Changes:                                                                 
004100*05/02/90 djh - Created, battery dispatch rules taken from the            
004200*                feasibility study Solstice ran for the Northgate         
004300*                trial households.                                        
004400*19/11/93 djh - Sell price pulled out from the peak buy price -           
004500*                Wshebat now carries its own Bat-Sell-Price, see          
004600*                that copybook's log.                                     
004700*08/09/98 djh - Y2K: no date math done here beyond the hour               
004800*               already in the timestamp - nothing to change.             
004900*05/01/11 tmk - Payback period now shown as "not applicable" when         
005000*               annual savings are nil or negative, rather than           
005100*               printing a payback of all nines.                          
005200*                                                                         
005300 environment             division.                                        
005400*================================                                         
005500*                                                                         
005600 copy "envdiv.cob".                                                       
005700*                                                                         
005800 input-output            section.                                         
005900 file-control.                                                            
006000      copy "selwide.cob".                                                 
006100      copy "selprint.cob".                                                
006200*                                                                         
006300 data                    division.                                        
006400*================================                                         
006500*                                                                         
006600 file section.                                                            
006700*                                                                         
006800      copy "fdwide.cob".                                                  
006900*                                                                         
007000 fd  Print-File                                                           
007100     report is Battery-Economics-Report.                                  
007200*                                                                         
007300 working-storage section.                                                 
007400*-----------------------                                                  
007500 77  Prog-Name          pic x(16) value "HEA050 V 1.0.0".                 
007600*                                                                         
007700 01  WS-File-Statuses.                                                    
007800     03  Wide-File-Status    pic xx value zero.                           
007900     03  Print-File-Status   pic xx value zero.                           
008000     03  FILLER              pic x value space.                           
008100*                                                                         
008200 01  WS-Switches.                                                         
008300     03  WS-Eof-Switch       pic x value "N".                             
008400     03  WS-Header-Switch    pic x value "Y".                             
008500     03  WS-Peak-Switch      pic x.                                       
008600         88 In-Peak-Period        value "Y".                              
008700     03  FILLER              pic x value space.                           
008800*                                                                         
008900 01  WS-Counters.                                                         
009000     03  WS-Recs-In          pic 9(7) comp.                               
009100     03  FILLER              pic x value space.                           
009200*                                                                         
009300 01  WS-Split-Fields.                                                     
009400     03  WS-Ts-Text          pic x(24).                                   
009500     03  WS-Pv-Text          pic x(18).                                   
009600     03  WS-Con-Text         pic x(18).                                   
009700     03  FILLER              pic x value space.                           
009800*                                                                         
009900* --- generic text-to-signed-number parsing work area, the same           
010000*     shape used throughout this suite (see Hea010/Hea020/Hea040)         
010100*     for turning an edited text column back into a working number        
010200*     without an intrinsic function in sight.                             
010300*                                                                         
010400 01  WS-Parse-Area.                                                       
010500     03  WS-Parse-Text-In    pic x(18).                                   
010600     03  WS-Parse-Body       pic x(17).                                   
010700     03  WS-Parse-Sign       pic x     value "+".                         
010800     03  WS-Parse-Valid      pic x     value "Y".                         
010900         88 Parse-Is-Valid          value "Y".                            
011000     03  WS-Parse-Int-Part   pic x(9).                                    
011100     03  WS-Parse-Frac-Part  pic x(6).                                    
011200     03  WS-Parse-Int-Len    pic 9(2) comp.                               
011300     03  WS-Parse-Frac-Len   pic 9(2) comp.                               
011400     03  WS-Parse-Int-Num    pic 9(7).                                    
011500     03  WS-Parse-Int-Num-X  redefines WS-Parse-Int-Num                   
011600                              pic x(7).                                   
011700     03  WS-Parse-Frac-Num   pic 9(3).                                    
011800     03  WS-Parse-Frac-Num-X redefines WS-Parse-Frac-Num                  
011900                              pic x(3).                                   
012000     03  WS-Parse-Value      pic s9(7)v999 comp-3.                        
012100     03  FILLER              pic x value space.                           
012200*                                                                         
012300 01  WS-Generic-Scan-Area.                                                
012400     03  WS-Generic-Text     pic x(18).                                   
012500     03  WS-Generic-Len      pic 9(2) comp.                               
012600     03  WS-Generic-Digits   pic x     value "Y".                         
012700         88 Generic-All-Digits     value "Y".                             
012800     03  WS-Scan-Ptr         pic 9(2) comp.                               
012900*                                                                         
013000      copy "wshewid.cob".                                                 
013100      copy "wshebat.cob".                                                 
013200      copy "wshesum.cob".                                                 
013300     03  FILLER              pic x value space.                           
013400*                                                                         
013500* --- per-timestep work area, recomputed fresh on every record of         
013600*     either pass; kept apart from the running Bec- accumulators          
013700*     so the dispatch arithmetic below reads cleanly.                     
013800*                                                                         
013900 01  WS-Timestep-Area.                                                    
014000     03  WS-Net-Kw           pic s9(5)v999 comp-3.                        
014100     03  WS-Need-Kw          pic s9(5)v999 comp-3.                        
014200     03  WS-Buy-Price        pic 9v9(4)    comp-3.                        
014300     03  WS-Charge-Kw        pic s9(5)v999 comp-3.                        
014400     03  WS-Discharge-Kw     pic s9(5)v999 comp-3.                        
014500     03  WS-Grid-Purch-Kw    pic s9(5)v999 comp-3.                        
014600     03  WS-Grid-Sale-Kw     pic s9(5)v999 comp-3.                        
014700     03  WS-Purch-Cost       pic s9(7)v9999 comp-3.                       
014800     03  WS-Sale-Revenue     pic s9(7)v9999 comp-3.                       
014900     03  WS-Step-Cost        pic s9(7)v9999 comp-3.                       
015000     03  FILLER              pic x value space.                           
015100*                                                                         
015200* --- scratch fields used only inside the min-of-three tests in           
015300*     Zz330/Zz340 - kept apart from Ws-Charge-Kw/Ws-Discharge-Kw          
015400*     so a partial compare never lands in the real                        
015500*     accumulating field.                                                 
015600*                                                                         
015700 01  WS-Dispatch-Work.                                                    
015800     03  WS-Room-Kwh         pic s9(5)v9999 comp-3.                       
015900     03  WS-Room-By-Eff-Kwh  pic s9(5)v9999 comp-3.                       
016000     03  WS-Avail-By-Eff-Kwh pic s9(5)v9999 comp-3.                       
016100     03  WS-Min-Kw           pic s9(5)v999  comp-3.                       
016200     03  FILLER              pic x value space.                           
016300*                                                                         
016400* --- report staging fields - Report Writer Source items must be          
016500*     plain elementary data, so the percentage and the payback            
016600*     caption are worked out here rather than in the Rd itself.           
016700*                                                                         
016800 01  WS-Report-Work.                                                      
016900     03  WS-Rt-Eff-Pct       pic zz9.9.                                   
017000     03  WS-Payback-Caption  pic x(16) value spaces.                      
017100     03  FILLER              pic x value space.                           
017200*                                                                         
017300 01  Error-Messages.                                                      
017400     03  SY141   pic x(40) value                                          
017500         "SY141 Cannot open Wide-File - aborting".                        
017600     03  SY142   pic x(40) value                                          
017700         "SY142 Cannot open Print-File - aborting".                       
017800*                                                                         
017900 report section.                                                          
018000*                                                                         
018100 rd  Battery-Economics-Report                                             
018200     control       final                                                  
018300     page limit    58 lines                                               
018400     heading       1                                                      
018500     first detail  7                                                      
018600     last detail   56.                                                    
018700     03  FILLER              pic x value space.                           
018800*                                                                         
018900 01  Rpt-Page-Head    type page heading.                                  
019000     03  line  1.                                                         
019100         05  col  1    pic x(42) value                                    
019200             "HEA050 HOME BATTERY SIMULATION - ECONOMICS REPORT".         
019300     03  line  3.                                                         
019400         05  col  1    pic x(16) value "Capacity (kWh):".                 
019500         05  col 20    pic zzz9.99     source Bat-Capacity-Kwh.           
019600         05  col 35    pic x(22) value                                    
019700             "Max charge rate (kW):".                                     
019800         05  col 60    pic zzz9.99     source Bat-Max-Charge-Kw.          
019900     03  line  4.                                                         
020000         05  col  1    pic x(25) value                                    
020100             "Max discharge rate (kW):".                                  
020200         05  col 28    pic zzz9.99                                        
020300             source Bat-Max-Discharge-Kw.                                 
020400         05  col 45    pic x(13) value "Peak window:".                    
020500         05  col 58    pic z9          source Bat-Peak-Start-Hour.        
020600         05  col 61    pic x value "-".                                   
020700         05  col 62    pic z9          source Bat-Peak-End-Hour.          
020800     03  line  5.                                                         
020900         05  col  1    pic x(24) value                                    
021000             "Peak buy price ($/kWh):".                                   
021100         05  col 28    pic 9.9999      source Bat-Buy-Peak.               
021200         05  col 45    pic x(28) value                                    
021300             "Off-peak buy price ($/kWh):".                               
021400         05  col 73    pic 9.9999      source Bat-Buy-Offpeak.            
021500     03  line  6.                                                         
021600         05  col  1    pic x(20) value                                    
021700             "Sell price ($/kWh):".                                       
021800         05  col 28    pic 9.9999      source Bat-Sell-Price.             
021900     03  FILLER              pic x value space.                           
022000*                                                                         
022100 01  Rpt-Daily-Econ   type detail.                                        
022200     03  line + 2.                                                        
022300         05  col  1    pic x(15) value "DAILY ECONOMICS".                 
022400     03  line + 1.                                                        
022500         05  col  3    pic x(23) value                                    
022600             "Cost without battery:".                                     
022700         05  col 28    pic -(5)9.99                                       
022800             source Bec-Cost-Without-Battery.                             
022900     03  line + 1.                                                        
023000         05  col  3    pic x(20) value "Cost with battery:".              
023100         05  col 28    pic -(5)9.99                                       
023200             source Bec-Cost-With-Battery.                                
023300     03  line + 1.                                                        
023400         05  col  3    pic x(15) value "Daily savings:".                  
023500         05  col 28    pic -(5)9.99    source Bec-Daily-Savings.          
023600     03  FILLER              pic x value space.                           
023700*                                                                         
023800 01  Rpt-Annual-Proj  type detail.                                        
023900     03  line + 2.                                                        
024000         05  col  1    pic x(19) value "ANNUAL PROJECTIONS".              
024100     03  line + 1.                                                        
024200         05  col  3    pic x(16) value "Annual savings:".                 
024300         05  col 28    pic -(7)9.99    source Bec-Annual-Savings.         
024400     03  line + 1.                                                        
024500         05  col  3    pic x(14) value "Battery cost:".                   
024600         05  col 28    pic -(7)9.99    source Bat-Cost.                   
024700     03  line + 1.                                                        
024800         05  col  3    pic x(24) value                                    
024900             "Payback period (years):".                                   
025000         05  col 28    pic zzz9.9      source Bec-Payback-Years.          
025100         05  col 35    pic x(16)       source WS-Payback-Caption.         
025200     03  FILLER              pic x value space.                           
025300*                                                                         
025400 01  Rpt-Battery-Util type detail.                                        
025500     03  line + 2.                                                        
025600         05  col  1    pic x(19) value "BATTERY UTILIZATION".             
025700     03  line + 1.                                                        
025800         05  col  3    pic x(22) value                                    
025900             "Energy charged (kWh):".                                     
026000         05  col 28    pic zzzz9.99                                       
026100             source Bec-Energy-Charged-Kwh.                               
026200     03  line + 1.                                                        
026300         05  col  3    pic x(25) value                                    
026400             "Energy discharged (kWh):".                                  
026500         05  col 28    pic zzzz9.99                                       
026600             source Bec-Energy-Discharged-Kwh.                            
026700     03  line + 1.                                                        
026800         05  col  3    pic x(27) value                                    
026900             "Round-trip efficiency (%):".                                
027000         05  col 32    pic zz9.9       source WS-Rt-Eff-Pct.              
027100     03  line + 1.                                                        
027200         05  col  3    pic x(13) value "Daily cycles:".                   
027300         05  col 28    pic zz9.99      source Bec-Utiliz-Cycles.          
027400     03  FILLER              pic x value space.                           
027500*                                                                         
027600 01  Rpt-Tou-Impact   type detail.                                        
027700     03  line + 2.                                                        
027800         05  col  1    pic x(18) value "TIME-OF-USE IMPACT".              
027900     03  line + 1.                                                        
028000         05  col  3    pic x(35) value                                    
028100             "Peak purchases with battery (kWh):".                        
028200         05  col 40    pic zzzz9.99    source Bec-Peak-Purch-With.        
028300     03  line + 1.                                                        
028400         05  col  3    pic x(38) value                                    
028500             "Peak purchases without battery (kWh):".                     
028600         05  col 42    pic zzzz9.99                                       
028700             source Bec-Peak-Purch-Without.                               
028800     03  line + 1.                                                        
028900         05  col  3    pic x(22) value                                    
029000             "Peak reduction (kWh):".                                     
029100         05  col 28    pic -(4)9.99    source Bec-Peak-Reduction.         
029200     03  line + 1.                                                        
029300         05  col  3    pic x(25) value                                    
029400             "Off-peak increase (kWh):".                                  
029500         05  col 31    pic -(4)9.99                                       
029600             source Bec-Offpeak-Increase.                                 
029700         05  FILLER              pic x value space.                       
029800*                                                                         
029900 procedure division.                                                      
030000*                                                                         
030100 aa000-Main                  section.                                     
030200*****************************************                                 
030300* Controls the whole run : battery pass,                                  
030400* baseline pass, economics roll-up, then                                  
030500* the printed report.                                                     
030600*                                                                         
030700     display   Prog-Name " starting".                                     
030800     move      zero to WS-Recs-In.                                        
030900     compute   Bat-Level-Kwh = Bat-Capacity-Kwh * 0.5.                    
031000*                                                                         
031100     perform   aa050-Battery-Pass thru aa050-Exit.                        
031200     perform   aa060-Baseline-Pass thru aa060-Exit.                       
031300     perform   zz700-Compute-Economics thru zz700-Exit.                   
031400*                                                                         
031500     open      output Print-File.                                         
031600     if        Print-File-Status not = "00"                               
031700               display   SY142                                            
031800               move      16 to Return-Code                                
031900               goback                                                     
032000     end-if.                                                              
032100     perform   aa070-Print-Report thru aa070-Exit.                        
032200     close     Print-File.                                                
032300*                                                                         
032400     display   "HEA050 complete - " WS-Recs-In " timesteps read".         
032500     move      zero to Return-Code.                                       
032600     goback.                                                              
032700*                                                                         
032800 aa000-Exit.  exit section.                                               
032900*                                                                         
033000 aa050-Battery-Pass           section.                                    
033100*****************************************                                 
033200* Pass 1 - dispatch the battery against                                   
033300* every record, accumulating the with-                                    
033400* battery cost and utilization figures.                                   
033500*                                                                         
033600     open      input Wide-File.                                           
033700     if        Wide-File-Status not = "00"                                
033800               display   SY141                                            
033900               move      16 to Return-Code                                
034000               goback                                                     
034100     end-if.                                                              
034200     move      "N" to WS-Eof-Switch.                                      
034300     move      "Y" to WS-Header-Switch.                                   
034400     perform   zz100-Read-Wide-File thru zz100-Exit.                      
034500     perform   zz310-Process-With-Battery thru zz310-Exit                 
034600               until WS-Eof-Switch = "Y".                                 
034700     close     Wide-File.                                                 
034800*                                                                         
034900 aa050-Exit.  exit section.                                               
035000*                                                                         
035100 aa060-Baseline-Pass          section.                                    
035200*****************************************                                 
035300* Pass 2 - the same data again, no                                        
035400* battery fitted, for comparison.                                         
035500*                                                                         
035600     open      input Wide-File.                                           
035700     if        Wide-File-Status not = "00"                                
035800               display   SY141                                            
035900               move      16 to Return-Code                                
036000               goback                                                     
036100     end-if.                                                              
036200     move      "N" to WS-Eof-Switch.                                      
036300     move      "Y" to WS-Header-Switch.                                   
036400     perform   zz100-Read-Wide-File thru zz100-Exit.                      
036500     perform   zz320-Process-Baseline thru zz320-Exit                     
036600               until WS-Eof-Switch = "Y".                                 
036700     close     Wide-File.                                                 
036800*                                                                         
036900 aa060-Exit.  exit section.                                               
037000*                                                                         
037100 zz100-Read-Wide-File         section.                                    
037200*****************************************                                 
037300* Skip the header line (its timestamp                                     
037400* column carries the literal "timestamp")                                 
037500* then read on - same shape the rest of                                   
037600* this suite uses for every CSV input.                                    
037700*                                                                         
037800     read      Wide-File                                                  
037900               at end                                                     
038000               move      "Y" to WS-Eof-Switch                             
038100               go to     zz100-Exit                                       
038200     end-read.                                                            
038300     if        WS-Header-Switch = "Y"                                     
038400               move      "N" to WS-Header-Switch                          
038500               if        Wide-File-Record (1:9) = "timestamp"             
038600                         go to zz100-Read-Wide-File                       
038700               end-if                                                     
038800     end-if.                                                              
038900     move      spaces to WS-Ts-Text WS-Pv-Text WS-Con-Text.               
039000     unstring  Wide-File-Record delimited by ","                          
039100               into WS-Ts-Text                                            
039200                    WS-Pv-Text                                            
039300                    WS-Con-Text.                                          
039400     move      WS-Ts-Text to Wid-Timestamp.                               
039500     move      spaces to WS-Parse-Text-In.                                
039600     move      WS-Pv-Text to WS-Parse-Text-In.                            
039700     perform   zz305-Edit-Numeric-Text thru zz305-Exit.                   
039800     if        WS-Parse-Valid = "Y"                                       
039900               move WS-Parse-Value to Wid-Pv-Gen-Kw                       
040000     else                                                                 
040100               move zero to Wid-Pv-Gen-Kw                                 
040200     end-if.                                                              
040300     move      spaces to WS-Parse-Text-In.                                
040400     move      WS-Con-Text to WS-Parse-Text-In.                           
040500     perform   zz305-Edit-Numeric-Text thru zz305-Exit.                   
040600     if        WS-Parse-Valid = "Y"                                       
040700               move WS-Parse-Value to Wid-Consumption-Kw                  
040800     else                                                                 
040900               move zero to Wid-Consumption-Kw                            
041000     end-if.                                                              
041100     add       1 to WS-Recs-In.                                           
041200*                                                                         
041300 zz100-Exit.                                                              
041400     exit      section.                                                   
041500*                                                                         
041600 zz300-Get-Tou-Price          section.                                    
041700*****************************************                                 
041800* E.1 - flat sell price, peak buy price                                   
041900* for Peak-Start-Hour thru one hour                                       
042000* short of Peak-End-Hour, off-peak                                        
042100* buy price otherwise.                                                    
042200*                                                                         
042300     if        Wid-TS-Hour >= Bat-Peak-Start-Hour and                     
042400               Wid-TS-Hour <  Bat-Peak-End-Hour                           
042500               move "Y" to WS-Peak-Switch                                 
042600               move Bat-Buy-Peak to WS-Buy-Price                          
042700     else                                                                 
042800               move "N" to WS-Peak-Switch                                 
042900               move Bat-Buy-Offpeak to WS-Buy-Price                       
043000     end-if.                                                              
043100*                                                                         
043200 zz300-Exit.                                                              
043300     exit      section.                                                   
043400*                                                                         
043500 zz310-Process-With-Battery   section.                                    
043600*****************************************                                 
043700* One record of Pass 1 : work out net                                     
043800* power, dispatch the battery per E.2 or                                  
043900* E.3, price what is left over against                                    
044000* the grid, and roll the figures into                                     
044100* the with-battery accumulators.                                          
044200*                                                                         
044300     compute   WS-Net-Kw = Wid-Pv-Gen-Kw - Wid-Consumption-Kw.            
044400     perform   zz300-Get-Tou-Price thru zz300-Exit.                       
044500*                                                                         
044600     if        WS-Net-Kw > 0                                              
044700               perform zz330-Charge-Battery thru zz330-Exit               
044800               compute WS-Grid-Sale-Kw =                                  
044900                       WS-Net-Kw - WS-Charge-Kw                           
045000               move    zero to WS-Grid-Purch-Kw                           
045100     else                                                                 
045200               if      WS-Net-Kw < 0                                      
045300                       perform zz340-Discharge-Battery thru               
045400                               zz340-Exit                                 
045500                       compute WS-Grid-Purch-Kw =                         
045600                               WS-Need-Kw - WS-Discharge-Kw               
045700                       move  zero to WS-Grid-Sale-Kw                      
045800               else                                                       
045900                       move  zero to WS-Grid-Purch-Kw                     
046000                                     WS-Grid-Sale-Kw                      
046100                                     WS-Charge-Kw                         
046200                                     WS-Discharge-Kw                      
046300               end-if                                                     
046400     end-if.                                                              
046500*                                                                         
046600     compute   WS-Purch-Cost = WS-Grid-Purch-Kw * WS-Buy-Price.           
046700     compute   WS-Sale-Revenue = WS-Grid-Sale-Kw * Bat-Sell-Price.        
046800     compute   WS-Step-Cost = WS-Purch-Cost - WS-Sale-Revenue.            
046900     add       WS-Step-Cost to Bec-Cost-With-Battery.                     
047000     add       WS-Charge-Kw to Bec-Energy-Charged-Kwh.                    
047100     add       WS-Discharge-Kw to Bec-Energy-Discharged-Kwh.              
047200     if        In-Peak-Period                                             
047300               add WS-Grid-Purch-Kw to Bec-Peak-Purch-With                
047400     else                                                                 
047500               add WS-Grid-Purch-Kw to Bec-Offpeak-Purch-With             
047600     end-if.                                                              
047700     perform   zz100-Read-Wide-File thru zz100-Exit.                      
047800*                                                                         
047900 zz310-Exit.                                                              
048000     exit      section.                                                   
048100*                                                                         
048200 zz320-Process-Baseline       section.                                    
048300*****************************************                                 
048400* One record of Pass 2 : no battery                                       
048500* fitted, grid takes up the whole net                                     
048600* power either way.                                                       
048700*                                                                         
048800     compute   WS-Net-Kw = Wid-Pv-Gen-Kw - Wid-Consumption-Kw.            
048900     perform   zz300-Get-Tou-Price thru zz300-Exit.                       
049000     if        WS-Net-Kw > 0                                              
049100               move WS-Net-Kw to WS-Grid-Sale-Kw                          
049200               move zero to WS-Grid-Purch-Kw                              
049300     else                                                                 
049400               compute WS-Grid-Purch-Kw = WS-Net-Kw * -1                  
049500               move zero to WS-Grid-Sale-Kw                               
049600     end-if.                                                              
049700     compute   WS-Purch-Cost = WS-Grid-Purch-Kw * WS-Buy-Price.           
049800     compute   WS-Sale-Revenue = WS-Grid-Sale-Kw * Bat-Sell-Price.        
049900     compute   WS-Step-Cost = WS-Purch-Cost - WS-Sale-Revenue.            
050000     add       WS-Step-Cost to Bec-Cost-Without-Battery.                  
050100     if        In-Peak-Period                                             
050200               add WS-Grid-Purch-Kw to Bec-Peak-Purch-Without             
050300     else                                                                 
050400               add WS-Grid-Purch-Kw to Bec-Offpeak-Purch-Without          
050500     end-if.                                                              
050600     perform   zz100-Read-Wide-File thru zz100-Exit.                      
050700*                                                                         
050800 zz320-Exit.                                                              
050900     exit      section.                                                   
051000*                                                                         
051100 zz330-Charge-Battery         section.                                    
051200*****************************************                                 
051300* E.2 - charge is the smallest of the                                     
051400* surplus power, the charger's own rate                                   
051500* limit, and what the battery has room                                    
051600* left to take once efficiency is                                         
051700* allowed for; the level then moves up                                    
051800* by charge times efficiency.                                             
051900*                                                                         
052000     compute   WS-Room-Kwh = Bat-Capacity-Kwh - Bat-Level-Kwh.            
052100     compute   WS-Avail-By-Eff-Kwh rounded =                              
052200               WS-Room-Kwh / Bat-Efficiency.                              
052300     move      WS-Net-Kw to WS-Min-Kw.                                    
052400     if        Bat-Max-Charge-Kw < WS-Min-Kw                              
052500               move Bat-Max-Charge-Kw to WS-Min-Kw                        
052600     end-if.                                                              
052700     if        WS-Avail-By-Eff-Kwh < WS-Min-Kw                            
052800               move WS-Avail-By-Eff-Kwh to WS-Min-Kw                      
052900     end-if.                                                              
053000     move      WS-Min-Kw to WS-Charge-Kw.                                 
053100     compute   Bat-Level-Kwh rounded =                                    
053200               Bat-Level-Kwh + (WS-Charge-Kw * Bat-Efficiency).           
053300     if        Bat-Level-Kwh > Bat-Capacity-Kwh                           
053400               move Bat-Capacity-Kwh to Bat-Level-Kwh                     
053500     end-if.                                                              
053600*                                                                         
053700 zz330-Exit.                                                              
053800     exit      section.                                                   
053900*                                                                         
054000 zz340-Discharge-Battery      section.                                    
054100*****************************************                                 
054200* E.3 - discharge is the smallest of the                                  
054300* shortfall, the discharger's own rate                                    
054400* limit, and what the battery actually                                    
054500* holds once efficiency is allowed for;                                   
054600* the level then moves down by discharge                                  
054700* divided by efficiency.                                                  
054800*                                                                         
054900     compute   WS-Need-Kw = WS-Net-Kw * -1.                               
055000     compute   WS-Room-By-Eff-Kwh rounded =                               
055100               Bat-Level-Kwh * Bat-Efficiency.                            
055200     move      WS-Need-Kw to WS-Min-Kw.                                   
055300     if        Bat-Max-Discharge-Kw < WS-Min-Kw                           
055400               move Bat-Max-Discharge-Kw to WS-Min-Kw                     
055500     end-if.                                                              
055600     if        WS-Room-By-Eff-Kwh < WS-Min-Kw                             
055700               move WS-Room-By-Eff-Kwh to WS-Min-Kw                       
055800     end-if.                                                              
055900     move      WS-Min-Kw to WS-Discharge-Kw.                              
056000     compute   Bat-Level-Kwh rounded =                                    
056100               Bat-Level-Kwh - (WS-Discharge-Kw / Bat-Efficiency).        
056200     if        Bat-Level-Kwh < 0                                          
056300               move zero to Bat-Level-Kwh                                 
056400     end-if.                                                              
056500*                                                                         
056600 zz340-Exit.                                                              
056700     exit      section.                                                   
056800*                                                                         
056900 zz305-Edit-Numeric-Text      section.                                    
057000*****************************************                                 
057100* Convert Ws-Parse-Text-In (left                                          
057200* justified text, optional leading sign,                                  
057300* optional single decimal point) into                                     
057400* Ws-Parse-Value.  No intrinsic functions                                 
057500* used - digits are placed by reference                                   
057600* modification once the sign and decimal                                  
057700* point are located.  Sets Ws-Parse-Valid                                 
057800* to N on any malformed input - same                                      
057900* routine Hea010/Hea020/Hea040 carry.                                     
058000*                                                                         
058100     move      "+" to WS-Parse-Sign.                                      
058200     move      spaces to WS-Parse-Body.                                   
058300     move      WS-Parse-Text-In to WS-Parse-Body.                         
058400     if        WS-Parse-Text-In (1:1) = "+" or "-"                        
058500               move WS-Parse-Text-In (1:1) to                             
058600                    WS-Parse-Sign                                         
058700               move spaces to WS-Parse-Body                               
058800               move WS-Parse-Text-In (2:17) to                            
058900                    WS-Parse-Body                                         
059000     end-if.                                                              
059100     move      spaces to WS-Parse-Int-Part                                
059200                         WS-Parse-Frac-Part.                              
059300     unstring  WS-Parse-Body delimited by "."                             
059400               into WS-Parse-Int-Part                                     
059500                    WS-Parse-Frac-Part.                                   
059600*                                                                         
059700     move      spaces to WS-Generic-Text.                                 
059800     move      WS-Parse-Int-Part to WS-Generic-Text.                      
059900     perform   zz306-Scan-Digit-Field thru                                
060000               zz306-Exit.                                                
060100     move      WS-Generic-Len to WS-Parse-Int-Len.                        
060200     if        WS-Generic-Digits not = "Y" or                             
060300               WS-Parse-Int-Len = 0                                       
060400               move "N" to WS-Parse-Valid                                 
060500               go to zz305-Exit                                           
060600     end-if.                                                              
060700*                                                                         
060800     move      spaces to WS-Generic-Text.                                 
060900     move      WS-Parse-Frac-Part to WS-Generic-Text.                     
061000     perform   zz306-Scan-Digit-Field thru                                
061100               zz306-Exit.                                                
061200     move      WS-Generic-Len to WS-Parse-Frac-Len.                       
061300     if        WS-Generic-Digits not = "Y"                                
061400               move "N" to WS-Parse-Valid                                 
061500               go to zz305-Exit                                           
061600     end-if.                                                              
061700     if        WS-Parse-Frac-Len > 3                                      
061800               move 3 to WS-Parse-Frac-Len                                
061900     end-if.                                                              
062000*                                                                         
062100     move      zeros to WS-Parse-Int-Num.                                 
062200     move      WS-Parse-Int-Part (1:WS-Parse-Int-Len)                     
062300                 to WS-Parse-Int-Num-X                                    
062400                    (8 - WS-Parse-Int-Len :                               
062500                     WS-Parse-Int-Len).                                   
062600     move      zeros to WS-Parse-Frac-Num.                                
062700     if        WS-Parse-Frac-Len > 0                                      
062800               move WS-Parse-Frac-Part                                    
062900                      (1:WS-Parse-Frac-Len)                               
063000                 to WS-Parse-Frac-Num-X                                   
063100                      (1:WS-Parse-Frac-Len)                               
063200     end-if.                                                              
063300*                                                                         
063400     compute   WS-Parse-Value rounded =                                   
063500               WS-Parse-Int-Num +                                         
063600               (WS-Parse-Frac-Num / 1000).                                
063700     if        WS-Parse-Sign = "-"                                        
063800               compute WS-Parse-Value =                                   
063900                       WS-Parse-Value * -1                                
064000     end-if.                                                              
064100     move      "Y" to WS-Parse-Valid.                                     
064200*                                                                         
064300 zz305-Exit.                                                              
064400     exit      section.                                                   
064500*                                                                         
064600 zz306-Scan-Digit-Field       section.                                    
064700*****************************************                                 
064800* Scan Ws-Generic-Text (left justified,                                   
064900* space filled) from the left, stopping                                   
065000* at the first space, to give its                                         
065100* trimmed length; flags any non digit                                     
065200* found in that span.                                                     
065300*                                                                         
065400     move      zeros to WS-Generic-Len.                                   
065500     move      "Y" to WS-Generic-Digits.                                  
065600     perform   zz307-Scan-One-Char thru                                   
065700               zz307-Exit                                                 
065800               varying WS-Scan-Ptr from 1 by 1                            
065900               until WS-Scan-Ptr > 18                                     
066000               or WS-Generic-Text (WS-Scan-Ptr:1)                         
066100                    = space.                                              
066200*                                                                         
066300 zz306-Exit.                                                              
066400     exit      section.                                                   
066500*                                                                         
066600 zz307-Scan-One-Char          section.                                    
066700*****************************************                                 
066800* One character of the Zz306 scan - kept                                  
066900* as its own paragraph so the scan can                                    
067000* be driven by an out of line Perform                                     
067100* Varying (no inline Perform / End-Perform                                
067200* in this shop since the 1996 standard).                                  
067300*                                                                         
067400     if        WS-Generic-Text (WS-Scan-Ptr:1)                            
067500                 not numeric                                              
067600               move "N" to WS-Generic-Digits                              
067700     end-if.                                                              
067800     add       1 to WS-Generic-Len.                                       
067900*                                                                         
068000 zz307-Exit.                                                              
068100     exit      section.                                                   
068200*                                                                         
068300 zz700-Compute-Economics      section.                                    
068400*****************************************                                 
068500* E.5 - roll the two passes' totals into                                  
068600* the Bec- summary fields; payback is                                     
068700* only meaningful when the battery is                                     
068800* actually saving money year on year.                                     
068900*                                                                         
069000     compute   Bec-Daily-Savings =                                        
069100               Bec-Cost-Without-Battery - Bec-Cost-With-Battery.          
069200     compute   Bec-Annual-Savings = Bec-Daily-Savings * 365.              
069300     if        Bec-Annual-Savings > 0                                     
069400               compute Bec-Payback-Years rounded =                        
069500                       Bat-Cost / Bec-Annual-Savings                      
069600               move    "N" to Bec-Payback-Na                              
069700               move    spaces to WS-Payback-Caption                       
069800     else                                                                 
069900               move    zero to Bec-Payback-Years                          
070000               move    "Y" to Bec-Payback-Na                              
070100               move    "(not applicable)" to WS-Payback-Caption           
070200     end-if.                                                              
070300*                                                                         
070400     if        Bec-Energy-Charged-Kwh > 0                                 
070500               compute Bec-Rt-Efficiency rounded =                        
070600                       Bec-Energy-Discharged-Kwh /                        
070700                       Bec-Energy-Charged-Kwh                             
070800     else                                                                 
070900               move zero to Bec-Rt-Efficiency                             
071000     end-if.                                                              
071100     compute   WS-Rt-Eff-Pct rounded = Bec-Rt-Efficiency * 100.           
071200     compute   Bec-Utiliz-Cycles rounded =                                
071300               Bec-Energy-Discharged-Kwh / Bat-Capacity-Kwh.              
071400     compute   Bec-Peak-Reduction =                                       
071500               Bec-Peak-Purch-Without - Bec-Peak-Purch-With.              
071600     compute   Bec-Offpeak-Increase =                                     
071700               Bec-Offpeak-Purch-With - Bec-Offpeak-Purch-Without.        
071800*                                                                         
071900 zz700-Exit.                                                              
072000     exit      section.                                                   
072100*                                                                         
072200 aa070-Print-Report           section.                                    
072300*****************************************                                 
072400* One shot through the Rd - every Type                                    
072500* Detail record is generated exactly                                      
072600* once, in REPORTS section order; the                                     
072700* page heading prints automatically                                       
072800* ahead of the first Generate.                                            
072900*                                                                         
073000     initiate  Battery-Economics-Report.                                  
073100     generate  Rpt-Daily-Econ.                                            
073200     generate  Rpt-Annual-Proj.                                           
073300     generate  Rpt-Battery-Util.                                          
073400     generate  Rpt-Tou-Impact.                                            
073500     terminate Battery-Economics-Report.                                  
073600*                                                                         
073700 aa070-Exit.                                                              
073800     exit      section.                                                   
