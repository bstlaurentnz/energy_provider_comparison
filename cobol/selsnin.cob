000100********************************************                              
000200**   File Control Entry For Sensor Input  *                               
000300**     CSV line file, one reading/line.   *                               
000400********************************************                              
000500* 25/03/98 vbc - Created.                                                 
000600*                                                                         
000700      select  Sensor-In  assign       "SENSOR-IN"                         
000800                        organization line sequential                      
000900                        status       Sensor-In-Status.                    
