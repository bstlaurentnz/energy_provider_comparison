000100********************************************                              
000200**   FD For Wide Energy Record File         *                             
000300**    Header line timestamp,<entity cols>  *                              
000400**    written by the producing program.    *                              
000500********************************************                              
000600  fd  Wide-File.                                                          
000700  01  Wide-File-Record         pic x(300).                                
