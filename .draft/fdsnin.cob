C *******************************************
C *   FD For Sensor Input File              *
C *     Optional header line containing    *
C *      literal entity_id is skipped by   *
C *      the reading program.              *
C *******************************************
N  fd  Sensor-In.
N  01  Sensor-In-Record        pic x(200).
