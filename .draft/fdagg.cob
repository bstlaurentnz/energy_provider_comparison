C *******************************************
C *   FD For Aggregated Reading File        *
C *    Header line entity_id,state,         *
C *     last_changed written by Hea010.    *
C *******************************************
N  fd  Agg-File.
N  01  Agg-File-Record          pic x(200).
