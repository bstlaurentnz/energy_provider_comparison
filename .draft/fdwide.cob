C *******************************************
C *   FD For Wide Energy Record File         *
C *    Header line timestamp,<entity cols>  *
C *    written by the producing program.    *
C *******************************************
N  fd  Wide-File.
N  01  Wide-File-Record         pic x(300).
