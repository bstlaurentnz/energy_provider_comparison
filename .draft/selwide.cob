C *******************************************
C *   File Control Entry For Wide Energy   *
C *    Record File - Out Of Hea020/Hea040, *
C *    In To Hea050/Hea060.                *
C *******************************************
C  25/03/98 vbc - Created.
C  11/08/98 vbc - Widened record to 300 after
C                 pivot column growth request.
C
N      select  Wide-File  assign       "WIDE-FILE"
N                        organization line sequential
N                        status       Wide-File-Status.
