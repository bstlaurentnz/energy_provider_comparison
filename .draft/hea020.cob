C *****************************************************************
C *                                                               *
C *              H E A 0 2 0   -   Sensor Data Pivot              *
C *                                                               *
C *   Reads the long format aggregated reading file and reshapes *
C *   it into one row per rounded timestamp, one column per      *
C *   sensor (wide format), for the E and F analysis jobs.       *
C *                                                               *
C *****************************************************************
C
N identification          division.
C================================
C
N      program-id.       hea020.
N      author.           P J Renwick.
N      installation.     Solstice Metering Bureau, Data Services.
N      date-written.     21/05/91.
N      date-compiled.
N      security.         Copyright (C) 1991-2026 & later, Solstice
N                        Metering Bureau.  For internal use only.
C**
C    Remarks.          Second of three sensor-file utilities.
C                      The two entity columns are discovered as
C                      the file is read (first seen, first slot)
C                      then ordered alphabetically for output by
C                      Aa060, which only ever has the two slots
C                      to choose between - see the 2001 note.
C**
C    Called Modules.   None.
C**
C    Called By.        Hea030 (the pipeline driver), or run alone
C                      against an already aggregated file.
C**
C    Files Used.       Agg-File   (input)
C                      Wide-File  (output)
C**
C    Error Messages.   SY111, SY112, SY113, SY114.
C**
C Changes:
C 21/05/91 pjr - Created, fixed at 1 minute rounding.
C 30/09/92 tmk - Arg1 added for the rounding interval in minutes,
C                 0 = no rounding, per the Northgate request.
C 14/09/98 pjr - Y2K: all four digit years carried through,
C                 century comparison now safe.
C 11/04/01 djh - Entity table capped at 2 (PV + load) per the
C                 wide file contract; SY113 now aborts a run
C                 that sees a third distinct sensor id.
C 19/02/05 pjr - Duplicate cell resolution (B.2) corrected to
C                 compare original timestamps, was comparing
C                 read sequence which broke on re-runs.
C 09/03/11 djh - Return-Code now set on every exit path (16 on
C                 an abort, zero on a clean finish) so Hea030
C                 can tell whether the pipeline step worked.
C 09/03/11 djh - Output record now built from the copybook
C                 layout properly - Wshewid was not being
C                 copied in at all, and the old working area
C                 blanked the timestamp punctuation before
C                 every row.  Dates were going out with blanks
C                 where the dashes and colons belong.
C 09/03/11 djh - Agg-File-Status and Wide-File-Status were being
C                 tested in the open/read/write checks but were
C                 never declared anywhere - added the working
C                 storage group the Select entries were already
C                 pointing at.
C
N environment             division.
C================================
C
N copy "envdiv.cob".
C
N input-output            section.
N file-control.
N      copy "selagg.cob".
N      copy "selwide.cob".
C
N data                    division.
C================================
C
N file section.
C
N      copy "fdagg.cob".
N      copy "fdwide.cob".
C
N working-storage section.
C-----------------------
N 77  Prog-Name          pic x(16) value "HEA020 V 3.4.0".
C
N 01  WS-File-Statuses.
N     03  Agg-File-Status     pic xx value zero.
N     03  Wide-File-Status    pic xx value zero.
N     03  FILLER              pic x value space.
C
N 01  WS-Switches.
N     03  WS-Eof-Switch       pic x value "N".
N     03  WS-Found-Switch     pic x.
N     03  FILLER              pic x value space.
C
N 01  WS-Counters.
N     03  WS-Recs-In          pic 9(7) comp.
N     03  WS-Recs-Out         pic 9(7) comp.
N     03  WS-Interval-Mins    pic 9(2) comp value 1.
N     03  Ent-Count           pic 9(3) comp.
N     03  Row-Count           pic 9(5) comp.
N     03  WS-Scan-Ix          pic 9(5) comp.
N     03  WS-Scan-Ix2         pic 9(5) comp.
N     03  Row-Ix              pic 9(5) comp.
N     03  Col-Ix              pic 9(3) comp.
N     03  WS-Floor-Minute     pic 99   comp.
N     03  WS-Current-Ts-Num   pic 9(14) comp-3.
N     03  FILLER              pic x value space.
C
N 01  Arg1                    pic x(10).
C
N 01  HE-Entity-Table.
N     03  Ent-Entry           occurs 2 indexed Ent-Ix1.
N         05  Ent-Name            pic x(40).
N     03  FILLER              pic x value space.
C
N 01  HE-Entity-Order.
N     03  Ent-Order-Tbl       occurs 2 pic 9(1) comp.
N     03  FILLER              pic x value space.
C
N 01  HE-Wide-Table.
N     03  Row-Entry           occurs 2000
N                              indexed Row-Ix1 Row-Ix2.
N         05  Row-Year            pic 9(4).
N         05  Row-Month           pic 99.
N         05  Row-Day             pic 99.
N         05  Row-Hour            pic 99.
N         05  Row-Minute          pic 99.
N         05  Cell-Entry          occurs 2.
N             07  Cell-Value          pic s9(5)v999
N                                      comp-3.
N             07  Cell-Orig-Ts        pic 9(14) comp-3.
N             07  Cell-Set            pic x.
N     03  FILLER              pic x value space.
C
N 01  WS-Row-Hold.
N     03  filler              pic 9(4).
N     03  filler              pic 99.
N     03  filler              pic 99.
N     03  filler              pic 99.
N     03  filler              pic 99.
N     03  filler              occurs 2.
N         05  filler              pic s9(5)v999
N                                  comp-3.
N         05  filler              pic 9(14) comp-3.
N         05  filler              pic x.
C
N      copy "wshesnr.cob".
N      copy "wshewid.cob".
C
N 01  WS-Parsed-Entity        pic x(40).
N 01  WS-Parsed-State-Text    pic x(18).
N 01  WS-Parsed-Changed       pic x(26).
C
C  parsed Agg-Last-Changed pieces, reusing the
C  Agg-Lc-Parts picture positions directly.
C
N 01  WS-Parse-Area.
N     03  WS-Parse-Text-In    pic x(18).
N     03  WS-Parse-Body       pic x(17).
N     03  WS-Parse-Sign       pic x     value "+".
N     03  WS-Parse-Valid      pic x     value "Y".
N         88 Parse-Is-Valid          value "Y".
N     03  WS-Parse-Int-Part   pic x(9).
N     03  WS-Parse-Frac-Part  pic x(6).
N     03  WS-Parse-Int-Len    pic 9(2) comp.
N     03  WS-Parse-Frac-Len   pic 9(2) comp.
N     03  WS-Parse-Int-Num    pic 9(7).
N     03  WS-Parse-Int-Num-X  redefines WS-Parse-Int-Num
N                              pic x(7).
N     03  WS-Parse-Frac-Num   pic 9(3).
N     03  WS-Parse-Frac-Num-X redefines WS-Parse-Frac-Num
N                              pic x(3).
N     03  WS-Parse-Value      pic s9(7)v999 comp-3.
N     03  FILLER              pic x value space.
C
N 01  WS-Generic-Scan-Area.
N     03  WS-Generic-Text     pic x(18).
N     03  WS-Generic-Len      pic 9(2) comp.
N     03  WS-Generic-Digits   pic x     value "Y".
N         88 Generic-All-Digits     value "Y".
N     03  WS-Scan-Ptr         pic 9(2) comp.
N     03  FILLER              pic x value space.
C
N 01  WS-Name-Scan-Len         pic 9(2) comp.
C
N 01  WS-Header-Line          pic x(300).
N 01  WS-Data-Line            pic x(300).
N 01  WS-Build-Ptr            pic 9(3) comp.
N 01  WS-Cell-Text            pic -ZZZZ9.999.
C
N 01  Error-Messages.
N     03  SY111   pic x(40) value
N         "SY111 Cannot open Agg-File - aborting".
N     03  SY112   pic x(40) value
N         "SY112 Cannot open Wide-File - aborting".
N     03  SY113   pic x(55) value
N         "SY113 More than two distinct sensors - aborting".
N     03  SY114   pic x(45) value
N         "SY114 Row table full at 2000 - aborting".
N     03  FILLER              pic x value space.
C
N procedure division chaining Arg1.
C
C
N aa000-Main                  section.
C*****************************************
C  Open, validate Arg1, build the pivot
C  table in one pass, order it, write it.
C
N     open      input Agg-File.
N     if        Agg-File-Status not = "00"
N               display SY111
N               move 16 to Return-Code
N               goback
N     end-if.
N     open      output Wide-File.
N     if        Wide-File-Status not = "00"
N               display SY112
N               close Agg-File
N               move 16 to Return-Code
N               goback
N     end-if.
N     if        Arg1 not = spaces and
N               Arg1 (1:2) numeric
N               move Arg1 (1:2) to WS-Interval-Mins
N     end-if.
N     perform   aa050-Pivot-Readings thru
N               aa050-Exit.
N     perform   aa060-Sort-Entities thru
N               aa060-Exit.
N     perform   aa070-Sort-Rows thru
N               aa070-Exit.
N     perform   zz500-Write-Header thru
N               zz500-Exit.
N     perform   aa080-Write-Rows thru
N               aa080-Exit
N               varying Row-Ix1 from 1 by 1
N               until Row-Ix1 > Row-Count.
N     close     Agg-File Wide-File.
N     display   "HEA020 recs in  " WS-Recs-In.
N     display   "HEA020 rows out " WS-Recs-Out.
N     display   "HEA020 entities " Ent-Count.
N     move      zero to Return-Code.
N     goback.
C
N aa000-Exit.
N     exit      section.
C
N zz100-Read-Agg-In            section.
C*****************************************
N     read      Agg-File
N               at end move "Y" to WS-Eof-Switch
N               not at end add 1 to WS-Recs-In
N     end-read.
C
N zz100-Exit.
N     exit      section.
C
N aa050-Pivot-Readings         section.
C*****************************************
C  Priming read then process while not
C  end of file - the classic read ahead
C  shape used throughout this suite.
C
N     perform   zz100-Read-Agg-In thru
N               zz100-Exit.
N     perform   aa055-Process-One-Record thru
N               aa055-Exit
N               until WS-Eof-Switch = "Y".
C
N aa050-Exit.
N     exit      section.
C
N aa055-Process-One-Record     section.
C*****************************************
N     perform   zz300-Parse-Agg-Record thru
N               zz300-Exit.
N     if        Parse-Is-Valid
N               perform zz330-Find-Or-Add-Entity
N                       thru zz330-Exit
N               perform zz310-Floor-Minute
N                       thru zz310-Exit
N               perform zz340-Find-Or-Add-Row
N                       thru zz340-Exit
N               perform zz350-Store-Cell
N                       thru zz350-Exit
N     end-if.
N     perform   zz100-Read-Agg-In thru zz100-Exit.
C
N aa055-Exit.
N     exit      section.
C
N zz300-Parse-Agg-Record       section.
C*****************************************
C  Split the CSV line; the header record
C  (entity_id,state,last_changed) is
C  recognised by its literal text and
C  quietly skipped, same as Hea010.
C
N     move      spaces to HE-Aggregated-Reading.
N     move      "Y" to WS-Parse-Valid.
N     move      1 to WS-Scan-Ptr.
N     unstring  Agg-File-Record delimited by ","
N               into Agg-Entity-Id
N                    WS-Parse-Text-In
N                    WS-Parsed-Changed
N               pointer WS-Scan-Ptr.
N     if        Agg-Entity-Id = "entity_id" or
N               Agg-Entity-Id = spaces
N               move "N" to WS-Parse-Valid
N               go to zz300-Exit
N     end-if.
N     perform   zz305-Edit-Numeric-Text thru
N               zz305-Exit.
N     if        WS-Parse-Valid not = "Y"
N               go to zz300-Exit
N     end-if.
N     move      WS-Parse-Value to Agg-State.
N     move      spaces to Agg-Last-Changed.
N     move      WS-Parsed-Changed (1:24)
N                 to Agg-Last-Changed.
N     if        Agg-LC-Year not numeric or
N               Agg-LC-Month not numeric or
N               Agg-LC-Day not numeric or
N               Agg-LC-Hour not numeric or
N               Agg-LC-Minute not numeric
N               move "N" to WS-Parse-Valid
N               go to zz300-Exit
N     end-if.
N     move      "Y" to WS-Parse-Valid.
C
N zz300-Exit.
N     exit      section.
C
N zz305-Edit-Numeric-Text      section.
C*****************************************
C  Convert Ws-Parse-Text-In (left
C  justified text, optional leading sign,
C  optional single decimal point) into
C  Ws-Parse-Value.  No intrinsic functions
C  used - digits are placed by reference
C  modification once the sign and decimal
C  point are located.  Sets Ws-Parse-Valid
C  to N on any malformed input.
C
N     move      "+" to WS-Parse-Sign.
N     move      spaces to WS-Parse-Body.
N     move      WS-Parse-Text-In to WS-Parse-Body.
N     if        WS-Parse-Text-In (1:1) = "+" or "-"
N               move WS-Parse-Text-In (1:1) to
N                    WS-Parse-Sign
N               move spaces to WS-Parse-Body
N               move WS-Parse-Text-In (2:17) to
N                    WS-Parse-Body
N     end-if.
N     move      spaces to WS-Parse-Int-Part
N                         WS-Parse-Frac-Part.
N     unstring  WS-Parse-Body delimited by "."
N               into WS-Parse-Int-Part
N                    WS-Parse-Frac-Part.
C
N     move      spaces to WS-Generic-Text.
N     move      WS-Parse-Int-Part to WS-Generic-Text.
N     perform   zz306-Scan-Digit-Field thru
N               zz306-Exit.
N     move      WS-Generic-Len to WS-Parse-Int-Len.
N     if        WS-Generic-Digits not = "Y" or
N               WS-Parse-Int-Len = 0
N               move "N" to WS-Parse-Valid
N               go to zz305-Exit
N     end-if.
C
N     move      spaces to WS-Generic-Text.
N     move      WS-Parse-Frac-Part to WS-Generic-Text.
N     perform   zz306-Scan-Digit-Field thru
N               zz306-Exit.
N     move      WS-Generic-Len to WS-Parse-Frac-Len.
N     if        WS-Generic-Digits not = "Y"
N               move "N" to WS-Parse-Valid
N               go to zz305-Exit
N     end-if.
N     if        WS-Parse-Frac-Len > 3
N               move 3 to WS-Parse-Frac-Len
N     end-if.
C
N     move      zeros to WS-Parse-Int-Num.
N     move      WS-Parse-Int-Part (1:WS-Parse-Int-Len)
N                 to WS-Parse-Int-Num-X
N                    (8 - WS-Parse-Int-Len :
N                     WS-Parse-Int-Len).
N     move      zeros to WS-Parse-Frac-Num.
N     if        WS-Parse-Frac-Len > 0
N               move WS-Parse-Frac-Part
N                      (1:WS-Parse-Frac-Len)
N                 to WS-Parse-Frac-Num-X
N                      (1:WS-Parse-Frac-Len)
N     end-if.
C
N     compute   WS-Parse-Value rounded =
N               WS-Parse-Int-Num +
N               (WS-Parse-Frac-Num / 1000).
N     if        WS-Parse-Sign = "-"
N               compute WS-Parse-Value =
N                       WS-Parse-Value * -1
N     end-if.
N     move      "Y" to WS-Parse-Valid.
C
N zz305-Exit.
N     exit      section.
C
N zz306-Scan-Digit-Field       section.
C*****************************************
C  Scan Ws-Generic-Text (left justified,
C  space filled) from the left, stopping
C  at the first space, to give its
C  trimmed length; flags any non digit
C  found in that span.
C
N     move      zeros to WS-Generic-Len.
N     move      "Y" to WS-Generic-Digits.
N     perform   zz307-Scan-One-Char thru
N               zz307-Exit
N               varying WS-Scan-Ptr from 1 by 1
N               until WS-Scan-Ptr > 18
N               or WS-Generic-Text (WS-Scan-Ptr:1)
N                    = space.
C
N zz306-Exit.
N     exit      section.
C
N zz307-Scan-One-Char         section.
C*****************************************
C  One character of the Zz306 scan - kept
C  as its own paragraph so the scan can
C  be driven by an out of line Perform
C  Varying (no inline Perform / End-Perform
C  in this shop since the 1996 standard).
C
N     if        WS-Generic-Text (WS-Scan-Ptr:1)
N                 not numeric
N               move "N" to WS-Generic-Digits
N     end-if.
N     add       1 to WS-Generic-Len.
C
N zz307-Exit.
N     exit      section.
C
N zz310-Floor-Minute           section.
C*****************************************
C  B.1 - floor the minute of the parsed
C  timestamp down to the nearest interval
C  boundary; 0 means no rounding at all.
C
N     if        WS-Interval-Mins = 0
N               move Agg-LC-Minute to WS-Floor-Minute
N     else
N               divide Agg-LC-Minute by WS-Interval-Mins
N                       giving WS-Scan-Ix
N               multiply WS-Scan-Ix by WS-Interval-Mins
N                       giving WS-Floor-Minute
N     end-if.
C
N zz310-Exit.
N     exit      section.
C
N zz330-Find-Or-Add-Entity     section.
C*****************************************
C  Linear scan of the (small) entity
C  table - household sensor sets are two
C  entities in practice, PV and load, so
C  the table need not be large; see the
C  2005 note above on why it stays small.
C
N     move      "N" to WS-Found-Switch.
N     if        Ent-Count > 0
N               perform zz331-Compare-One-Entity
N                       thru zz331-Exit
N                       varying WS-Scan-Ix from 1 by 1
N                       until WS-Scan-Ix > Ent-Count
N                       or WS-Found-Switch = "Y"
N     end-if.
N     if        WS-Found-Switch = "Y"
N               go to zz330-Exit
N     end-if.
N     if        Ent-Count = 2
N               display SY113
N               close Agg-File Wide-File
N               move 16 to Return-Code
N               goback
N     end-if.
N     add       1 to Ent-Count.
N     move      Ent-Count to Col-Ix.
N     move      Agg-Entity-Id to Ent-Name (Col-Ix).
C
N zz330-Exit.
N     exit      section.
C
N zz331-Compare-One-Entity     section.
C*****************************************
N     if        Ent-Name (WS-Scan-Ix) = Agg-Entity-Id
N               move WS-Scan-Ix to Col-Ix
N               move "Y" to WS-Found-Switch
N     end-if.
C
N zz331-Exit.
N     exit      section.
C
N zz340-Find-Or-Add-Row        section.
C*****************************************
C  Linear scan for the floored timestamp;
C  Row-Count rows of up to 2000 in a run
C  covers a full day at one second
C  resolution with headroom to spare.
C
N     move      "N" to WS-Found-Switch.
N     if        Row-Count > 0
N               perform zz341-Compare-One-Row
N                       thru zz341-Exit
N                       varying WS-Scan-Ix from 1 by 1
N                       until WS-Scan-Ix > Row-Count
N                       or WS-Found-Switch = "Y"
N     end-if.
N     if        WS-Found-Switch = "Y"
N               go to zz340-Exit
N     end-if.
N     if        Row-Count = 2000
N               display SY114
N               close Agg-File Wide-File
N               move 16 to Return-Code
N               goback
N     end-if.
N     add       1 to Row-Count.
N     move      Row-Count to Row-Ix.
N     move      Agg-LC-Year to Row-Year (Row-Ix).
N     move      Agg-LC-Month to Row-Month (Row-Ix).
N     move      Agg-LC-Day to Row-Day (Row-Ix).
N     move      Agg-LC-Hour to Row-Hour (Row-Ix).
N     move      WS-Floor-Minute to Row-Minute (Row-Ix).
C
N zz340-Exit.
N     exit      section.
C
N zz341-Compare-One-Row        section.
C*****************************************
N     if        Row-Year (WS-Scan-Ix) = Agg-LC-Year and
N               Row-Month (WS-Scan-Ix) = Agg-LC-Month and
N               Row-Day (WS-Scan-Ix) = Agg-LC-Day and
N               Row-Hour (WS-Scan-Ix) = Agg-LC-Hour and
N               Row-Minute (WS-Scan-Ix) = WS-Floor-Minute
N               move WS-Scan-Ix to Row-Ix
N               move "Y" to WS-Found-Switch
N     end-if.
C
N zz341-Exit.
N     exit      section.
C
N zz350-Store-Cell             section.
C*****************************************
C  B.2 - last original timestamp wins for
C  a given (entity, rounded minute) cell;
C  Cell-Orig-Ts carries the unrounded
C  moment so a later duplicate reading for
C  the same minute still overwrites an
C  earlier one.
C
N     compute   WS-Current-Ts-Num =
N               Agg-LC-Year * 10000000000 +
N               Agg-LC-Month * 100000000 +
N               Agg-LC-Day * 1000000 +
N               Agg-LC-Hour * 10000 +
N               Agg-LC-Minute * 100 +
N               Agg-LC-Second.
N     if        Cell-Set (Row-Ix, Col-Ix) not = "Y" or
N               WS-Current-Ts-Num >
N               Cell-Orig-Ts (Row-Ix, Col-Ix)
N               move Agg-State to
N                    Cell-Value (Row-Ix, Col-Ix)
N               move WS-Current-Ts-Num to
N                    Cell-Orig-Ts (Row-Ix, Col-Ix)
N               move "Y" to
N                    Cell-Set (Row-Ix, Col-Ix)
N     end-if.
C
N zz350-Exit.
N     exit      section.
C
N aa060-Sort-Entities          section.
C*****************************************
C  B.4 - at most two entities can ever
C  reach this table (Zz330 aborts on a
C  third), so a straight compare of the
C  two names decides the column order;
C  no general sort is needed here.
C
N     if        Ent-Count = 0
N               go to aa060-Exit
N     end-if.
N     move      1 to Ent-Order-Tbl (1).
N     if        Ent-Count = 2
N               move 2 to Ent-Order-Tbl (2)
N               if Ent-Name (1) > Ent-Name (2)
N                  move 2 to Ent-Order-Tbl (1)
N                  move 1 to Ent-Order-Tbl (2)
N               end-if
N     end-if.
C
N aa060-Exit.
N     exit      section.
C
N aa070-Sort-Rows              section.
C*****************************************
C  Selection sort of the row table into
C  ascending timestamp order, same shape
C  as Hea010's bucket sort; 2000 rows at
C  worst makes an N squared pass cheap
C  enough for an overnight batch window.
C
N     if        Row-Count < 2
N               go to aa070-Exit
N     end-if.
N     perform   zz360-Selection-Pass thru
N               zz360-Exit
N               varying Row-Ix from 1 by 1
N               until Row-Ix >= Row-Count.
C
N aa070-Exit.
N     exit      section.
C
N zz360-Selection-Pass         section.
C*****************************************
N     move      Row-Ix to WS-Scan-Ix.
N     perform   zz361-Selection-Scan thru
N               zz361-Exit
N               varying WS-Scan-Ix2 from Row-Ix
N               by 1
N               until WS-Scan-Ix2 > Row-Count.
N     if        WS-Scan-Ix not = Row-Ix
N               move Row-Entry (Row-Ix) to WS-Row-Hold
N               move Row-Entry (WS-Scan-Ix) to
N                    Row-Entry (Row-Ix)
N               move WS-Row-Hold to Row-Entry (WS-Scan-Ix)
N     end-if.
C
N zz360-Exit.
N     exit      section.
C
N zz361-Selection-Scan         section.
C*****************************************
C  Row-Entry begins with the five numeric
C  date/time fields, so a group compare
C  gives correct chronological ordering
C  byte for byte without touching the
C  cell columns that follow them.
C
N     if        Row-Entry (WS-Scan-Ix2) (1:12) <
N               Row-Entry (WS-Scan-Ix) (1:12)
N               move WS-Scan-Ix2 to WS-Scan-Ix
N     end-if.
C
N zz361-Exit.
N     exit      section.
C
N zz500-Write-Header           section.
C*****************************************
C  B.4 - timestamp column first, then the
C  entity columns in the order Aa060 put
C  them in; header text comes straight
C  from the data, no keyword matching.
C
N     move      spaces to WS-Header-Line.
N     string    "timestamp" delimited by size
N               into WS-Header-Line
N               pointer WS-Build-Ptr.
N     if        Ent-Count > 0
N               perform zz510-Append-Header-Name
N                       thru zz510-Exit
N                       varying WS-Scan-Ix from 1 by 1
N                       until WS-Scan-Ix > Ent-Count
N     end-if.
N     move      WS-Header-Line to Wide-File-Record.
N     write     Wide-File-Record.
C
N zz500-Exit.
N     exit      section.
C
N zz510-Append-Header-Name     section.
C*****************************************
N     move      Ent-Order-Tbl (WS-Scan-Ix) to Col-Ix.
N     move      40 to WS-Name-Scan-Len.
N     perform   zz511-Name-Len-Scan thru
N               zz511-Exit
N               varying WS-Name-Scan-Len from 40 by -1
N               until WS-Name-Scan-Len = 1
N               or Ent-Name (Col-Ix) (WS-Name-Scan-Len:1)
N                    not = space.
N     string    "," delimited by size
N               Ent-Name (Col-Ix) (1:WS-Name-Scan-Len)
N                    delimited by size
N               into WS-Header-Line
N               pointer WS-Build-Ptr.
C
N zz510-Exit.
N     exit      section.
C
N zz511-Name-Len-Scan          section.
C*****************************************
C  Body is empty by design - the Until
C  test above does all the work; kept as
C  its own paragraph only because an out
C  of line Perform Varying must name one.
C
N     continue.
C
N zz511-Exit.
N     exit      section.
C
N aa080-Write-Rows             section.
C*****************************************
C  Walk the sorted row table; fill the
C  fixed two column Wide-Energy-Record
C  from whichever table slot Aa060 put
C  each entity into, zero filling a cell
C  nobody ever set (B.3).  Only the money
C  and weekday fields are zeroed here -
C  the date/time punctuation in
C  Wid-TS-Parts is literal-valued in
C  Wshewid and must never be blanked.
C
N     move      zero to Wid-Pv-Gen-Kw
N                        Wid-Consumption-Kw
N                        Wid-Weekday.
N     move      Row-Year (Row-Ix1) to Wid-TS-Year.
N     move      Row-Month (Row-Ix1) to Wid-TS-Month.
N     move      Row-Day (Row-Ix1) to Wid-TS-Day.
N     move      Row-Hour (Row-Ix1) to Wid-TS-Hour.
N     move      Row-Minute (Row-Ix1) to Wid-TS-Minute.
N     move      zero to Wid-TS-Second.
N     if        Ent-Count > 0 and
N               Cell-Set (Row-Ix1, Ent-Order-Tbl (1)) = "Y"
N               move Cell-Value (Row-Ix1, Ent-Order-Tbl (1))
N                 to Wid-Pv-Gen-Kw
N     end-if.
N     if        Ent-Count = 2 and
N               Cell-Set (Row-Ix1, Ent-Order-Tbl (2)) = "Y"
N               move Cell-Value (Row-Ix1, Ent-Order-Tbl (2))
N                 to Wid-Consumption-Kw
N     end-if.
N     move      spaces to WS-Data-Line.
N     move      1 to WS-Build-Ptr.
N     string    Wid-Timestamp delimited by size
N               "," delimited by size
N               into WS-Data-Line
N               pointer WS-Build-Ptr.
N     move      Wid-Pv-Gen-Kw to WS-Cell-Text.
N     perform   zz520-Append-Cell thru zz520-Exit.
N     move      Wid-Consumption-Kw to WS-Cell-Text.
N     move      Row-Count to WS-Scan-Ix.
N     perform   zz521-Append-Last-Cell thru
N               zz521-Exit.
N     move      WS-Data-Line to Wide-File-Record.
N     write     Wide-File-Record.
N     add       1 to WS-Recs-Out.
C
N aa080-Exit.
N     exit      section.
C
N zz520-Append-Cell            section.
C*****************************************
N     string    WS-Cell-Text delimited by size
N               "," delimited by size
N               into WS-Data-Line
N               pointer WS-Build-Ptr.
C
N zz520-Exit.
N     exit      section.
C
N zz521-Append-Last-Cell       section.
C*****************************************
C  Final column carries no trailing
C  comma; kept as its own paragraph
C  rather than a condition on Zz520 so
C  that section stays a one liner.
C
N     string    WS-Cell-Text delimited by size
N               into WS-Data-Line
N               pointer WS-Build-Ptr.
C
N zz521-Exit.
N     exit      section.
