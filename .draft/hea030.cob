C *****************************************************************
C *                                                               *
C *              H E A 0 3 0   -   Pipeline Driver                *
C *                                                               *
C *   Runs Hea010 (aggregate) then Hea020 (pivot) back to back,  *
C *   so ops can kick off one job instead of two for the common  *
C *   raw-drop-to-wide-file run.  Aborts the whole job if either *
C *   step comes back with a bad Return-Code, and can optionally *
C *   scrub the intermediate Agg-File once Hea020 is done with   *
C *   it.                                                        *
C *                                                               *
C *****************************************************************
C
N identification          division.
C================================
C
N      program-id.       hea030.
N      author.           P J Renwick.
N      installation.     Solstice Metering Bureau, Data Services.
N      date-written.     03/06/91.
N      date-compiled.
N      security.         Copyright (C) 1991-2026 & later, Solstice
N                        Metering Bureau.  For internal use only.
C**
C    Remarks.          Third of the three sensor-file utilities.
C                      Chains Hea010 into Hea020 so the nightly
C                      job stream only has to schedule one step
C                      for the common raw-to-wide conversion.
C**
C    Called Modules.   Hea010, Hea020.
C**
C    Called By.        Scheduled directly from the nightly run
C                      book, in place of running Hea010 and
C                      Hea020 as two separate steps.
C**
C    Files Used.       None opened here - Sensor-In, Agg-File and
C                      Wide-File are opened and closed inside the
C                      called programs.  Agg-File is removed from
C                      disk at the end of this run when Arg2
C                      asks for it.
C**
C    Error Messages.   SY121, SY122.
C**
C Changes:
C 03/06/91 pjr - Created, chains Hea010 straight into Hea020
C                 with no intermediate file cleanup.
C 14/02/93 tmk - Arg1 added, passed through to Hea020 as the
C                 rounding interval, default 1 minute per the
C                 bureau standard.
C 09/07/95 pjr - Arg2 added - "Y" now removes the intermediate
C                 Agg-File once Hea020 has finished with it, so
C                 the overnight run does not silt up the drop
C                 folder with working files.
C 14/09/98 pjr - Y2K: no century-sensitive data held in this
C                 program, confirmed clean, no change needed.
C 22/05/03 tmk - Abort logic tightened to test Return-Code after
C                 each chained call rather than assuming success;
C                 the bureau had a silent bad run when Hea010 hit
C                 SY103 but Hea030 carried on into Hea020 anyway.
C 09/03/11 djh - Uses CBL_DELETE_FILE for the intermediate file
C                 cleanup, matching the CBL_CHECK_FILE_EXIST
C                 routine already in use on the build utility.
C
N environment             division.
C================================
C
N copy "envdiv.cob".
C
N data                    division.
C================================
C
N working-storage section.
C-----------------------
N 77  Prog-Name          pic x(16) value "HEA030 V 1.3.0".
C
N 01  Arg1                pic x(10) value spaces.
N 01  Arg2                pic x(10) value spaces.
C
N 01  WS-Delete-Flag      pic x     value "N".
N     88 WS-Delete-Intermediate  value "Y".
C
N 01  WS-Hea010-Arg       pic x(10) value spaces.
C
C  --- Arg2 only ever carries a single Y/N flag in byte one,
C      with the rest of the field unused padding - the view
C      below lines that flag byte up as its own elementary
C      item so the test below does not have to reach into
C      Arg2 with a reference modifier.
C
N 01  WS-Arg2-Flag-View   redefines Arg2.
N     03  WS-Arg2-Flag-Byte   pic x.
N     03  filler              pic x(9).
C
N 01  WS-Agg-File-Name    pic x(9)  value "AGG-FILE".
N 01  WS-Delete-Status    pic s9(9) comp-5 value zero.
C
C  --- CBL_DELETE_FILE hands back a binary return code, but when
C      it is not zero we want the raw bytes for the warning line
C      rather than a signed number that would just read "-1" or
C      worse to whoever is on call that night.
C
N 01  WS-Delete-Status-X  redefines WS-Delete-Status
N                          pic x(4).
C
N 01  Error-Messages.
N     03  SY121   pic x(45) value
N         "SY121 Hea010 aggregation step failed - abort".
N     03  SY122   pic x(45) value
N         "SY122 Hea020 pivot step failed - abort".
N     03  FILLER              pic x value space.
C
N 01  WS-Abort-Text       pic x(45) value spaces.
C
C  --- lines the leading message number off whichever of the
C      two abort texts above gets moved in, so the scheduler's
C      log scan can pick the code up on its own line rather
C      than grepping the full sentence.
C
N 01  WS-Abort-Text-Parts redefines WS-Abort-Text.
N     03  WS-Abort-Code       pic x(5).
N     03  filler              pic x(40).
C
N procedure division chaining Arg1
N                             Arg2.
C
N aa000-Main                  section.
C****************************************
C  Controls the whole pipeline run : call
C  Hea010, check it worked, call Hea020,
C  check that too, then clean up the
C  intermediate file if asked to.
C
N     display   Prog-Name " starting".
N     move      "N" to WS-Delete-Flag.
N     if        WS-Arg2-Flag-Byte = "Y" or WS-Arg2-Flag-Byte = "y"
N               move "Y" to WS-Delete-Flag
N     end-if.
C
N     call      "HEA010" using WS-Hea010-Arg.
N     if        Return-Code not = zero
N               move SY121 to WS-Abort-Text
N               display SY121
N               display "HEA030 ABORT - REASON CODE " WS-Abort-Code
N               move 16 to Return-Code
N               goback
N     end-if.
C
N     call      "HEA020" using Arg1.
N     if        Return-Code not = zero
N               move SY122 to WS-Abort-Text
N               display SY122
N               display "HEA030 ABORT - REASON CODE " WS-Abort-Code
N               move 16 to Return-Code
N               goback
N     end-if.
C
N     if        WS-Delete-Intermediate
N               perform zz400-Delete-Intermediate
N                       thru zz400-Exit
N     end-if.
C
N     display   "HEA030 pipeline complete".
N     move      zero to Return-Code.
N     goback.
C
N aa000-Exit.  exit section.
C
N zz400-Delete-Intermediate   section.
C****************************************
C  Hea020 has read Agg-File to the end
C  and closed it by now, so it is safe to
C  remove the working copy here.  A
C  non-zero Return-Code from the runtime
C  delete routine is logged, not treated
C  as a pipeline abort - the wide file is
C  already written and good.
C
N     call      "CBL_DELETE_FILE" using WS-Agg-File-Name.
N     move      Return-Code to WS-Delete-Status.
N     if        WS-Delete-Status not = zero
N               display "HEA030 warning - could not remove "
N                       WS-Agg-File-Name
N               display "HEA030 delete status "
N                       WS-Delete-Status-X
N     end-if.
C
N zz400-Exit.
N     exit      section.
