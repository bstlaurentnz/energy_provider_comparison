C *******************************************
C *   FD For Provider Configuration File     *
C *    One Provider Per Line, See Wsheprv   *
C *    Copybook Header For The Delimited    *
C *    Layout (Comma/Pipe/Tilde Nesting).   *
C *******************************************
N  fd  Prov-Cfg.
N  01  Prov-Cfg-Record          pic x(800).
