C *******************************************
C *   File Control Entry For Meter Extract *
C *    Input File - Electricity Authority  *
C *    Style Export, 48 Half Hour Slots.   *
C *******************************************
C  02/06/99 vbc - Created.
C
N      select  Meter-In   assign       "METER-IN"
N                        organization line sequential
N                        status       Meter-In-Status.
