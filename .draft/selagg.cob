C *******************************************
C *   File Control Entry For Aggregated    *
C *    Reading File - Out Of Hea010,       *
C *    In To Hea020.                       *
C *******************************************
C  25/03/98 vbc - Created.
C
N      select  Agg-File   assign       "AGG-FILE"
N                        organization line sequential
N                        status       Agg-File-Status.
