C *****************************************************************
C *                                                               *
C *           H E A 0 1 0   -   Sensor Reading Aggregator         *
C *                                                               *
C *   Reads long format sensor readings from Sensor-In, rejects  *
C *   bad records, buckets survivors into whole minute intervals *
C *   per sensor and writes one aggregated reading per (sensor,  *
C *   minute) group to Agg-File, sorted by entity then bucket.   *
C *                                                               *
C *****************************************************************
C
N identification          division.
C================================
C
N      program-id.       hea010.
N      author.           P J Renwick.
N      installation.     Solstice Metering Bureau, Data Services.
N      date-written.     14/05/91.
N      date-compiled.
N      security.         Copyright (C) 1991-2026 & later, Solstice
N                        Metering Bureau.  For internal use only.
C**
C    Remarks.          First of three sensor-file utilities, this
C                      one cleans and time-buckets the raw drop
C                      file from the hub loggers before Hea020
C                      re-shapes it into the wide analysis file.
C**
C    Called Modules.   None.
C**
C    Called By.        Hea030 (the pipeline driver), or run alone
C                      for a cleaned long-format audit trail.
C**
C    Files Used.       Sensor-In  (input)
C                      Agg-File   (output)
C**
C    Error Messages.   SY101, SY102, SY103.
C**
C Changes:
C 14/05/91 pjr - Created.  Mean aggregation only, to match the
C                 first cut of the Logger Interchange format.
C 02/11/91 pjr - Added max/min/last methods per bureau request
C                 from the Northgate pilot site.
C 19/08/92 tmk - Bucket table enlarged 800 to 2000 entries, site
C                counts had grown past the old limit (SY103).
C 23/01/94 pjr - Reject count now printed with input/output
C                 counts on the completion banner.
C 11/03/96 tmk - Housekeeping, tidied up comments, no logic
C                 change.
C 14/09/98 pjr - Y2K: bucket year widened to 4 digits throughout,
C                 Last-Changed compare now century safe.
C 07/02/00 tmk - Confirmed clean running over the century
C                 rollover, no further changes needed.
C 30/06/03 pjr - Rounding of the aggregated value corrected to
C                 round half away from zero, was truncating.
C 18/11/06 djh - Arg1 added to allow ops to select the
C                 aggregation method without a recompile.
C 09/03/11 djh - Return-Code now set on every exit path (16 on
C                 an abort, zero on a clean finish) so Hea030
C                 can tell whether the pipeline step worked.
C 09/03/11 djh - Sensor-In-Status and Agg-File-Status were being
C                 tested in the open/read/write checks but were
C                 never declared anywhere - added the working
C                 storage group the Select entries were already
C                 pointing at.
C
N environment             division.
C================================
C
N copy "envdiv.cob".
C
N input-output            section.
N file-control.
N      copy "selsnin.cob".
N      copy "selagg.cob".
C
N data                    division.
C================================
C
N file section.
C
N      copy "fdsnin.cob".
N      copy "fdagg.cob".
C
N working-storage section.
C-----------------------
N 77  Prog-Name          pic x(16) value "HEA010 V 4.6.0".
C
N 01  WS-File-Statuses.
N     03  Sensor-In-Status    pic xx value zero.
N     03  Agg-File-Status     pic xx value zero.
N     03  FILLER              pic x value space.
C
N 01  WS-Switches.
N     03  WS-Eof-Switch       pic x value "N".
N        88 WS-At-Eof                value "Y".
N     03  WS-Header-Switch    pic x value "Y".
N     03  FILLER              pic x value space.
C
N 01  WS-Counters.
N     03  WS-Recs-In          pic 9(7)   comp.
N     03  WS-Recs-Rejected    pic 9(7)   comp.
N     03  WS-Recs-Out         pic 9(7)   comp.
N     03  WS-Bkt-Count        pic 9(5)   comp.
N     03  WS-Bkt-Ix           pic 9(5)   comp.
N     03  WS-Scan-Ix          pic 9(5)   comp.
N     03  WS-Found-Switch     pic x.
N     03  FILLER              pic x value space.
C
N 01  WS-Method-Area.
N     03  WS-Agg-Method       pic x(10) value "AVERAGE".
N        88 WS-Method-Average     value "AVERAGE".
N        88 WS-Method-Max         value "MAX".
N        88 WS-Method-Min         value "MIN".
N        88 WS-Method-Last        value "LAST".
N     03  FILLER              pic x value space.
C
N 01  WS-Current-Ts-Num       pic 9(14) comp-3.
C
C  --- generic text-to-signed-number parsing work area, no
C      intrinsic functions used, digits placed by reference
C      modification - see Zz305/Zz306.
C
N 01  WS-Parse-Area.
N     03  WS-Parse-Text-In    pic x(18).
N     03  WS-Parse-Body       pic x(17).
N     03  WS-Parse-Sign       pic x     value "+".
N     03  WS-Parse-Valid      pic x     value "Y".
N         88 Parse-Is-Valid          value "Y".
N     03  WS-Parse-Int-Part   pic x(9).
N     03  WS-Parse-Frac-Part  pic x(6).
N     03  WS-Parse-Int-Len    pic 9(2) comp.
N     03  WS-Parse-Frac-Len   pic 9(2) comp.
N     03  WS-Parse-Int-Num    pic 9(7).
N     03  WS-Parse-Int-Num-X  redefines WS-Parse-Int-Num
N                              pic x(7).
N     03  WS-Parse-Frac-Num   pic 9(3).
N     03  WS-Parse-Frac-Num-X redefines WS-Parse-Frac-Num
N                              pic x(3).
N     03  WS-Parse-Value      pic s9(7)v999 comp-3.
N     03  FILLER              pic x value space.
C
N 01  WS-Generic-Scan-Area.
N     03  WS-Generic-Text     pic x(18).
N     03  WS-Generic-Len      pic 9(2) comp.
N     03  WS-Generic-Digits   pic x     value "Y".
N         88 Generic-All-Digits     value "Y".
N     03  WS-Scan-Ptr         pic 9(2) comp.
N     03  FILLER              pic x value space.
C
C  --- minute bucket table, one entry per distinct
C      (entity, minute) group seen so far this run.
C
N 01  HE-Bucket-Table.
N     03  Bkt-Entry           occurs 2000
N                              indexed Bkt-Ix-1 Bkt-Ix-2.
N         05  Bkx-Key.
N             07  Bkx-Entity-Id   pic x(40).
N             07  Bkx-Year        pic 9(4).
N             07  Bkx-Month       pic 99.
N             07  Bkx-Day         pic 99.
N             07  Bkx-Hour        pic 99.
N             07  Bkx-Minute      pic 99.
N         05  Bkt-Sum             pic s9(9)v9(6) comp-3.
N         05  Bkt-Count           pic 9(7)       comp.
N         05  Bkt-Max             pic s9(7)v999  comp-3.
N         05  Bkt-Min             pic s9(7)v999  comp-3.
N         05  Bkt-Last-Value      pic s9(7)v999  comp-3.
N         05  Bkt-Last-Ts-Num     pic 9(14)      comp-3.
N         05  filler              pic x(4).
C
N      copy "wshesnr.cob".
C
N 01  WS-Agg-Out-Line.
N     03  WS-Out-Entity       pic x(40).
N     03  filler              pic x      value ",".
N     03  WS-Out-State        pic -ZZZZZ9.999.
N     03  filler              pic x      value ",".
N     03  WS-Out-Changed      pic x(24).
N     03  filler              pic x(107).
C
N 01  WS-Bkt-Hold.
N     03  filler              pic x(52).
N     03  filler              pic s9(9)v9(6) comp-3.
N     03  filler              pic 9(7)       comp.
N     03  filler              pic s9(7)v999  comp-3.
N     03  filler              pic s9(7)v999  comp-3.
N     03  filler              pic s9(7)v999  comp-3.
N     03  filler              pic 9(14)      comp-3.
N     03  filler              pic x(4).
C
N 01  WS-Scan-Ix2             pic 9(5)       comp.
N 01  WS-Hdr-Line             pic x(40) value
N         "entity_id,state,last_changed".
C
N 01  WS-Report-Figs.
N     03  WS-Rpt-In           pic zzz,zz9.
N     03  WS-Rpt-Rej          pic zzz,zz9.
N     03  WS-Rpt-Out          pic zzz,zz9.
N     03  FILLER              pic x value space.
C
N 01  Arg1                    pic x(10).
C
N 01  Error-Messages.
N     03  SY101   pic x(40) value
N         "SY101 Cannot open Sensor-In - aborting".
N     03  SY102   pic x(40) value
N         "SY102 Cannot open Agg-File - aborting".
N     03  SY103   pic x(52) value
N         "SY103 Bucket table full at 2000 entries".
N     03  FILLER              pic x value space.
C
N procedure division chaining Arg1.
C
N aa000-Main                  section.
C****************************************
C  Controls the whole run : open files,
C  drive the read/process/write cycle,
C  sort the bucket table, emit it, close
C  down and print the completion banner.
C
N     display   Prog-Name " starting".
N     if        Arg1 not = spaces
N               move      Arg1 to WS-Agg-Method
N     end-if.
C
N     open      input  Sensor-In.
N     if        Sensor-In-Status not = "00"
N               display   SY101
N               move      16 to Return-Code
N               goback
N     end-if.
C
N     open      output Agg-File.
N     if        Agg-File-Status not = "00"
N               display   SY102
N               close     Sensor-In
N               move      16 to Return-Code
N               goback
N     end-if.
C
N     move      zeros to WS-Recs-In
N                        WS-Recs-Rejected
N                        WS-Recs-Out
N                        WS-Bkt-Count.
C
N     perform   zz100-Read-Sensor-In thru zz100-Exit.
N     perform   aa050-Process-One-Reading thru aa050-Exit
N               until WS-Eof-Switch = "Y".
C
N     perform   aa060-Sort-Buckets thru aa060-Exit.
N     perform   zz500-Write-Aggregates thru zz500-Exit
N               varying WS-Bkt-Ix from 1 by 1
N               until WS-Bkt-Ix > WS-Bkt-Count.
C
N     close     Sensor-In
N               Agg-File.
C
N     move      WS-Recs-In       to WS-Rpt-In.
N     move      WS-Recs-Rejected to WS-Rpt-Rej.
N     move      WS-Recs-Out      to WS-Rpt-Out.
N     display   "HEA010 complete - method " WS-Agg-Method.
N     display   "  records read      - " WS-Rpt-In.
N     display   "  records rejected  - " WS-Rpt-Rej.
N     display   "  records written   - " WS-Rpt-Out.
N     move      zero to Return-Code.
N     goback.
C
N aa000-Exit.  exit section.
C
N zz100-Read-Sensor-In         section.
C****************************************
C  Skip the optional header line (it
C  contains the literal "entity_id" in
C  the first field) then read on.
C
N     read      Sensor-In
N               at end
N               move      "Y" to WS-Eof-Switch
N               go to     zz100-Exit
N     end-read.
N     if        WS-Header-Switch = "Y"
N               move      "N" to WS-Header-Switch
N               if        Sensor-In-Record (1:9) = "entity_id"
N                         go to zz100-Read-Sensor-In
N               end-if
N     end-if.
N     add       1 to WS-Recs-In.
C
N zz100-Exit.
N     exit      section.
N aa050-Process-One-Reading    section.
C****************************************
C  Edit the current record; if it is
C  clean, bucket it by minute and feed
C  the accumulators, otherwise count it
C  as rejected (A.1).  Then read ahead.
C
N     perform   zz300-Edit-Reading thru zz300-Exit.
N     if        WS-Parse-Valid = "Y"
N               perform zz310-Bucket-Time thru zz310-Exit
N               perform zz330-Find-Or-Add-Bucket thru
N                       zz330-Exit
N               perform zz320-Accumulate thru zz320-Exit
N     else
N               add     1 to WS-Recs-Rejected
N     end-if.
N     perform   zz100-Read-Sensor-In thru zz100-Exit.
C
N aa050-Exit.  exit section.
C
N zz300-Edit-Reading           section.
C****************************************
C  Split the CSV line, then apply the
C  A.1 validity filter - blank, literal
C  unknown, or non numeric state is
C  rejected, as is an unparseable
C  Last-Changed timestamp.
C
N     move      spaces to HE-Sensor-Reading.
N     move      1 to WS-Scan-Ptr.
N     unstring  Sensor-In-Record delimited by ","
N               into Sen-Entity-Id
N                    Sen-State-Text
N                    Sen-Last-Changed
N               pointer WS-Scan-Ptr.
N     move      "Y" to WS-Parse-Valid.
N     if        Sen-State-Text = spaces or
N               Sen-State-Text = "unknown"
N               move "N" to WS-Parse-Valid
N               go to zz300-Exit
N     end-if.
N     move      spaces to WS-Parse-Text-In.
N     move      Sen-State-Text to WS-Parse-Text-In.
N     perform   zz305-Edit-Numeric-Text thru
N               zz305-Exit.
N     if        WS-Parse-Valid not = "Y"
N               go to zz300-Exit
N     end-if.
N     move      WS-Parse-Value to Sen-State-Num.
C
C  Last-Changed must be at least the 19
C  char prefix YYYY-MM-DD HH:MM:SS ; the
C  trailing fraction and Z are optional
C  and are not validated further here.
C
N     if        Sen-Last-Changed (5:1) not = "-" or
N               Sen-Last-Changed (8:1) not = "-" or
N               Sen-Last-Changed (11:1) not = " " or
N               Sen-Last-Changed (14:1) not = ":" or
N               Sen-Last-Changed (17:1) not = ":" or
N               Sen-Last-Changed (1:4) not numeric or
N               Sen-Last-Changed (6:2) not numeric or
N               Sen-Last-Changed (9:2) not numeric or
N               Sen-Last-Changed (12:2) not numeric or
N               Sen-Last-Changed (15:2) not numeric or
N               Sen-Last-Changed (18:2) not numeric
N               move "N" to WS-Parse-Valid
N               go to zz300-Exit
N     end-if.
N     set       Sen-State-Is-Valid to true.
C
N zz300-Exit.
N     exit      section.
N zz305-Edit-Numeric-Text      section.
C****************************************
C  Convert Ws-Parse-Text-In (left
C  justified text, optional leading
C  sign, optional single decimal point)
C  into Ws-Parse-Value.  No intrinsic
C  functions used - digits are placed
C  by reference modification once the
C  sign and decimal point are located.
C  Sets Ws-Parse-Valid to N on any
C  malformed input.
C
N     move      "+" to WS-Parse-Sign.
N     move      spaces to WS-Parse-Body.
N     move      WS-Parse-Text-In to WS-Parse-Body.
N     if        WS-Parse-Text-In (1:1) = "+" or "-"
N               move WS-Parse-Text-In (1:1) to
N                    WS-Parse-Sign
N               move spaces to WS-Parse-Body
N               move WS-Parse-Text-In (2:17) to
N                    WS-Parse-Body
N     end-if.
N     move      spaces to WS-Parse-Int-Part
N                         WS-Parse-Frac-Part.
N     unstring  WS-Parse-Body delimited by "."
N               into WS-Parse-Int-Part
N                    WS-Parse-Frac-Part.
C
N     move      spaces to WS-Generic-Text.
N     move      WS-Parse-Int-Part to WS-Generic-Text.
N     perform   zz306-Scan-Digit-Field thru
N               zz306-Exit.
N     move      WS-Generic-Len to WS-Parse-Int-Len.
N     if        WS-Generic-Digits not = "Y" or
N               WS-Parse-Int-Len = 0
N               move "N" to WS-Parse-Valid
N               go to zz305-Exit
N     end-if.
C
N     move      spaces to WS-Generic-Text.
N     move      WS-Parse-Frac-Part to WS-Generic-Text.
N     perform   zz306-Scan-Digit-Field thru
N               zz306-Exit.
N     move      WS-Generic-Len to WS-Parse-Frac-Len.
N     if        WS-Generic-Digits not = "Y"
N               move "N" to WS-Parse-Valid
N               go to zz305-Exit
N     end-if.
N     if        WS-Parse-Frac-Len > 3
N               move 3 to WS-Parse-Frac-Len
N     end-if.
C
N     move      zeros to WS-Parse-Int-Num.
N     move      WS-Parse-Int-Part (1:WS-Parse-Int-Len)
N                 to WS-Parse-Int-Num-X
N                    (8 - WS-Parse-Int-Len :
N                     WS-Parse-Int-Len).
N     move      zeros to WS-Parse-Frac-Num.
N     if        WS-Parse-Frac-Len > 0
N               move WS-Parse-Frac-Part
N                      (1:WS-Parse-Frac-Len)
N                 to WS-Parse-Frac-Num-X
N                      (1:WS-Parse-Frac-Len)
N     end-if.
C
N     compute   WS-Parse-Value rounded =
N               WS-Parse-Int-Num +
N               (WS-Parse-Frac-Num / 1000).
N     if        WS-Parse-Sign = "-"
N               compute WS-Parse-Value =
N                       WS-Parse-Value * -1
N     end-if.
N     move      "Y" to WS-Parse-Valid.
C
N zz305-Exit.
N     exit      section.
C
N zz306-Scan-Digit-Field       section.
C****************************************
C  Scan Ws-Generic-Text (left justified,
C  space filled) from the left, stopping
C  at the first space, to give its
C  trimmed length; flags any non digit
C  found in that span.  Used twice per
C  call to Zz305, once for the integer
C  part and once for the fraction part.
C
N     move      zeros to WS-Generic-Len.
N     move      "Y" to WS-Generic-Digits.
N     perform   zz307-Scan-One-Char thru
N               zz307-Exit
N               varying WS-Scan-Ptr from 1 by 1
N               until WS-Scan-Ptr > 18
N               or WS-Generic-Text (WS-Scan-Ptr:1)
N                    = space.
C
N zz306-Exit.
N     exit      section.
C
N zz307-Scan-One-Char         section.
C****************************************
C  One character of the Zz306 scan -
C  kept as its own paragraph so the
C  scan can be driven by an out of
C  line Perform Varying (no inline
C  Perform / End-Perform in this shop
C  since the 1996 coding standard).
C
N     if        WS-Generic-Text (WS-Scan-Ptr:1)
N                 not numeric
N               move "N" to WS-Generic-Digits
N     end-if.
N     add       1 to WS-Generic-Len.
C
N zz307-Exit.
N     exit      section.
N zz310-Bucket-Time            section.
C****************************************
C  A.2 - floor the reading's Last-
C  Changed to the whole minute to get
C  its bucket key; seconds/fraction are
C  dropped, never rounded up.
C
N     move      Sen-Entity-Id to Bkt-Entity-Id.
N     move      Sen-LC-Year   to Bkt-Year.
N     move      Sen-LC-Month  to Bkt-Month.
N     move      Sen-LC-Day    to Bkt-Day.
N     move      Sen-LC-Hour   to Bkt-Hour.
N     move      Sen-LC-Minute to Bkt-Minute.
N     compute   WS-Current-Ts-Num =
N               Sen-LC-Year   * 10000000000 +
N               Sen-LC-Month  * 100000000 +
N               Sen-LC-Day    * 1000000 +
N               Sen-LC-Hour   * 10000 +
N               Sen-LC-Minute * 100 +
N               Sen-LC-Second.
C
N zz310-Exit.
N     exit      section.
C
N zz330-Find-Or-Add-Bucket     section.
C****************************************
C  Linear search of the buckets filled
C  so far for this run; house style for
C  tables of this modest size (see also
C  Hea020's entity table).  Adds a new
C  entry, primed to zero, if not found.
C
N     move      "N" to WS-Found-Switch.
N     if        WS-Bkt-Count > 0
N               perform zz331-Compare-One-Bucket
N                       thru zz331-Exit
N                       varying WS-Scan-Ix from 1 by 1
N                       until WS-Scan-Ix > WS-Bkt-Count
N                       or WS-Found-Switch = "Y"
N     end-if.
N     if        WS-Found-Switch = "Y"
N               go to zz330-Exit
N     end-if.
N     if        WS-Bkt-Count >= 2000
N               display SY103
N               close Sensor-In Agg-File
N               move 16 to Return-Code
N               goback
N     end-if.
N     add       1 to WS-Bkt-Count.
N     move      WS-Bkt-Count to WS-Bkt-Ix.
N     move      Bkt-Entity-Id to Bkx-Entity-Id (WS-Bkt-Ix).
N     move      Bkt-Year      to Bkx-Year (WS-Bkt-Ix).
N     move      Bkt-Month     to Bkx-Month (WS-Bkt-Ix).
N     move      Bkt-Day       to Bkx-Day (WS-Bkt-Ix).
N     move      Bkt-Hour      to Bkx-Hour (WS-Bkt-Ix).
N     move      Bkt-Minute    to Bkx-Minute (WS-Bkt-Ix).
N     move      zeros to Bkt-Sum (WS-Bkt-Ix)
N                        Bkt-Count (WS-Bkt-Ix)
N                        Bkt-Last-Ts-Num (WS-Bkt-Ix).
N     move      Sen-State-Num to Bkt-Max (WS-Bkt-Ix)
N                                Bkt-Min (WS-Bkt-Ix).
C
N zz330-Exit.
N     exit      section.
C
N zz331-Compare-One-Bucket     section.
N     if        Bkx-Entity-Id (WS-Scan-Ix) = Bkt-Entity-Id and
N               Bkx-Year      (WS-Scan-Ix) = Bkt-Year      and
N               Bkx-Month     (WS-Scan-Ix) = Bkt-Month     and
N               Bkx-Day       (WS-Scan-Ix) = Bkt-Day       and
N               Bkx-Hour      (WS-Scan-Ix) = Bkt-Hour      and
N               Bkx-Minute    (WS-Scan-Ix) = Bkt-Minute
N               move WS-Scan-Ix to WS-Bkt-Ix
N               move "Y" to WS-Found-Switch
N     end-if.
C
N zz331-Exit.
N     exit      section.
N zz320-Accumulate             section.
C****************************************
C  A.3 - feed the bucket's running
C  figures for whichever method this
C  run is using; all four are kept up
C  to date for every bucket so method
C  switching never needs a second pass.
C
N     add       Sen-State-Num to Bkt-Sum (WS-Bkt-Ix).
N     add       1 to Bkt-Count (WS-Bkt-Ix).
N     if        Sen-State-Num > Bkt-Max (WS-Bkt-Ix)
N               move Sen-State-Num to Bkt-Max (WS-Bkt-Ix)
N     end-if.
N     if        Sen-State-Num < Bkt-Min (WS-Bkt-Ix)
N               move Sen-State-Num to Bkt-Min (WS-Bkt-Ix)
N     end-if.
N     if        WS-Current-Ts-Num >
N                 Bkt-Last-Ts-Num (WS-Bkt-Ix)
N               move Sen-State-Num to
N                    Bkt-Last-Value (WS-Bkt-Ix)
N               move WS-Current-Ts-Num to
N                    Bkt-Last-Ts-Num (WS-Bkt-Ix)
N     end-if.
C
N zz320-Exit.
N     exit      section.
C
N aa060-Sort-Buckets           section.
C****************************************
C  Selection sort of the bucket table
C  into Entity-Id then bucket timestamp
C  order, ready for Zz500 to spool it
C  out; table is small enough (2000 max)
C  that an N squared sort is no trouble.
C
N     if        WS-Bkt-Count < 2
N               go to aa060-Exit
N     end-if.
N     perform   zz340-Selection-Pass thru
N               zz340-Exit
N               varying WS-Bkt-Ix from 1 by 1
N               until WS-Bkt-Ix >= WS-Bkt-Count.
C
N aa060-Exit.
N     exit      section.
C
N zz340-Selection-Pass         section.
N     move      WS-Bkt-Ix to WS-Scan-Ix.
N     perform   zz350-Selection-Scan thru
N               zz350-Exit
N               varying WS-Scan-Ix2 from WS-Bkt-Ix
N               by 1
N               until WS-Scan-Ix2 > WS-Bkt-Count.
N     if        WS-Scan-Ix not = WS-Bkt-Ix
N               move Bkt-Entry (WS-Bkt-Ix) to WS-Bkt-Hold
N               move Bkt-Entry (WS-Scan-Ix) to
N                    Bkt-Entry (WS-Bkt-Ix)
N               move WS-Bkt-Hold to Bkt-Entry (WS-Scan-Ix)
N     end-if.
C
N zz340-Exit.
N     exit      section.
C
N zz350-Selection-Scan         section.
N     if        Bkx-Key (WS-Scan-Ix2) < Bkx-Key (WS-Scan-Ix)
N               move WS-Scan-Ix2 to WS-Scan-Ix
N     end-if.
C
N zz350-Exit.
N     exit      section.
C
N zz500-Write-Aggregates       section.
C****************************************
C  Emit one Agg-File line per bucket in
C  sorted order, applying the A.3 method
C  selection and the A.4 rounding rule;
C  the header line is written once,
C  ahead of the first data row.
C
N     if        WS-Bkt-Ix = 1
N               move WS-Hdr-Line to Agg-File-Record
N               write Agg-File-Record
N     end-if.
N     evaluate  true
N       when     WS-Method-Max
N                move Bkt-Max (WS-Bkt-Ix) to WS-Out-State
N       when     WS-Method-Min
N                move Bkt-Min (WS-Bkt-Ix) to WS-Out-State
N       when     WS-Method-Last
N                move Bkt-Last-Value (WS-Bkt-Ix) to
N                     WS-Out-State
N       when     other
N                compute WS-Out-State rounded =
N                        Bkt-Sum (WS-Bkt-Ix) /
N                        Bkt-Count (WS-Bkt-Ix)
N     end-evaluate.
N     move      Bkx-Entity-Id (WS-Bkt-Ix) to WS-Out-Entity.
N     move      Bkx-Year   (WS-Bkt-Ix) to Agg-LC-Year.
N     move      Bkx-Month  (WS-Bkt-Ix) to Agg-LC-Month.
N     move      Bkx-Day    (WS-Bkt-Ix) to Agg-LC-Day.
N     move      Bkx-Hour   (WS-Bkt-Ix) to Agg-LC-Hour.
N     move      Bkx-Minute (WS-Bkt-Ix) to Agg-LC-Minute.
N     move      Agg-Last-Changed to WS-Out-Changed.
N     write     Agg-File-Record from WS-Agg-Out-Line.
N     add       1 to WS-Recs-Out.
C
N zz500-Exit.
N     exit      section.
