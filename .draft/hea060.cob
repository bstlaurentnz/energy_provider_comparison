C *****************************************************************
C *                                                               *
C *        H E A 0 6 0  -  Provider Comparison & TOU Pricing      *
C *                                                               *
C *   Prices the wide timestep file against every tariff plan     *
C *   in Prov-Cfg (or the 3 built-in sample plans when that file  *
C *   will not open), ranks the plans by total cost, and prints   *
C *   a comparison report.  The time-of-use lookup (Zz600) is a   *
C *   general period/range scanner driven off a provider's own    *
C *   configured table, rather than Hea050's flat peak test.      *
C *                                                               *
C *****************************************************************
C
N identification          division.
C================================
C
N      program-id.       hea060.
N      author.           V B Coen.
N      installation.     Solstice Metering Bureau, Data Services.
N      date-written.     19/09/99.
N      date-compiled.
N      security.         Copyright (C) 1999-2026 & later, Solstice
N                        Metering Bureau.  For internal use only.
C***
C*   Remarks.          Reads Wide-File once to size the data
C*                     interval, then once again per provider to
C*                     cost it; no provider may see another
C*                     provider's running totals, so each pass
C*                     starts the Psm- entry at zero.  Self-test
C*                     of Zz600 runs last (Zz900), using the
C*                     reference 3-tier plan quoted in the tariff
C*                     review paper, not a loaded provider.
C***
C*   Called Modules.   None.
C***
C*   Called By.        Run standalone once Hea020 or Hea040 has
C*                     produced a Wide-File for the period being
C*                     compared.
C***
C*   Files Used.       Wide-File   (input, read once per provider)
C*                     Prov-Cfg    (input, optional - Sy151 falls
C*                                 back to the 3 built-in plans)
C*                     Print-File  (output, Report Writer)
C***
C*   Error Messages.   SY151, SY152, SY153, SY154.
C***
C*Changes:
C*19/09/99 vbc - Created, provider ranking rules taken from the
C*               retailer tariff comparison paper Solstice
C*               commissioned for the Northgate trial.
C*14/01/00 vbc - Y2K: Psm-Last-Day now carries the full 4 digit
C*               year (Ccyymmdd) - no century assumptions left
C*               anywhere in the day-break test.
C*22/11/04 vbc - Added the 3-tier self-test (Zz900) after a
C*               support call where a plan's night period
C*               silently lost the midnight crossover - ranges
C*               now checked against the quoted acceptance cases
C*               on every run.
C*30/06/11 djh - AVG-COST-PER-KWH now keyed off total consumption,
C*               not grid purchase, per the revised tariff-review
C*               methodology (review ref TR-118).
C*
N environment             division.
C================================
C
N copy "envdiv.cob".
C
N input-output            section.
N file-control.
N      copy "selwide.cob".
N      copy "selprv.cob".
N      copy "selprint.cob".
C
N data                    division.
C================================
C
N file section.
C
N      copy "fdwide.cob".
N      copy "fdprv.cob".
C
N fd  Print-File
N     report is Provider-Comparison-Report.
C
N working-storage section.
C-----------------------
N 77  Prog-Name          pic x(16) value "HEA060 V 1.0.0".
C
N 01  WS-File-Statuses.
N     03  Wide-File-Status    pic xx value zero.
N     03  Prov-Cfg-Status     pic xx value zero.
N     03  Print-File-Status   pic xx value zero.
N     03  FILLER              pic x value space.
C
N 01  WS-Switches.
N     03  WS-Eof-Switch       pic x value "N".
N     03  WS-Header-Switch    pic x value "Y".
N     03  WS-Cfg-Eof-Switch   pic x value "N".
N     03  WS-Cfg-Open-Ok      pic x value "N".
N         88 Cfg-File-Present      value "Y".
N     03  WS-First-Day-Flag   pic x value "Y".
N     03  FILLER              pic x value space.
C
N 01  WS-Counters.
N     03  WS-Recs-In          pic 9(7) comp.
N     03  WS-Cfg-Lines-In     pic 9(2) comp.
N     03  FILLER              pic x value space.
C
N* --- the two leading timestamps, read once ahead of any
N*     provider pass, give the sampling interval every provider
N*     is costed at (F.1); default is one minute when the file
N*     has under two rows.
N*
N 01  WS-Interval-Area.
N     03  WS-Interval-Minutes pic 9(4)      comp value 1.
N     03  WS-First-Total-Min  pic 9(5)      comp.
N     03  WS-Second-Total-Min pic 9(5)      comp.
N     03  WS-Have-First       pic x         value "N".
N     03  WS-Have-Second      pic x         value "N".
N     03  FILLER              pic x value space.
C
N 01  WS-Split-Fields.
N     03  WS-Ts-Text          pic x(24).
N     03  WS-Pv-Text          pic x(18).
N     03  WS-Con-Text         pic x(18).
N     03  FILLER              pic x value space.
C
N* --- generic text-to-signed-number parsing work area, the same
N*     shape used throughout this suite (see Hea010/Hea020/Hea040/
N*     Hea050) for turning an edited text column back into a
N*     working number without an intrinsic function in sight.
N*
N 01  WS-Parse-Area.
N     03  WS-Parse-Text-In    pic x(18).
N     03  WS-Parse-Body       pic x(17).
N     03  WS-Parse-Sign       pic x     value "+".
N     03  WS-Parse-Valid      pic x     value "Y".
N     03  WS-Parse-Int-Part   pic x(9).
N     03  WS-Parse-Frac-Part  pic x(6).
N     03  WS-Parse-Int-Len    pic 9(2) comp.
N     03  WS-Parse-Frac-Len   pic 9(2) comp.
N     03  WS-Parse-Int-Num    pic 9(7).
N     03  WS-Parse-Int-Num-X  redefines WS-Parse-Int-Num
N                              pic x(7).
N     03  WS-Parse-Frac-Num   pic 9(3).
N     03  WS-Parse-Frac-Num-X redefines WS-Parse-Frac-Num
N                              pic x(3).
N     03  WS-Parse-Value      pic s9(7)v999 comp-3.
N     03  FILLER              pic x value space.
C
N 01  WS-Generic-Scan-Area.
N     03  WS-Generic-Text     pic x(18).
N     03  WS-Generic-Len      pic 9(2) comp.
N     03  WS-Generic-Digits   pic x     value "Y".
N     03  WS-Scan-Ptr         pic 9(2) comp.
C
N* --- day-of-week work area for Zz105 - old sexton's-rule
N*     arithmetic, the same one the bureau has used since the
N*     mainframe days whenever a library day-of-week routine
N*     was not to hand.
N*
N     03  FILLER              pic x value space.
N 01  WS-Weekday-Calc.
N     03  WS-Zell-Month       pic 9(2)      comp.
N     03  WS-Zell-Year        pic 9(4)      comp.
N     03  WS-Zell-Century     pic 9(2)      comp.
N     03  WS-Zell-Yr-Of-Cent  pic 9(2)      comp.
N     03  WS-Zell-Term-A      pic 9(4)      comp.
N     03  WS-Zell-Sum         pic 9(4)      comp.
N     03  WS-Zell-Day-Num     pic 9         comp.
N     03  WS-Zell-Mon0        pic 9(2)      comp.
N     03  FILLER              pic x value space.
C
N      copy "wshewid.cob".
N      copy "wsheprv.cob".
N      copy "wshesum.cob".
N     03  FILLER              pic x value space.
C
N* --- per-record economics scratch, Pass 2 onward (one pass per
N*     provider); kept apart from the Psm- accumulators so the
N*     arithmetic below reads cleanly against F.1-F.3.
N*
N 01  WS-Timestep-Area.
N     03  WS-Net-Kwh          pic s9(5)v999 comp-3.
N     03  WS-Pv-Energy-Kwh    pic s9(5)v999 comp-3.
N     03  WS-Con-Energy-Kwh   pic s9(5)v999 comp-3.
N     03  WS-Grid-Purch-Kwh   pic s9(5)v999 comp-3.
N     03  WS-Grid-Sale-Kwh    pic s9(5)v999 comp-3.
N     03  WS-Buy-Price        pic 9(2)v9(4) comp-3.
N     03  WS-Buyback-Price    pic 9(2)v9(4) comp-3.
N     03  WS-Purch-Cost       pic s9(7)v9999 comp-3.
N     03  WS-Sale-Revenue     pic s9(7)v9999 comp-3.
N     03  WS-Energy-Cost      pic s9(7)v9999 comp-3.
N     03  WS-Period-Ix        pic 9(2)      comp.
N     03  WS-Weekday-Ix       pic 9         comp.
N     03  WS-This-Date        pic 9(8)      comp.
N     03  WS-Unmatched-Sw     pic x.
N         88 Range-Unmatched      value "Y".
N     03  WS-Rg-Start-Hr      pic 9(2)      comp.
N     03  WS-Rg-End-Hr        pic 9(2)      comp.
N     03  WS-Resolved-Period-Name pic x(12).
N     03  WS-Unknown-Period-Name  pic x(12) value "unknown".
N     03  FILLER              pic x value space.
C
N* --- nested-delimiter parse of one Prov-Cfg line - the rate
N*     fields are laid one after another with three levels of
N*     separator packed into the one line : comma between the
N*     top level fields, pipe between the rate periods within
N*     a plan, tilde between the hour ranges within a period
N*     (see Wsheprv copybook header for the full picture).
N*     Every level reuses the same pointer-driven single field
N*     Unstring this suite always uses for wide CSV rows.
N*
N 01  WS-Provider-Parse-Area.
N     03  WS-Cfg-Ptr          pic 9(3) comp.
N     03  WS-Cfg-Name-Text    pic x(30).
N     03  WS-Cfg-Daily-Text   pic x(10).
N     03  WS-Cfg-Gst-Text     pic x(1).
N     03  WS-Cfg-Pcnt-Text    pic x(2).
N     03  WS-Periods-Blob     pic x(700).
N     03  WS-Period-Text      occurs 5 pic x(120).
N     03  WS-Period-Ptr       pic 9(3) comp.
N     03  WS-Pt-Name-Text     pic x(12).
N     03  WS-Pt-Buy-Text      pic x(10).
N     03  WS-Pt-Buyback-Text  pic x(10).
N     03  WS-Pt-Rcnt-Text     pic x(2).
N     03  WS-Ranges-Blob      pic x(80).
N     03  WS-Range-Ix         pic 9(2) comp.
N     03  WS-Range-Text       occurs 4 pic x(20).
N     03  WS-Range-Ptr        pic 9(3) comp.
N     03  WS-Rg-Start-Text    pic x(2).
N     03  WS-Rg-End-Text      pic x(2).
N     03  WS-Rg-Days-Text     pic x(7).
N     03  FILLER              pic x value space.
C
N* --- selection-sort hold buffer for ranking Psm-Entry by total
N*     cost (F.5) - field by field, the same shape as the row swap
N*     Hea010/Hea020/Hea040 use, so the move lines up regardless
N*     of how the compiler chooses to store the Comp/Comp-3 items.
N*
N 01  WS-Psm-Hold.
N     03  filler              pic x(30).
N     03  filler              pic 9(5)       comp.
N     03  filler              pic s9(7)v99   comp-3.
N     03  filler              pic s9(7)v99   comp-3.
N     03  filler              pic s9(7)v99   comp-3.
N     03  filler              pic s9(5)v99   comp-3.
N     03  filler              pic s9(3)v9999 comp-3.
N     03  filler              pic 9(7)v999   comp-3.
N     03  filler              pic 9(7)v999   comp-3.
N     03  filler              pic 9(7)v999   comp-3.
N     03  filler              pic 9(7)v999   comp-3.
N     03  filler              occurs 5 pic 9(7)v999 comp-3.
N     03  filler              occurs 5 pic 9(7)v999 comp-3.
N     03  filler              pic s9(7)v99   comp-3.
N     03  filler              pic s9(7)v99   comp-3.
N     03  filler              pic s9(3)v99   comp-3.
N     03  filler              pic 9(8)       comp.
N     03  filler              pic x(6).
C
N 01  WS-Sort-Ix1             pic 9(2) comp.
N 01  WS-Sort-Ix2             pic 9(2) comp.
N 01  WS-Max-Total-Cost       pic s9(7)v99 comp-3.
C
N 01  WS-Report-Work.
N     03  WS-Period-Start-Ts  pic x(19)  value spaces.
N     03  WS-Period-End-Ts    pic x(19)  value spaces.
N     03  WS-Rpt-Ix           pic 9(2)   comp.
N     03  FILLER              pic x value space.
C
N 01  Error-Messages.
N     03  SY151   pic x(40) value
N         "SY151 Cannot open Wide-File - aborting".
N     03  SY152   pic x(40) value
N         "SY152 No providers to process - abort".
N     03  SY153   pic x(40) value
N         "SY153 Cannot open Print-File - aborting".
N     03  SY154   pic x(46) value
N         "SY154 Provider table full - line ignored".
C
N report section.
C
N rd  Provider-Comparison-Report
N     control       final
N     page limit    60 lines
N     heading       1
N     first detail  8
N     last detail   58.
N     03  FILLER              pic x value space.
C
N 01  Rpt-Page-Head    type page heading.
N     03  line  1.
N         05  col  1    pic x(40) value
N             "HEA060 - ENERGY PROVIDER COMPARISON".
N     03  line  3.
N         05  col  1    pic x(13) value "Data period:".
N         05  col 15    pic x(19) source WS-Period-Start-Ts.
N         05  col 36    pic x(3)  value "to".
N         05  col 39    pic x(19) source WS-Period-End-Ts.
N     03  line  4.
N         05  col  1    pic x(24) value
N             "Data interval (minutes):".
N         05  col 26    pic zzz9  source WS-Interval-Minutes.
N     03  line  6.
N         05  col  1    pic x(7)  value "SUMMARY".
N     03  FILLER              pic x value space.
C
N 01  Rpt-Summary-Line type detail.
N     03  line + 1.
N         05  col  1    pic x(30) source Psm-Name (Psm-Ix).
N         05  col 32    pic zzz9
N             source Psm-Analysis-Days (Psm-Ix).
N         05  col 38    pic -(5)9.99
N             source Psm-Total-Cost (Psm-Ix).
N         05  col 51    pic -(4)9.99
N             source Psm-Avg-Daily-Cost (Psm-Ix).
N         05  col 63    pic 9.9999
N             source Psm-Avg-Cost-Per-Kwh (Psm-Ix).
N         05  col 73    pic zzzz9.99
N             source Psm-Total-Consum-Kwh (Psm-Ix).
N     03  FILLER              pic x value space.
C
N 01  Rpt-Savings-Head type detail.
N     03  line + 2.
N         05  col  1    pic x(17) value "POTENTIAL SAVINGS".
N     03  FILLER              pic x value space.
C
N 01  Rpt-Savings-Line type detail.
N     03  line + 1.
N         05  col  1    pic x(30) source Psm-Name (Psm-Ix).
N         05  col 32    pic -(5)9.99
N             source Psm-Total-Cost (Psm-Ix).
N         05  col 45    pic -(5)9.99
N             source Psm-Savings-Vs-Max (Psm-Ix).
N         05  col 58    pic -(3)9.99
N             source Psm-Savings-Percent (Psm-Ix).
N         05  FILLER              pic x value space.
C
N procedure division.
C
N aa000-Main                  section.
C****************************************
C  Controls the whole run : interval
C  sizing, provider load, one priced pass
C  per provider, ranking, then the
C  printed report; Zz900's self-test
C  closes the run off.
C
N     display   Prog-Name " starting".
N     move      zero to WS-Recs-In.
N     perform   aa010-Determine-Interval thru aa010-Exit.
N     perform   aa020-Load-Providers thru aa020-Exit.
N     if        Prv-Loaded-Count = zero
N               display   SY152
N               move      16 to Return-Code
N               goback
N     end-if.
N     perform   aa030-Cost-One-Provider thru aa030-Exit
N               varying Prv-Ix from 1 by 1
N               until Prv-Ix > Prv-Loaded-Count.
N     perform   aa040-Rank-Providers thru aa040-Exit.
C
N     open      output Print-File.
N     if        Print-File-Status not = "00"
N               display   SY153
N               move      16 to Return-Code
N               goback
N     end-if.
N     perform   aa050-Print-Report thru aa050-Exit.
N     close     Print-File.
C
N     perform   zz900-Self-Test thru zz900-Exit.
N     display   "HEA060 complete - " Prv-Loaded-Count
N               " provider(s) costed".
N     move      zero to Return-Code.
N     goback.
C
N aa000-Exit.  exit section.
C
N aa010-Determine-Interval    section.
C****************************************
C  F.1 - the sampling interval is the
C  difference between the first two
C  timestamps on the file; one minute by
C  default when there are fewer than two
C  rows to compare.
C
N     open      input Wide-File.
N     if        Wide-File-Status not = "00"
N               display   SY151
N               move      16 to Return-Code
N               goback
N     end-if.
N     move      "N" to WS-Eof-Switch.
N     move      "Y" to WS-Header-Switch.
N     perform   zz100-Read-Wide-File thru zz100-Exit.
N     if        WS-Eof-Switch not = "Y"
N               move Wid-Timestamp to WS-Period-Start-Ts (1:19)
N               compute WS-First-Total-Min =
N                       Wid-TS-Hour * 60 + Wid-TS-Minute
N               move "Y" to WS-Have-First
N               perform zz100-Read-Wide-File thru zz100-Exit
N     end-if.
N     if        WS-Eof-Switch not = "Y" and WS-Have-First = "Y"
N               compute WS-Second-Total-Min =
N                       Wid-TS-Hour * 60 + Wid-TS-Minute
N               move "Y" to WS-Have-Second
N     end-if.
N     if        WS-Have-Second = "Y" and
N               WS-Second-Total-Min > WS-First-Total-Min
N               compute WS-Interval-Minutes =
N                       WS-Second-Total-Min - WS-First-Total-Min
N     end-if.
N     move      WS-Period-Start-Ts to WS-Period-End-Ts.
N     perform   zz110-Find-Last-Record thru zz110-Exit
N               until WS-Eof-Switch = "Y".
N     close     Wide-File.
C
N aa010-Exit.  exit section.
C
N zz110-Find-Last-Record      section.
C****************************************
C  Runs on to end of file purely to pick
C  up the last timestamp seen, for the
C  report header's data-period line.
C
N     move      Wid-Timestamp to WS-Period-End-Ts (1:19)
N     perform   zz100-Read-Wide-File thru zz100-Exit.
C
N zz110-Exit.
N     exit      section.
C
N aa020-Load-Providers        section.
C****************************************
C  F.4 - try the configuration file
C  first; fall back to the three built-in
C  sample plans when Prov-Cfg will not
C  open (the usual case for a one-off
C  run with no tariff file prepared).
C
N     move      zero to Prv-Loaded-Count.
N     open      input Prov-Cfg.
N     if        Prov-Cfg-Status = "00"
N               move "Y" to WS-Cfg-Open-Ok
N               move "N" to WS-Cfg-Eof-Switch
N               perform zz150-Read-Prov-Cfg thru zz150-Exit
N               perform aa025-Load-One-Cfg-Line thru aa025-Exit
N                       until WS-Cfg-Eof-Switch = "Y"
N               close Prov-Cfg
N     end-if.
N     if        Prv-Loaded-Count = zero
N               perform zz160-Build-Sample-Plans thru zz160-Exit
N     end-if.
C
N aa020-Exit.  exit section.
C
N aa025-Load-One-Cfg-Line     section.
C****************************************
C  One provider line, added to the table
C  if there is still room (Sy154 is a
C  warning, not an abort - a long config
C  simply loses its tail entries).
C
N     if        Prv-Loaded-Count < 10
N               add 1 to Prv-Loaded-Count
N               perform zz200-Parse-Provider-Line thru
N                       zz200-Exit
N     else
N               display SY154
N     end-if.
N     perform   zz150-Read-Prov-Cfg thru zz150-Exit.
C
N aa025-Exit.  exit section.
C
N zz150-Read-Prov-Cfg         section.
C****************************************
C  Read-ahead for the config file -
C  header line (first column carries the
C  literal "name") skipped the same way
C  Zz100 skips the wide file header.
C
N     read      Prov-Cfg
N               at end
N               move      "Y" to WS-Cfg-Eof-Switch
N               go to     zz150-Exit
N     end-read.
N     if        WS-Header-Switch = "Y"
N               move      "N" to WS-Header-Switch
N               if        Prov-Cfg-Record (1:4) = "name"
N                         go to zz150-Read-Prov-Cfg
N               end-if
N     end-if.
C
N zz150-Exit.
N     exit      section.
C
N zz160-Build-Sample-Plans    section.
C****************************************
C  F.4 - the three built-in plans, each
C  one peak range (07-21) and one
C  off-peak range (21-07, crossing
C  midnight) applying every day of the
C  week.
C
N     move      3 to Prv-Loaded-Count.
C
N     move      "PowerCorp Standard" to Prv-Name (1).
N     move      1.2000 to Prv-Daily-Charge (1).
N     move      "N" to Prv-Gst-Flag (1).
N     move      1 to Prv-Ix.
N     perform   zz165-Build-Peak-Offpeak thru zz165-Exit.
N     move      0.2800 to Prv-Buy-Price (1, 1).
N     move      0.0800 to Prv-Buyback-Price (1, 1).
N     move      0.1200 to Prv-Buy-Price (1, 2).
N     move      0.0800 to Prv-Buyback-Price (1, 2).
C
N     move      "GreenEnergy Plus" to Prv-Name (2).
N     move      0.8000 to Prv-Daily-Charge (2).
N     move      "Y" to Prv-Gst-Flag (2).
N     move      2 to Prv-Ix.
N     perform   zz165-Build-Peak-Offpeak thru zz165-Exit.
N     move      0.3200 to Prv-Buy-Price (2, 1).
N     move      0.1200 to Prv-Buyback-Price (2, 1).
N     move      0.0800 to Prv-Buy-Price (2, 2).
N     move      0.1200 to Prv-Buyback-Price (2, 2).
C
N     move      "EcoUtility Premium" to Prv-Name (3).
N     move      1.5000 to Prv-Daily-Charge (3).
N     move      "N" to Prv-Gst-Flag (3).
N     move      3 to Prv-Ix.
N     perform   zz165-Build-Peak-Offpeak thru zz165-Exit.
N     move      0.2600 to Prv-Buy-Price (3, 1).
N     move      0.1000 to Prv-Buyback-Price (3, 1).
N     move      0.1500 to Prv-Buy-Price (3, 2).
N     move      0.1000 to Prv-Buyback-Price (3, 2).
C
N zz160-Exit.
N     exit      section.
C
N zz165-Build-Peak-Offpeak    section.
C****************************************
C  Common shape shared by all three
C  built-in plans : period 1 peak 07-21,
C  period 2 offpeak 21-07, both ranges
C  flagged for all seven days.
C
N     move      2 to Prv-Period-Count (Prv-Ix).
N     move      "peak" to Prv-Period-Name (Prv-Ix, 1).
N     move      1 to Prv-Range-Count (Prv-Ix, 1).
N     move      7 to Prv-Start-Hour (Prv-Ix, 1, 1).
N     move      21 to Prv-End-Hour (Prv-Ix, 1, 1).
N     move      "YYYYYYY" to Prv-Day-Flags (Prv-Ix, 1, 1).
N     move      "offpeak" to Prv-Period-Name (Prv-Ix, 2).
N     move      1 to Prv-Range-Count (Prv-Ix, 2).
N     move      21 to Prv-Start-Hour (Prv-Ix, 2, 1).
N     move      7 to Prv-End-Hour (Prv-Ix, 2, 1).
N     move      "YYYYYYY" to Prv-Day-Flags (Prv-Ix, 2, 1).
C
N zz165-Exit.
N     exit      section.
C
N zz200-Parse-Provider-Line   section.
C****************************************
C  Nested-delimiter split of one Prov-Cfg
C  line into Prv-Entry (Prv-Loaded-Count)
C  - top level comma fields first, then
C  the pipe separated periods, then the
C  tilde separated ranges inside each
C  period (see the copybook header for
C  the full picture of the line format).
C
N     move      1 to WS-Cfg-Ptr.
N     unstring  Prov-Cfg-Record delimited by ","
N               into WS-Cfg-Name-Text
N               pointer WS-Cfg-Ptr.
N     unstring  Prov-Cfg-Record delimited by ","
N               into WS-Cfg-Daily-Text
N               pointer WS-Cfg-Ptr.
N     unstring  Prov-Cfg-Record delimited by ","
N               into WS-Cfg-Gst-Text
N               pointer WS-Cfg-Ptr.
N     unstring  Prov-Cfg-Record delimited by ","
N               into WS-Cfg-Pcnt-Text
N               pointer WS-Cfg-Ptr.
N     move      spaces to WS-Periods-Blob.
N     move      Prov-Cfg-Record (WS-Cfg-Ptr:) to WS-Periods-Blob.
C
N     move      WS-Cfg-Name-Text to Prv-Name (Prv-Loaded-Count).
N     move      spaces to WS-Parse-Text-In.
N     move      WS-Cfg-Daily-Text to WS-Parse-Text-In.
N     perform   zz305-Edit-Numeric-Text thru zz305-Exit.
N     move      WS-Parse-Value
N                 to Prv-Daily-Charge (Prv-Loaded-Count).
N     move      WS-Cfg-Gst-Text to Prv-Gst-Flag (Prv-Loaded-Count).
N     move      WS-Cfg-Pcnt-Text
N                 to Prv-Period-Count (Prv-Loaded-Count).
C
N     move      spaces to WS-Period-Text (1) WS-Period-Text (2)
N                         WS-Period-Text (3) WS-Period-Text (4)
N                         WS-Period-Text (5).
N     move      1 to WS-Period-Ptr.
N     perform   zz210-Split-One-Period thru zz210-Exit
N               varying WS-Period-Ix from 1 by 1
N               until WS-Period-Ix > Prv-Period-Count
N                        (Prv-Loaded-Count).
N     perform   zz220-Decode-One-Period thru zz220-Exit
N               varying WS-Period-Ix from 1 by 1
N               until WS-Period-Ix > Prv-Period-Count
N                        (Prv-Loaded-Count).
C
N zz200-Exit.
N     exit      section.
C
N zz210-Split-One-Period      section.
N     unstring  WS-Periods-Blob delimited by "|"
N               into WS-Period-Text (WS-Period-Ix)
N               pointer WS-Period-Ptr.
C
N zz210-Exit.
N     exit      section.
C
N zz220-Decode-One-Period     section.
C****************************************
C  Break one "name,buy,buyback,rcnt,
C  ranges" period entry down into
C  Prv-Period-Tbl, then the same again
C  one level deeper for its ranges.
C
N     move      1 to WS-Period-Ptr.
N     unstring  WS-Period-Text (WS-Period-Ix) delimited by ","
N               into WS-Pt-Name-Text
N               pointer WS-Period-Ptr.
N     unstring  WS-Period-Text (WS-Period-Ix) delimited by ","
N               into WS-Pt-Buy-Text
N               pointer WS-Period-Ptr.
N     unstring  WS-Period-Text (WS-Period-Ix) delimited by ","
N               into WS-Pt-Buyback-Text
N               pointer WS-Period-Ptr.
N     unstring  WS-Period-Text (WS-Period-Ix) delimited by ","
N               into WS-Pt-Rcnt-Text
N               pointer WS-Period-Ptr.
N     move      spaces to WS-Ranges-Blob.
N     move      WS-Period-Text (WS-Period-Ix) (WS-Period-Ptr:)
N               to WS-Ranges-Blob.
C
N     move      WS-Pt-Name-Text
N               to Prv-Period-Name (Prv-Loaded-Count,
N                                   WS-Period-Ix).
N     move      spaces to WS-Parse-Text-In.
N     move      WS-Pt-Buy-Text to WS-Parse-Text-In.
N     perform   zz305-Edit-Numeric-Text thru zz305-Exit.
N     move      WS-Parse-Value
N               to Prv-Buy-Price (Prv-Loaded-Count,
N                                 WS-Period-Ix).
N     move      spaces to WS-Parse-Text-In.
N     move      WS-Pt-Buyback-Text to WS-Parse-Text-In.
N     perform   zz305-Edit-Numeric-Text thru zz305-Exit.
N     move      WS-Parse-Value
N               to Prv-Buyback-Price (Prv-Loaded-Count,
N                                     WS-Period-Ix).
N     move      WS-Pt-Rcnt-Text
N               to Prv-Range-Count (Prv-Loaded-Count,
N                                   WS-Period-Ix).
C
N     move      spaces to WS-Range-Text (1) WS-Range-Text (2)
N                         WS-Range-Text (3) WS-Range-Text (4).
N     move      1 to WS-Range-Ptr.
N     perform   zz230-Split-One-Range thru zz230-Exit
N               varying WS-Range-Ix from 1 by 1
N               until WS-Range-Ix >
N                        Prv-Range-Count (Prv-Loaded-Count,
N                                         WS-Period-Ix).
N     perform   zz240-Decode-One-Range thru zz240-Exit
N               varying WS-Range-Ix from 1 by 1
N               until WS-Range-Ix >
N                        Prv-Range-Count (Prv-Loaded-Count,
N                                         WS-Period-Ix).
C
N zz220-Exit.
N     exit      section.
C
N zz230-Split-One-Range       section.
N     unstring  WS-Ranges-Blob delimited by "~"
N               into WS-Range-Text (WS-Range-Ix)
N               pointer WS-Range-Ptr.
C
N zz230-Exit.
N     exit      section.
C
N zz240-Decode-One-Range      section.
C****************************************
C  One "start,end,daymask" range, moved
C  straight into Prv-Range-Tbl - start,
C  end and the seven day flags are all
C  plain two-digit/one-character text,
C  so no numeric parse is needed here.
C
N     move      1 to WS-Range-Ptr.
N     unstring  WS-Range-Text (WS-Range-Ix) delimited by ","
N               into WS-Rg-Start-Text
N               pointer WS-Range-Ptr.
N     unstring  WS-Range-Text (WS-Range-Ix) delimited by ","
N               into WS-Rg-End-Text
N               pointer WS-Range-Ptr.
N     unstring  WS-Range-Text (WS-Range-Ix) delimited by ","
N               into WS-Rg-Days-Text
N               pointer WS-Range-Ptr.
N     move      WS-Rg-Start-Text
N               to Prv-Start-Hour (Prv-Loaded-Count, WS-Period-Ix,
N                                  WS-Range-Ix).
N     move      WS-Rg-End-Text
N               to Prv-End-Hour (Prv-Loaded-Count, WS-Period-Ix,
N                                WS-Range-Ix).
N     move      WS-Rg-Days-Text
N               to Prv-Day-Flags (Prv-Loaded-Count, WS-Period-Ix,
N                                 WS-Range-Ix).
C
N zz240-Exit.
N     exit      section.
C
N aa030-Cost-One-Provider     section.
C****************************************
C  One full pass of Wide-File, priced
C  against the provider at Prv-Entry
C  (Prv-Ix), rolled into Psm-Entry at
C  the same subscript (F.1-F.3).
C
N     move      spaces to Psm-Name (Prv-Ix).
N     move      Prv-Name (Prv-Ix) to Psm-Name (Prv-Ix).
N     move      zero to Psm-Analysis-Days (Prv-Ix)
N                       Psm-Total-Energy-Cost (Prv-Ix)
N                       Psm-Total-Daily-Chgs (Prv-Ix)
N                       Psm-Total-Consum-Kwh (Prv-Ix)
N                       Psm-Total-Gener-Kwh (Prv-Ix)
N                       Psm-Total-Purch-Kwh (Prv-Ix)
N                       Psm-Total-Sale-Kwh (Prv-Ix)
N                       Psm-Day-Energy-Cost (Prv-Ix)
N                       Psm-Last-Day (Prv-Ix).
N     move      "Y" to WS-First-Day-Flag.
C
N     open      input Wide-File.
N     if        Wide-File-Status not = "00"
N               display   SY151
N               move      16 to Return-Code
N               goback
N     end-if.
N     move      "N" to WS-Eof-Switch.
N     move      "Y" to WS-Header-Switch.
N     perform   zz100-Read-Wide-File thru zz100-Exit.
N     perform   zz300-Cost-One-Record thru zz300-Exit
N               until WS-Eof-Switch = "Y".
N     if        WS-First-Day-Flag not = "Y"
N               add Psm-Day-Energy-Cost (Prv-Ix)
N                 to Psm-Total-Energy-Cost (Prv-Ix)
N     end-if.
N     close     Wide-File.
C
N     compute   Psm-Total-Cost (Prv-Ix) =
N               Psm-Total-Energy-Cost (Prv-Ix) +
N               Psm-Total-Daily-Chgs (Prv-Ix).
N     if        Psm-Analysis-Days (Prv-Ix) > 0
N               compute Psm-Avg-Daily-Cost (Prv-Ix) rounded =
N                       Psm-Total-Cost (Prv-Ix) /
N                       Psm-Analysis-Days (Prv-Ix)
N     else
N               move zero to Psm-Avg-Daily-Cost (Prv-Ix)
N     end-if.
N     if        Psm-Total-Consum-Kwh (Prv-Ix) > 0
N               compute Psm-Avg-Cost-Per-Kwh (Prv-Ix) rounded =
N                       Psm-Total-Cost (Prv-Ix) /
N                       Psm-Total-Consum-Kwh (Prv-Ix)
N     else
N               move zero to Psm-Avg-Cost-Per-Kwh (Prv-Ix)
N     end-if.
C
N aa030-Exit.  exit section.
C
N zz300-Cost-One-Record       section.
C****************************************
C  F.1 - convert this timestep's kW
C  figures to kWh at the detected
C  interval, price the net against the
C  provider's time-of-use table, and
C  roll the cost into the day's running
C  total; F.3's control break fires when
C  the calendar date changes.
C
N     compute   WS-Pv-Energy-Kwh rounded =
N               Wid-Pv-Gen-Kw * WS-Interval-Minutes / 60.
N     compute   WS-Con-Energy-Kwh rounded =
N               Wid-Consumption-Kw * WS-Interval-Minutes / 60.
N     compute   WS-Net-Kwh = WS-Pv-Energy-Kwh - WS-Con-Energy-Kwh.
N     if        WS-Net-Kwh > 0
N               move WS-Net-Kwh to WS-Grid-Sale-Kwh
N               move zero to WS-Grid-Purch-Kwh
N     else
N               compute WS-Grid-Purch-Kwh = WS-Net-Kwh * -1
N               move zero to WS-Grid-Sale-Kwh
N     end-if.
C
N     perform   zz600-Get-Tou-Pricing thru zz600-Exit.
N     compute   WS-Purch-Cost = WS-Grid-Purch-Kwh * WS-Buy-Price.
N     if        Prv-Gst-Flag (Prv-Ix) = "Y"
N               compute WS-Purch-Cost rounded =
N                       WS-Purch-Cost * 1.15
N     end-if.
N     compute   WS-Sale-Revenue =
N               WS-Grid-Sale-Kwh * WS-Buyback-Price.
N     compute   WS-Energy-Cost = WS-Purch-Cost - WS-Sale-Revenue.
C
N     add       WS-Pv-Energy-Kwh to Psm-Total-Gener-Kwh (Prv-Ix).
N     add       WS-Con-Energy-Kwh to Psm-Total-Consum-Kwh (Prv-Ix).
N     add       WS-Grid-Purch-Kwh to Psm-Total-Purch-Kwh (Prv-Ix).
N     add       WS-Grid-Sale-Kwh to Psm-Total-Sale-Kwh (Prv-Ix).
N     if        WS-Period-Ix not > 5
N               add WS-Grid-Purch-Kwh to
N                   Psm-Period-Purch-Tbl (Prv-Ix, WS-Period-Ix)
N               add WS-Grid-Sale-Kwh to
N                   Psm-Period-Sale-Tbl (Prv-Ix, WS-Period-Ix)
N     end-if.
C
N     compute   WS-This-Date = Wid-TS-Year * 10000 +
N                               Wid-TS-Month * 100 + Wid-TS-Day.
N     if        WS-This-Date not = Psm-Last-Day (Prv-Ix)
N               if        WS-First-Day-Flag not = "Y"
N                         add Psm-Day-Energy-Cost (Prv-Ix)
N                           to Psm-Total-Energy-Cost (Prv-Ix)
N               end-if
N               move      "N" to WS-First-Day-Flag
N               move      zero to Psm-Day-Energy-Cost (Prv-Ix)
N               add       1 to Psm-Analysis-Days (Prv-Ix)
N               compute   WS-Purch-Cost = Prv-Daily-Charge (Prv-Ix)
N               if        Prv-Gst-Flag (Prv-Ix) = "Y"
N                         compute WS-Purch-Cost rounded =
N                                 WS-Purch-Cost * 1.15
N               end-if
N               add       WS-Purch-Cost to
N                         Psm-Total-Daily-Chgs (Prv-Ix)
N               move      WS-This-Date to Psm-Last-Day (Prv-Ix)
N     end-if.
N     add       WS-Energy-Cost to Psm-Day-Energy-Cost (Prv-Ix).
C
N     perform   zz100-Read-Wide-File thru zz100-Exit.
C
N zz300-Exit.
N     exit      section.
C
N zz600-Get-Tou-Pricing       section.
C****************************************
C  UNIT G - scan this provider's periods
C  in configured order, then that
C  period's ranges in configured order;
C  first match wins (G.3).  No match at
C  all falls back to period 1's prices
C  (G.3's "unknown" case).
C
N     compute   WS-Weekday-Ix = Wid-Weekday + 1.
N     move      "Y" to WS-Unmatched-Sw.
N     move      1 to WS-Period-Ix.
N     perform   zz610-Scan-One-Period thru zz610-Exit
N               varying WS-Period-Ix from 1 by 1
N               until WS-Period-Ix > Prv-Period-Count (Prv-Ix)
N               or Range-Unmatched not = "Y".
N     if        Range-Unmatched
N               move 1 to WS-Period-Ix
N               move WS-Unknown-Period-Name
N                 to WS-Resolved-Period-Name
N               display "HEA060 warning - no tou period matched, "
N                       "wkday=" Wid-Weekday " hour=" Wid-TS-Hour
N                       " - using unknown"
N     else
N               move Prv-Period-Name (Prv-Ix, WS-Period-Ix)
N                 to WS-Resolved-Period-Name
N     end-if.
N     move      Prv-Buy-Price (Prv-Ix, WS-Period-Ix)
N               to WS-Buy-Price.
N     move      Prv-Buyback-Price (Prv-Ix, WS-Period-Ix)
N               to WS-Buyback-Price.
C
N zz600-Exit.
N     exit      section.
C
N zz610-Scan-One-Period       section.
C****************************************
C  Every range configured for one
C  period; the first range whose day
C  flag is set and whose hour test
C  passes (G.1) wins the whole period.
C
N     move      1 to WS-Range-Ix.
N     perform   zz620-Test-One-Range thru zz620-Exit
N               varying WS-Range-Ix from 1 by 1
N               until WS-Range-Ix >
N                        Prv-Range-Count (Prv-Ix, WS-Period-Ix)
N               or Range-Unmatched not = "Y".
C
N zz610-Exit.
N     exit      section.
C
N zz620-Test-One-Range        section.
C****************************************
C  G.1/G.2 - one hour range test; a
C  range whose end hour is not greater
C  than its start hour crosses midnight,
C  so the test becomes an OR instead of
C  an AND.
C
N     move      Prv-Start-Hour (Prv-Ix, WS-Period-Ix, WS-Range-Ix)
N               to WS-Rg-Start-Hr.
N     move      Prv-End-Hour (Prv-Ix, WS-Period-Ix, WS-Range-Ix)
N               to WS-Rg-End-Hr.
N     if        Prv-Day-Flag-Tbl (Prv-Ix, WS-Period-Ix,
N                                 WS-Range-Ix, WS-Weekday-Ix) = "Y"
N               if        WS-Rg-End-Hr > WS-Rg-Start-Hr
N                         if Wid-TS-Hour >= WS-Rg-Start-Hr
N                            and Wid-TS-Hour < WS-Rg-End-Hr
N                            move "N" to WS-Unmatched-Sw
N                         end-if
N               else
N                         if Wid-TS-Hour >= WS-Rg-Start-Hr
N                            or Wid-TS-Hour < WS-Rg-End-Hr
N                            move "N" to WS-Unmatched-Sw
N                         end-if
N               end-if
N     end-if.
C
N zz620-Exit.
N     exit      section.
C
N aa040-Rank-Providers        section.
C****************************************
C  F.5 - selection sort of Psm-Entry
C  ascending by total cost, then savings
C  against the most expensive plan
C  (always the last entry once sorted).
C
N     perform   zz700-Selection-Pass thru zz700-Exit
N               varying WS-Sort-Ix1 from 1 by 1
N               until WS-Sort-Ix1 > Prv-Loaded-Count.
N     move      Psm-Total-Cost (Prv-Loaded-Count) to
N               WS-Max-Total-Cost.
N     perform   zz710-Compute-Savings thru zz710-Exit
N               varying WS-Sort-Ix1 from 1 by 1
N               until WS-Sort-Ix1 > Prv-Loaded-Count.
C
N aa040-Exit.  exit section.
C
N zz700-Selection-Pass        section.
C****************************************
C  Outer pass of the selection sort -
C  find the cheapest remaining entry
C  from Ws-Sort-Ix1 on and swap it up.
C
N     move      WS-Sort-Ix1 to WS-Sort-Ix2.
N     perform   zz701-Find-Cheapest thru zz701-Exit
N               varying Psm-Ix from WS-Sort-Ix1 by 1
N               until Psm-Ix > Prv-Loaded-Count.
N     if        WS-Sort-Ix2 not = WS-Sort-Ix1
N               move Psm-Entry (WS-Sort-Ix1) to WS-Psm-Hold
N               move Psm-Entry (WS-Sort-Ix2)
N                 to Psm-Entry (WS-Sort-Ix1)
N               move WS-Psm-Hold to Psm-Entry (WS-Sort-Ix2)
N     end-if.
C
N zz700-Exit.
N     exit      section.
C
N zz701-Find-Cheapest         section.
N     if        Psm-Total-Cost (Psm-Ix) <
N               Psm-Total-Cost (WS-Sort-Ix2)
N               move Psm-Ix to WS-Sort-Ix2
N     end-if.
C
N zz701-Exit.
N     exit      section.
C
N zz710-Compute-Savings       section.
C****************************************
C  Savings and savings percent against
C  the most expensive (last, post-sort)
C  plan - zero for that plan itself.
C
N     compute   Psm-Savings-Vs-Max (WS-Sort-Ix1) =
N               WS-Max-Total-Cost - Psm-Total-Cost (WS-Sort-Ix1).
N     if        WS-Max-Total-Cost > 0
N               compute Psm-Savings-Percent (WS-Sort-Ix1) rounded =
N                       Psm-Savings-Vs-Max (WS-Sort-Ix1) /
N                       WS-Max-Total-Cost * 100
N     else
N               move zero to Psm-Savings-Percent (WS-Sort-Ix1)
N     end-if.
C
N zz710-Exit.
N     exit      section.
C
N aa050-Print-Report          section.
C****************************************
C  One pass through Psm-Entry for the
C  summary rows, then again for the
C  potential-savings rows (F.6).
C
N     initiate  Provider-Comparison-Report.
N     perform   zz750-Print-One-Summary thru zz750-Exit
N               varying Psm-Ix from 1 by 1
N               until Psm-Ix > Prv-Loaded-Count.
N     generate  Rpt-Savings-Head.
N     perform   zz760-Print-One-Saving thru zz760-Exit
N               varying Psm-Ix from 1 by 1
N               until Psm-Ix > Prv-Loaded-Count.
N     terminate Provider-Comparison-Report.
C
N aa050-Exit.  exit section.
C
N zz750-Print-One-Summary     section.
N     generate  Rpt-Summary-Line.
C
N zz750-Exit.
N     exit      section.
C
N zz760-Print-One-Saving      section.
N     generate  Rpt-Savings-Line.
C
N zz760-Exit.
N     exit      section.
C
N zz100-Read-Wide-File        section.
C****************************************
C  Skip the header line then read on -
C  same shape the rest of this suite
C  uses for every CSV input (see
C  Hea050's copy of the same section).
C
N     read      Wide-File
N               at end
N               move      "Y" to WS-Eof-Switch
N               go to     zz100-Exit
N     end-read.
N     if        WS-Header-Switch = "Y"
N               move      "N" to WS-Header-Switch
N               if        Wide-File-Record (1:9) = "timestamp"
N                         go to zz100-Read-Wide-File
N               end-if
N     end-if.
N     move      spaces to WS-Ts-Text WS-Pv-Text WS-Con-Text.
N     unstring  Wide-File-Record delimited by ","
N               into WS-Ts-Text
N                    WS-Pv-Text
N                    WS-Con-Text.
N     move      WS-Ts-Text to Wid-Timestamp.
N     perform   zz105-Compute-Weekday thru zz105-Exit.
N     move      spaces to WS-Parse-Text-In.
N     move      WS-Pv-Text to WS-Parse-Text-In.
N     perform   zz305-Edit-Numeric-Text thru zz305-Exit.
N     if        WS-Parse-Valid = "Y"
N               move WS-Parse-Value to Wid-Pv-Gen-Kw
N     else
N               move zero to Wid-Pv-Gen-Kw
N     end-if.
N     move      spaces to WS-Parse-Text-In.
N     move      WS-Con-Text to WS-Parse-Text-In.
N     perform   zz305-Edit-Numeric-Text thru zz305-Exit.
N     if        WS-Parse-Valid = "Y"
N               move WS-Parse-Value to Wid-Consumption-Kw
N     else
N               move zero to Wid-Consumption-Kw
N     end-if.
N     add       1 to WS-Recs-In.
C
N zz100-Exit.
N     exit      section.
C
N zz105-Compute-Weekday      section.
C****************************************
C  Wid-Weekday (G.2) off Wid-TS-Year/
C  Month/Day, no library function -
C  integer division truncation stands in
C  for the floor() terms the sexton's
C  rule calls for.  Jan and Feb are
C  worked as months 13 and 14 of the
C  year before.
C
N     move      Wid-TS-Month to WS-Zell-Month.
N     move      Wid-TS-Year  to WS-Zell-Year.
N     if        WS-Zell-Month < 3
N               add 12 to WS-Zell-Month
N               subtract 1 from WS-Zell-Year
N     end-if.
N     divide    WS-Zell-Year by 100
N               giving WS-Zell-Century.
N     compute   WS-Zell-Yr-Of-Cent =
N               WS-Zell-Year - (WS-Zell-Century * 100).
N     compute   WS-Zell-Term-A =
N               (13 * (WS-Zell-Month + 1)) / 5.
N     compute   WS-Zell-Sum =
N               Wid-TS-Day + WS-Zell-Term-A
N               + WS-Zell-Yr-Of-Cent
N               + (WS-Zell-Yr-Of-Cent / 4)
N               + (WS-Zell-Century / 4)
N               + (5 * WS-Zell-Century).
N     compute   WS-Zell-Day-Num =
N               WS-Zell-Sum - ((WS-Zell-Sum / 7) * 7).
N     compute   WS-Zell-Mon0 = WS-Zell-Day-Num + 5.
N     compute   Wid-Weekday =
N               WS-Zell-Mon0 - ((WS-Zell-Mon0 / 7) * 7).
C
N zz105-Exit.
N     exit      section.
C
N zz305-Edit-Numeric-Text     section.
C****************************************
C  Convert Ws-Parse-Text-In (left
C  justified text, optional leading sign,
C  optional single decimal point) into
C  Ws-Parse-Value.  No intrinsic functions
C  used - digits are placed by reference
C  modification once the sign and decimal
C  point are located.  Sets Ws-Parse-Valid
C  to N on any malformed input - same
C  routine Hea010/Hea020/Hea040/Hea050
C  carry.
C
N     move      "+" to WS-Parse-Sign.
N     move      spaces to WS-Parse-Body.
N     move      WS-Parse-Text-In to WS-Parse-Body.
N     if        WS-Parse-Text-In (1:1) = "+" or "-"
N               move WS-Parse-Text-In (1:1) to
N                    WS-Parse-Sign
N               move spaces to WS-Parse-Body
N               move WS-Parse-Text-In (2:17) to
N                    WS-Parse-Body
N     end-if.
N     move      spaces to WS-Parse-Int-Part
N                         WS-Parse-Frac-Part.
N     unstring  WS-Parse-Body delimited by "."
N               into WS-Parse-Int-Part
N                    WS-Parse-Frac-Part.
C
N     move      spaces to WS-Generic-Text.
N     move      WS-Parse-Int-Part to WS-Generic-Text.
N     perform   zz306-Scan-Digit-Field thru
N               zz306-Exit.
N     move      WS-Generic-Len to WS-Parse-Int-Len.
N     if        WS-Generic-Digits not = "Y" or
N               WS-Parse-Int-Len = 0
N               move "N" to WS-Parse-Valid
N               go to zz305-Exit
N     end-if.
C
N     move      spaces to WS-Generic-Text.
N     move      WS-Parse-Frac-Part to WS-Generic-Text.
N     perform   zz306-Scan-Digit-Field thru
N               zz306-Exit.
N     move      WS-Generic-Len to WS-Parse-Frac-Len.
N     if        WS-Generic-Digits not = "Y"
N               move "N" to WS-Parse-Valid
N               go to zz305-Exit
N     end-if.
N     if        WS-Parse-Frac-Len > 3
N               move 3 to WS-Parse-Frac-Len
N     end-if.
C
N     move      zeros to WS-Parse-Int-Num.
N     move      WS-Parse-Int-Part (1:WS-Parse-Int-Len)
N                 to WS-Parse-Int-Num-X
N                    (8 - WS-Parse-Int-Len :
N                     WS-Parse-Int-Len).
N     move      zeros to WS-Parse-Frac-Num.
N     if        WS-Parse-Frac-Len > 0
N               move WS-Parse-Frac-Part
N                      (1:WS-Parse-Frac-Len)
N                 to WS-Parse-Frac-Num-X
N                      (1:WS-Parse-Frac-Len)
N     end-if.
C
N     compute   WS-Parse-Value rounded =
N               WS-Parse-Int-Num +
N               (WS-Parse-Frac-Num / 1000).
N     if        WS-Parse-Sign = "-"
N               compute WS-Parse-Value =
N                       WS-Parse-Value * -1
N     end-if.
N     move      "Y" to WS-Parse-Valid.
C
N zz305-Exit.
N     exit      section.
C
N zz306-Scan-Digit-Field      section.
C****************************************
C  Scan Ws-Generic-Text (left justified,
C  space filled) from the left, stopping
C  at the first space, to give its
C  trimmed length; flags any non digit
C  found in that span.
C
N     move      zeros to WS-Generic-Len.
N     move      "Y" to WS-Generic-Digits.
N     perform   zz307-Scan-One-Char thru
N               zz307-Exit
N               varying WS-Scan-Ptr from 1 by 1
N               until WS-Scan-Ptr > 18
N               or WS-Generic-Text (WS-Scan-Ptr:1)
N                    = space.
C
N zz306-Exit.
N     exit      section.
C
N zz307-Scan-One-Char         section.
C****************************************
C  One character of the Zz306 scan - kept
C  as its own paragraph so the scan can
C  be driven by an out of line Perform
C  Varying (no inline Perform / End-
C  Perform in this shop since the 1996
C  standard).
C
N     if        WS-Generic-Text (WS-Scan-Ptr:1)
N                 not numeric
N               move "N" to WS-Generic-Digits
N     end-if.
N     add       1 to WS-Generic-Len.
C
N zz307-Exit.
N     exit      section.
C
N zz900-Self-Test             section.
C****************************************
C  G.4 - the reference 3-tier plan quoted
C  in the tariff review paper, exercised
C  against its nine acceptance cases; a
C  literal local table, not a loaded
C  provider, so a bad Prov-Cfg file can
C  never mask this check.  Display only -
C  the shop has always left this kind of
C  self-check running in production (see
C  the 22/11/04 change note above).
C
N     move      2 to Prv-Period-Count (10).
N     move      "peak" to Prv-Period-Name (10, 1).
N     move      2 to Prv-Range-Count (10, 1).
N     move      7 to Prv-Start-Hour (10, 1, 1).
N     move      11 to Prv-End-Hour (10, 1, 1).
N     move      "YYYYYNN" to Prv-Day-Flags (10, 1, 1).
N     move      17 to Prv-Start-Hour (10, 1, 2).
N     move      21 to Prv-End-Hour (10, 1, 2).
N     move      "YYYYYNN" to Prv-Day-Flags (10, 1, 2).
N     move      "offpeak" to Prv-Period-Name (10, 2).
N     move      3 to Prv-Range-Count (10, 2).
N     move      11 to Prv-Start-Hour (10, 2, 1).
N     move      17 to Prv-End-Hour (10, 2, 1).
N     move      "YYYYYNN" to Prv-Day-Flags (10, 2, 1).
N     move      21 to Prv-Start-Hour (10, 2, 2).
N     move      23 to Prv-End-Hour (10, 2, 2).
N     move      "YYYYYNN" to Prv-Day-Flags (10, 2, 2).
N     move      7 to Prv-Start-Hour (10, 2, 3).
N     move      23 to Prv-End-Hour (10, 2, 3).
N     move      "NNNNNYY" to Prv-Day-Flags (10, 2, 3).
N     move      0.2600 to Prv-Buy-Price (10, 1).
N     move      0.0900 to Prv-Buy-Price (10, 2).
N     move      0.0800 to Prv-Buyback-Price (10, 1).
N     move      0.0800 to Prv-Buyback-Price (10, 2).
C
N     move      10 to Prv-Ix.
N     display   "HEA060 self-test (G.4 reference 3-tier plan):".
N     move      0 to Wid-Weekday.  move  6 to Wid-TS-Hour.
N     perform   zz910-Run-One-Case thru zz910-Exit.
N     move      0 to Wid-Weekday.  move  8 to Wid-TS-Hour.
N     perform   zz910-Run-One-Case thru zz910-Exit.
N     move      0 to Wid-Weekday.  move 12 to Wid-TS-Hour.
N     perform   zz910-Run-One-Case thru zz910-Exit.
N     move      0 to Wid-Weekday.  move 18 to Wid-TS-Hour.
N     perform   zz910-Run-One-Case thru zz910-Exit.
N     move      0 to Wid-Weekday.  move 22 to Wid-TS-Hour.
N     perform   zz910-Run-One-Case thru zz910-Exit.
N     move      0 to Wid-Weekday.  move 23 to Wid-TS-Hour.
N     perform   zz910-Run-One-Case thru zz910-Exit.
N     move      5 to Wid-Weekday.  move  8 to Wid-TS-Hour.
N     perform   zz910-Run-One-Case thru zz910-Exit.
N     move      5 to Wid-Weekday.  move 23 to Wid-TS-Hour.
N     perform   zz910-Run-One-Case thru zz910-Exit.
N     move      6 to Wid-Weekday.  move 10 to Wid-TS-Hour.
N     perform   zz910-Run-One-Case thru zz910-Exit.
C
N zz900-Exit.
N     exit      section.
C
N zz910-Run-One-Case          section.
C****************************************
C  Wid-TS-Hour/Ws-Weekday-Ix already hold
C  the case; the reference plan only has
C  rates filed for peak and offpeak, so
C  the night hours (the midnight-crossing
C  range G.1 has to get right) are the
C  case with no period/range match at all
C  - run it through the same Zz610 scan
C  and G.3 fallback Zz600 itself uses, so
C  the case comes back named "unknown"
C  the same way a live run would, not a
C  hand-picked label for this table.
C
N     compute   WS-Weekday-Ix = Wid-Weekday + 1.
N     move      "Y" to WS-Unmatched-Sw.
N     move      1 to WS-Period-Ix.
N     perform   zz610-Scan-One-Period thru zz610-Exit
N               varying WS-Period-Ix from 1 by 1
N               until WS-Period-Ix > Prv-Period-Count (Prv-Ix)
N               or Range-Unmatched not = "Y".
N     if        Range-Unmatched
N               move 1 to WS-Period-Ix
N               move WS-Unknown-Period-Name to
N                    WS-Resolved-Period-Name
N     else
N               move Prv-Period-Name (Prv-Ix, WS-Period-Ix)
N                 to WS-Resolved-Period-Name
N     end-if.
N     display   "  hour=" Wid-TS-Hour " wkday=" Wid-Weekday
N                       " -> " WS-Resolved-Period-Name.
C
N zz910-Exit.
N     exit      section.
