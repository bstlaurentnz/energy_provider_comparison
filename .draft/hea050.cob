C *****************************************************************
C *                                                               *
C *          H E A 0 5 0   -   Battery Simulation & Economics     *
C *                                                               *
C *   Two passes over the wide timestep file: one dispatching a   *
C *   home battery against the time of use buy price, one as a    *
C *   baseline with no battery fitted, then a printed economics   *
C *   report comparing the two.                                   *
C *                                                               *
C *****************************************************************
C
N identification          division.
C================================
C
N      program-id.       hea050.
N      author.           D J Hale.
N      installation.     Solstice Metering Bureau, Data Services.
N      date-written.     05/02/90.
N      date-compiled.
N      security.         Copyright (C) 1990-2026 & later, Solstice
N                        Metering Bureau.  For internal use only.
C**
C    Remarks.          Runs the Wide-File twice - once with the
C                      battery dispatch rules applied, once as a
C                      do-nothing baseline - and prints the
C                      comparison as a labelled economics report,
C                      not a columnar one.
C**
C    Called Modules.   None.
C**
C    Called By.        Run standalone once Hea020 or Hea040 has
C                      produced a Wide-File for the period being
C                      costed.
C**
C    Files Used.       Wide-File   (input, read twice)
C                      Print-File  (output, Report Writer)
C**
C    Error Messages.   SY141, SY142.
C**
C Changes:
C 05/02/90 djh - Created, battery dispatch rules taken from the
C                 feasibility study Solstice ran for the Northgate
C                 trial households.
C 19/11/93 djh - Sell price pulled out from the peak buy price -
C                 Wshebat now carries its own Bat-Sell-Price, see
C                 that copybook's log.
C 08/09/98 djh - Y2K: no date math done here beyond the hour
C                already in the timestamp - nothing to change.
C 05/01/11 tmk - Payback period now shown as "not applicable" when
C                annual savings are nil or negative, rather than
C                printing a payback of all nines.
C
N environment             division.
C================================
C
N copy "envdiv.cob".
C
N input-output            section.
N file-control.
N      copy "selwide.cob".
N      copy "selprint.cob".
C
N data                    division.
C================================
C
N file section.
C
N      copy "fdwide.cob".
C
N fd  Print-File
N     report is Battery-Economics-Report.
C
N working-storage section.
C-----------------------
N 77  Prog-Name          pic x(16) value "HEA050 V 1.0.0".
C
N 01  WS-File-Statuses.
N     03  Wide-File-Status    pic xx value zero.
N     03  Print-File-Status   pic xx value zero.
N     03  FILLER              pic x value space.
C
N 01  WS-Switches.
N     03  WS-Eof-Switch       pic x value "N".
N     03  WS-Header-Switch    pic x value "Y".
N     03  WS-Peak-Switch      pic x.
N         88 In-Peak-Period        value "Y".
N     03  FILLER              pic x value space.
C
N 01  WS-Counters.
N     03  WS-Recs-In          pic 9(7) comp.
N     03  FILLER              pic x value space.
C
N 01  WS-Split-Fields.
N     03  WS-Ts-Text          pic x(24).
N     03  WS-Pv-Text          pic x(18).
N     03  WS-Con-Text         pic x(18).
N     03  FILLER              pic x value space.
C
C  --- generic text-to-signed-number parsing work area, the same
C      shape used throughout this suite (see Hea010/Hea020/Hea040)
C      for turning an edited text column back into a working number
C      without an intrinsic function in sight.
C
N 01  WS-Parse-Area.
N     03  WS-Parse-Text-In    pic x(18).
N     03  WS-Parse-Body       pic x(17).
N     03  WS-Parse-Sign       pic x     value "+".
N     03  WS-Parse-Valid      pic x     value "Y".
N         88 Parse-Is-Valid          value "Y".
N     03  WS-Parse-Int-Part   pic x(9).
N     03  WS-Parse-Frac-Part  pic x(6).
N     03  WS-Parse-Int-Len    pic 9(2) comp.
N     03  WS-Parse-Frac-Len   pic 9(2) comp.
N     03  WS-Parse-Int-Num    pic 9(7).
N     03  WS-Parse-Int-Num-X  redefines WS-Parse-Int-Num
N                              pic x(7).
N     03  WS-Parse-Frac-Num   pic 9(3).
N     03  WS-Parse-Frac-Num-X redefines WS-Parse-Frac-Num
N                              pic x(3).
N     03  WS-Parse-Value      pic s9(7)v999 comp-3.
N     03  FILLER              pic x value space.
C
N 01  WS-Generic-Scan-Area.
N     03  WS-Generic-Text     pic x(18).
N     03  WS-Generic-Len      pic 9(2) comp.
N     03  WS-Generic-Digits   pic x     value "Y".
N         88 Generic-All-Digits     value "Y".
N     03  WS-Scan-Ptr         pic 9(2) comp.
C
N      copy "wshewid.cob".
N      copy "wshebat.cob".
N      copy "wshesum.cob".
N     03  FILLER              pic x value space.
C
C  --- per-timestep work area, recomputed fresh on every record of
C      either pass; kept apart from the running Bec- accumulators
C      so the dispatch arithmetic below reads cleanly.
C
N 01  WS-Timestep-Area.
N     03  WS-Net-Kw           pic s9(5)v999 comp-3.
N     03  WS-Need-Kw          pic s9(5)v999 comp-3.
N     03  WS-Buy-Price        pic 9v9(4)    comp-3.
N     03  WS-Charge-Kw        pic s9(5)v999 comp-3.
N     03  WS-Discharge-Kw     pic s9(5)v999 comp-3.
N     03  WS-Grid-Purch-Kw    pic s9(5)v999 comp-3.
N     03  WS-Grid-Sale-Kw     pic s9(5)v999 comp-3.
N     03  WS-Purch-Cost       pic s9(7)v9999 comp-3.
N     03  WS-Sale-Revenue     pic s9(7)v9999 comp-3.
N     03  WS-Step-Cost        pic s9(7)v9999 comp-3.
N     03  FILLER              pic x value space.
C
C  --- scratch fields used only inside the min-of-three tests in
C      Zz330/Zz340 - kept apart from Ws-Charge-Kw/Ws-Discharge-Kw
C      so a partial compare never lands in the real
C      accumulating field.
C
N 01  WS-Dispatch-Work.
N     03  WS-Room-Kwh         pic s9(5)v9999 comp-3.
N     03  WS-Room-By-Eff-Kwh  pic s9(5)v9999 comp-3.
N     03  WS-Avail-By-Eff-Kwh pic s9(5)v9999 comp-3.
N     03  WS-Min-Kw           pic s9(5)v999  comp-3.
N     03  FILLER              pic x value space.
C
C  --- report staging fields - Report Writer Source items must be
C      plain elementary data, so the percentage and the payback
C      caption are worked out here rather than in the Rd itself.
C
N 01  WS-Report-Work.
N     03  WS-Rt-Eff-Pct       pic zz9.9.
N     03  WS-Payback-Caption  pic x(16) value spaces.
N     03  FILLER              pic x value space.
C
N 01  Error-Messages.
N     03  SY141   pic x(40) value
N         "SY141 Cannot open Wide-File - aborting".
N     03  SY142   pic x(40) value
N         "SY142 Cannot open Print-File - aborting".
C
N report section.
C
N rd  Battery-Economics-Report
N     control       final
N     page limit    58 lines
N     heading       1
N     first detail  7
N     last detail   56.
N     03  FILLER              pic x value space.
C
N 01  Rpt-Page-Head    type page heading.
N     03  line  1.
N         05  col  1    pic x(42) value
N             "HEA050 HOME BATTERY SIMULATION - ECONOMICS REPORT".
N     03  line  3.
N         05  col  1    pic x(16) value "Capacity (kWh):".
N         05  col 20    pic zzz9.99     source Bat-Capacity-Kwh.
N         05  col 35    pic x(22) value
N             "Max charge rate (kW):".
N         05  col 60    pic zzz9.99     source Bat-Max-Charge-Kw.
N     03  line  4.
N         05  col  1    pic x(25) value
N             "Max discharge rate (kW):".
N         05  col 28    pic zzz9.99
N             source Bat-Max-Discharge-Kw.
N         05  col 45    pic x(13) value "Peak window:".
N         05  col 58    pic z9          source Bat-Peak-Start-Hour.
N         05  col 61    pic x value "-".
N         05  col 62    pic z9          source Bat-Peak-End-Hour.
N     03  line  5.
N         05  col  1    pic x(24) value
N             "Peak buy price ($/kWh):".
N         05  col 28    pic 9.9999      source Bat-Buy-Peak.
N         05  col 45    pic x(28) value
N             "Off-peak buy price ($/kWh):".
N         05  col 73    pic 9.9999      source Bat-Buy-Offpeak.
N     03  line  6.
N         05  col  1    pic x(20) value
N             "Sell price ($/kWh):".
N         05  col 28    pic 9.9999      source Bat-Sell-Price.
N     03  FILLER              pic x value space.
C
N 01  Rpt-Daily-Econ   type detail.
N     03  line + 2.
N         05  col  1    pic x(15) value "DAILY ECONOMICS".
N     03  line + 1.
N         05  col  3    pic x(23) value
N             "Cost without battery:".
N         05  col 28    pic -(5)9.99
N             source Bec-Cost-Without-Battery.
N     03  line + 1.
N         05  col  3    pic x(20) value "Cost with battery:".
N         05  col 28    pic -(5)9.99
N             source Bec-Cost-With-Battery.
N     03  line + 1.
N         05  col  3    pic x(15) value "Daily savings:".
N         05  col 28    pic -(5)9.99    source Bec-Daily-Savings.
N     03  FILLER              pic x value space.
C
N 01  Rpt-Annual-Proj  type detail.
N     03  line + 2.
N         05  col  1    pic x(19) value "ANNUAL PROJECTIONS".
N     03  line + 1.
N         05  col  3    pic x(16) value "Annual savings:".
N         05  col 28    pic -(7)9.99    source Bec-Annual-Savings.
N     03  line + 1.
N         05  col  3    pic x(14) value "Battery cost:".
N         05  col 28    pic -(7)9.99    source Bat-Cost.
N     03  line + 1.
N         05  col  3    pic x(24) value
N             "Payback period (years):".
N         05  col 28    pic zzz9.9      source Bec-Payback-Years.
N         05  col 35    pic x(16)       source WS-Payback-Caption.
N     03  FILLER              pic x value space.
C
N 01  Rpt-Battery-Util type detail.
N     03  line + 2.
N         05  col  1    pic x(19) value "BATTERY UTILIZATION".
N     03  line + 1.
N         05  col  3    pic x(22) value
N             "Energy charged (kWh):".
N         05  col 28    pic zzzz9.99
N             source Bec-Energy-Charged-Kwh.
N     03  line + 1.
N         05  col  3    pic x(25) value
N             "Energy discharged (kWh):".
N         05  col 28    pic zzzz9.99
N             source Bec-Energy-Discharged-Kwh.
N     03  line + 1.
N         05  col  3    pic x(27) value
N             "Round-trip efficiency (%):".
N         05  col 32    pic zz9.9       source WS-Rt-Eff-Pct.
N     03  line + 1.
N         05  col  3    pic x(13) value "Daily cycles:".
N         05  col 28    pic zz9.99      source Bec-Utiliz-Cycles.
N     03  FILLER              pic x value space.
C
N 01  Rpt-Tou-Impact   type detail.
N     03  line + 2.
N         05  col  1    pic x(18) value "TIME-OF-USE IMPACT".
N     03  line + 1.
N         05  col  3    pic x(35) value
N             "Peak purchases with battery (kWh):".
N         05  col 40    pic zzzz9.99    source Bec-Peak-Purch-With.
N     03  line + 1.
N         05  col  3    pic x(38) value
N             "Peak purchases without battery (kWh):".
N         05  col 42    pic zzzz9.99
N             source Bec-Peak-Purch-Without.
N     03  line + 1.
N         05  col  3    pic x(22) value
N             "Peak reduction (kWh):".
N         05  col 28    pic -(4)9.99    source Bec-Peak-Reduction.
N     03  line + 1.
N         05  col  3    pic x(25) value
N             "Off-peak increase (kWh):".
N         05  col 31    pic -(4)9.99
N             source Bec-Offpeak-Increase.
N         05  FILLER              pic x value space.
C
N procedure division.
C
N aa000-Main                  section.
C****************************************
C  Controls the whole run : battery pass,
C  baseline pass, economics roll-up, then
C  the printed report.
C
N     display   Prog-Name " starting".
N     move      zero to WS-Recs-In.
N     compute   Bat-Level-Kwh = Bat-Capacity-Kwh * 0.5.
C
N     perform   aa050-Battery-Pass thru aa050-Exit.
N     perform   aa060-Baseline-Pass thru aa060-Exit.
N     perform   zz700-Compute-Economics thru zz700-Exit.
C
N     open      output Print-File.
N     if        Print-File-Status not = "00"
N               display   SY142
N               move      16 to Return-Code
N               goback
N     end-if.
N     perform   aa070-Print-Report thru aa070-Exit.
N     close     Print-File.
C
N     display   "HEA050 complete - " WS-Recs-In " timesteps read".
N     move      zero to Return-Code.
N     goback.
C
N aa000-Exit.  exit section.
C
N aa050-Battery-Pass           section.
C****************************************
C  Pass 1 - dispatch the battery against
C  every record, accumulating the with-
C  battery cost and utilization figures.
C
N     open      input Wide-File.
N     if        Wide-File-Status not = "00"
N               display   SY141
N               move      16 to Return-Code
N               goback
N     end-if.
N     move      "N" to WS-Eof-Switch.
N     move      "Y" to WS-Header-Switch.
N     perform   zz100-Read-Wide-File thru zz100-Exit.
N     perform   zz310-Process-With-Battery thru zz310-Exit
N               until WS-Eof-Switch = "Y".
N     close     Wide-File.
C
N aa050-Exit.  exit section.
C
N aa060-Baseline-Pass          section.
C****************************************
C  Pass 2 - the same data again, no
C  battery fitted, for comparison.
C
N     open      input Wide-File.
N     if        Wide-File-Status not = "00"
N               display   SY141
N               move      16 to Return-Code
N               goback
N     end-if.
N     move      "N" to WS-Eof-Switch.
N     move      "Y" to WS-Header-Switch.
N     perform   zz100-Read-Wide-File thru zz100-Exit.
N     perform   zz320-Process-Baseline thru zz320-Exit
N               until WS-Eof-Switch = "Y".
N     close     Wide-File.
C
N aa060-Exit.  exit section.
C
N zz100-Read-Wide-File         section.
C****************************************
C  Skip the header line (its timestamp
C  column carries the literal "timestamp")
C  then read on - same shape the rest of
C  this suite uses for every CSV input.
C
N     read      Wide-File
N               at end
N               move      "Y" to WS-Eof-Switch
N               go to     zz100-Exit
N     end-read.
N     if        WS-Header-Switch = "Y"
N               move      "N" to WS-Header-Switch
N               if        Wide-File-Record (1:9) = "timestamp"
N                         go to zz100-Read-Wide-File
N               end-if
N     end-if.
N     move      spaces to WS-Ts-Text WS-Pv-Text WS-Con-Text.
N     unstring  Wide-File-Record delimited by ","
N               into WS-Ts-Text
N                    WS-Pv-Text
N                    WS-Con-Text.
N     move      WS-Ts-Text to Wid-Timestamp.
N     move      spaces to WS-Parse-Text-In.
N     move      WS-Pv-Text to WS-Parse-Text-In.
N     perform   zz305-Edit-Numeric-Text thru zz305-Exit.
N     if        WS-Parse-Valid = "Y"
N               move WS-Parse-Value to Wid-Pv-Gen-Kw
N     else
N               move zero to Wid-Pv-Gen-Kw
N     end-if.
N     move      spaces to WS-Parse-Text-In.
N     move      WS-Con-Text to WS-Parse-Text-In.
N     perform   zz305-Edit-Numeric-Text thru zz305-Exit.
N     if        WS-Parse-Valid = "Y"
N               move WS-Parse-Value to Wid-Consumption-Kw
N     else
N               move zero to Wid-Consumption-Kw
N     end-if.
N     add       1 to WS-Recs-In.
C
N zz100-Exit.
N     exit      section.
C
N zz300-Get-Tou-Price          section.
C****************************************
C  E.1 - flat sell price, peak buy price
C  for Peak-Start-Hour thru one hour
C  short of Peak-End-Hour, off-peak
C  buy price otherwise.
C
N     if        Wid-TS-Hour >= Bat-Peak-Start-Hour and
N               Wid-TS-Hour <  Bat-Peak-End-Hour
N               move "Y" to WS-Peak-Switch
N               move Bat-Buy-Peak to WS-Buy-Price
N     else
N               move "N" to WS-Peak-Switch
N               move Bat-Buy-Offpeak to WS-Buy-Price
N     end-if.
C
N zz300-Exit.
N     exit      section.
C
N zz310-Process-With-Battery   section.
C****************************************
C  One record of Pass 1 : work out net
C  power, dispatch the battery per E.2 or
C  E.3, price what is left over against
C  the grid, and roll the figures into
C  the with-battery accumulators.
C
N     compute   WS-Net-Kw = Wid-Pv-Gen-Kw - Wid-Consumption-Kw.
N     perform   zz300-Get-Tou-Price thru zz300-Exit.
C
N     if        WS-Net-Kw > 0
N               perform zz330-Charge-Battery thru zz330-Exit
N               compute WS-Grid-Sale-Kw =
N                       WS-Net-Kw - WS-Charge-Kw
N               move    zero to WS-Grid-Purch-Kw
N     else
N               if      WS-Net-Kw < 0
N                       perform zz340-Discharge-Battery thru
N                               zz340-Exit
N                       compute WS-Grid-Purch-Kw =
N                               WS-Need-Kw - WS-Discharge-Kw
N                       move  zero to WS-Grid-Sale-Kw
N               else
N                       move  zero to WS-Grid-Purch-Kw
N                                     WS-Grid-Sale-Kw
N                                     WS-Charge-Kw
N                                     WS-Discharge-Kw
N               end-if
N     end-if.
C
N     compute   WS-Purch-Cost = WS-Grid-Purch-Kw * WS-Buy-Price.
N     compute   WS-Sale-Revenue = WS-Grid-Sale-Kw * Bat-Sell-Price.
N     compute   WS-Step-Cost = WS-Purch-Cost - WS-Sale-Revenue.
N     add       WS-Step-Cost to Bec-Cost-With-Battery.
N     add       WS-Charge-Kw to Bec-Energy-Charged-Kwh.
N     add       WS-Discharge-Kw to Bec-Energy-Discharged-Kwh.
N     if        In-Peak-Period
N               add WS-Grid-Purch-Kw to Bec-Peak-Purch-With
N     else
N               add WS-Grid-Purch-Kw to Bec-Offpeak-Purch-With
N     end-if.
N     perform   zz100-Read-Wide-File thru zz100-Exit.
C
N zz310-Exit.
N     exit      section.
C
N zz320-Process-Baseline       section.
C****************************************
C  One record of Pass 2 : no battery
C  fitted, grid takes up the whole net
C  power either way.
C
N     compute   WS-Net-Kw = Wid-Pv-Gen-Kw - Wid-Consumption-Kw.
N     perform   zz300-Get-Tou-Price thru zz300-Exit.
N     if        WS-Net-Kw > 0
N               move WS-Net-Kw to WS-Grid-Sale-Kw
N               move zero to WS-Grid-Purch-Kw
N     else
N               compute WS-Grid-Purch-Kw = WS-Net-Kw * -1
N               move zero to WS-Grid-Sale-Kw
N     end-if.
N     compute   WS-Purch-Cost = WS-Grid-Purch-Kw * WS-Buy-Price.
N     compute   WS-Sale-Revenue = WS-Grid-Sale-Kw * Bat-Sell-Price.
N     compute   WS-Step-Cost = WS-Purch-Cost - WS-Sale-Revenue.
N     add       WS-Step-Cost to Bec-Cost-Without-Battery.
N     if        In-Peak-Period
N               add WS-Grid-Purch-Kw to Bec-Peak-Purch-Without
N     else
N               add WS-Grid-Purch-Kw to Bec-Offpeak-Purch-Without
N     end-if.
N     perform   zz100-Read-Wide-File thru zz100-Exit.
C
N zz320-Exit.
N     exit      section.
C
N zz330-Charge-Battery         section.
C****************************************
C  E.2 - charge is the smallest of the
C  surplus power, the charger's own rate
C  limit, and what the battery has room
C  left to take once efficiency is
C  allowed for; the level then moves up
C  by charge times efficiency.
C
N     compute   WS-Room-Kwh = Bat-Capacity-Kwh - Bat-Level-Kwh.
N     compute   WS-Avail-By-Eff-Kwh rounded =
N               WS-Room-Kwh / Bat-Efficiency.
N     move      WS-Net-Kw to WS-Min-Kw.
N     if        Bat-Max-Charge-Kw < WS-Min-Kw
N               move Bat-Max-Charge-Kw to WS-Min-Kw
N     end-if.
N     if        WS-Avail-By-Eff-Kwh < WS-Min-Kw
N               move WS-Avail-By-Eff-Kwh to WS-Min-Kw
N     end-if.
N     move      WS-Min-Kw to WS-Charge-Kw.
N     compute   Bat-Level-Kwh rounded =
N               Bat-Level-Kwh + (WS-Charge-Kw * Bat-Efficiency).
N     if        Bat-Level-Kwh > Bat-Capacity-Kwh
N               move Bat-Capacity-Kwh to Bat-Level-Kwh
N     end-if.
C
N zz330-Exit.
N     exit      section.
C
N zz340-Discharge-Battery      section.
C****************************************
C  E.3 - discharge is the smallest of the
C  shortfall, the discharger's own rate
C  limit, and what the battery actually
C  holds once efficiency is allowed for;
C  the level then moves down by discharge
C  divided by efficiency.
C
N     compute   WS-Need-Kw = WS-Net-Kw * -1.
N     compute   WS-Room-By-Eff-Kwh rounded =
N               Bat-Level-Kwh * Bat-Efficiency.
N     move      WS-Need-Kw to WS-Min-Kw.
N     if        Bat-Max-Discharge-Kw < WS-Min-Kw
N               move Bat-Max-Discharge-Kw to WS-Min-Kw
N     end-if.
N     if        WS-Room-By-Eff-Kwh < WS-Min-Kw
N               move WS-Room-By-Eff-Kwh to WS-Min-Kw
N     end-if.
N     move      WS-Min-Kw to WS-Discharge-Kw.
N     compute   Bat-Level-Kwh rounded =
N               Bat-Level-Kwh - (WS-Discharge-Kw / Bat-Efficiency).
N     if        Bat-Level-Kwh < 0
N               move zero to Bat-Level-Kwh
N     end-if.
C
N zz340-Exit.
N     exit      section.
C
N zz305-Edit-Numeric-Text      section.
C****************************************
C  Convert Ws-Parse-Text-In (left
C  justified text, optional leading sign,
C  optional single decimal point) into
C  Ws-Parse-Value.  No intrinsic functions
C  used - digits are placed by reference
C  modification once the sign and decimal
C  point are located.  Sets Ws-Parse-Valid
C  to N on any malformed input - same
C  routine Hea010/Hea020/Hea040 carry.
C
N     move      "+" to WS-Parse-Sign.
N     move      spaces to WS-Parse-Body.
N     move      WS-Parse-Text-In to WS-Parse-Body.
N     if        WS-Parse-Text-In (1:1) = "+" or "-"
N               move WS-Parse-Text-In (1:1) to
N                    WS-Parse-Sign
N               move spaces to WS-Parse-Body
N               move WS-Parse-Text-In (2:17) to
N                    WS-Parse-Body
N     end-if.
N     move      spaces to WS-Parse-Int-Part
N                         WS-Parse-Frac-Part.
N     unstring  WS-Parse-Body delimited by "."
N               into WS-Parse-Int-Part
N                    WS-Parse-Frac-Part.
C
N     move      spaces to WS-Generic-Text.
N     move      WS-Parse-Int-Part to WS-Generic-Text.
N     perform   zz306-Scan-Digit-Field thru
N               zz306-Exit.
N     move      WS-Generic-Len to WS-Parse-Int-Len.
N     if        WS-Generic-Digits not = "Y" or
N               WS-Parse-Int-Len = 0
N               move "N" to WS-Parse-Valid
N               go to zz305-Exit
N     end-if.
C
N     move      spaces to WS-Generic-Text.
N     move      WS-Parse-Frac-Part to WS-Generic-Text.
N     perform   zz306-Scan-Digit-Field thru
N               zz306-Exit.
N     move      WS-Generic-Len to WS-Parse-Frac-Len.
N     if        WS-Generic-Digits not = "Y"
N               move "N" to WS-Parse-Valid
N               go to zz305-Exit
N     end-if.
N     if        WS-Parse-Frac-Len > 3
N               move 3 to WS-Parse-Frac-Len
N     end-if.
C
N     move      zeros to WS-Parse-Int-Num.
N     move      WS-Parse-Int-Part (1:WS-Parse-Int-Len)
N                 to WS-Parse-Int-Num-X
N                    (8 - WS-Parse-Int-Len :
N                     WS-Parse-Int-Len).
N     move      zeros to WS-Parse-Frac-Num.
N     if        WS-Parse-Frac-Len > 0
N               move WS-Parse-Frac-Part
N                      (1:WS-Parse-Frac-Len)
N                 to WS-Parse-Frac-Num-X
N                      (1:WS-Parse-Frac-Len)
N     end-if.
C
N     compute   WS-Parse-Value rounded =
N               WS-Parse-Int-Num +
N               (WS-Parse-Frac-Num / 1000).
N     if        WS-Parse-Sign = "-"
N               compute WS-Parse-Value =
N                       WS-Parse-Value * -1
N     end-if.
N     move      "Y" to WS-Parse-Valid.
C
N zz305-Exit.
N     exit      section.
C
N zz306-Scan-Digit-Field       section.
C****************************************
C  Scan Ws-Generic-Text (left justified,
C  space filled) from the left, stopping
C  at the first space, to give its
C  trimmed length; flags any non digit
C  found in that span.
C
N     move      zeros to WS-Generic-Len.
N     move      "Y" to WS-Generic-Digits.
N     perform   zz307-Scan-One-Char thru
N               zz307-Exit
N               varying WS-Scan-Ptr from 1 by 1
N               until WS-Scan-Ptr > 18
N               or WS-Generic-Text (WS-Scan-Ptr:1)
N                    = space.
C
N zz306-Exit.
N     exit      section.
C
N zz307-Scan-One-Char          section.
C****************************************
C  One character of the Zz306 scan - kept
C  as its own paragraph so the scan can
C  be driven by an out of line Perform
C  Varying (no inline Perform / End-Perform
C  in this shop since the 1996 standard).
C
N     if        WS-Generic-Text (WS-Scan-Ptr:1)
N                 not numeric
N               move "N" to WS-Generic-Digits
N     end-if.
N     add       1 to WS-Generic-Len.
C
N zz307-Exit.
N     exit      section.
C
N zz700-Compute-Economics      section.
C****************************************
C  E.5 - roll the two passes' totals into
C  the Bec- summary fields; payback is
C  only meaningful when the battery is
C  actually saving money year on year.
C
N     compute   Bec-Daily-Savings =
N               Bec-Cost-Without-Battery - Bec-Cost-With-Battery.
N     compute   Bec-Annual-Savings = Bec-Daily-Savings * 365.
N     if        Bec-Annual-Savings > 0
N               compute Bec-Payback-Years rounded =
N                       Bat-Cost / Bec-Annual-Savings
N               move    "N" to Bec-Payback-Na
N               move    spaces to WS-Payback-Caption
N     else
N               move    zero to Bec-Payback-Years
N               move    "Y" to Bec-Payback-Na
N               move    "(not applicable)" to WS-Payback-Caption
N     end-if.
C
N     if        Bec-Energy-Charged-Kwh > 0
N               compute Bec-Rt-Efficiency rounded =
N                       Bec-Energy-Discharged-Kwh /
N                       Bec-Energy-Charged-Kwh
N     else
N               move zero to Bec-Rt-Efficiency
N     end-if.
N     compute   WS-Rt-Eff-Pct rounded = Bec-Rt-Efficiency * 100.
N     compute   Bec-Utiliz-Cycles rounded =
N               Bec-Energy-Discharged-Kwh / Bat-Capacity-Kwh.
N     compute   Bec-Peak-Reduction =
N               Bec-Peak-Purch-Without - Bec-Peak-Purch-With.
N     compute   Bec-Offpeak-Increase =
N               Bec-Offpeak-Purch-With - Bec-Offpeak-Purch-Without.
C
N zz700-Exit.
N     exit      section.
C
N aa070-Print-Report           section.
C****************************************
C  One shot through the Rd - every Type
C  Detail record is generated exactly
C  once, in REPORTS section order; the
C  page heading prints automatically
C  ahead of the first Generate.
C
N     initiate  Battery-Economics-Report.
N     generate  Rpt-Daily-Econ.
N     generate  Rpt-Annual-Proj.
N     generate  Rpt-Battery-Util.
N     generate  Rpt-Tou-Impact.
N     terminate Battery-Economics-Report.
C
N aa070-Exit.
N     exit      section.
