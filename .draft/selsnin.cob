C *******************************************
C *   File Control Entry For Sensor Input  *
C *     CSV line file, one reading/line.   *
C *******************************************
C  25/03/98 vbc - Created.
C
N      select  Sensor-In  assign       "SENSOR-IN"
N                        organization line sequential
N                        status       Sensor-In-Status.
