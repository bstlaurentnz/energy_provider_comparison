C *****************************************************************
C *                                                               *
C *           H E A 0 4 0   -   Meter Extract Converter           *
C *                                                               *
C *   Reads the retailer's half hourly meter extract (one row    *
C *   per meter element per day, 48 kWh slots across the row)    *
C *   and reshapes it into the same wide timestep file Hea020    *
C *   produces from the sensor hub, so Hea050 and Hea060 can     *
C *   run against either data source without caring which one    *
C *   it is.                                                     *
C *                                                               *
C *****************************************************************
C
N identification          division.
C================================
C
N      program-id.       hea040.
N      author.           D J Hale.
N      installation.     Solstice Metering Bureau, Data Services.
N      date-written.     02/06/99.
N      date-compiled.
N      security.         Copyright (C) 1999-2026 & later, Solstice
N                        Metering Bureau.  For internal use only.
C**
C    Remarks.          Takes the retailer export format (Icp,
C                      Meter-Number, Element, Date, 48 half hour
C                      kWh columns) and produces a Wide-File
C                      identical in shape to Hea020's, so a run
C                      can be fed from either the sensor hub or
C                      the retailer's own smart meter data.
C**
C    Called Modules.   None.
C**
C    Called By.        Run alone against a retailer extract drop -
C                      not part of the Hea030 sensor pipeline.
C**
C    Files Used.       Meter-In   (input)
C                      Wide-File  (output)
C**
C    Error Messages.   SY131, SY132, SY133, SY134.
C**
C Changes:
C 02/06/99 djh - Created, against the first Electricity Authority
C                 style extract sample from the Northgate trial.
C 19/09/99 djh - Blank slot columns now treated as zero rather
C                 than rejecting the whole row - the retailer feed
C                 leaves a slot blank on a meter outage instead of
C                 sending a real reading.
C 14/09/99 djh - Y2K: four digit years carried on both date forms,
C                 confirmed clean ahead of the rollover.
C 11/02/00 djh - Confirmed clean running over the century
C                 rollover, no further changes needed.
C 23/07/03 tmk - Row table enlarged 5000 to 20000 entries - a
C                 full year of half hourly data overran the old
C                 limit on the Northgate annual extract.
C 09/03/11 djh - Date/time handling, file status declarations and
C                 the summary line totals brought into line with
C                 the fixes made to Hea010/Hea020 this release -
C                 see those programs' change logs for the detail.
C
N environment             division.
C================================
C
N copy "envdiv.cob".
C
N input-output            section.
N file-control.
N      copy "selmtr.cob".
N      copy "selwide.cob".
C
N data                    division.
C================================
C
N file section.
C
N      copy "fdmtr.cob".
N      copy "fdwide.cob".
C
N working-storage section.
C-----------------------
N 77  Prog-Name          pic x(16) value "HEA040 V 1.2.0".
C
N 01  WS-File-Statuses.
N     03  Meter-In-Status     pic xx value zero.
N     03  Wide-File-Status    pic xx value zero.
N     03  FILLER              pic x value space.
C
N 01  WS-Switches.
N     03  WS-Eof-Switch       pic x value "N".
N     03  WS-Header-Switch    pic x value "Y".
N     03  WS-Found-Switch     pic x.
N     03  WS-Date-Valid       pic x.
N        88 Date-Is-Valid          value "Y".
N     03  FILLER              pic x value space.
C
N 01  WS-Counters.
N     03  WS-Recs-In          pic 9(7) comp.
N     03  WS-Recs-Skipped     pic 9(7) comp.
N     03  WS-Recs-Out         pic 9(7) comp.
N     03  Row-Count           pic 9(5) comp.
N     03  WS-Scan-Ix          pic 9(5) comp.
N     03  WS-Scan-Ix2         pic 9(5) comp.
N     03  Row-Ix              pic 9(5) comp.
N     03  WS-Csv-Ix           pic 9(3) comp.
N     03  WS-Slot-Ix          pic 9(3) comp.
N     03  WS-Distinct-Days    pic 9(5) comp.
N     03  FILLER              pic x value space.
C
C  --- day + slot being exploded right now (D.2/D.3).
C
N 01  WS-Parsed-Date.
N     03  WS-Pd-Year          pic 9(4).
N     03  WS-Pd-Month         pic 99.
N     03  WS-Pd-Day           pic 99.
N     03  FILLER              pic x value space.
C
N 01  WS-Prev-Day.
N     03  WS-Prev-Year        pic 9(4) value zero.
N     03  WS-Prev-Month       pic 99   value zero.
N     03  WS-Prev-Day-No      pic 99   value zero.
N     03  FILLER              pic x value space.
C
N 01  WS-Slot-Area.
N     03  WS-Slot-Total-Min   pic 9(4)      comp.
N     03  WS-Slot-Hour        pic 99        comp.
N     03  WS-Slot-Minute      pic 99        comp.
N     03  WS-Slot-Kwh         pic s9(4)v999 comp-3.
N     03  WS-Slot-Kw          pic s9(5)v999 comp-3.
N     03  FILLER              pic x value space.
C
C  --- the retailer row split into its 4 header columns plus
C      48 slot text columns; Csv-Field is sized to the widest
C      of the four leading columns (Icp/Meter-Number, 15 chars).
C
N 01  WS-Csv-Fields.
N     03  WS-Csv-Field        occurs 52 pic x(15).
C
N      copy "wshemtr.cob".
N      copy "wshewid.cob".
N     03  FILLER              pic x value space.
C
C  --- wide row table, one entry per distinct timestamp seen
C      across both the Feed-in and Consumption streams; Pv/Con
C      Set bytes tell Aa080 which side of the merge actually
C      turned up for a given slot (D.3 - a missing element
C      contributes zero).
C
N 01  HE-Wide-Table.
N     03  Row-Entry           occurs 20000
N                              indexed Row-Ix1 Row-Ix2.
N         05  Row-Year            pic 9(4).
N         05  Row-Month           pic 99.
N         05  Row-Day             pic 99.
N         05  Row-Hour            pic 99.
N         05  Row-Minute          pic 99.
N         05  Row-Pv-Kw           pic s9(5)v999 comp-3.
N         05  Row-Pv-Set          pic x.
N         05  Row-Con-Kw          pic s9(5)v999 comp-3.
N         05  Row-Con-Set         pic x.
N         05  filler              pic x(4).
C
N 01  WS-Row-Hold.
N     03  filler              pic 9(4).
N     03  filler              pic 99.
N     03  filler              pic 99.
N     03  filler              pic 99.
N     03  filler              pic 99.
N     03  filler              pic s9(5)v999 comp-3.
N     03  filler              pic x.
N     03  filler              pic s9(5)v999 comp-3.
N     03  filler              pic x.
N     03  filler              pic x(4).
C
C  --- generic text-to-signed-number parsing work area, the same
C      shape as Hea010/Hea020 use for Sensor/Aggregated State -
C      here it converts one slot's kWh text into Ws-Parse-Value.
C
N 01  WS-Parse-Area.
N     03  WS-Parse-Text-In    pic x(18).
N     03  WS-Parse-Body       pic x(17).
N     03  WS-Parse-Sign       pic x     value "+".
N     03  WS-Parse-Valid      pic x     value "Y".
N         88 Parse-Is-Valid          value "Y".
N     03  WS-Parse-Int-Part   pic x(9).
N     03  WS-Parse-Frac-Part  pic x(6).
N     03  WS-Parse-Int-Len    pic 9(2) comp.
N     03  WS-Parse-Frac-Len   pic 9(2) comp.
N     03  WS-Parse-Int-Num    pic 9(7).
N     03  WS-Parse-Int-Num-X  redefines WS-Parse-Int-Num
N                              pic x(7).
N     03  WS-Parse-Frac-Num   pic 9(3).
N     03  WS-Parse-Frac-Num-X redefines WS-Parse-Frac-Num
N                              pic x(3).
N     03  WS-Parse-Value      pic s9(7)v999 comp-3.
N     03  FILLER              pic x value space.
C
N 01  WS-Generic-Scan-Area.
N     03  WS-Generic-Text     pic x(18).
N     03  WS-Generic-Len      pic 9(2) comp.
N     03  WS-Generic-Digits   pic x     value "Y".
N         88 Generic-All-Digits     value "Y".
N     03  WS-Scan-Ptr         pic 9(2) comp.
N     03  FILLER              pic x value space.
C
N 01  WS-Header-Line          pic x(60) value
N         "timestamp,pv_generation_kw,consumption_kw".
N 01  WS-Data-Line            pic x(60).
N 01  WS-Build-Ptr            pic 9(3) comp.
N 01  WS-Cell-Text            pic -ZZZZ9.999.
C
N 01  WS-Sum-Area.
N     03  WS-Sum-Con-Kwh      pic s9(9)v999 comp-3.
N     03  WS-Sum-Gen-Kwh      pic s9(9)v999 comp-3.
N     03  WS-Net-Con-Kwh      pic s9(9)v9   comp-3.
N     03  WS-Row-Con-Kwh      pic s9(7)v999 comp-3.
N     03  WS-Row-Gen-Kwh      pic s9(7)v999 comp-3.
N     03  FILLER              pic x value space.
C
N 01  WS-Range-Start          pic x(24).
N 01  WS-Range-End            pic x(24).
C
N 01  WS-Report-Figs.
N     03  WS-Rpt-In           pic zzz,zz9.
N     03  WS-Rpt-Skip         pic zzz,zz9.
N     03  WS-Rpt-Out          pic zzz,zz9.
N     03  WS-Rpt-Days         pic zz,zz9.
N     03  WS-Rpt-Con          pic -ZZZZZ9.999.
N     03  WS-Rpt-Gen          pic -ZZZZZ9.999.
N     03  WS-Rpt-Net          pic -ZZZZZ9.9.
N     03  FILLER              pic x value space.
C
N 01  Error-Messages.
N     03  SY131   pic x(40) value
N         "SY131 Cannot open Meter-In - aborting".
N     03  SY132   pic x(40) value
N         "SY132 Cannot open Wide-File - aborting".
N     03  SY133   pic x(45) value
N         "SY133 Row table full at 20000 - aborting".
N     03  SY134   pic x(55) value
N         "SY134 warning - Date unparseable, record skipped".
N     03  FILLER              pic x value space.
C
N procedure division.
C
N aa000-Main                  section.
C****************************************
C  Controls the whole run : open files,
C  explode every surviving meter row into
C  its 48 slots, merge the two element
C  streams by timestamp, sort, write, and
C  print the D.5 summary.
C
N     display   Prog-Name " starting".
N     open      input  Meter-In.
N     if        Meter-In-Status not = "00"
N               display   SY131
N               move      16 to Return-Code
N               goback
N     end-if.
C
N     open      output Wide-File.
N     if        Wide-File-Status not = "00"
N               display   SY132
N               close     Meter-In
N               move      16 to Return-Code
N               goback
N     end-if.
C
N     move      zeros to WS-Recs-In
N                        WS-Recs-Skipped
N                        WS-Recs-Out
N                        Row-Count
N                        WS-Distinct-Days
N                        WS-Sum-Con-Kwh
N                        WS-Sum-Gen-Kwh.
C
N     perform   aa050-Convert-Readings thru aa050-Exit.
N     perform   aa070-Sort-Rows thru aa070-Exit.
N     perform   zz500-Write-Header thru zz500-Exit.
N     perform   aa080-Write-Rows thru aa080-Exit
N               varying Row-Ix1 from 1 by 1
N               until Row-Ix1 > Row-Count.
C
N     close     Meter-In
N               Wide-File.
C
N     perform   zz700-Print-Summary thru zz700-Exit.
N     move      zero to Return-Code.
N     goback.
C
N aa000-Exit.  exit section.
C
N zz100-Read-Meter-In          section.
C****************************************
C  Skip the optional header line (its
C  first field carries the literal "icp")
C  then read on.
C
N     read      Meter-In
N               at end
N               move      "Y" to WS-Eof-Switch
N               go to     zz100-Exit
N     end-read.
N     if        WS-Header-Switch = "Y"
N               move      "N" to WS-Header-Switch
N               if        Meter-In-Record (1:3) = "icp"
N                         go to zz100-Read-Meter-In
N               end-if
N     end-if.
N     add       1 to WS-Recs-In.
C
N zz100-Exit.
N     exit      section.
C
N aa050-Convert-Readings       section.
C****************************************
C  Priming read then process while not
C  end of file - the classic read ahead
C  shape used throughout this suite.
C
N     perform   zz100-Read-Meter-In thru zz100-Exit.
N     perform   aa055-Process-One-Record thru aa055-Exit
N               until WS-Eof-Switch = "Y".
C
N aa050-Exit.  exit section.
C
N aa055-Process-One-Record     section.
C****************************************
C  Split the CSV line into its 52 columns,
C  parse the date (D.1), and if it reads
C  ok explode every one of the 48 slots
C  into the wide row table; an unparseable
C  date just skips this row with a
C  warning, the row before and after it
C  are unaffected.
C
N     perform   zz200-Split-Csv-Line thru zz200-Exit.
N     move      WS-Csv-Field (1) to Mtr-Icp.
N     move      WS-Csv-Field (2) to Mtr-Meter-Number.
N     move      WS-Csv-Field (3) to Mtr-Element.
N     move      WS-Csv-Field (4) to Mtr-Date.
N     perform   zz300-Parse-Date thru zz300-Exit.
N     if        Date-Is-Valid
N               perform zz310-Explode-Slots thru
N                       zz310-Exit
N                       varying WS-Slot-Ix from 1 by 1
N                       until WS-Slot-Ix > 48
N     else
N               display SY134
N               add     1 to WS-Recs-Skipped
N     end-if.
N     perform   zz100-Read-Meter-In thru zz100-Exit.
C
N aa055-Exit.  exit section.
C
N zz200-Split-Csv-Line         section.
C****************************************
C  Carve the raw 500 byte line into its 52
C  comma delimited columns one at a time,
C  the pointer carrying forward from one
C  Unstring call to the next - simpler
C  than one giant Into list for a row this
C  wide.
C
N     move      spaces to WS-Csv-Fields.
N     move      1 to WS-Scan-Ptr.
N     perform   zz201-Split-One-Field thru
N               zz201-Exit
N               varying WS-Csv-Ix from 1 by 1
N               until WS-Csv-Ix > 52.
C
N zz200-Exit.
N     exit      section.
C
N zz201-Split-One-Field        section.
N     unstring  Meter-In-Record delimited by ","
N               into WS-Csv-Field (WS-Csv-Ix)
N               pointer WS-Scan-Ptr.
C
N zz201-Exit.
N     exit      section.
C
N zz300-Parse-Date             section.
C****************************************
C  D.1 - a slash in the third column
C  position means Dd/Mm/Yyyy, a dash in
C  the fifth means Yyyy-Mm-Dd; anything
C  else, or a non numeric date part
C  either way, fails the parse and the
C  row is skipped upstream.
C
N     move      "N" to WS-Date-Valid.
N     if        Mtr-Date (3:1) = "/"
N               if      Mtr-DMY-Day not numeric or
N                       Mtr-DMY-Month not numeric or
N                       Mtr-DMY-Year not numeric
N                       go to zz300-Exit
N               end-if
N               move    Mtr-DMY-Year to WS-Pd-Year
N               move    Mtr-DMY-Month to WS-Pd-Month
N               move    Mtr-DMY-Day to WS-Pd-Day
N               move    "Y" to WS-Date-Valid
N               go to   zz300-Exit
N     end-if.
N     if        Mtr-Date (5:1) = "-"
N               if      Mtr-YMD-Year not numeric or
N                       Mtr-YMD-Month not numeric or
N                       Mtr-YMD-Day not numeric
N                       go to zz300-Exit
N               end-if
N               move    Mtr-YMD-Year to WS-Pd-Year
N               move    Mtr-YMD-Month to WS-Pd-Month
N               move    Mtr-YMD-Day to WS-Pd-Day
N               move    "Y" to WS-Date-Valid
N     end-if.
C
N zz300-Exit.
N     exit      section.
C
N zz305-Edit-Numeric-Text      section.
C****************************************
C  Convert Ws-Parse-Text-In (left
C  justified text, optional leading sign,
C  optional single decimal point) into
C  Ws-Parse-Value.  No intrinsic functions
C  used - digits are placed by reference
C  modification once the sign and decimal
C  point are located.  Sets Ws-Parse-Valid
C  to N on any malformed input - same
C  routine as Hea010/Hea020 use on the
C  sensor side.
C
N     move      "+" to WS-Parse-Sign.
N     move      spaces to WS-Parse-Body.
N     move      WS-Parse-Text-In to WS-Parse-Body.
N     if        WS-Parse-Text-In (1:1) = "+" or "-"
N               move WS-Parse-Text-In (1:1) to
N                    WS-Parse-Sign
N               move spaces to WS-Parse-Body
N               move WS-Parse-Text-In (2:17) to
N                    WS-Parse-Body
N     end-if.
N     move      spaces to WS-Parse-Int-Part
N                         WS-Parse-Frac-Part.
N     unstring  WS-Parse-Body delimited by "."
N               into WS-Parse-Int-Part
N                    WS-Parse-Frac-Part.
C
N     move      spaces to WS-Generic-Text.
N     move      WS-Parse-Int-Part to WS-Generic-Text.
N     perform   zz306-Scan-Digit-Field thru
N               zz306-Exit.
N     move      WS-Generic-Len to WS-Parse-Int-Len.
N     if        WS-Generic-Digits not = "Y" or
N               WS-Parse-Int-Len = 0
N               move "N" to WS-Parse-Valid
N               go to zz305-Exit
N     end-if.
C
N     move      spaces to WS-Generic-Text.
N     move      WS-Parse-Frac-Part to WS-Generic-Text.
N     perform   zz306-Scan-Digit-Field thru
N               zz306-Exit.
N     move      WS-Generic-Len to WS-Parse-Frac-Len.
N     if        WS-Generic-Digits not = "Y"
N               move "N" to WS-Parse-Valid
N               go to zz305-Exit
N     end-if.
N     if        WS-Parse-Frac-Len > 3
N               move 3 to WS-Parse-Frac-Len
N     end-if.
C
N     move      zeros to WS-Parse-Int-Num.
N     move      WS-Parse-Int-Part (1:WS-Parse-Int-Len)
N                 to WS-Parse-Int-Num-X
N                    (8 - WS-Parse-Int-Len :
N                     WS-Parse-Int-Len).
N     move      zeros to WS-Parse-Frac-Num.
N     if        WS-Parse-Frac-Len > 0
N               move WS-Parse-Frac-Part
N                      (1:WS-Parse-Frac-Len)
N                 to WS-Parse-Frac-Num-X
N                      (1:WS-Parse-Frac-Len)
N     end-if.
C
N     compute   WS-Parse-Value rounded =
N               WS-Parse-Int-Num +
N               (WS-Parse-Frac-Num / 1000).
N     if        WS-Parse-Sign = "-"
N               compute WS-Parse-Value =
N                       WS-Parse-Value * -1
N     end-if.
N     move      "Y" to WS-Parse-Valid.
C
N zz305-Exit.
N     exit      section.
C
N zz306-Scan-Digit-Field       section.
C****************************************
C  Scan Ws-Generic-Text (left justified,
C  space filled) from the left, stopping
C  at the first space, to give its
C  trimmed length; flags any non digit
C  found in that span.
C
N     move      zeros to WS-Generic-Len.
N     move      "Y" to WS-Generic-Digits.
N     perform   zz307-Scan-One-Char thru
N               zz307-Exit
N               varying WS-Scan-Ptr from 1 by 1
N               until WS-Scan-Ptr > 18
N               or WS-Generic-Text (WS-Scan-Ptr:1)
N                    = space.
C
N zz306-Exit.
N     exit      section.
C
N zz307-Scan-One-Char          section.
C****************************************
C  One character of the Zz306 scan - kept
C  as its own paragraph so the scan can
C  be driven by an out of line Perform
C  Varying (no inline Perform / End-Perform
C  in this shop since the 1996 standard).
C
N     if        WS-Generic-Text (WS-Scan-Ptr:1)
N                 not numeric
N               move "N" to WS-Generic-Digits
N     end-if.
N     add       1 to WS-Generic-Len.
C
N zz307-Exit.
N     exit      section.
C
N zz310-Explode-Slots          section.
C****************************************
C  D.2 - one half hour slot per pass;
C  Slot 1 starts the day at 00:00, Slot
C  48 lands on 23:30 the same day with
C  no rollover (D.3), which the minutes-
C  since-midnight formula gives for
C  free - (48-1)*30 = 1410 minutes =
C  23:30, never reaching the 1440 that
C  would roll into tomorrow.  A blank
C  slot column counts as zero kWh.
C
N     compute   WS-Slot-Total-Min =
N               (WS-Slot-Ix - 1) * 30.
N     divide     WS-Slot-Total-Min by 60
N               giving WS-Slot-Hour
N               remainder WS-Slot-Minute.
N     if        WS-Csv-Field (4 + WS-Slot-Ix) = spaces
N               move zero to WS-Slot-Kwh
N     else
N               move spaces to WS-Parse-Text-In
N               move WS-Csv-Field (4 + WS-Slot-Ix) to
N                    WS-Parse-Text-In
N               perform zz305-Edit-Numeric-Text thru
N                       zz305-Exit
N               if      WS-Parse-Valid = "Y"
N                       move WS-Parse-Value to WS-Slot-Kwh
N               else
N                       move zero to WS-Slot-Kwh
N               end-if
N     end-if.
N     compute   WS-Slot-Kw = WS-Slot-Kwh * 2.
N     perform   zz340-Find-Or-Add-Row thru zz340-Exit.
N     evaluate  true
N       when     Mtr-Element = "Feed-in"
N                move WS-Slot-Kw to Row-Pv-Kw (Row-Ix)
N                move "Y" to Row-Pv-Set (Row-Ix)
N       when     Mtr-Element = "Consumption"
N                move WS-Slot-Kw to Row-Con-Kw (Row-Ix)
N                move "Y" to Row-Con-Set (Row-Ix)
N       when     other
N                continue
N     end-evaluate.
C
N zz310-Exit.
N     exit      section.
C
N zz340-Find-Or-Add-Row        section.
C****************************************
C  Linear search of the rows filled so
C  far for this timestamp, same shape as
C  the bucket/row tables in Hea010 and
C  Hea020; adds a fresh zeroed entry,
C  Pv/Con-Set both "N", if not found.
C
N     move      "N" to WS-Found-Switch.
N     if        Row-Count > 0
N               perform zz341-Compare-One-Row
N                       thru zz341-Exit
N                       varying WS-Scan-Ix from 1 by 1
N                       until WS-Scan-Ix > Row-Count
N                       or WS-Found-Switch = "Y"
N     end-if.
N     if        WS-Found-Switch = "Y"
N               go to zz340-Exit
N     end-if.
N     if        Row-Count >= 20000
N               display SY133
N               close Meter-In Wide-File
N               move 16 to Return-Code
N               goback
N     end-if.
N     add       1 to Row-Count.
N     move      Row-Count to Row-Ix.
N     move      WS-Pd-Year to Row-Year (Row-Ix).
N     move      WS-Pd-Month to Row-Month (Row-Ix).
N     move      WS-Pd-Day to Row-Day (Row-Ix).
N     move      WS-Slot-Hour to Row-Hour (Row-Ix).
N     move      WS-Slot-Minute to Row-Minute (Row-Ix).
N     move      zero to Row-Pv-Kw (Row-Ix)
N                        Row-Con-Kw (Row-Ix).
N     move      "N" to Row-Pv-Set (Row-Ix)
N                       Row-Con-Set (Row-Ix).
C
N zz340-Exit.
N     exit      section.
C
N zz341-Compare-One-Row        section.
N     if        Row-Year (WS-Scan-Ix) = WS-Pd-Year and
N               Row-Month (WS-Scan-Ix) = WS-Pd-Month and
N               Row-Day (WS-Scan-Ix) = WS-Pd-Day and
N               Row-Hour (WS-Scan-Ix) = WS-Slot-Hour and
N               Row-Minute (WS-Scan-Ix) = WS-Slot-Minute
N               move WS-Scan-Ix to Row-Ix
N               move "Y" to WS-Found-Switch
N     end-if.
C
N zz341-Exit.
N     exit      section.
C
N aa070-Sort-Rows              section.
C****************************************
C  Selection sort of the row table into
C  ascending timestamp order, same shape
C  as Hea010's bucket sort and Hea020's
C  row sort.
C
N     if        Row-Count < 2
N               go to aa070-Exit
N     end-if.
N     perform   zz360-Selection-Pass thru
N               zz360-Exit
N               varying Row-Ix from 1 by 1
N               until Row-Ix >= Row-Count.
C
N aa070-Exit.
N     exit      section.
C
N zz360-Selection-Pass         section.
N     move      Row-Ix to WS-Scan-Ix.
N     perform   zz361-Selection-Scan thru
N               zz361-Exit
N               varying WS-Scan-Ix2 from Row-Ix
N               by 1
N               until WS-Scan-Ix2 > Row-Count.
N     if        WS-Scan-Ix not = Row-Ix
N               move Row-Entry (Row-Ix) to WS-Row-Hold
N               move Row-Entry (WS-Scan-Ix) to
N                    Row-Entry (Row-Ix)
N               move WS-Row-Hold to Row-Entry (WS-Scan-Ix)
N     end-if.
C
N zz360-Exit.
N     exit      section.
C
N zz361-Selection-Scan         section.
C****************************************
C  Row-Entry begins with the five numeric
C  date/time fields, so a group compare
C  gives correct chronological ordering
C  byte for byte without touching the
C  kW columns that follow them.
C
N     if        Row-Entry (WS-Scan-Ix2) (1:12) <
N               Row-Entry (WS-Scan-Ix) (1:12)
N               move WS-Scan-Ix2 to WS-Scan-Ix
N     end-if.
C
N zz361-Exit.
N     exit      section.
C
N zz500-Write-Header           section.
C****************************************
C  Fixed two column header - unlike
C  Hea020's generic pivot, the meter feed
C  only ever carries the two named
C  elements the wide file already has
C  slots for, so there is no entity
C  table to walk here.
C
N     move      WS-Header-Line to Wide-File-Record.
N     write     Wide-File-Record.
C
N zz500-Exit.
N     exit      section.
C
N aa080-Write-Rows             section.
C****************************************
C  Walk the sorted row table; a slot
C  nobody ever set stays zero (D.3 - a
C  missing element contributes zero), then
C  roll the row's contribution into the
C  D.5 summary totals before moving on.
C  Only the money and weekday fields are
C  zeroed here - the date/time punctuation
C  in Wid-TS-Parts is literal-valued in
C  Wshewid and must never be blanked.
C
N     move      zero to Wid-Pv-Gen-Kw
N                        Wid-Consumption-Kw
N                        Wid-Weekday.
N     move      Row-Year (Row-Ix1) to Wid-TS-Year.
N     move      Row-Month (Row-Ix1) to Wid-TS-Month.
N     move      Row-Day (Row-Ix1) to Wid-TS-Day.
N     move      Row-Hour (Row-Ix1) to Wid-TS-Hour.
N     move      Row-Minute (Row-Ix1) to Wid-TS-Minute.
N     move      zero to Wid-TS-Second.
N     if        Row-Pv-Set (Row-Ix1) = "Y"
N               move Row-Pv-Kw (Row-Ix1) to Wid-Pv-Gen-Kw
N     end-if.
N     if        Row-Con-Set (Row-Ix1) = "Y"
N               move Row-Con-Kw (Row-Ix1) to
N                    Wid-Consumption-Kw
N     end-if.
C
N     move      spaces to WS-Data-Line.
N     move      1 to WS-Build-Ptr.
N     string    Wid-Timestamp delimited by size
N               "," delimited by size
N               into WS-Data-Line
N               pointer WS-Build-Ptr.
N     move      Wid-Pv-Gen-Kw to WS-Cell-Text.
N     string    WS-Cell-Text delimited by size
N               "," delimited by size
N               into WS-Data-Line
N               pointer WS-Build-Ptr.
N     move      Wid-Consumption-Kw to WS-Cell-Text.
N     string    WS-Cell-Text delimited by size
N               into WS-Data-Line
N               pointer WS-Build-Ptr.
N     move      WS-Data-Line to Wide-File-Record.
N     write     Wide-File-Record.
N     add       1 to WS-Recs-Out.
C
N     perform   zz701-Accumulate-Summary thru
N               zz701-Exit.
C
N aa080-Exit.
N     exit      section.
C
N zz701-Accumulate-Summary     section.
C****************************************
C  D.4 - Kwh = Kw * 0.5 for a half hour
C  slot, summed as we go rather than in a
C  second pass over the written file; also
C  tracks the first/last timestamp seen
C  and counts a new calendar day each time
C  the date changes (the rows are already
C  in ascending order by the time Aa080
C  gets to them).
C
N     compute   WS-Row-Con-Kwh =
N               Wid-Consumption-Kw * 0.5.
N     add       WS-Row-Con-Kwh to WS-Sum-Con-Kwh.
N     compute   WS-Row-Gen-Kwh = Wid-Pv-Gen-Kw * 0.5.
N     add       WS-Row-Gen-Kwh to WS-Sum-Gen-Kwh.
N     if        Row-Ix1 = 1
N               move Wid-Timestamp to WS-Range-Start
N     end-if.
N     move      Wid-Timestamp to WS-Range-End.
N     if        Row-Year (Row-Ix1) not = WS-Prev-Year or
N               Row-Month (Row-Ix1) not = WS-Prev-Month or
N               Row-Day (Row-Ix1) not = WS-Prev-Day-No
N               add  1 to WS-Distinct-Days
N               move Row-Year (Row-Ix1) to WS-Prev-Year
N               move Row-Month (Row-Ix1) to WS-Prev-Month
N               move Row-Day (Row-Ix1) to WS-Prev-Day-No
N     end-if.
C
N zz701-Exit.
N     exit      section.
C
N zz700-Print-Summary          section.
C****************************************
C  D.5 - the labelled completion banner;
C  net consumption is held to one decimal
C  as the bureau's reporting standard
C  requires for this figure specifically.
C
N     compute   WS-Net-Con-Kwh =
N               WS-Sum-Con-Kwh - WS-Sum-Gen-Kwh.
N     move      WS-Recs-In      to WS-Rpt-In.
N     move      WS-Recs-Skipped to WS-Rpt-Skip.
N     move      WS-Recs-Out     to WS-Rpt-Out.
N     move      WS-Distinct-Days to WS-Rpt-Days.
N     move      WS-Sum-Con-Kwh  to WS-Rpt-Con.
N     move      WS-Sum-Gen-Kwh  to WS-Rpt-Gen.
N     move      WS-Net-Con-Kwh  to WS-Rpt-Net.
C
N     display   "HEA040 complete".
N     display   "  time range        - " WS-Range-Start
N                "  to  " WS-Range-End.
N     display   "  total days        - " WS-Rpt-Days.
N     display   "  total records     - " WS-Rpt-Out.
N     display   "  records read      - " WS-Rpt-In.
N     display   "  records skipped   - " WS-Rpt-Skip.
N     display   "  total consumption - " WS-Rpt-Con " kWh".
N     display   "  total generation  - " WS-Rpt-Gen " kWh".
N     display   "  net consumption   - " WS-Rpt-Net " kWh".
C
N zz700-Exit.
N     exit      section.
