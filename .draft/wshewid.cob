C *******************************************
C *                                          *
C *  Record Definition For Wide-Format      *
C *   Energy Timestep File (PV + Load)      *
C *     Sequential line file, CSV coded     *
C *******************************************
C  Rec approx 44 bytes as text, CSV.
C
C  05/02/90 vbc - Created.
C  19/07/92 vbc - Added Wid-TS-Parts redefine
C                 so hour & weekday can be
C                 pulled apart without a
C                 separate unstring in every
C                 caller.
C
C  09/03/11 djh - Date/time separators now carried as
C                 literal-valued fields, not bare filler, and
C                 the tail filler corrected 7 to 5 bytes -
C                 the redefine was two bytes over the parent
C                 Wid-Timestamp and the punctuation was never
C                 actually landing in the written record.
C
N  01  HE-Wide-Record.
N      03  Wid-Timestamp         pic x(24).
N      03  Wid-TS-Parts redefines Wid-Timestamp.
N          05  Wid-TS-Year       pic 9(4).
N          05  filler            pic x    value "-".
N          05  Wid-TS-Month      pic 99.
N          05  filler            pic x    value "-".
N          05  Wid-TS-Day        pic 99.
N          05  filler            pic x    value "T".
N          05  Wid-TS-Hour       pic 99.
N          05  filler            pic x    value ":".
N          05  Wid-TS-Minute     pic 99.
N          05  filler            pic x    value ":".
N          05  Wid-TS-Second     pic 99.
N          05  filler            pic x(5).
N      03  Wid-Pv-Gen-Kw         pic s9(5)v999 comp-3.
N      03  Wid-Consumption-Kw    pic s9(5)v999 comp-3.
N      03  Wid-Weekday           pic 9.
C          88 Wid-Is-Monday             value 0.
C          88 Wid-Is-Sunday             value 6.
N      03  filler                pic x(5).
