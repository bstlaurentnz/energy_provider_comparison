C *******************************************
C *   File Control Entry For The Printed   *
C *    Report Output - Fd Written In-Line  *
C *    Per Program As Layouts Differ, As   *
C *    Pyrgstr And Vacprint Do.            *
C *******************************************
C  25/03/98 vbc - Created.
C
N      select  Print-File assign       "PRINT-FILE"
N                        organization line sequential
N                        status       Print-File-Status.
