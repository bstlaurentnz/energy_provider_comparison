C *******************************************
C *   File Control Entry For Provider      *
C *    Rate Schedule File - Flat Text,     *
C *    One Provider Plan Per Line - See    *
C *    Wsheprv For The Field Layout.       *
C *******************************************
C  19/09/99 vbc - Created.
C
N      select  Prov-Cfg   assign       "PROV-CFG"
N                        organization line sequential
N                        status       Prov-Cfg-Status.
