C *******************************************
C *                                          *
C *  Record Definition For Retailer Meter   *
C *   Extract File (48 half-hour slots)     *
C *     Sequential line file, CSV coded     *
C *******************************************
C  Rec approx 430 bytes as text, CSV.
C
C  THESE FIELD DEFINITIONS MAY NEED CHANGING
C
C  18/03/90 vbc - Created.
C  02/10/94 vbc - Widened Mtr-Date to x(10) to
C                 take either DD/MM/YYYY or
C                 YYYY-MM-DD per retailer feed.
C
N  01  HE-Meter-Record.
N      03  Mtr-Icp               pic x(15).
N      03  Mtr-Meter-Number      pic x(15).
N      03  Mtr-Element           pic x(12).
C          88 Mtr-Is-Feed-In          value "Feed-in".
C          88 Mtr-Is-Consumption      value "Consumption".
N      03  Mtr-Date              pic x(10).
N      03  Mtr-Date-Slash redefines Mtr-Date.
N          05  Mtr-DMY-Day       pic 99.
N          05  filler            pic x.
N          05  Mtr-DMY-Month     pic 99.
N          05  filler            pic x.
N          05  Mtr-DMY-Year      pic 9(4).
N      03  Mtr-Date-Dash redefines Mtr-Date.
N          05  Mtr-YMD-Year      pic 9(4).
N          05  filler            pic x.
N          05  Mtr-YMD-Month     pic 99.
N          05  filler            pic x.
N          05  Mtr-YMD-Day       pic 99.
N      03  Mtr-Period-Kwh        pic s9(4)v999 comp-3
N                                occurs 48.
N      03  filler                pic x(8).
