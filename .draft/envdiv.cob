C ***********************************************
C *                                              *
C *   Shared Environment Division Boilerplate    *
C *      Configuration Section + Printer SN      *
C *                                              *
C ***********************************************
C  Copied into every HEA0nn program so the page
C   control, class tests and switch names stay
C   identical across the whole batch suite.
C
C  29/01/90 vbc - Created for the HEA batch suite.
C  14/03/91 vbc - Added UPSI-0 re-run switch.
C  02/11/94 vbc - Class HE-NUMERIC-CLASS added for
C                 manual STATE-field edit checks.
C
N  configuration            section.
N  source-computer.         IBM-4341.
N  object-computer.         IBM-4341.
N  special-names.
N      C01                  is TOP-OF-FORM
N      class HE-NUMERIC-CLASS is "0" thru "9"
N      class HE-SIGN-CLASS    is "+" "-"
N      UPSI-0               is HE-RERUN-SWITCH.
