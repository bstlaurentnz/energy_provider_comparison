C *******************************************
C *                                          *
C *  Working Storage For Provider Summary   *
C *   And Battery Economics Accumulators    *
C *     Modelled on the Coh-QTD/YTD style   *
C *     accumulator blocks used elsewhere   *
C *     in this suite                       *
C *******************************************
C  Psm block approx 130 bytes * 10 entries.
C  Bec block approx 90 bytes, single instance.
C
C  07/05/90 vbc - Created.
C  14/01/94 vbc - Added per-period purchase
C                 and sale accumulators after
C                 F.4 sample-plan reporting
C                 request.
C  26/09/96 vbc - Bec fields split with-battery
C                 / without-battery per E.5.
C
N  01  HE-Provider-Summary-Table.
N      03  Psm-Entry             occurs 10
N                                 indexed Psm-Ix.
N          05  Psm-Name              pic x(30).
N          05  Psm-Analysis-Days     pic 9(5) comp.
N          05  Psm-Total-Cost        pic s9(7)v99
N                                    comp-3.
N          05  Psm-Total-Energy-Cost pic s9(7)v99
N                                    comp-3.
N          05  Psm-Total-Daily-Chgs  pic s9(7)v99
N                                    comp-3.
N          05  Psm-Avg-Daily-Cost    pic s9(5)v99
N                                    comp-3.
N          05  Psm-Avg-Cost-Per-Kwh  pic s9(3)v9999
N                                    comp-3.
N          05  Psm-Total-Consum-Kwh  pic 9(7)v999
N                                    comp-3.
N          05  Psm-Total-Gener-Kwh   pic 9(7)v999
N                                    comp-3.
N          05  Psm-Total-Purch-Kwh   pic 9(7)v999
N                                    comp-3.
N          05  Psm-Total-Sale-Kwh    pic 9(7)v999
N                                    comp-3.
N          05  Psm-Period-Purch-Tbl  occurs 5
N                                    pic 9(7)v999
N                                    comp-3.
N          05  Psm-Period-Sale-Tbl   occurs 5
N                                    pic 9(7)v999
N                                    comp-3.
N          05  Psm-Day-Energy-Cost   pic s9(7)v99
N                                    comp-3.
N          05  Psm-Savings-Vs-Max    pic s9(7)v99
N                                    comp-3.
N          05  Psm-Savings-Percent   pic s9(3)v99
N                                    comp-3.
N          05  Psm-Last-Day          pic 9(8) comp.
N          05  filler                pic x(6).
N      03  Psm-Count             pic 9(2) comp.
C
N  01  HE-Battery-Economics.
N      03  Bec-Cost-With-Battery     pic s9(7)v99
N                                    comp-3.
N      03  Bec-Cost-Without-Battery  pic s9(7)v99
N                                    comp-3.
N      03  Bec-Daily-Savings         pic s9(7)v99
N                                    comp-3.
N      03  Bec-Annual-Savings        pic s9(9)v99
N                                    comp-3.
N      03  Bec-Payback-Years         pic 9(4)v9
N                                    comp-3.
N      03  Bec-Payback-Na            pic x.
C          88 Bec-Payback-Not-Applic       value "Y".
N      03  Bec-Energy-Charged-Kwh    pic 9(7)v99
N                                    comp-3.
N      03  Bec-Energy-Discharged-Kwh pic 9(7)v99
N                                    comp-3.
N      03  Bec-Rt-Efficiency         pic 9v999
N                                    comp-3.
N      03  Bec-Utiliz-Cycles         pic 9(5)v99
N                                    comp-3.
N      03  Bec-Peak-Purch-With       pic 9(7)v99
N                                    comp-3.
N      03  Bec-Peak-Purch-Without    pic 9(7)v99
N                                    comp-3.
N      03  Bec-Offpeak-Purch-With    pic 9(7)v99
N                                    comp-3.
N      03  Bec-Offpeak-Purch-Without pic 9(7)v99
N                                    comp-3.
N      03  Bec-Peak-Reduction        pic s9(7)v99
N                                    comp-3.
N      03  Bec-Offpeak-Increase      pic s9(7)v99
N                                    comp-3.
N      03  filler                    pic x(8).
