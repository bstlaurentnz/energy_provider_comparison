C *******************************************
C *                                          *
C *  Record Definition For Retail Provider  *
C *   Tariff Plans (Time-Of-Use Pricing)    *
C *                                          *
C *  Flat config line layout (one line per  *
C *   provider), comma/pipe/tilde delimited *
C *   groups -  see zz200 unstring logic :  *
C *   name,daily,gst,pcnt,per1|per2|...     *
C *   per = name,buy,buyback,rcnt,r1~r2~... *
C *   r   = start,end,daymask(MTWTFSS)      *
C *******************************************
C  Table entry approx 1090 bytes, WS only.
C
C  THESE FIELD DEFINITIONS MAY NEED CHANGING
C
C  23/04/90 vbc - Created.
C  11/08/92 vbc - Max periods 4 -> 5, max
C                 ranges per period 3 -> 4
C                 to cover 3-tier night plans.
C  15/02/95 vbc - Added Prv-Day-Flag-Tbl
C                 redefine over Prv-Day-Flags
C                 for per-weekday lookups.
C  30/06/96 vbc - Promoted to an occurs 10
C                 table so > 1 plan can be
C                 compared in a single run.
C
N  01  HE-Provider-Table.
N      03  Prv-Loaded-Count      pic 9(2) comp.
N      03  filler                pic x(2).
N      03  Prv-Entry             occurs 10
N                                 indexed Prv-Ix.
N          05  Prv-Name              pic x(30).
N          05  Prv-Daily-Charge      pic 9(3)v9(4)
N                                    comp-3.
N          05  Prv-Gst-Flag          pic x.
C              88 Prv-Gst-Liable          value "Y".
C              88 Prv-Gst-Exempt          value "N".
N          05  Prv-Period-Count      pic 9(2).
N          05  Prv-Period-Tbl        occurs 5.
N              07  Prv-Period-Name   pic x(12).
N              07  Prv-Buy-Price     pic 9(2)v9(4)
N                                    comp-3.
N              07  Prv-Buyback-Price pic 9(2)v9(4)
N                                    comp-3.
N              07  Prv-Range-Count   pic 9(2).
N              07  Prv-Range-Tbl     occurs 4.
N                  09 Prv-Start-Hour     pic 9(2).
N                  09 Prv-End-Hour       pic 9(2).
N                  09 Prv-Day-Flags      pic x(7).
N                  09 Prv-Day-Flag-Tbl
N                         redefines Prv-Day-Flags
N                         pic x    occurs 7.
N                  09 filler             pic x(3).
N          05  filler                pic x(9).
