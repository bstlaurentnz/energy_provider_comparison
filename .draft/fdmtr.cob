C *******************************************
C *   FD For Meter Extract Input File        *
C *    4 leading cols + 48 slot columns -   *
C *    allow generous width for CSV commas. *
C *******************************************
N  fd  Meter-In.
N  01  Meter-In-Record          pic x(500).
