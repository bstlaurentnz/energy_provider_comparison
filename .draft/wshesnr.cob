C *******************************************
C *                                          *
C *  Record Definitions For Raw & Minute-   *
C *   Bucketed Sensor Readings (Long Form)  *
C *     Sequential line files, CSV coded    *
C *******************************************
C  Raw rec approx 78 bytes as text, CSV.
C  Aggregated rec approx 76 bytes as text, CSV.
C
C  THESE FIELD DEFINITIONS MAY NEED CHANGING
C
C  11/01/90 vbc - Created.
C  22/05/91 vbc - Split Last-Changed into parts
C                 redefine for bucket truncation.
C  09/09/93 vbc - Widened Entity-Id 32 -> 40 to
C                 match longest sensor.pv_xxxxx
C                 names seen from the field.
C
N  01  HE-Sensor-Reading.
N      03  Sen-Entity-Id         pic x(40).
N      03  Sen-State-Text        pic x(12).
N      03  Sen-State-Num         pic s9(7)v999 comp-3.
N      03  Sen-State-Valid       pic x.
N          88 Sen-State-Is-Valid        value "Y".
N          88 Sen-State-Is-Rejected     value "N".
N      03  Sen-Last-Changed      pic x(26).
N      03  Sen-LC-Parts redefines Sen-Last-Changed.
N          05  Sen-LC-Year       pic 9(4).
N          05  filler            pic x.
N          05  Sen-LC-Month      pic 99.
N          05  filler            pic x.
N          05  Sen-LC-Day        pic 99.
N          05  filler            pic x.
N          05  Sen-LC-Hour       pic 99.
N          05  filler            pic x.
N          05  Sen-LC-Minute     pic 99.
N          05  filler            pic x.
N          05  Sen-LC-Second     pic 99.
N          05  Sen-LC-Tail       pic x(7).
N      03  filler                pic x(3).
C
C  Bucket key used while grouping raw readings
C   by Entity + minute during aa050.
C
N  01  HE-Bucket-Key.
N      03  Bkt-Entity-Id         pic x(40).
N      03  Bkt-Year              pic 9(4).
N      03  Bkt-Month             pic 99.
N      03  Bkt-Day               pic 99.
N      03  Bkt-Hour              pic 99.
N      03  Bkt-Minute            pic 99.
N      03  filler                pic x(4).
C
N  01  HE-Aggregated-Reading.
N      03  Agg-Entity-Id         pic x(40).
N      03  Agg-State             pic s9(7)v999 comp-3.
N      03  Agg-Last-Changed      pic x(24).
N      03  Agg-LC-Parts redefines Agg-Last-Changed.
N          05  Agg-LC-Year       pic 9(4).
N          05  filler            pic x    value "-".
N          05  Agg-LC-Month      pic 99.
N          05  filler            pic x    value "-".
N          05  Agg-LC-Day        pic 99.
N          05  filler            pic x    value space.
N          05  Agg-LC-Hour       pic 99.
N          05  filler            pic x    value ":".
N          05  Agg-LC-Minute     pic 99.
N          05  filler            pic x    value ":".
N          05  Agg-LC-Second     pic xx   value "00".
N          05  filler            pic x    value ".".
N          05  Agg-LC-Milli      pic xxx  value "000".
N          05  Agg-LC-Zulu       pic x    value "Z".
N      03  filler                pic x(10).
