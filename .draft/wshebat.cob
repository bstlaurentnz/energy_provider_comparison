C *******************************************
C *                                          *
C *  Record Definition For Battery Storage  *
C *   Simulation Parameters                 *
C *     WS only - standard bank-sized unit  *
C *     the bureau quotes for this plan;    *
C *     no file behind it, values are set   *
C *     by the 01-level VALUE clauses below *
C *******************************************
C  Block approx 44 bytes.
C
C  02/05/90 vbc - Created.
C  19/11/93 vbc - Added Bat-Sell-Price after
C                 feed-in tariff review.
C  11/04/97 vbc - Dropped the config-card read that used to sit
C                 over these fields - ops never asked for a
C                 second battery size in six years, and carrying
C                 an unused load routine just to cost it.
C
N  01  HE-Battery-Parameters.
N      03  Bat-Capacity-Kwh      pic 9(4)v99 comp-3
N                                value 10.00.
N      03  Bat-Efficiency        pic 9v9(4) comp-3
N                                value 0.9500.
N      03  Bat-Max-Charge-Kw     pic 9(3)v99 comp-3
N                                value 5.00.
N      03  Bat-Max-Discharge-Kw  pic 9(3)v99 comp-3
N                                value 5.00.
N      03  Bat-Buy-Peak          pic 9v9(4) comp-3
N                                value 0.2600.
N      03  Bat-Buy-Offpeak       pic 9v9(4) comp-3
N                                value 0.0900.
N      03  Bat-Peak-Start-Hour   pic 9(2)
N                                value 7.
N      03  Bat-Peak-End-Hour     pic 9(2)
N                                value 21.
N      03  Bat-Sell-Price        pic 9v9(4) comp-3
N                                value 0.0800.
N      03  Bat-Cost              pic 9(6)v99 comp-3
N                                value 8000.00.
N      03  Bat-Level-Kwh         pic s9(4)v9(4) comp-3.
N      03  filler                pic x(6).
